000100*================================================================*
000200* RSVAUD   -  BITACORA DE AUDITORIA - LAYOUT DEL REGISTRO DE     *
000300*             SALIDA AUDITLOG                                    *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                       *
000600*================================================================*
000700* GEST0007 - JPQUIRO  - 21/03/1989 - VERSION INICIAL - GEST-0015 *
000800* GEST0038 - LTVARGA  - 03/12/1994 - SE AGREGA TIPO REPROGRAM    *
000900*                       PARA REVERSIONES DESDE ESTADO BLOQUEANTE *
001000*                       GEST-0129                                *
001100*----------------------------------------------------------------*
001200  01  RSVAUD-RECORD                      PIC X(105).
001300  01  RSVAUD-DATOS REDEFINES RSVAUD-RECORD.
001400      05  RSVAUD-EVT-ID                  PIC 9(008).
001500      05  RSVAUD-TIPO                    PIC X(016).
001600          88  RSVAUD-TIPO-STATUS                  VALUE "STATUS".
001700          88  RSVAUD-TIPO-HORARIO                 VALUE "SCHEDULE_CHANGE".
001800          88  RSVAUD-TIPO-CAMPO                   VALUE "FIELD_UPDATE".
001900          88  RSVAUD-TIPO-REPROGRAM               VALUE "REPROGRAM".
002000      05  RSVAUD-VALOR-ANTERIOR           PIC X(020).
002100      05  RSVAUD-VALOR-NUEVO              PIC X(020).
002200      05  RSVAUD-DETALLE                  PIC X(040).
002300      05  FILLER                         PIC X(001).
