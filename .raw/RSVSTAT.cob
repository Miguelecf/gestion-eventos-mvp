IDENTIFICATION DIVISION.
PROGRAM-ID.      RSVSTAT.
AUTHOR.          L T VARGA.
INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
DATE-WRITTEN.    28 MARZO 1989.
DATE-COMPILED.
SECURITY.        CONFIDENCIAL - USO INTERNO.
*================================================================*
* RSVSTAT  -  MAQUINA DE ESTADOS DE EVENTOS.  VALIDA LA          *
*             TRANSICION SOLICITADA POR UNA TRANSACCION TIPO     *
*             STATUS (ROL DEL ACTOR, ESTADO ORIGEN/DESTINO       *
*             PERMITIDO) Y APLICA LAS REGLAS DE RESERVA,         *
*             APROBACION, REVERSION Y RECHAZO.                    *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
*----------------------------------------------------------------*
* RSANDOV - 28/03/1989 - GEST-0023 - VERSION INICIAL: VALIDA     *
*           ROL DEL ACTOR Y TABLA DE TRANSICIONES PERMITIDAS,    *
*           ESCRIBE LA BITACORA DE ESTADO EN CADA CAMBIO         *
*           LEGAL (AUN SIN VERIFICAR DISPONIBILIDAD).            *
* LTVARGA - 10/01/1994 - GEST-0105 - SE INTEGRA RSVAVAIL PARA    *
*           VERIFICAR DISPONIBILIDAD AL RESERVAR (DESTINO        *
*           RESERVADO).                                           *
* RSANDOV - 20/02/1995 - GEST-0123 - SE INTEGRA RSVTCAP PARA     *
*           VERIFICAR CUPO TECNICO AL RESERVAR EVENTOS QUE       *
*           REQUIEREN APOYO TECNICO.                              *
* LTVARGA - 30/01/1999 - GEST-0160 - REVISION Y2K: LAS FECHAS    *
*           CIRCULAN EN 9(008) CON CENTURIA EXPLICITA; SIN       *
*           CAMBIO EN LA LOGICA DE TRANSICIONES.                  *
* JPQUIRO - 20/08/2001 - GEST-0187 - SE AGREGA EL MANEJO DE      *
*           OK-CEREMONIAL / OK-TECNICO PARA EL DESTINO           *
*           APROBADO, CON RESULTADO PENDIENTE Y BITACORA DE      *
*           FIELD_UPDATE CUANDO FALTA ALGUNA DE LAS DOS.          *
* LTVARGA - 21/03/2003 - GEST-0205 - SE INTEGRA RSVCONF PARA      *
*           DESPLAZAR EVENTOS DE MENOR PRIORIDAD AL RESERVAR O   *
*           APROBAR UN EVENTO HIGH; SE AGREGA BITACORA           *
*           REPROGRAM AL REVERTIR DESDE UN ESTADO BLOQUEANTE;    *
*           RSVSTLK RECIBE I-MIN-BLOQUE/I-CUPOS-BLOQUE PARA       *
*           REVALIDAR CUPO TECNICO.                                *
* JPQUIRO - 11/09/2003 - GEST-0211 - B110 YA NO COMPARA "= HIGH"  *
*           A MANO: LLAMA A RSVPRIOR OPCION C (ISHIGHER) CON LA   *
*           PRIORIDAD DEL EVENTO ENTRANTE COMO A Y LA DEL EVENTO  *
*           EN CONFLICTO COMO B, PARA QUE EL EMPATE DE PRIORIDAD  *
*           SE RESUELVA CON LA MISMA POLITICA QUE USA RSVEVSV.    *
*----------------------------------------------------------------*
    EJECT
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-AS400.
OBJECT-COMPUTER. IBM-AS400.
SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                    UPSI-0 IS UPSI-SWITCH-0
                      ON  STATUS IS U0-ON
                      OFF STATUS IS U0-OFF.

DATA DIVISION.
WORKING-STORAGE SECTION.
01  FILLER                  PIC X(024) VALUE
    "** PROGRAM RSVSTAT   **".

COPY RSVCMWS.

COPY RSVAVLK.

COPY RSVTCLK.

COPY RSVCFLK.

COPY RSVAULK.

COPY RSVPRLK.

01  WK-C-EVT-HALLADO              PIC X(001) VALUE "N".
    88  WK-SW-EVT-HALLADO                 VALUE "Y".
    88  WK-SW-EVT-NO-HALLADO              VALUE "N".
01  WK-C-TRANSICION-VALIDA        PIC X(001) VALUE "N".
    88  WK-SW-TRANSICION-VALIDA           VALUE "Y".
01  WK-C-CONTINUAR                PIC X(001) VALUE "Y".
    88  WK-SW-CONTINUAR                   VALUE "Y".
01  WK-C-HAY-EMPATE                PIC X(001) VALUE "N".
    88  WK-SW-HAY-EMPATE                  VALUE "Y".
01  WK-C-CAMBIO-CEREM              PIC X(001) VALUE "N".
    88  WK-SW-CAMBIO-CEREM                VALUE "Y".
01  WK-C-CAMBIO-TEC                PIC X(001) VALUE "N".
    88  WK-SW-CAMBIO-TEC                  VALUE "Y".

77  WK-IX-EVT                     PIC 9(006) COMP.
77  WK-IX-CNF                     PIC 9(003) COMP.

01  WK-X-ESTADO-ANTERIOR           PIC X(012).
01  WK-X-OK-CEREM-ANTES            PIC X(001).
01  WK-X-OK-TEC-ANTES              PIC X(001).

01  WK-N-VENTANA-EVT-GRP.
    05  WK-N-VEN-EVT-DESDE         PIC 9(004).
    05  WK-N-VEN-EVT-HASTA         PIC 9(004).
    05  FILLER                     PIC X(002).
01  WK-N-VENTANA-EVT-R REDEFINES WK-N-VENTANA-EVT-GRP.
    05  WK-N-VEN-EVT-DIGITOS       PIC 9(008).
    05  FILLER                     PIC X(002).

01  WK-N-FECHA-EVT-GRP.
    05  WK-N-FECHA-EVT-AA          PIC 9(004).
    05  WK-N-FECHA-EVT-MM          PIC 9(002).
    05  WK-N-FECHA-EVT-DD          PIC 9(002).
    05  FILLER                     PIC X(002).
01  WK-N-FECHA-EVT-R REDEFINES WK-N-FECHA-EVT-GRP.
    05  WK-N-FECHA-EVT-DIGITOS     PIC 9(008).
    05  FILLER                     PIC X(002).

LINKAGE SECTION.
COPY RSVSTLK.
COPY RSVTBL.

PROCEDURE DIVISION USING RSVSTLK-PARMS, RSVTBL-ESPACIOS,
                         RSVTBL-EVENTOS.

MAIN-MODULE.
    PERFORM A000-VALIDATE-TRANSITION
       THRU A099-VALIDATE-TRANSITION-EX.
    IF WK-SW-TRANSICION-VALIDA
       EVALUATE TRUE
          WHEN RSVSTLK-I-TARGET-STATUS = "RESERVADO"
             PERFORM B000-RESERVE-EVENT THRU B099-RESERVE-EVENT-EX
          WHEN RSVSTLK-I-TARGET-STATUS = "APROBADO"
             PERFORM C000-APPROVE-EVENT THRU C099-APPROVE-EVENT-EX
          WHEN RSVSTLK-I-TARGET-STATUS = "EN_REVISION"
             PERFORM D000-REVERT-EVENT THRU D099-REVERT-EVENT-EX
          WHEN RSVSTLK-I-TARGET-STATUS = "RECHAZADO"
             PERFORM E000-REJECT-EVENT THRU E099-REJECT-EVENT-EX
       END-EVALUATE
    END-IF.
    EXIT PROGRAM.
*----------------------------------------------------------------*
A000-VALIDATE-TRANSITION.
*----------------------------------------------------------------*
    MOVE SPACES TO RSVSTLK-O-MOTIVO.
    MOVE SPACES TO RSVSTLK-O-ESTADO-NUEVO.
    MOVE ZERO   TO RSVSTLK-O-NUM-CONFLICTOS.
    SET RSVSTLK-O-RECHAZADA TO TRUE.

    SET WK-SW-EVT-NO-HALLADO TO TRUE.
    SET WK-IX-EVT TO 1.
    SEARCH RSVTBL-EVENTO VARYING WK-IX-EVT
       AT END
          CONTINUE
       WHEN RSVTBL-EVT-ID (WK-IX-EVT) = RSVSTLK-I-EVT-ID
          SET WK-SW-EVT-HALLADO TO TRUE
    END-SEARCH.

    IF WK-SW-EVT-NO-HALLADO
       MOVE "EVENTO NO EXISTE" TO RSVSTLK-O-MOTIVO
       GO TO A099-VALIDATE-TRANSITION-EX
    END-IF.

    IF RSVTBL-EVT-ACTIVO (WK-IX-EVT) NOT = "Y"
       MOVE "EVENTO INACTIVO" TO RSVSTLK-O-MOTIVO
       GO TO A099-VALIDATE-TRANSITION-EX
    END-IF.

    IF RSVSTLK-I-ACTOR-ROLE NOT = "ADMIN_FULL"
       AND RSVSTLK-I-ACTOR-ROLE NOT = "ADMIN_CEREMONIAL"
       AND RSVSTLK-I-ACTOR-ROLE NOT = "ADMIN_TECNICA"
       MOVE "ROLE_NOT_ALLOWED" TO RSVSTLK-O-MOTIVO
       GO TO A099-VALIDATE-TRANSITION-EX
    END-IF.

    MOVE RSVTBL-EVT-ESTADO (WK-IX-EVT) TO WK-X-ESTADO-ANTERIOR.

    EVALUATE TRUE
       WHEN WK-X-ESTADO-ANTERIOR = "SOLICITADO"
          AND RSVSTLK-I-TARGET-STATUS = "EN_REVISION"
             CONTINUE
       WHEN WK-X-ESTADO-ANTERIOR = "EN_REVISION"
          AND (RSVSTLK-I-TARGET-STATUS = "RESERVADO"
            OR RSVSTLK-I-TARGET-STATUS = "RECHAZADO"
            OR RSVSTLK-I-TARGET-STATUS = "APROBADO")
             CONTINUE
       WHEN WK-X-ESTADO-ANTERIOR = "RESERVADO"
          AND (RSVSTLK-I-TARGET-STATUS = "APROBADO"
            OR RSVSTLK-I-TARGET-STATUS = "RECHAZADO"
            OR RSVSTLK-I-TARGET-STATUS = "EN_REVISION")
             CONTINUE
       WHEN WK-X-ESTADO-ANTERIOR = "APROBADO"
          AND RSVSTLK-I-TARGET-STATUS = "EN_REVISION"
             CONTINUE
       WHEN OTHER
          MOVE "TRANSICION NO PERMITIDA" TO RSVSTLK-O-MOTIVO
          GO TO A099-VALIDATE-TRANSITION-EX
    END-EVALUATE.

    SET WK-SW-TRANSICION-VALIDA TO TRUE.
A099-VALIDATE-TRANSITION-EX.
    EXIT.
*----------------------------------------------------------------*
B000-RESERVE-EVENT.
*----------------------------------------------------------------*
    SET WK-SW-CONTINUAR TO TRUE.
    PERFORM B100-VERIFICAR-DISPONIBLE
       THRU B199-VERIFICAR-DISPONIBLE-EX.
    IF WK-SW-CONTINUAR
       AND RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT) = "Y"
       PERFORM B200-VERIFICAR-CUPO-TECNICO
          THRU B299-VERIFICAR-CUPO-TECNICO-EX
    END-IF.
    IF WK-SW-CONTINUAR
       MOVE "RESERVADO" TO RSVTBL-EVT-ESTADO (WK-IX-EVT)
       SET RSVSTLK-O-ACEPTADA TO TRUE
       MOVE "RESERVADO" TO RSVSTLK-O-ESTADO-NUEVO
       PERFORM B300-AUDITAR-STATUS
          THRU B399-AUDITAR-STATUS-EX
    END-IF.
B099-RESERVE-EVENT-EX.
    EXIT.
*----------------------------------------------------------------*
B100-VERIFICAR-DISPONIBLE.
*----------------------------------------------------------------*
    SET RSVAVLK-OPC-CHEQUEO TO TRUE.
    MOVE RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT) TO RSVAVLK-I-ESPACIO-ID.
    MOVE RSVTBL-EVT-FECHA     (WK-IX-EVT) TO RSVAVLK-I-FECHA.
    MOVE RSVTBL-EVT-DESDE     (WK-IX-EVT) TO RSVAVLK-I-DESDE.
    MOVE RSVTBL-EVT-HASTA     (WK-IX-EVT) TO RSVAVLK-I-HASTA.
    MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT) TO RSVAVLK-I-BUF-ANTES.
    MOVE "Y" TO RSVAVLK-I-BUF-ANTES-FLAG.
    MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT) TO RSVAVLK-I-BUF-DESPUES.
    MOVE "Y" TO RSVAVLK-I-BUF-DESPUES-FLAG.
    MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAVLK-I-IGNORAR-EVT-ID.

    CALL "RSVAVAIL" USING RSVAVLK-PARMS, RSVTBL-ESPACIOS,
                          RSVTBL-EVENTOS.

    IF RSVAVLK-O-SI-DISPONIBLE OR RSVAVLK-O-OMITIDO
       GO TO B199-VERIFICAR-DISPONIBLE-EX
    END-IF.

    IF RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT) = ZERO
       OR RSVTBL-EVT-PRIORIDAD (WK-IX-EVT) NOT = "HIGH"
       SET WK-SW-CONTINUAR TO FALSE
       MOVE "SPACE_CONFLICT" TO RSVSTLK-O-MOTIVO
       GO TO B199-VERIFICAR-DISPONIBLE-EX
    END-IF.

    SET WK-SW-HAY-EMPATE TO FALSE.
    SET WK-IX-CNF TO 1.
    PERFORM B110-COMPARAR-PRIORIDAD-CONF
       THRU B119-COMPARAR-PRIORIDAD-CONF-EX
       VARYING WK-IX-CNF FROM 1 BY 1
       UNTIL WK-IX-CNF > RSVAVLK-O-NUM-CONFLICTOS
          OR WK-SW-HAY-EMPATE.

    IF WK-SW-HAY-EMPATE
       SET WK-SW-CONTINUAR TO FALSE
       MOVE "PRIORITY_TIE" TO RSVSTLK-O-MOTIVO
       GO TO B199-VERIFICAR-DISPONIBLE-EX
    END-IF.

    PERFORM B120-REGISTRAR-DESPLAZADOS
       THRU B129-REGISTRAR-DESPLAZADOS-EX.
B199-VERIFICAR-DISPONIBLE-EX.
    EXIT.
*----------------------------------------------------------------*
B110-COMPARAR-PRIORIDAD-CONF.
*----------------------------------------------------------------*
*    GEST-0211 - ISHIGHER(ENTRANTE, CONFLICTO): SI EL EVENTO      *
*    ENTRANTE (SIEMPRE HIGH EN ESTE PUNTO) NO RESULTA DE MAYOR    *
*    RANGO QUE EL EVENTO EN CONFLICTO, ES PORQUE EL CONFLICTO      *
*    TAMBIEN ES HIGH - EMPATE.                                    *
*----------------------------------------------------------------*
    SET RSVPRLK-OPC-COMPARAR TO TRUE.
    MOVE RSVTBL-EVT-PRIORIDAD (WK-IX-EVT)         TO
                                          RSVPRLK-C-PRIORIDAD-A.
    MOVE RSVAVLK-O-CONFLICTO-PRIO (WK-IX-CNF)     TO
                                          RSVPRLK-C-PRIORIDAD-B.
    CALL "RSVPRIOR" USING RSVPRLK-PARMS.

    IF NOT RSVPRLK-O-A-MAYOR-SI
       SET WK-SW-HAY-EMPATE TO TRUE
    END-IF.
B119-COMPARAR-PRIORIDAD-CONF-EX.
    EXIT.
*----------------------------------------------------------------*
B120-REGISTRAR-DESPLAZADOS.
*----------------------------------------------------------------*
    MOVE RSVAVLK-O-NUM-CONFLICTOS TO RSVSTLK-O-NUM-CONFLICTOS.
    SET RSVCFLK-OPC-REGISTRAR TO TRUE.
    MOVE RSVTBL-EVT-ID        (WK-IX-EVT) TO RSVCFLK-R-EVT-ID-ALTA.
    MOVE RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT)
                                     TO RSVCFLK-R-ESPACIO-ID-ALTA.
    MOVE RSVTBL-EVT-FECHA     (WK-IX-EVT) TO RSVCFLK-R-FECHA-ALTA.
    MOVE RSVTBL-EVT-DESDE     (WK-IX-EVT) TO RSVCFLK-R-DESDE-ALTA.
    MOVE RSVTBL-EVT-HASTA     (WK-IX-EVT) TO RSVCFLK-R-HASTA-ALTA.
    MOVE RSVAVLK-O-NUM-CONFLICTOS TO RSVCFLK-R-NUM-DESPLAZADOS.

    PERFORM B125-COPIAR-DESPLAZADO
       THRU B125-COPIAR-DESPLAZADO-EX
       VARYING WK-IX-CNF FROM 1 BY 1
       UNTIL WK-IX-CNF > RSVAVLK-O-NUM-CONFLICTOS.

    CALL "RSVCONF" USING RSVCFLK-PARMS, RSVTBL-ESPACIOS,
                         RSVTBL-EVENTOS.
B129-REGISTRAR-DESPLAZADOS-EX.
    EXIT.
*----------------------------------------------------------------*
B125-COPIAR-DESPLAZADO.
*----------------------------------------------------------------*
    MOVE RSVAVLK-O-CONFLICTO-EVTID (WK-IX-CNF)
                              TO RSVCFLK-R-DESPLAZADO-ID (WK-IX-CNF).
B125-COPIAR-DESPLAZADO-EX.
    EXIT.
*----------------------------------------------------------------*
B200-VERIFICAR-CUPO-TECNICO.
*----------------------------------------------------------------*
    SET RSVTCLK-OPC-CHEQUEO TO TRUE.
    MOVE RSVTBL-EVT-FECHA   (WK-IX-EVT) TO RSVTCLK-I-FECHA.
    MOVE RSVTBL-EVT-DESDE   (WK-IX-EVT) TO RSVTCLK-I-DESDE.
    MOVE RSVTBL-EVT-HASTA   (WK-IX-EVT) TO RSVTCLK-I-HASTA.
    MOVE RSVTBL-EVT-BUF-ANTES   (WK-IX-EVT) TO RSVTCLK-I-BUF-ANTES.
    MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT) TO RSVTCLK-I-BUF-DESPUES.
    IF RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT) = SPACES
       MOVE "SETUP_ONLY" TO RSVTCLK-I-MODO
    ELSE
       MOVE RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT) TO RSVTCLK-I-MODO
    END-IF.
    MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVTCLK-I-IGNORAR-EVT-ID.
    MOVE RSVSTLK-I-MIN-BLOQUE   TO RSVTCLK-I-MIN-BLOQUE.
    MOVE RSVSTLK-I-CUPOS-BLOQUE TO RSVTCLK-I-CUPOS-BLOQUE.

    CALL "RSVTCAP" USING RSVTCLK-PARMS, RSVTBL-EVENTOS.

    IF RSVTCLK-O-CUPO-NO
       SET WK-SW-CONTINUAR TO FALSE
       MOVE "TECH_CAPACITY" TO RSVSTLK-O-MOTIVO
    END-IF.
B299-VERIFICAR-CUPO-TECNICO-EX.
    EXIT.
*----------------------------------------------------------------*
B300-AUDITAR-STATUS.
*----------------------------------------------------------------*
    SET RSVAULK-OPC-ESCRIBIR TO TRUE.
    MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAULK-EVT-ID.
    MOVE "STATUS"              TO RSVAULK-TIPO.
    MOVE WK-X-ESTADO-ANTERIOR  TO RSVAULK-VALOR-ANTERIOR.
    MOVE RSVSTLK-O-ESTADO-NUEVO TO RSVAULK-VALOR-NUEVO.
    MOVE SPACES                TO RSVAULK-DETALLE.

    CALL "RSVAUD" USING RSVAULK-PARMS.
B399-AUDITAR-STATUS-EX.
    EXIT.
*----------------------------------------------------------------*
C000-APPROVE-EVENT.
*----------------------------------------------------------------*
    MOVE RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) TO WK-X-OK-CEREM-ANTES.
    MOVE RSVTBL-EVT-OK-TECNICO    (WK-IX-EVT) TO WK-X-OK-TEC-ANTES.
    SET WK-SW-CAMBIO-CEREM TO FALSE.
    SET WK-SW-CAMBIO-TEC   TO FALSE.

    EVALUATE TRUE
       WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_FULL"
          IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
             MOVE "Y" TO RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT)
             SET WK-SW-CAMBIO-CEREM TO TRUE
          END-IF
          IF RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) NOT = "Y"
             MOVE "Y" TO RSVTBL-EVT-OK-TECNICO (WK-IX-EVT)
             SET WK-SW-CAMBIO-TEC TO TRUE
          END-IF
       WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_CEREMONIAL"
          IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
             MOVE "Y" TO RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT)
             SET WK-SW-CAMBIO-CEREM TO TRUE
          END-IF
       WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_TECNICA"
          IF RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) NOT = "Y"
             MOVE "Y" TO RSVTBL-EVT-OK-TECNICO (WK-IX-EVT)
             SET WK-SW-CAMBIO-TEC TO TRUE
          END-IF
    END-EVALUATE.

    IF WK-SW-CAMBIO-CEREM
       PERFORM C100-AUDITAR-CAMBIO-CEREM
          THRU C199-AUDITAR-CAMBIO-CEREM-EX
    END-IF.
    IF WK-SW-CAMBIO-TEC
       PERFORM C110-AUDITAR-CAMBIO-TEC
          THRU C119-AUDITAR-CAMBIO-TEC-EX
    END-IF.

    IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
       OR RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) NOT = "Y"
       SET RSVSTLK-O-PENDIENTE TO TRUE
       MOVE WK-X-ESTADO-ANTERIOR TO RSVSTLK-O-ESTADO-NUEVO
       PERFORM C120-ARMAR-MOTIVO-PENDIENTE
          THRU C129-ARMAR-MOTIVO-PENDIENTE-EX
       GO TO C099-APPROVE-EVENT-EX
    END-IF.

    SET WK-SW-CONTINUAR TO TRUE.
    PERFORM B100-VERIFICAR-DISPONIBLE
       THRU B199-VERIFICAR-DISPONIBLE-EX.
    IF WK-SW-CONTINUAR
       AND RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT) = "Y"
       PERFORM B200-VERIFICAR-CUPO-TECNICO
          THRU B299-VERIFICAR-CUPO-TECNICO-EX
    END-IF.
    IF WK-SW-CONTINUAR
       MOVE "APROBADO" TO RSVTBL-EVT-ESTADO (WK-IX-EVT)
       SET RSVSTLK-O-ACEPTADA TO TRUE
       MOVE "APROBADO" TO RSVSTLK-O-ESTADO-NUEVO
       PERFORM B300-AUDITAR-STATUS
          THRU B399-AUDITAR-STATUS-EX
    END-IF.
C099-APPROVE-EVENT-EX.
    EXIT.
*----------------------------------------------------------------*
C100-AUDITAR-CAMBIO-CEREM.
*----------------------------------------------------------------*
    SET RSVAULK-OPC-ESCRIBIR TO TRUE.
    MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAULK-EVT-ID.
    MOVE "FIELD_UPDATE"        TO RSVAULK-TIPO.
    MOVE WK-X-OK-CEREM-ANTES   TO RSVAULK-VALOR-ANTERIOR.
    MOVE "Y"                   TO RSVAULK-VALOR-NUEVO.
    MOVE "OK CEREMONIAL"       TO RSVAULK-DETALLE.

    CALL "RSVAUD" USING RSVAULK-PARMS.
C199-AUDITAR-CAMBIO-CEREM-EX.
    EXIT.
*----------------------------------------------------------------*
C110-AUDITAR-CAMBIO-TEC.
*----------------------------------------------------------------*
    SET RSVAULK-OPC-ESCRIBIR TO TRUE.
    MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAULK-EVT-ID.
    MOVE "FIELD_UPDATE"        TO RSVAULK-TIPO.
    MOVE WK-X-OK-TEC-ANTES     TO RSVAULK-VALOR-ANTERIOR.
    MOVE "Y"                   TO RSVAULK-VALOR-NUEVO.
    MOVE "OK TECNICO"          TO RSVAULK-DETALLE.

    CALL "RSVAUD" USING RSVAULK-PARMS.
C119-AUDITAR-CAMBIO-TEC-EX.
    EXIT.
*----------------------------------------------------------------*
C120-ARMAR-MOTIVO-PENDIENTE.
*----------------------------------------------------------------*
    IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
       AND RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) NOT = "Y"
       MOVE "FALTA OK CEREMONIAL Y OK TECNICO" TO RSVSTLK-O-MOTIVO
    ELSE
       IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
          MOVE "FALTA OK CEREMONIAL" TO RSVSTLK-O-MOTIVO
       ELSE
          MOVE "FALTA OK TECNICO" TO RSVSTLK-O-MOTIVO
       END-IF
    END-IF.
C129-ARMAR-MOTIVO-PENDIENTE-EX.
    EXIT.
*----------------------------------------------------------------*
D000-REVERT-EVENT.
*----------------------------------------------------------------*
    SET WK-SW-CAMBIO-CEREM TO FALSE.
    SET WK-SW-CAMBIO-TEC   TO FALSE.
    MOVE RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) TO WK-X-OK-CEREM-ANTES.
    MOVE RSVTBL-EVT-OK-TECNICO    (WK-IX-EVT) TO WK-X-OK-TEC-ANTES.

    IF WK-X-ESTADO-ANTERIOR = "RESERVADO"
       OR WK-X-ESTADO-ANTERIOR = "APROBADO"
       EVALUATE TRUE
          WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_FULL"
             IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) = "Y"
                MOVE "N" TO RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT)
                SET WK-SW-CAMBIO-CEREM TO TRUE
             END-IF
             IF RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) = "Y"
                MOVE "N" TO RSVTBL-EVT-OK-TECNICO (WK-IX-EVT)
                SET WK-SW-CAMBIO-TEC TO TRUE
             END-IF
          WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_CEREMONIAL"
             IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) = "Y"
                MOVE "N" TO RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT)
                SET WK-SW-CAMBIO-CEREM TO TRUE
             END-IF
          WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_TECNICA"
             IF RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) = "Y"
                MOVE "N" TO RSVTBL-EVT-OK-TECNICO (WK-IX-EVT)
                SET WK-SW-CAMBIO-TEC TO TRUE
             END-IF
       END-EVALUATE
    END-IF.

    MOVE "EN_REVISION" TO RSVTBL-EVT-ESTADO (WK-IX-EVT).
    SET RSVSTLK-O-ACEPTADA TO TRUE.
    MOVE "EN_REVISION" TO RSVSTLK-O-ESTADO-NUEVO.
    PERFORM B300-AUDITAR-STATUS
       THRU B399-AUDITAR-STATUS-EX.

    IF WK-X-ESTADO-ANTERIOR = "RESERVADO"
       OR WK-X-ESTADO-ANTERIOR = "APROBADO"
       PERFORM D100-AUDITAR-REPROGRAM
          THRU D199-AUDITAR-REPROGRAM-EX
    END-IF.

    IF WK-SW-CAMBIO-CEREM
       PERFORM C100-AUDITAR-CAMBIO-CEREM
          THRU C199-AUDITAR-CAMBIO-CEREM-EX
    END-IF.
    IF WK-SW-CAMBIO-TEC
       PERFORM C110-AUDITAR-CAMBIO-TEC
          THRU C119-AUDITAR-CAMBIO-TEC-EX
    END-IF.
D099-REVERT-EVENT-EX.
    EXIT.
*----------------------------------------------------------------*
D100-AUDITAR-REPROGRAM.
*----------------------------------------------------------------*
    SET RSVAULK-OPC-ESCRIBIR TO TRUE.
    MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAULK-EVT-ID.
    MOVE "REPROGRAM"           TO RSVAULK-TIPO.
    MOVE WK-X-ESTADO-ANTERIOR  TO RSVAULK-VALOR-ANTERIOR.
    MOVE "EN_REVISION"         TO RSVAULK-VALOR-NUEVO.
    MOVE "REVERTIDO A REVISION" TO RSVAULK-DETALLE.

    CALL "RSVAUD" USING RSVAULK-PARMS.
D199-AUDITAR-REPROGRAM-EX.
    EXIT.
*----------------------------------------------------------------*
E000-REJECT-EVENT.
*----------------------------------------------------------------*
    MOVE "RECHAZADO" TO RSVTBL-EVT-ESTADO (WK-IX-EVT).
    SET RSVSTLK-O-ACEPTADA TO TRUE.
    MOVE "RECHAZADO" TO RSVSTLK-O-ESTADO-NUEVO.
    PERFORM B300-AUDITAR-STATUS
       THRU B399-AUDITAR-STATUS-EX.
E099-REJECT-EVENT-EX.
    EXIT.
