*================================================================*
* RSVTBL   -  TABLAS EN MEMORIA DE ESPACIOS Y EVENTOS PARA       *
*             BUSQUEDA POR SEARCH (NO SE USAN ARCHIVOS           *
*             INDEXADOS EN ESTE SUBSISTEMA) - COMPARTIDA ENTRE   *
*             EL PROGRAMA PRINCIPAL Y LOS SUBPROGRAMAS QUE        *
*             NECESITAN CONSULTAR O ACTUALIZAR EVENTOS            *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
* GEST0015 - RSANDOV  - 29/03/1989 - VERSION INICIAL - GEST-0023 *
* GEST0059 - LTVARGA  - 10/08/2001 - SE AGREGA RSVTBL-EVT-       *
*                       REBOOK-FLAG PARA DESPLAZAMIENTOS DE       *
*                       PRIORIDAD - GEST-0183                    *
* GEST0064 - RSANDOV  - 17/03/2003 - SE AGREGA LA CONDICION 88   *
*                       RSVTBL-EVT-BLOQUEANTE (RESERVADO/         *
*                       APROBADO) DE USO COMUN EN RSVAVAIL,       *
*                       RSVTCAP Y RSVSTAT - GEST-0201             *
* GEST0068 - JPQUIRO  - 02/09/2003 - SE AGREGA LA CONDICION 88   *
*                       RSVTBL-EVT-BLOQ-CAPACIDAD (EN_REVISION/   *
*                       RESERVADO/APROBADO), USADA POR RSVTCAP    *
*                       PARA EL CUADRO DE OCUPACION TECNICA, YA   *
*                       QUE UN EVENTO "EN_REVISION" YA RESERVA    *
*                       CUPO DE APOYO TECNICO AUNQUE TODAVIA NO   *
*                       BLOQUEE EL ESPACIO - GEST-0214             *
*----------------------------------------------------------------*
 01  RSVTBL-ESPACIOS.
     05  RSVTBL-NUM-ESPACIOS            PIC 9(005) COMP.
     05  RSVTBL-ESPACIO OCCURS 500 TIMES
                        INDEXED BY RSVTBL-IX-ESP.
         10  RSVTBL-ESP-ID              PIC 9(006).
         10  RSVTBL-ESP-NOMBRE          PIC X(030).
         10  RSVTBL-ESP-CAPACIDAD       PIC 9(005).
         10  RSVTBL-ESP-BUF-ANTES-DEF   PIC 9(003).
         10  RSVTBL-ESP-BUF-DESPUES-DEF PIC 9(003).
         10  RSVTBL-ESP-ACTIVO          PIC X(001).
     05  FILLER                     PIC X(004).
 01  RSVTBL-EVENTOS.
     05  RSVTBL-NUM-EVENTOS             PIC 9(006) COMP.
     05  RSVTBL-EVENTO OCCURS 5000 TIMES
                       INDEXED BY RSVTBL-IX-EVT.
         10  RSVTBL-EVT-ID              PIC 9(008).
         10  RSVTBL-EVT-FECHA           PIC 9(008).
         10  RSVTBL-EVT-DESDE           PIC 9(004).
         10  RSVTBL-EVT-HASTA           PIC 9(004).
         10  RSVTBL-EVT-ESTADO          PIC X(012).
             88  RSVTBL-EVT-BLOQUEANTE          VALUES
                                            "RESERVADO   "
                                            "APROBADO    ".
             88  RSVTBL-EVT-BLOQ-CAPACIDAD      VALUES
                                            "EN_REVISION "
                                            "RESERVADO   "
                                            "APROBADO    ".
         10  RSVTBL-EVT-NOMBRE          PIC X(040).
         10  RSVTBL-EVT-ESPACIO-ID      PIC 9(006).
         10  RSVTBL-EVT-LUGAR-LIBRE     PIC X(030).
         10  RSVTBL-EVT-AREA-SOLICIT    PIC X(030).
         10  RSVTBL-EVT-PRIORIDAD       PIC X(006).
         10  RSVTBL-EVT-BUF-ANTES       PIC 9(003).
         10  RSVTBL-EVT-BUF-DESPUES     PIC 9(003).
         10  RSVTBL-EVT-REQ-TECNICO     PIC X(001).
         10  RSVTBL-EVT-MODO-TECNICO    PIC X(010).
         10  RSVTBL-EVT-OK-CEREMONIAL   PIC X(001).
         10  RSVTBL-EVT-OK-TECNICO      PIC X(001).
         10  RSVTBL-EVT-ACTIVO          PIC X(001).
         10  RSVTBL-EVT-REBOOK-FLAG     PIC X(001).
     05  FILLER                     PIC X(004).
