000100*================================================================*
000200* RSVTCLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVTCAP       *
000300*             (CAPACIDAD DE APOYO TECNICO POR BLOQUE) - OPCION   *
000400*             "K" = VERIFICAR CAPACIDAD DE UN CANDIDATO; OPCION  *
000500*             "R" = CONSTRUIR EL CUADRO DE USO DEL DIA PARA EL   *
000600*             REPORTE OCUPRPT                                     *
000700*================================================================*
000800* HISTORY OF MODIFICATION:                                       *
000900*================================================================*
001000* GEST0010 - JPQUIRO  - 24/03/1989 - VERSION INICIAL - GEST-0018 *
001100* GEST0035 - RSANDOV  - 16/02/1995 - SE AGREGA OPCION R PARA EL  *
001200*                       REPORTE DE CAPACIDAD - GEST-0122          *
001300*----------------------------------------------------------------*
001400  01  RSVTCLK-PARMS.
001500      05  RSVTCLK-OPCION                 PIC X(001).
001600          88  RSVTCLK-OPC-CHEQUEO                 VALUE "K".
001700          88  RSVTCLK-OPC-REPORTE                 VALUE "R".
001800      05  RSVTCLK-ENTRADA.
001900          10  RSVTCLK-I-FECHA            PIC 9(008).
002000          10  RSVTCLK-I-DESDE            PIC 9(004).
002100          10  RSVTCLK-I-HASTA            PIC 9(004).
002200          10  RSVTCLK-I-BUF-ANTES        PIC 9(003).
002300          10  RSVTCLK-I-BUF-DESPUES      PIC 9(003).
002400          10  RSVTCLK-I-MODO             PIC X(010).
002500          10  RSVTCLK-I-IGNORAR-EVT-ID   PIC 9(008).
002600      05  RSVTCLK-ENTRADA-R REDEFINES RSVTCLK-ENTRADA.
002700          10  RSVTCLK-R-FECHA            PIC 9(008).
002800          10  FILLER                     PIC X(032).
002900      05  RSVTCLK-SALIDA.
003000          10  RSVTCLK-O-TIENE-CUPO       PIC X(001).
003100              88  RSVTCLK-O-CUPO-SI              VALUE "Y".
003200              88  RSVTCLK-O-CUPO-NO              VALUE "N".
003300          10  RSVTCLK-O-NUM-BLOQUES      PIC 9(003) COMP.
003400          10  RSVTCLK-O-BLOQUE-DESDE     PIC 9(004) OCCURS 48 TIMES
003500                                         INDEXED BY RSVTCLK-IX-BD.
003600          10  RSVTCLK-O-BLOQUE-HASTA     PIC 9(004) OCCURS 48 TIMES
003700                                         INDEXED BY RSVTCLK-IX-BH.
003800          10  RSVTCLK-O-BLOQUE-USADOS    PIC 9(003) OCCURS 48 TIMES
003900                                         INDEXED BY RSVTCLK-IX-BU.
004000          10  RSVTCLK-O-BLOQUE-DISPON    PIC 9(003) OCCURS 48 TIMES
004100                                         INDEXED BY RSVTCLK-IX-BP.
