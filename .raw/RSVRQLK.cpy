*================================================================*
* RSVRQLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVREQ        *
*             (SOLICITUD PUBLICA DE MESA DE PARTES)              *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
* GEST0013 - JPQUIRO  - 27/03/1989 - VERSION INICIAL - GEST-0021 *
*----------------------------------------------------------------*
 01  RSVRQLK-PARMS.
     05  RSVRQLK-ENTRADA.
         10  RSVRQLK-I-FECHA            PIC 9(008).
         10  RSVRQLK-I-DESDE            PIC 9(004).
         10  RSVRQLK-I-HASTA            PIC 9(004).
         10  RSVRQLK-I-ESPACIO-ID       PIC 9(006).
         10  RSVRQLK-I-LUGAR-LIBRE      PIC X(030).
         10  RSVRQLK-I-AREA-SOLICIT     PIC X(030).
         10  RSVRQLK-I-BUF-ANTES        PIC 9(003).
         10  RSVRQLK-I-BUF-DESPUES      PIC 9(003).
     05  RSVRQLK-SALIDA.
         10  RSVRQLK-O-ACEPTADO         PIC X(001).
             88  RSVRQLK-O-ACEPTADO-SI          VALUE "Y".
             88  RSVRQLK-O-ACEPTADO-NO          VALUE "N".
         10  RSVRQLK-O-MOTIVO           PIC X(040).
         10  RSVRQLK-O-TRACKING-ID      PIC 9(008).
         10  FILLER                     PIC X(004).
