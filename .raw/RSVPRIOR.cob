IDENTIFICATION DIVISION.
PROGRAM-ID.      RSVPRIOR.
AUTHOR.          L T VARGA.
INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
DATE-WRITTEN.    23 MARZO 1989.
DATE-COMPILED.
SECURITY.        CONFIDENCIAL - USO INTERNO.
*================================================================*
* RSVPRIOR  -  SUBRUTINA DE POLITICA DE PRIORIDAD DE EVENTOS     *
*              OPCION "D" = DERIVAR LA PRIORIDAD EFECTIVA DE UN  *
*              EVENTO A PARTIR DE SU AREA SOLICITANTE Y DE LA    *
*              PRIORIDAD PEDIDA; OPCION "C" = COMPARAR DOS       *
*              PRIORIDADES Y DECIR CUAL ES MAYOR (ISHIGHER)      *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
*----------------------------------------------------------------*
* LTVARGA - 23/03/1989 - GEST-0017 - VERSION INICIAL, SOLO       *
*           OPCION D (DERIVAR).                                  *
* JPQUIRO - 15/11/1993 - GEST-0096 - SE AGREGA OPCION C PARA EL  *
*           DESPLAZAMIENTO DE EVENTOS DE MENOR PRIORIDAD.        *
* RSANDOV - 08/07/1996 - GEST-0141 - LA COMPARACION QUEDA COMO   *
*           ESTRICTA (A MAYOR QUE B), NO MAYOR-O-IGUAL, PARA QUE *
*           EMPATES NO DESPLACEN A NADIE.                        *
* LTVARGA - 20/01/1999 - GEST-0154 - REVISION Y2K: SIN CAMBIOS,  *
*           ESTE PROGRAMA NO MANEJA FECHAS.                      *
* JPQUIRO - 11/09/2003 - GEST-0211 - RSVSTAT YA INVOCA LA OPCION *
*           C PARA EL EMPATE DE PRIORIDAD EN B110 (ANTES USABA   *
*           UN "= HIGH" LITERAL).  DE PASO SE CORRIGE C100 PARA  *
*           QUE UNA PRIORIDAD AUSENTE/EN BLANCO NO SE TOME COMO  *
*           MEDIUM: AHORA RINDE RANGO CERO Y LA COMPARACION      *
*           SIEMPRE DA "A NO ES MAYOR" CUANDO A O B ESTA AUSENTE *
*           (ISHIGHER SOLO ES CIERTO SI AMBAS ESTAN PRESENTES).  *
*----------------------------------------------------------------*
    EJECT
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-AS400.
OBJECT-COMPUTER. IBM-AS400.
SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                    UPSI-0 IS UPSI-SWITCH-0
                      ON  STATUS IS U0-ON
                      OFF STATUS IS U0-OFF.

DATA DIVISION.
WORKING-STORAGE SECTION.
01  FILLER                  PIC X(024) VALUE
    "** PROGRAM RSVPRIOR  **".

COPY RSVCMWS.

77  WK-C-AREA-MAYUS         PIC X(030) VALUE SPACES.

01  WK-N-RANGOS.
    05  WK-N-RANGO-LOW      PIC 9(001) VALUE 1.
    05  WK-N-RANGO-MEDIUM   PIC 9(001) VALUE 2.
    05  WK-N-RANGO-HIGH     PIC 9(001) VALUE 3.
    05  FILLER              PIC X(005) VALUE SPACES.

01  WK-N-RANGOS-R REDEFINES WK-N-RANGOS.
    05  WK-N-RANGOS-TABLA   PIC 9(001) OCCURS 3 TIMES
                            INDEXED BY WK-IX-RANGO.
    05  FILLER              PIC X(005).

77  WK-N-VALOR-A            PIC 9(001) COMP VALUE ZERO.
77  WK-N-VALOR-B            PIC 9(001) COMP VALUE ZERO.

LINKAGE SECTION.
COPY RSVPRLK.

PROCEDURE DIVISION USING RSVPRLK-PARMS.

MAIN-MODULE.
    EVALUATE TRUE
       WHEN RSVPRLK-OPC-DERIVAR
          PERFORM B000-DERIVAR-PRIORIDAD
             THRU B099-DERIVAR-PRIORIDAD-EX
       WHEN RSVPRLK-OPC-COMPARAR
          PERFORM C000-COMPARAR-PRIORIDADES
             THRU C099-COMPARAR-PRIORIDADES-EX
       WHEN OTHER
          CONTINUE
    END-EVALUATE.
    EXIT PROGRAM.
*----------------------------------------------------------------*
B000-DERIVAR-PRIORIDAD.
*----------------------------------------------------------------*
*    GEST-0017 / GEST-0096 - "RECTORADO", SIN IMPORTAR MAYUS/    *
*    MINUS, SIEMPRE ES DE PRIORIDAD HIGH.  DE LO CONTRARIO SE    *
*    RESPETA LA PRIORIDAD PEDIDA, O MEDIUM SI VINO EN BLANCO.    *
*----------------------------------------------------------------*
    MOVE RSVPRLK-D-AREA-SOLICIT TO WK-C-AREA-MAYUS.
    INSPECT WK-C-AREA-MAYUS
       CONVERTING "abcdefghijklmnopqrstuvwxyz"
               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

    IF WK-C-AREA-MAYUS = "RECTORADO"
       MOVE "HIGH  " TO RSVPRLK-O-PRIORIDAD
    ELSE
       IF RSVPRLK-D-PRIORIDAD-PED = SPACES OR LOW-VALUES
          MOVE "MEDIUM" TO RSVPRLK-O-PRIORIDAD
       ELSE
          MOVE RSVPRLK-D-PRIORIDAD-PED TO RSVPRLK-O-PRIORIDAD
       END-IF
    END-IF.
B099-DERIVAR-PRIORIDAD-EX.
    EXIT.
*----------------------------------------------------------------*
C000-COMPARAR-PRIORIDADES.
*----------------------------------------------------------------*
*    GEST-0096 / GEST-0141 - COMPARACION ESTRICTA: A ES MAYOR    *
*    QUE B UNICAMENTE CUANDO SU RANGO NUMERICO ES MAYOR; UN      *
*    EMPATE NO CUENTA COMO "A MAYOR".  GEST-0211 - SI A O B      *
*    VIENE AUSENTE (RANGO CERO) LA COMPARACION NUNCA ES CIERTA.  *
*----------------------------------------------------------------*
    MOVE ZERO TO WK-N-VALOR-A WK-N-VALOR-B.
    PERFORM C100-RANGO-DE THRU C199-RANGO-DE-EX.

    IF WK-N-VALOR-A = ZERO OR WK-N-VALOR-B = ZERO
       SET RSVPRLK-O-A-MAYOR-NO TO TRUE
    ELSE
       IF WK-N-VALOR-A > WK-N-VALOR-B
          SET RSVPRLK-O-A-MAYOR-SI TO TRUE
       ELSE
          SET RSVPRLK-O-A-MAYOR-NO TO TRUE
       END-IF
    END-IF.
C099-COMPARAR-PRIORIDADES-EX.
    EXIT.
*----------------------------------------------------------------*
C100-RANGO-DE.
*----------------------------------------------------------------*
*    GEST-0211 - UNA PRIORIDAD QUE NO SEA LOW/MEDIUM/HIGH (EN     *
*    BLANCO O DE OTRO MODO AUSENTE) RINDE RANGO CERO EN VEZ DE    *
*    SUPONERSE MEDIUM.                                            *
*----------------------------------------------------------------*
    EVALUATE RSVPRLK-C-PRIORIDAD-A
       WHEN "LOW   "    MOVE WK-N-RANGO-LOW    TO WK-N-VALOR-A
       WHEN "MEDIUM"    MOVE WK-N-RANGO-MEDIUM TO WK-N-VALOR-A
       WHEN "HIGH  "    MOVE WK-N-RANGO-HIGH   TO WK-N-VALOR-A
       WHEN OTHER       MOVE ZERO              TO WK-N-VALOR-A
    END-EVALUATE.

    EVALUATE RSVPRLK-C-PRIORIDAD-B
       WHEN "LOW   "    MOVE WK-N-RANGO-LOW    TO WK-N-VALOR-B
       WHEN "MEDIUM"    MOVE WK-N-RANGO-MEDIUM TO WK-N-VALOR-B
       WHEN "HIGH  "    MOVE WK-N-RANGO-HIGH   TO WK-N-VALOR-B
       WHEN OTHER       MOVE ZERO              TO WK-N-VALOR-B
    END-EVALUATE.
C199-RANGO-DE-EX.
    EXIT.
