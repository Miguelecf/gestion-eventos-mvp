000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RSVAUD.
000300 AUTHOR.          R SANDOVAL.
000400 INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
000500 DATE-WRITTEN.    28 MARZO 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENCIAL - USO INTERNO.
000800*================================================================*
000900* RSVAUD  -  SUBRUTINA DE BITACORA DE AUDITORIA (AUDITLOG)       *
001000*            ESCRIBE UN REGISTRO POR CADA CAMBIO DE ESTADO,      *
001100*            REPROGRAMACION O ACTUALIZACION DE CAMPO QUE LE      *
001200*            ENVIAN LOS DEMAS PROGRAMAS DEL SUBSISTEMA.  ESTE    *
001300*            PROGRAMA ES EL UNICO QUE ABRE Y CIERRA AUDITLOG;    *
001400*            LOS DEMAS SOLO ARMAN EL REGISTRO Y LO PASAN POR     *
001500*            ENLACE (CALL "RSVAUD" USING RSVAULK-PARMS).         *
001600*================================================================*
001700* HISTORY OF MODIFICATION:                                       *
001800*================================================================*
001900*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
002000*----------------------------------------------------------------*
002100* RSANDOV - 28/03/1989 - GEST-0022 - VERSION INICIAL, TIPO       *
002200*           STATUS UNICAMENTE.                                   *
002300* JPQUIRO - 03/12/1994 - GEST-0129 - SE AGREGA TIPO REPROGRAM    *
002400*           PARA REVERSIONES DESDE ESTADO BLOQUEANTE.            *
002500* LTVARGA - 02/02/1995 - GEST-0130 - SE AGREGA TIPO FIELD_UPDATE *
002600*           PARA CAMBIOS DE VISTO BUENO CEREMONIAL/TECNICO.      *
002700* RSANDOV - 21/01/1999 - GEST-0153 - REVISION Y2K: SIN CAMBIOS DE*
002800*           FORMATO DE FECHA (ESTE PROGRAMA NO MANEJA FECHAS).   *
002900* JPQUIRO - 19/03/2003 - GEST-0203 - SE AGREGA OPCION "X" PARA   *
003000*           QUE RSVMBTCH SOLICITE EL CIERRE DE AUDITLOG AL FINAL *
003100*           DEL PROCESO BATCH (ANTES SE CERRABA SOLO POR CANCEL) *
003200*----------------------------------------------------------------*
003300     EJECT
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
003900                     UPSI-0 IS UPSI-SWITCH-0
004000                       ON  STATUS IS U0-ON
004100                       OFF STATUS IS U0-OFF.
004200 
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT AUDITLOG ASSIGN TO AUDITLOG
004600        ORGANIZATION IS SEQUENTIAL
004700        FILE STATUS IS WK-C-FILE-STATUS.
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  AUDITLOG
005200     LABEL RECORDS ARE OMITTED
005300     DATA RECORD IS RSVAUD-RECORD.
005400     COPY RSVAUD.
005500 
005600 WORKING-STORAGE SECTION.
005700 01  FILLER                  PIC X(024) VALUE
005800     "** PROGRAM RSVAUD    **".
005900 
006000 COPY RSVCMWS.
006100 
006200 77  WK-C-ARCHIVO-ABIERTO    PIC X(001) VALUE "N".
006300     88  WK-C-YA-ABIERTO             VALUE "Y".
006400 
006500 77  WK-N-REGISTROS-ESCRITOS PIC 9(007) COMP VALUE ZERO.
006600 
006700 77  WK-N-WORK-AREA REDEFINES WK-N-REGISTROS-ESCRITOS
006800                              PIC X(007).
006900 
007000 LINKAGE SECTION.
007100 COPY RSVAULK.
007200 
007300 PROCEDURE DIVISION USING RSVAULK-PARMS.
007400 
007500 MAIN-MODULE.
007600     EVALUATE TRUE
007700        WHEN RSVAULK-OPC-ESCRIBIR
007800           PERFORM A000-WRITE-AUDIT-RECORD
007900              THRU A099-WRITE-AUDIT-RECORD-EX
008000        WHEN RSVAULK-OPC-CERRAR
008100           PERFORM A900-CLOSE-AUDITLOG
008200              THRU A999-CLOSE-AUDITLOG-EX
008300        WHEN OTHER
008400           CONTINUE
008500     END-EVALUATE.
008600     EXIT PROGRAM.
008700*----------------------------------------------------------------*
008800 A000-WRITE-AUDIT-RECORD.
008900*----------------------------------------------------------------*
009000     IF NOT WK-C-YA-ABIERTO
009100        OPEN OUTPUT AUDITLOG
009200        IF NOT WK-C-SUCCESSFUL
009300           DISPLAY "RSVAUD - OPEN FILE ERROR - AUDITLOG"
009400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009500           GO TO Y900-ABNORMAL-TERMINATION
009600        END-IF
009700        SET WK-C-YA-ABIERTO TO TRUE
009800     END-IF.
009900 
010000     INITIALIZE RSVAUD-DATOS.
010100     MOVE RSVAULK-EVT-ID           TO RSVAUD-EVT-ID.
010200     MOVE RSVAULK-TIPO             TO RSVAUD-TIPO.
010300     MOVE RSVAULK-VALOR-ANTERIOR   TO RSVAUD-VALOR-ANTERIOR.
010400     MOVE RSVAULK-VALOR-NUEVO      TO RSVAUD-VALOR-NUEVO.
010500     MOVE RSVAULK-DETALLE          TO RSVAUD-DETALLE.
010600 
010700     WRITE RSVAUD-RECORD.
010800     IF NOT WK-C-SUCCESSFUL
010900        DISPLAY "RSVAUD - WRITE FILE ERROR - AUDITLOG"
011000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011100        GO TO Y900-ABNORMAL-TERMINATION
011200     END-IF.
011300     ADD 1 TO WK-N-REGISTROS-ESCRITOS.
011400 A099-WRITE-AUDIT-RECORD-EX.
011500     EXIT.
011600*----------------------------------------------------------------*
011700 A900-CLOSE-AUDITLOG.
011800*----------------------------------------------------------------*
011900     IF WK-C-YA-ABIERTO
012000        CLOSE AUDITLOG
012100        IF NOT WK-C-SUCCESSFUL
012200           DISPLAY "RSVAUD - CLOSE FILE ERROR - AUDITLOG"
012300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012400        END-IF
012500     END-IF.
012600 A999-CLOSE-AUDITLOG-EX.
012700     EXIT.
012800*----------------------------------------------------------------*
012900 Y900-ABNORMAL-TERMINATION.
013000*----------------------------------------------------------------*
013100     IF WK-C-YA-ABIERTO
013200        CLOSE AUDITLOG
013300     END-IF.
013400     DISPLAY "RSVAUD - ABNORMAL TERMINATION - REGISTROS "
013500        "ESCRITOS HASTA EL MOMENTO: " WK-N-REGISTROS-ESCRITOS.
013600     EXIT PROGRAM.
