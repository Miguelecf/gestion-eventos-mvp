000100*================================================================*
000200* RSVCMWS   -  AREA COMUN DE TRABAJO DEL SUBSISTEMA DE RESERVA   *
000300*              DE ESPACIOS (CODIGOS DE ESTADO DE ARCHIVO Y       *
000400*              CONMUTADORES DE USO GENERAL)                      *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                       *
000700*================================================================*
000800* OYM0001 - RSANDOV  - 12/03/1989 - VERSION INICIAL - OYM-0114   *
000900* OYM0037 - LTVARGA  - 04/11/1991 - SE AGREGA WK-C-RUN-TIME PARA *
001000*                      SELLAR REGISTROS DE AUDITORIA - OYM-0198  *
001100* OYM0055 - JPQUIRO  - 30/06/1994 - CONMUTADOR WK-C-FIN-ARCHIVO  *
001200*                      DE USO GENERAL PARA LECTURAS SECUENCIALES *
001300*                      OYM-0244                                  *
001400* OYM0071 - RSANDOV  - 19/01/1999 - AJUSTE Y2K: WK-C-RUN-DATE    *
001500*                      PASA A CENTURIA EXPLICITA (9(08))         *
001600*                      OYM-0301                                  *
001700*----------------------------------------------------------------*
001800  01  WK-C-COMMON.
001900      05  WK-C-FILE-STATUS           PIC X(002) VALUE SPACES.
002000          88  WK-C-SUCCESSFUL                    VALUE "00".
002100          88  WK-C-END-OF-FILE                   VALUE "10".
002200          88  WK-C-DUPLICATE-KEY                 VALUE "22".
002300          88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002400      05  WK-C-FIN-ARCHIVO           PIC X(001) VALUE "N".
002500          88  WK-C-FIN-SI                        VALUE "Y".
002600          88  WK-C-FIN-NO                        VALUE "N".
002700      05  WK-C-RUN-DATE               PIC 9(008) VALUE ZEROES.
002800      05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
002900          10  WK-C-RUN-DATE-CC        PIC 9(002).
003000          10  WK-C-RUN-DATE-YY        PIC 9(002).
003100          10  WK-C-RUN-DATE-MM        PIC 9(002).
003200          10  WK-C-RUN-DATE-DD        PIC 9(002).
003300      05  WK-C-RUN-TIME               PIC 9(006) VALUE ZEROES.
003400      05  FILLER                      PIC X(010) VALUE SPACES.
