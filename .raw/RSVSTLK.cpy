*================================================================*
* RSVSTLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVSTAT       *
*             (MAQUINA DE ESTADOS DE EVENTOS - TRANSACCIONES     *
*             DE TIPO STATUS)                                    *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
* GEST0068 - LTVARGA  - 21/03/2003 - VERSION INICIAL - GEST-0205 *
*----------------------------------------------------------------*
 01  RSVSTLK-PARMS.
     05  RSVSTLK-ENTRADA.
         10  RSVSTLK-I-EVT-ID           PIC 9(008).
         10  RSVSTLK-I-TARGET-STATUS    PIC X(012).
         10  RSVSTLK-I-ACTOR-ROLE       PIC X(016).
         10  RSVSTLK-I-MIN-BLOQUE       PIC 9(003).
         10  RSVSTLK-I-CUPOS-BLOQUE     PIC 9(003).
     05  RSVSTLK-SALIDA.
         10  RSVSTLK-O-RESULTADO        PIC X(010).
             88  RSVSTLK-O-ACEPTADA             VALUE "ACCEPTED".
             88  RSVSTLK-O-RECHAZADA            VALUE "REJECTED".
             88  RSVSTLK-O-PENDIENTE            VALUE "PENDING".
         10  RSVSTLK-O-ESTADO-NUEVO     PIC X(012).
         10  RSVSTLK-O-MOTIVO           PIC X(040).
         10  RSVSTLK-O-NUM-CONFLICTOS   PIC 9(003) COMP.
         10  FILLER                     PIC X(004).
