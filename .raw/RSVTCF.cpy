000100*================================================================*
000200* RSVTCF   -  PARAMETROS DE CAPACIDAD TECNICA - LAYOUT DEL       *
000300*             REGISTRO UNICO DE ENTRADA TECHCFG                   *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                       *
000600*================================================================*
000700* GEST0004 - JPQUIRO  - 16/03/1989 - VERSION INICIAL - GEST-0012 *
000800* GEST0034 - LTVARGA  - 14/02/1995 - VALORES POR DEFECTO 30 MIN  *
000900*                       / 10 CUPOS SI EL REGISTRO ESTA INACTIVO  *
001000*                       GEST-0121                                *
001100*----------------------------------------------------------------*
001200  01  RSVTCF-RECORD                      PIC X(008).
001300  01  RSVTCF-DATOS REDEFINES RSVTCF-RECORD.
001400      05  RSVTCF-ACTIVO                  PIC X(001).
001500          88  RSVTCF-ES-ACTIVO                    VALUE "Y".
001600      05  RSVTCF-MINUTOS-BLOQUE          PIC 9(003).
001700      05  RSVTCF-CUPOS-POR-BLOQUE        PIC 9(003).
001800      05  FILLER                         PIC X(001).
