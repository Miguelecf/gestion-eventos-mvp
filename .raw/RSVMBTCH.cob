IDENTIFICATION DIVISION.
PROGRAM-ID.      RSVMBTCH IS INITIAL.
AUTHOR.          R SANDOVAL.
INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
DATE-WRITTEN.    13 MARZO 1989.
DATE-COMPILED.
SECURITY.        CONFIDENCIAL - USO INTERNO.
*================================================================*
* RSVMBTCH -  PROGRAMA PRINCIPAL BATCH DEL SUBSISTEMA DE         *
*             RESERVA DE ESPACIOS.  CARGA ESPACIOS Y EVENTOS EN  *
*             MEMORIA, LEE LA CONFIGURACION DE APOYO TECNICO,    *
*             PROCESA SECUENCIALMENTE LAS TRANSACCIONES DEL DIA  *
*             (STATUS/REQUEST/CREATE/CONFLICT), ESCRIBE UNA      *
*             DECISION POR TRANSACCION E IMPRIME EL REPORTE DE   *
*             OCUPACION Y CAPACIDAD TECNICA (OCUPRPT).            *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
*----------------------------------------------------------------*
* RSANDOV - 13/03/1989 - GEST-0009 - VERSION INICIAL: CARGA DE   *
*           ESPACIOS Y EVENTOS Y DESPACHO DE TRANSACCIONES TIPO  *
*           STATUS UNICAMENTE, CON REPORTE BASICO DE OCUPACION.  *
* JPQUIRO - 19/10/1993 - GEST-0094 - SE AGREGA EL DESPACHO DE    *
*           TRANSACCIONES TIPO REQUEST (SOLICITUD PUBLICA DE     *
*           MESA DE PARTES) LLAMANDO A RSVREQ.                    *
* RSANDOV - 20/02/1995 - GEST-0124 - SE AGREGA LA CARGA DE       *
*           TECHCFG Y LA SECCION DE CAPACIDAD TECNICA DEL         *
*           REPORTE DE OCUPACION.                                 *
* LTVARGA - 06/05/1996 - GEST-0137 - SE AGREGA EL DESPACHO DE    *
*           TRANSACCIONES TIPO CREATE (ALTA / ACTUALIZACION DE   *
*           EVENTO) LLAMANDO A RSVEVSV.                           *
* JPQUIRO - 25/01/1999 - GEST-0161 - REVISION Y2K: WK-C-RUN-DATE *
*           Y LAS FECHAS DE LOS ARCHIVOS DE ENTRADA YA VIENEN EN *
*           FORMATO 9(008) CON CENTURIA EXPLICITA.                *
* RSANDOV - 21/03/2003 - GEST-0206 - SE AGREGA EL DESPACHO DE    *
*           TRANSACCIONES TIPO CONFLICT (DECISION KEEP /          *
*           REBOOK_OTHER) Y EL CIERRE DE PRIOCONF Y AUDITLOG AL  *
*           FINAL DEL PROCESO BATCH.                               *
*----------------------------------------------------------------*
    EJECT
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-AS400.
OBJECT-COMPUTER. IBM-AS400.
SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                    C01 IS TOP-OF-FORM
                    UPSI-0 IS UPSI-SWITCH-0
                      ON  STATUS IS U0-ON
                      OFF STATUS IS U0-OFF
                    UPSI-1 IS UPSI-SWITCH-1
                      ON  STATUS IS U1-ON
                      OFF STATUS IS U1-OFF.

INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT SPACES   ASSIGN TO SPACES
       ORGANIZATION IS SEQUENTIAL
       FILE STATUS IS WK-C-FILE-STATUS.
    SELECT EVENTS   ASSIGN TO EVENTS
       ORGANIZATION IS SEQUENTIAL
       FILE STATUS IS WK-C-FILE-STATUS.
    SELECT TECHCFG  ASSIGN TO TECHCFG
       ORGANIZATION IS SEQUENTIAL
       FILE STATUS IS WK-C-FILE-STATUS.
    SELECT TRANSACT ASSIGN TO TRANSACT
       ORGANIZATION IS SEQUENTIAL
       FILE STATUS IS WK-C-FILE-STATUS.
    SELECT DECISION ASSIGN TO DECISION
       ORGANIZATION IS SEQUENTIAL
       FILE STATUS IS WK-C-FILE-STATUS.
    SELECT OCCUPRPT ASSIGN TO OCCUPRPT
       ORGANIZATION IS SEQUENTIAL
       FILE STATUS IS WK-C-FILE-STATUS.

DATA DIVISION.
FILE SECTION.
FD  SPACES
    LABEL RECORDS ARE OMITTED
    DATA RECORD IS RSVSPC-RECORD.
    COPY RSVSPC.

FD  EVENTS
    LABEL RECORDS ARE OMITTED
    DATA RECORD IS RSVEVT-RECORD.
    COPY RSVEVT.

FD  TECHCFG
    LABEL RECORDS ARE OMITTED
    DATA RECORD IS RSVTCF-RECORD.
    COPY RSVTCF.

FD  TRANSACT
    LABEL RECORDS ARE OMITTED
    DATA RECORD IS RSVTRN-RECORD.
    COPY RSVTRN.

FD  DECISION
    LABEL RECORDS ARE OMITTED
    DATA RECORD IS RSVDEC-RECORD.
    COPY RSVDEC.

FD  OCCUPRPT
    LABEL RECORDS ARE OMITTED
    DATA RECORD IS RSVMBT-LINEA-RPT.
01  RSVMBT-LINEA-RPT.
    05  RSVMBT-LIN-TEXTO           PIC X(131).
    05  FILLER                     PIC X(001).

WORKING-STORAGE SECTION.
01  FILLER                  PIC X(024) VALUE
    "** PROGRAM RSVMBTCH  **".

COPY RSVCMWS.
COPY RSVEVLK.
COPY RSVRQLK.
COPY RSVSTLK.
COPY RSVCFLK.
COPY RSVAULK.
COPY RSVAVLK.
COPY RSVTCLK.
COPY RSVPRLK.
COPY RSVTBL.

77  WK-N-MIN-BLOQUE             PIC 9(003) COMP VALUE 30.
77  WK-N-CUPOS-BLOQUE           PIC 9(003) COMP VALUE 10.

77  WK-N-TOT-ACCEPTED           PIC 9(007) COMP VALUE ZERO.
77  WK-N-TOT-REJECTED           PIC 9(007) COMP VALUE ZERO.
77  WK-N-TOT-PENDING            PIC 9(007) COMP VALUE ZERO.
77  WK-N-TOT-CONFLICTS          PIC 9(007) COMP VALUE ZERO.

77  WK-N-NUM-FECHAS             PIC 9(003) COMP VALUE ZERO.
77  WK-IX-FEC-BUSCA             PIC 9(003) COMP VALUE ZERO.
77  WK-IX-FEC-IMP               PIC 9(003) COMP VALUE ZERO.
77  WK-IX-BLQ-IMP                PIC 9(003) COMP VALUE ZERO.

77  WK-C-FECHA-YA-VISTA         PIC X(001) VALUE "N".
    88  WK-SW-FECHA-YA-VISTA            VALUE "Y".

01  WK-FECHAS-ESPACIO.
    05  WK-FECHA-TABLA          PIC 9(008) OCCURS 50 TIMES
                                 INDEXED BY WK-IX-FECHA.
    05  FILLER                  PIC X(004).

01  WK-N-FECHA-EDIT-GRP.
    05  WK-N-FECHA-EDIT-AA      PIC 9(004).
    05  WK-N-FECHA-EDIT-MM      PIC 9(002).
    05  WK-N-FECHA-EDIT-DD      PIC 9(002).
    05  FILLER                  PIC X(002).
01  WK-N-FECHA-EDIT-R REDEFINES WK-N-FECHA-EDIT-GRP.
    05  WK-N-FECHA-EDIT-DIGITOS PIC 9(008).
    05  FILLER                  PIC X(002).

01  WK-N-HHMM-EDIT.
    05  WK-N-HHMM-HH            PIC 9(002).
    05  WK-N-HHMM-MM            PIC 9(002).
    05  FILLER                  PIC X(002).
01  WK-N-HHMM-R REDEFINES WK-N-HHMM-EDIT.
    05  WK-N-HHMM-DIGITOS       PIC 9(004).
    05  FILLER                  PIC X(002).

01  WK-C-HHMM-EDITADO.
    05  WK-C-HHMM-EDT-HH        PIC 9(002).
    05  FILLER                  PIC X(001) VALUE ":".
    05  WK-C-HHMM-EDT-MM        PIC 9(002).

01  WK-HDR-LINE.
    05  FILLER                  PIC X(001) VALUE SPACES.
    05  FILLER                  PIC X(012) VALUE "ESPACIO....:".
    05  HDR-ESPACIO-ID          PIC 9(006).
    05  FILLER                  PIC X(002) VALUE SPACES.
    05  HDR-ESPACIO-NOMBRE      PIC X(030).
    05  FILLER                  PIC X(007) VALUE "FECHA: ".
    05  HDR-FECHA-AA            PIC 9(004).
    05  FILLER                  PIC X(001) VALUE "-".
    05  HDR-FECHA-MM            PIC 9(002).
    05  FILLER                  PIC X(001) VALUE "-".
    05  HDR-FECHA-DD            PIC 9(002).
    05  FILLER                  PIC X(064) VALUE SPACES.

01  WK-DET-LINE.
    05  FILLER                  PIC X(003) VALUE SPACES.
    05  FILLER                  PIC X(005) VALUE "FROM ".
    05  DET-DESDE               PIC X(005).
    05  FILLER                  PIC X(004) VALUE "  TO".
    05  FILLER                  PIC X(001) VALUE SPACES.
    05  DET-HASTA               PIC X(005).
    05  FILLER                  PIC X(009) VALUE "  STATUS ".
    05  DET-ESTADO              PIC X(012).
    05  FILLER                  PIC X(088) VALUE SPACES.

01  WK-CAP-HDR-LINE.
    05  FILLER                  PIC X(003) VALUE SPACES.
    05  FILLER                  PIC X(041) VALUE
        "CAPACIDAD DE APOYO TECNICO - BLOQUES CON".
    05  FILLER                  PIC X(006) VALUE " USO: ".
    05  FILLER                  PIC X(082) VALUE SPACES.

01  WK-CAP-LINE.
    05  FILLER                  PIC X(003) VALUE SPACES.
    05  FILLER                  PIC X(007) VALUE "BLOQUE ".
    05  CAP-DESDE               PIC X(005).
    05  FILLER                  PIC X(001) VALUE "-".
    05  CAP-HASTA               PIC X(005).
    05  FILLER                  PIC X(008) VALUE "  USADOS".
    05  FILLER                  PIC X(001) VALUE SPACES.
    05  CAP-USADOS              PIC ZZ9.
    05  FILLER                  PIC X(013) VALUE "  DISPONIBLES".
    05  FILLER                  PIC X(001) VALUE SPACES.
    05  CAP-DISPON              PIC ZZ9.
    05  FILLER                  PIC X(082) VALUE SPACES.

01  WK-TRL-LINE-1.
    05  FILLER                  PIC X(003) VALUE SPACES.
    05  FILLER                  PIC X(037) VALUE
        "TOTAL DE CONFLICTOS DE PRIORIDAD....".
    05  TRL-CONFLICTS           PIC ZZZ,ZZ9.
    05  FILLER                  PIC X(085) VALUE SPACES.

01  WK-TRL-LINE-2.
    05  FILLER                  PIC X(003) VALUE SPACES.
    05  FILLER                  PIC X(025) VALUE
        "TRANSACCIONES ACCEPTED..".
    05  TRL-ACCEPTED            PIC ZZZ,ZZ9.
    05  FILLER                  PIC X(004) VALUE SPACES.
    05  FILLER                  PIC X(025) VALUE
        "TRANSACCIONES REJECTED..".
    05  TRL-REJECTED            PIC ZZZ,ZZ9.
    05  FILLER                  PIC X(004) VALUE SPACES.
    05  FILLER                  PIC X(025) VALUE
        "TRANSACCIONES PENDING...".
    05  TRL-PENDING             PIC ZZZ,ZZ9.
    05  FILLER                  PIC X(025) VALUE SPACES.

PROCEDURE DIVISION.

MAIN-MODULE.
    PERFORM A000-INITIALIZE
       THRU A099-INITIALIZE-EX.
    PERFORM B100-LOAD-SPACES
       THRU B199-LOAD-SPACES-EX.
    PERFORM B200-LOAD-EVENTS
       THRU B299-LOAD-EVENTS-EX.
    PERFORM B300-LOAD-TECH-CONFIG
       THRU B399-LOAD-TECH-CONFIG-EX.
    PERFORM C000-PROCESS-TRANSACTIONS
       THRU C099-PROCESS-TRANSACTIONS-EX.
    PERFORM E000-PRINT-REPORT
       THRU E099-PRINT-REPORT-EX.
    PERFORM F000-TERMINATE
       THRU F099-TERMINATE-EX.
    GOBACK.
*----------------------------------------------------------------*
A000-INITIALIZE.
*----------------------------------------------------------------*
    ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
    ACCEPT WK-C-RUN-TIME FROM TIME.
    MOVE ZERO TO RSVTBL-NUM-ESPACIOS.
    MOVE ZERO TO RSVTBL-NUM-EVENTOS.

    OPEN INPUT SPACES.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - OPEN FILE ERROR - SPACES"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.

    OPEN INPUT EVENTS.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - OPEN FILE ERROR - EVENTS"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.

    OPEN INPUT TECHCFG.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - OPEN FILE ERROR - TECHCFG"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.

    OPEN INPUT TRANSACT.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - OPEN FILE ERROR - TRANSACT"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.

    OPEN OUTPUT DECISION.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - OPEN FILE ERROR - DECISION"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.

    OPEN OUTPUT OCCUPRPT.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - OPEN FILE ERROR - OCCUPRPT"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.
A099-INITIALIZE-EX.
    EXIT.
*----------------------------------------------------------------*
B100-LOAD-SPACES.
*----------------------------------------------------------------*
    SET WK-C-FIN-NO TO TRUE.
    PERFORM B110-LEER-SPACE
       THRU B110-LEER-SPACE-EX.
    PERFORM B120-CARGAR-SPACE
       THRU B120-CARGAR-SPACE-EX
       UNTIL WK-C-FIN-SI.
B199-LOAD-SPACES-EX.
    EXIT.
*----------------------------------------------------------------*
B110-LEER-SPACE.
*----------------------------------------------------------------*
    READ SPACES
       AT END SET WK-C-FIN-SI TO TRUE
    END-READ.
B110-LEER-SPACE-EX.
    EXIT.
*----------------------------------------------------------------*
B120-CARGAR-SPACE.
*----------------------------------------------------------------*
    ADD 1 TO RSVTBL-NUM-ESPACIOS.
    SET RSVTBL-IX-ESP TO RSVTBL-NUM-ESPACIOS.
    MOVE RSVSPC-ID
                    TO RSVTBL-ESP-ID (RSVTBL-IX-ESP).
    MOVE RSVSPC-NOMBRE
                    TO RSVTBL-ESP-NOMBRE (RSVTBL-IX-ESP).
    MOVE RSVSPC-CAPACIDAD
                    TO RSVTBL-ESP-CAPACIDAD (RSVTBL-IX-ESP).
    MOVE RSVSPC-BUF-ANTES-DEF
                    TO RSVTBL-ESP-BUF-ANTES-DEF (RSVTBL-IX-ESP).
    MOVE RSVSPC-BUF-DESPUES-DEF
                    TO RSVTBL-ESP-BUF-DESPUES-DEF (RSVTBL-IX-ESP).
    MOVE RSVSPC-ACTIVO
                    TO RSVTBL-ESP-ACTIVO (RSVTBL-IX-ESP).
    PERFORM B110-LEER-SPACE
       THRU B110-LEER-SPACE-EX.
B120-CARGAR-SPACE-EX.
    EXIT.
*----------------------------------------------------------------*
B200-LOAD-EVENTS.
*----------------------------------------------------------------*
    SET WK-C-FIN-NO TO TRUE.
    PERFORM B210-LEER-EVENT
       THRU B210-LEER-EVENT-EX.
    PERFORM B220-CARGAR-EVENT
       THRU B220-CARGAR-EVENT-EX
       UNTIL WK-C-FIN-SI.
B299-LOAD-EVENTS-EX.
    EXIT.
*----------------------------------------------------------------*
B210-LEER-EVENT.
*----------------------------------------------------------------*
    READ EVENTS
       AT END SET WK-C-FIN-SI TO TRUE
    END-READ.
B210-LEER-EVENT-EX.
    EXIT.
*----------------------------------------------------------------*
B220-CARGAR-EVENT.
*----------------------------------------------------------------*
    ADD 1 TO RSVTBL-NUM-EVENTOS.
    SET RSVTBL-IX-EVT TO RSVTBL-NUM-EVENTOS.
    MOVE RSVEVT-ID       TO RSVTBL-EVT-ID (RSVTBL-IX-EVT).
    MOVE RSVEVT-FECHA    TO RSVTBL-EVT-FECHA (RSVTBL-IX-EVT).
    MOVE RSVEVT-DESDE    TO RSVTBL-EVT-DESDE (RSVTBL-IX-EVT).
    MOVE RSVEVT-HASTA    TO RSVTBL-EVT-HASTA (RSVTBL-IX-EVT).
    MOVE RSVEVT-ESTADO   TO RSVTBL-EVT-ESTADO (RSVTBL-IX-EVT).
    MOVE RSVEVT-NOMBRE   TO RSVTBL-EVT-NOMBRE (RSVTBL-IX-EVT).
    MOVE RSVEVT-ESPACIO-ID
                    TO RSVTBL-EVT-ESPACIO-ID (RSVTBL-IX-EVT).
    MOVE RSVEVT-LUGAR-LIBRE
                    TO RSVTBL-EVT-LUGAR-LIBRE (RSVTBL-IX-EVT).
    MOVE RSVEVT-AREA-SOLICITANTE
                    TO RSVTBL-EVT-AREA-SOLICIT (RSVTBL-IX-EVT).
    MOVE RSVEVT-PRIORIDAD
                    TO RSVTBL-EVT-PRIORIDAD (RSVTBL-IX-EVT).
    MOVE RSVEVT-BUF-ANTES
                    TO RSVTBL-EVT-BUF-ANTES (RSVTBL-IX-EVT).
    MOVE RSVEVT-BUF-DESPUES
                    TO RSVTBL-EVT-BUF-DESPUES (RSVTBL-IX-EVT).
    MOVE RSVEVT-REQ-TECNICO
                    TO RSVTBL-EVT-REQ-TECNICO (RSVTBL-IX-EVT).
    MOVE RSVEVT-MODO-TECNICO
                    TO RSVTBL-EVT-MODO-TECNICO (RSVTBL-IX-EVT).
    MOVE RSVEVT-OK-CEREMONIAL
                    TO RSVTBL-EVT-OK-CEREMONIAL (RSVTBL-IX-EVT).
    MOVE RSVEVT-OK-TECNICO
                    TO RSVTBL-EVT-OK-TECNICO (RSVTBL-IX-EVT).
    MOVE RSVEVT-ACTIVO
                    TO RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT).
    MOVE "N"        TO RSVTBL-EVT-REBOOK-FLAG (RSVTBL-IX-EVT).
    PERFORM B210-LEER-EVENT
       THRU B210-LEER-EVENT-EX.
B220-CARGAR-EVENT-EX.
    EXIT.
*----------------------------------------------------------------*
B300-LOAD-TECH-CONFIG.
*----------------------------------------------------------------*
*    GEST-0124 - SI EL REGISTRO DE TECHCFG NO EXISTE O ESTA       *
*    INACTIVO SE CONSERVAN LOS VALORES POR DEFECTO 30 MIN / 10   *
*    CUPOS (GEST-0121, RSVTCF).                                    *
*----------------------------------------------------------------*
    SET WK-C-FIN-NO TO TRUE.
    READ TECHCFG
       AT END SET WK-C-FIN-SI TO TRUE
    END-READ.
    IF WK-C-FIN-NO
       AND RSVTCF-ES-ACTIVO
       MOVE RSVTCF-MINUTOS-BLOQUE    TO WK-N-MIN-BLOQUE
       MOVE RSVTCF-CUPOS-POR-BLOQUE  TO WK-N-CUPOS-BLOQUE
    END-IF.
B399-LOAD-TECH-CONFIG-EX.
    EXIT.
*----------------------------------------------------------------*
C000-PROCESS-TRANSACTIONS.
*----------------------------------------------------------------*
    SET WK-C-FIN-NO TO TRUE.
    PERFORM C100-LEER-TRANSACCION
       THRU C100-LEER-TRANSACCION-EX.
    PERFORM C200-PROCESAR-UNA
       THRU C299-PROCESAR-UNA-EX
       UNTIL WK-C-FIN-SI.
C099-PROCESS-TRANSACTIONS-EX.
    EXIT.
*----------------------------------------------------------------*
C100-LEER-TRANSACCION.
*----------------------------------------------------------------*
    READ TRANSACT
       AT END SET WK-C-FIN-SI TO TRUE
    END-READ.
C100-LEER-TRANSACCION-EX.
    EXIT.
*----------------------------------------------------------------*
C200-PROCESAR-UNA.
*----------------------------------------------------------------*
    INITIALIZE RSVDEC-DATOS.
    MOVE RSVTRN-EVT-ID TO RSVDEC-EVT-ID.
    EVALUATE TRUE
       WHEN RSVTRN-TIPO-STATUS
          PERFORM C300-DESPACHAR-STATUS
             THRU C399-DESPACHAR-STATUS-EX
       WHEN RSVTRN-TIPO-REQUEST
          PERFORM C400-DESPACHAR-REQUEST
             THRU C499-DESPACHAR-REQUEST-EX
       WHEN RSVTRN-TIPO-CREATE
          PERFORM C500-DESPACHAR-CREATE
             THRU C599-DESPACHAR-CREATE-EX
       WHEN RSVTRN-TIPO-CONFLICT
          PERFORM C600-DESPACHAR-CONFLICT
             THRU C699-DESPACHAR-CONFLICT-EX
       WHEN OTHER
          SET RSVDEC-RECHAZADA TO TRUE
          MOVE "TIPO DE TRANSACCION NO RECONOCIDO"
                                       TO RSVDEC-MOTIVO
    END-EVALUATE.
    PERFORM C900-WRITE-DECISION
       THRU C999-WRITE-DECISION-EX.
    PERFORM C100-LEER-TRANSACCION
       THRU C100-LEER-TRANSACCION-EX.
C299-PROCESAR-UNA-EX.
    EXIT.
*----------------------------------------------------------------*
C300-DESPACHAR-STATUS.
*----------------------------------------------------------------*
    INITIALIZE RSVSTLK-PARMS.
    MOVE RSVTRN-EVT-ID       TO RSVSTLK-I-EVT-ID.
    MOVE RSVTRN-ESTADO-DEST  TO RSVSTLK-I-TARGET-STATUS.
    MOVE RSVTRN-ROL-ACTOR    TO RSVSTLK-I-ACTOR-ROLE.
    MOVE WK-N-MIN-BLOQUE     TO RSVSTLK-I-MIN-BLOQUE.
    MOVE WK-N-CUPOS-BLOQUE   TO RSVSTLK-I-CUPOS-BLOQUE.

    CALL "RSVSTAT" USING RSVSTLK-PARMS, RSVTBL-ESPACIOS,
                          RSVTBL-EVENTOS.

    MOVE RSVSTLK-O-RESULTADO      TO RSVDEC-RESULTADO.
    MOVE RSVSTLK-O-ESTADO-NUEVO   TO RSVDEC-ESTADO-NUEVO.
    MOVE RSVSTLK-O-MOTIVO         TO RSVDEC-MOTIVO.
    MOVE RSVSTLK-O-NUM-CONFLICTOS TO RSVDEC-CONTADOR-CONFLICTOS.
    ADD RSVSTLK-O-NUM-CONFLICTOS  TO WK-N-TOT-CONFLICTS.
C399-DESPACHAR-STATUS-EX.
    EXIT.
*----------------------------------------------------------------*
C400-DESPACHAR-REQUEST.
*----------------------------------------------------------------*
    INITIALIZE RSVRQLK-PARMS.
    MOVE RSVTRN-FECHA             TO RSVRQLK-I-FECHA.
    MOVE RSVTRN-DESDE             TO RSVRQLK-I-DESDE.
    MOVE RSVTRN-HASTA             TO RSVRQLK-I-HASTA.
    MOVE RSVTRN-ESPACIO-ID        TO RSVRQLK-I-ESPACIO-ID.
    MOVE RSVTRN-LUGAR-LIBRE       TO RSVRQLK-I-LUGAR-LIBRE.
    MOVE RSVTRN-AREA-SOLICITANTE  TO RSVRQLK-I-AREA-SOLICIT.
    MOVE RSVTRN-BUF-ANTES         TO RSVRQLK-I-BUF-ANTES.
    MOVE RSVTRN-BUF-DESPUES       TO RSVRQLK-I-BUF-DESPUES.

    CALL "RSVREQ" USING RSVRQLK-PARMS.

    IF RSVRQLK-O-ACEPTADO-SI
       SET RSVDEC-ACEPTADA         TO TRUE
       MOVE "SOLICITADO"           TO RSVDEC-ESTADO-NUEVO
       MOVE RSVRQLK-O-TRACKING-ID  TO RSVDEC-EVT-ID
       PERFORM C410-ALTA-EVENTO-SOLICITADO
          THRU C419-ALTA-EVENTO-SOLICITADO-EX
    ELSE
       SET RSVDEC-RECHAZADA TO TRUE
       MOVE SPACES          TO RSVDEC-ESTADO-NUEVO
    END-IF.
    MOVE RSVRQLK-O-MOTIVO TO RSVDEC-MOTIVO.
    MOVE ZERO             TO RSVDEC-CONTADOR-CONFLICTOS.
C499-DESPACHAR-REQUEST-EX.
    EXIT.
*----------------------------------------------------------------*
C410-ALTA-EVENTO-SOLICITADO.
*----------------------------------------------------------------*
*    GEST-0094 - LA SOLICITUD PUBLICA ACEPTADA SE AGREGA A LA    *
*    TABLA DE EVENTOS EN MEMORIA EN ESTADO "SOLICITADO", CON     *
*    PRIORIDAD DERIVADA POR RSVPRIOR (RSVRQLK NO TIENE CAMPO DE  *
*    PRIORIDAD PROPIO) - GEST-0218.                                *
*----------------------------------------------------------------*
    INITIALIZE RSVPRLK-PARMS.
    SET RSVPRLK-OPC-DERIVAR      TO TRUE.
    MOVE RSVTRN-AREA-SOLICITANTE TO RSVPRLK-D-AREA-SOLICIT.
    MOVE RSVTRN-PRIORIDAD        TO RSVPRLK-D-PRIORIDAD-PED.
    CALL "RSVPRIOR" USING RSVPRLK-PARMS.

    ADD 1 TO RSVTBL-NUM-EVENTOS.
    SET RSVTBL-IX-EVT TO RSVTBL-NUM-EVENTOS.
    INITIALIZE RSVTBL-EVENTO (RSVTBL-IX-EVT).
    MOVE RSVRQLK-O-TRACKING-ID
                    TO RSVTBL-EVT-ID (RSVTBL-IX-EVT).
    MOVE RSVRQLK-I-FECHA
                    TO RSVTBL-EVT-FECHA (RSVTBL-IX-EVT).
    MOVE RSVRQLK-I-DESDE
                    TO RSVTBL-EVT-DESDE (RSVTBL-IX-EVT).
    MOVE RSVRQLK-I-HASTA
                    TO RSVTBL-EVT-HASTA (RSVTBL-IX-EVT).
    MOVE "SOLICITADO"
                    TO RSVTBL-EVT-ESTADO (RSVTBL-IX-EVT).
    MOVE RSVRQLK-I-ESPACIO-ID
                    TO RSVTBL-EVT-ESPACIO-ID (RSVTBL-IX-EVT).
    MOVE RSVRQLK-I-LUGAR-LIBRE
                    TO RSVTBL-EVT-LUGAR-LIBRE (RSVTBL-IX-EVT).
    MOVE RSVRQLK-I-AREA-SOLICIT
                    TO RSVTBL-EVT-AREA-SOLICIT (RSVTBL-IX-EVT).
    MOVE RSVPRLK-O-PRIORIDAD
                    TO RSVTBL-EVT-PRIORIDAD (RSVTBL-IX-EVT).
    MOVE RSVRQLK-I-BUF-ANTES
                    TO RSVTBL-EVT-BUF-ANTES (RSVTBL-IX-EVT).
    MOVE RSVRQLK-I-BUF-DESPUES
                    TO RSVTBL-EVT-BUF-DESPUES (RSVTBL-IX-EVT).
    MOVE "N"        TO RSVTBL-EVT-REQ-TECNICO (RSVTBL-IX-EVT).
    MOVE SPACES     TO RSVTBL-EVT-MODO-TECNICO (RSVTBL-IX-EVT).
    MOVE "N"        TO RSVTBL-EVT-OK-CEREMONIAL (RSVTBL-IX-EVT).
    MOVE "N"        TO RSVTBL-EVT-OK-TECNICO (RSVTBL-IX-EVT).
    MOVE "Y"        TO RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT).
    MOVE "N"        TO RSVTBL-EVT-REBOOK-FLAG (RSVTBL-IX-EVT).
C419-ALTA-EVENTO-SOLICITADO-EX.
    EXIT.
*----------------------------------------------------------------*
C500-DESPACHAR-CREATE.
*----------------------------------------------------------------*
    INITIALIZE RSVEVLK-PARMS.
    MOVE RSVTRN-EVT-ID            TO RSVEVLK-I-EVT-ID.
    MOVE RSVTRN-FECHA             TO RSVEVLK-I-FECHA.
    MOVE RSVTRN-DESDE             TO RSVEVLK-I-DESDE.
    MOVE RSVTRN-HASTA             TO RSVEVLK-I-HASTA.
    MOVE RSVTRN-ESPACIO-ID        TO RSVEVLK-I-ESPACIO-ID.
    MOVE RSVTRN-LUGAR-LIBRE       TO RSVEVLK-I-LUGAR-LIBRE.
    MOVE RSVTRN-AREA-SOLICITANTE  TO RSVEVLK-I-AREA-SOLICIT.
    MOVE RSVTRN-PRIORIDAD         TO RSVEVLK-I-PRIORIDAD.
    MOVE RSVTRN-BUF-ANTES-FLAG    TO RSVEVLK-I-BUF-ANTES-FLAG.
    MOVE RSVTRN-BUF-ANTES         TO RSVEVLK-I-BUF-ANTES.
    MOVE RSVTRN-BUF-DESPUES-FLAG  TO RSVEVLK-I-BUF-DESPUES-FLAG.
    MOVE RSVTRN-BUF-DESPUES       TO RSVEVLK-I-BUF-DESPUES.
    MOVE RSVTRN-REQ-TECNICO       TO RSVEVLK-I-REQ-TECNICO.
    MOVE RSVTRN-MODO-TECNICO      TO RSVEVLK-I-MODO-TECNICO.
    MOVE RSVTRN-CONTACTO-NOMBRE   TO RSVEVLK-I-CONTACTO-NOMBRE.
    MOVE RSVTRN-CONTACTO-EMAIL    TO RSVEVLK-I-CONTACTO-EMAIL.
    MOVE RSVTRN-CONTACTO-NOMBRE   TO RSVEVLK-I-USR-NOMBRE.
    MOVE RSVTRN-CONTACTO-EMAIL    TO RSVEVLK-I-USR-EMAIL.

    CALL "RSVEVSV" USING RSVEVLK-PARMS, RSVTBL-ESPACIOS,
                          RSVTBL-EVENTOS.

    IF RSVEVLK-O-ACEPTADO-SI
       SET RSVDEC-ACEPTADA TO TRUE
       PERFORM C510-BUSCAR-ESTADO-EVENTO
          THRU C519-BUSCAR-ESTADO-EVENTO-EX
    ELSE
       SET RSVDEC-RECHAZADA TO TRUE
       MOVE SPACES          TO RSVDEC-ESTADO-NUEVO
    END-IF.
    MOVE RSVEVLK-O-MOTIVO TO RSVDEC-MOTIVO.
    MOVE ZERO             TO RSVDEC-CONTADOR-CONFLICTOS.
C599-DESPACHAR-CREATE-EX.
    EXIT.
*----------------------------------------------------------------*
C510-BUSCAR-ESTADO-EVENTO.
*----------------------------------------------------------------*
*    EL ESTADO RESULTANTE SE LEE DE LA TABLA EN MEMORIA PORQUE   *
*    RSVEVSV PUDO HABER CREADO EL EVENTO (EN_REVISION) O         *
*    ACTUALIZADO UNO YA EXISTENTE (CONSERVA SU ESTADO ANTERIOR). *
*----------------------------------------------------------------*
    SET RSVTBL-IX-EVT TO 1.
    SEARCH RSVTBL-EVENTOS VARYING RSVTBL-IX-EVT
       AT END
          MOVE SPACES TO RSVDEC-ESTADO-NUEVO
       WHEN RSVTBL-EVT-ID (RSVTBL-IX-EVT) = RSVEVLK-I-EVT-ID
                AND RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT) = "Y"
          MOVE RSVTBL-EVT-ESTADO (RSVTBL-IX-EVT)
                                        TO RSVDEC-ESTADO-NUEVO
    END-SEARCH.
C519-BUSCAR-ESTADO-EVENTO-EX.
    EXIT.
*----------------------------------------------------------------*
C600-DESPACHAR-CONFLICT.
*----------------------------------------------------------------*
    INITIALIZE RSVCFLK-PARMS.
    SET RSVCFLK-OPC-DECIDIR TO TRUE.
    MOVE RSVTRN-LUGAR-LIBRE  TO RSVCFLK-D-CODIGO-CONFL.
    MOVE RSVTRN-ESTADO-DEST  TO RSVCFLK-D-DECISION.
    MOVE RSVTRN-ESPACIO-ID   TO RSVCFLK-D-DESTINO-ESPACIO.
    MOVE RSVTRN-FECHA        TO RSVCFLK-D-DESTINO-FECHA.
    MOVE RSVTRN-DESDE        TO RSVCFLK-D-DESTINO-DESDE.
    MOVE RSVTRN-HASTA        TO RSVCFLK-D-DESTINO-HASTA.
    MOVE WK-N-MIN-BLOQUE     TO RSVCFLK-D-MIN-BLOQUE.
    MOVE WK-N-CUPOS-BLOQUE   TO RSVCFLK-D-CUPOS-BLOQUE.

    CALL "RSVCONF" USING RSVCFLK-PARMS, RSVTBL-ESPACIOS,
                          RSVTBL-EVENTOS.

    IF RSVCFLK-O-EXITO-SI
       SET RSVDEC-ACEPTADA     TO TRUE
       MOVE RSVTRN-ESTADO-DEST TO RSVDEC-ESTADO-NUEVO
    ELSE
       SET RSVDEC-RECHAZADA TO TRUE
       MOVE SPACES          TO RSVDEC-ESTADO-NUEVO
    END-IF.
    MOVE RSVCFLK-O-MOTIVO TO RSVDEC-MOTIVO.
    MOVE ZERO             TO RSVDEC-CONTADOR-CONFLICTOS.
C699-DESPACHAR-CONFLICT-EX.
    EXIT.
*----------------------------------------------------------------*
C900-WRITE-DECISION.
*----------------------------------------------------------------*
    IF RSVDEC-ACEPTADA
       ADD 1 TO WK-N-TOT-ACCEPTED
    ELSE
       IF RSVDEC-RECHAZADA
          ADD 1 TO WK-N-TOT-REJECTED
       ELSE
          ADD 1 TO WK-N-TOT-PENDING
       END-IF
    END-IF.

    WRITE RSVDEC-RECORD.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - WRITE FILE ERROR - DECISION"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.
C999-WRITE-DECISION-EX.
    EXIT.
*----------------------------------------------------------------*
E000-PRINT-REPORT.
*----------------------------------------------------------------*
    SET RSVTBL-IX-ESP TO 1.
    PERFORM E100-IMPRIMIR-UN-ESPACIO
       THRU E199-IMPRIMIR-UN-ESPACIO-EX
       VARYING RSVTBL-IX-ESP FROM 1 BY 1
       UNTIL RSVTBL-IX-ESP > RSVTBL-NUM-ESPACIOS.
    PERFORM D900-PRINT-TRAILER
       THRU D999-PRINT-TRAILER-EX.
E099-PRINT-REPORT-EX.
    EXIT.
*----------------------------------------------------------------*
E100-IMPRIMIR-UN-ESPACIO.
*----------------------------------------------------------------*
    PERFORM E110-RECOGER-FECHAS
       THRU E119-RECOGER-FECHAS-EX.
    SET WK-IX-FEC-IMP TO 1.
    PERFORM E120-IMPRIMIR-UNA-FECHA
       THRU E129-IMPRIMIR-UNA-FECHA-EX
       VARYING WK-IX-FEC-IMP FROM 1 BY 1
       UNTIL WK-IX-FEC-IMP > WK-N-NUM-FECHAS.
E199-IMPRIMIR-UN-ESPACIO-EX.
    EXIT.
*----------------------------------------------------------------*
E110-RECOGER-FECHAS.
*----------------------------------------------------------------*
*    RECOGE LAS FECHAS DISTINTAS DE LOS EVENTOS ACTIVOS DEL       *
*    ESPACIO ACTUAL PARA IMPRIMIR UNA SECCION DE REPORTE POR      *
*    CADA COMBINACION ESPACIO / FECHA (GEST-0122 / GEST-0124).   *
*----------------------------------------------------------------*
    MOVE ZERO TO WK-N-NUM-FECHAS.
    SET RSVTBL-IX-EVT TO 1.
    PERFORM E111-EVALUAR-UN-EVENTO
       THRU E119-RECOGER-FECHAS-EX
       VARYING RSVTBL-IX-EVT FROM 1 BY 1
       UNTIL RSVTBL-IX-EVT > RSVTBL-NUM-EVENTOS.
    GO TO E119-RECOGER-FECHAS-EX.
E111-EVALUAR-UN-EVENTO.
    IF RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT) = "Y"
       AND RSVTBL-EVT-ESPACIO-ID (RSVTBL-IX-EVT)
                             = RSVTBL-ESP-ID (RSVTBL-IX-ESP)
       PERFORM E112-BUSCAR-FECHA-EN-TABLA
          THRU E118-BUSCAR-FECHA-EN-TABLA-EX
    END-IF.
E119-RECOGER-FECHAS-EX.
    EXIT.
*----------------------------------------------------------------*
E112-BUSCAR-FECHA-EN-TABLA.
*----------------------------------------------------------------*
    MOVE "N" TO WK-C-FECHA-YA-VISTA.
    SET WK-IX-FEC-BUSCA TO 1.
    PERFORM E113-COMPARAR-FECHA
       THRU E117-COMPARAR-FECHA-EX
       VARYING WK-IX-FEC-BUSCA FROM 1 BY 1
       UNTIL WK-IX-FEC-BUSCA > WK-N-NUM-FECHAS.
    IF NOT WK-SW-FECHA-YA-VISTA
       ADD 1 TO WK-N-NUM-FECHAS
       SET WK-IX-FECHA TO WK-N-NUM-FECHAS
       MOVE RSVTBL-EVT-FECHA (RSVTBL-IX-EVT)
                             TO WK-FECHA-TABLA (WK-IX-FECHA)
    END-IF.
E118-BUSCAR-FECHA-EN-TABLA-EX.
    EXIT.
*----------------------------------------------------------------*
E113-COMPARAR-FECHA.
*----------------------------------------------------------------*
    SET WK-IX-FECHA TO WK-IX-FEC-BUSCA.
    IF WK-FECHA-TABLA (WK-IX-FECHA)
                        = RSVTBL-EVT-FECHA (RSVTBL-IX-EVT)
       SET WK-SW-FECHA-YA-VISTA TO TRUE
    END-IF.
E117-COMPARAR-FECHA-EX.
    EXIT.
*----------------------------------------------------------------*
E120-IMPRIMIR-UNA-FECHA.
*----------------------------------------------------------------*
    SET WK-IX-FECHA TO WK-IX-FEC-IMP.
    PERFORM D000-PRINT-OCCUPANCY-SECTION
       THRU D099-PRINT-OCCUPANCY-SECTION-EX.
    PERFORM D100-PRINT-CAPACITY-SECTION
       THRU D199-PRINT-CAPACITY-SECTION-EX.
E129-IMPRIMIR-UNA-FECHA-EX.
    EXIT.
*----------------------------------------------------------------*
D000-PRINT-OCCUPANCY-SECTION.
*----------------------------------------------------------------*
    MOVE WK-FECHA-TABLA (WK-IX-FECHA) TO WK-N-FECHA-EDIT-DIGITOS.
    MOVE RSVTBL-ESP-ID (RSVTBL-IX-ESP)     TO HDR-ESPACIO-ID.
    MOVE RSVTBL-ESP-NOMBRE (RSVTBL-IX-ESP) TO HDR-ESPACIO-NOMBRE.
    MOVE WK-N-FECHA-EDIT-AA                TO HDR-FECHA-AA.
    MOVE WK-N-FECHA-EDIT-MM                TO HDR-FECHA-MM.
    MOVE WK-N-FECHA-EDIT-DD                TO HDR-FECHA-DD.
    WRITE RSVMBT-LINEA-RPT FROM WK-HDR-LINE.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.

    INITIALIZE RSVAVLK-PARMS.
    SET RSVAVLK-OPC-LISTADO TO TRUE.
    MOVE RSVTBL-ESP-ID (RSVTBL-IX-ESP)   TO RSVAVLK-L-ESPACIO-ID.
    MOVE WK-FECHA-TABLA (WK-IX-FECHA)    TO RSVAVLK-L-FECHA.

    CALL "RSVAVAIL" USING RSVAVLK-PARMS, RSVTBL-ESPACIOS,
                           RSVTBL-EVENTOS.

    SET WK-IX-BLQ-IMP TO 1.
    PERFORM D010-IMPRIMIR-UN-BLOQUE
       THRU D019-IMPRIMIR-UN-BLOQUE-EX
       VARYING WK-IX-BLQ-IMP FROM 1 BY 1
       UNTIL WK-IX-BLQ-IMP > RSVAVLK-O-NUM-BLOQUES.
D099-PRINT-OCCUPANCY-SECTION-EX.
    EXIT.
*----------------------------------------------------------------*
D010-IMPRIMIR-UN-BLOQUE.
*----------------------------------------------------------------*
    SET RSVAVLK-IX-BLQ TO WK-IX-BLQ-IMP.
    SET RSVAVLK-IX-BLH TO WK-IX-BLQ-IMP.
    SET RSVAVLK-IX-BLE TO WK-IX-BLQ-IMP.
    MOVE RSVAVLK-O-BLOQUE-DESDE  (RSVAVLK-IX-BLQ) TO DET-DESDE.
    MOVE RSVAVLK-O-BLOQUE-HASTA  (RSVAVLK-IX-BLH) TO DET-HASTA.
    MOVE RSVAVLK-O-BLOQUE-ESTADO (RSVAVLK-IX-BLE) TO DET-ESTADO.
    WRITE RSVMBT-LINEA-RPT FROM WK-DET-LINE.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.
D019-IMPRIMIR-UN-BLOQUE-EX.
    EXIT.
*----------------------------------------------------------------*
D100-PRINT-CAPACITY-SECTION.
*----------------------------------------------------------------*
    WRITE RSVMBT-LINEA-RPT FROM WK-CAP-HDR-LINE.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.

    INITIALIZE RSVTCLK-PARMS.
    SET RSVTCLK-OPC-REPORTE TO TRUE.
    MOVE WK-FECHA-TABLA (WK-IX-FECHA) TO RSVTCLK-R-FECHA.
    MOVE WK-N-MIN-BLOQUE               TO RSVTCLK-R-MIN-BLOQUE.
    MOVE WK-N-CUPOS-BLOQUE              TO RSVTCLK-R-CUPOS-BLOQUE.

    CALL "RSVTCAP" USING RSVTCLK-PARMS, RSVTBL-EVENTOS.

    SET WK-IX-BLQ-IMP TO 1.
    PERFORM D110-IMPRIMIR-UN-BLOQUE-CAP
       THRU D119-IMPRIMIR-UN-BLOQUE-CAP-EX
       VARYING WK-IX-BLQ-IMP FROM 1 BY 1
       UNTIL WK-IX-BLQ-IMP > RSVTCLK-O-NUM-BLOQUES.
D199-PRINT-CAPACITY-SECTION-EX.
    EXIT.
*----------------------------------------------------------------*
D110-IMPRIMIR-UN-BLOQUE-CAP.
*----------------------------------------------------------------*
*    GEST-0122 - EL REPORTE SE LIMITA A LOS BLOQUES CON ALGUN     *
*    USO REGISTRADO; LOS BLOQUES TOTALMENTE LIBRES NO SE          *
*    IMPRIMEN.                                                     *
*----------------------------------------------------------------*
    SET RSVTCLK-IX-BD TO WK-IX-BLQ-IMP.
    SET RSVTCLK-IX-BH TO WK-IX-BLQ-IMP.
    SET RSVTCLK-IX-BU TO WK-IX-BLQ-IMP.
    SET RSVTCLK-IX-BP TO WK-IX-BLQ-IMP.
    IF RSVTCLK-O-BLOQUE-USADOS (RSVTCLK-IX-BU) > 0
       MOVE RSVTCLK-O-BLOQUE-DESDE (RSVTCLK-IX-BD)
                                      TO WK-N-HHMM-DIGITOS
       MOVE WK-N-HHMM-HH              TO WK-C-HHMM-EDT-HH
       MOVE WK-N-HHMM-MM              TO WK-C-HHMM-EDT-MM
       MOVE WK-C-HHMM-EDITADO         TO CAP-DESDE
       MOVE RSVTCLK-O-BLOQUE-HASTA (RSVTCLK-IX-BH)
                                      TO WK-N-HHMM-DIGITOS
       MOVE WK-N-HHMM-HH              TO WK-C-HHMM-EDT-HH
       MOVE WK-N-HHMM-MM              TO WK-C-HHMM-EDT-MM
       MOVE WK-C-HHMM-EDITADO         TO CAP-HASTA
       MOVE RSVTCLK-O-BLOQUE-USADOS (RSVTCLK-IX-BU)
                                      TO CAP-USADOS
       MOVE RSVTCLK-O-BLOQUE-DISPON (RSVTCLK-IX-BP)
                                      TO CAP-DISPON
       WRITE RSVMBT-LINEA-RPT FROM WK-CAP-LINE
       IF NOT WK-C-SUCCESSFUL
          DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
          GO TO Y900-ABNORMAL-TERMINATION
       END-IF
    END-IF.
D119-IMPRIMIR-UN-BLOQUE-CAP-EX.
    EXIT.
*----------------------------------------------------------------*
D900-PRINT-TRAILER.
*----------------------------------------------------------------*
    MOVE WK-N-TOT-CONFLICTS TO TRL-CONFLICTS.
    WRITE RSVMBT-LINEA-RPT FROM WK-TRL-LINE-1.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.

    MOVE WK-N-TOT-ACCEPTED  TO TRL-ACCEPTED.
    MOVE WK-N-TOT-REJECTED  TO TRL-REJECTED.
    MOVE WK-N-TOT-PENDING   TO TRL-PENDING.
    WRITE RSVMBT-LINEA-RPT FROM WK-TRL-LINE-2.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.
D999-PRINT-TRAILER-EX.
    EXIT.
*----------------------------------------------------------------*
F000-TERMINATE.
*----------------------------------------------------------------*
    INITIALIZE RSVCFLK-PARMS.
    SET RSVCFLK-OPC-CERRAR TO TRUE.
    CALL "RSVCONF" USING RSVCFLK-PARMS, RSVTBL-ESPACIOS,
                          RSVTBL-EVENTOS.

    INITIALIZE RSVAULK-PARMS.
    SET RSVAULK-OPC-CERRAR TO TRUE.
    CALL "RSVAUD" USING RSVAULK-PARMS.

    CLOSE SPACES.
    CLOSE EVENTS.
    CLOSE TECHCFG.
    CLOSE TRANSACT.
    CLOSE DECISION.
    CLOSE OCCUPRPT.
F099-TERMINATE-EX.
    EXIT.
*----------------------------------------------------------------*
Y900-ABNORMAL-TERMINATION.
*----------------------------------------------------------------*
    DISPLAY "RSVMBTCH - ABNORMAL TERMINATION OF BATCH RUN".
    SET UPSI-SWITCH-1 TO ON.
    GOBACK.
