000100*================================================================*
000200* RSVPCF   -  REGISTRO DE CONFLICTOS DE PRIORIDAD - LAYOUT DEL   *
000300*             REGISTRO DE SALIDA PRIOCONF                         *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                       *
000600*================================================================*
000700* GEST0006 - LTVARGA  - 20/03/1989 - VERSION INICIAL - GEST-0014 *
000800* GEST0044 - RSANDOV  - 09/09/1997 - CODIGO DE CONFLICTO CON     *
000900*                       SECUENCIA DIARIA DE 5 DIGITOS - GEST-0140 *
001000*----------------------------------------------------------------*
001100  01  RSVPCF-RECORD                      PIC X(065).
001200  01  RSVPCF-DATOS REDEFINES RSVPCF-RECORD.
001300      05  RSVPCF-CODIGO                  PIC X(019).
001400      05  RSVPCF-EVT-ID-ALTA              PIC 9(008).
001500      05  RSVPCF-EVT-ID-DESPLAZADO        PIC 9(008).
001600      05  RSVPCF-ESPACIO-ID              PIC 9(006).
001700      05  RSVPCF-FECHA                   PIC 9(008).
001800      05  RSVPCF-DESDE                   PIC 9(004).
001900      05  RSVPCF-HASTA                   PIC 9(004).
002000      05  RSVPCF-ESTADO                  PIC X(006).
002100          88  RSVPCF-ABIERTO                      VALUE "OPEN".
002200          88  RSVPCF-CERRADO                       VALUE "CLOSED".
002300      05  FILLER                         PIC X(002).
