000100*================================================================*
000200* RSVAVLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVAVAIL      *
000300*             (DISPONIBILIDAD DE ESPACIO Y VENTANA DE TIEMPO)    *
000400*             OPCION "C" = VERIFICAR DISPONIBILIDAD DE UN        *
000500*             CANDIDATO; OPCION "L" = LISTAR OCUPACION DE UN     *
000600*             ESPACIO/FECHA PARA EL REPORTE OCUPRPT                *
000700*================================================================*
000800* HISTORY OF MODIFICATION:                                       *
000900*================================================================*
001000* GEST0008 - RSANDOV  - 22/03/1989 - VERSION INICIAL (SOLO       *
001100*                       OPCION C) - GEST-0016                    *
001200* GEST0031 - LTVARGA  - 07/01/1994 - SE AGREGA OPCION L PARA EL  *
001300*                       LISTADO DE OCUPACION DEL REPORTE          *
001400*                       GEST-0104                                *
001500*----------------------------------------------------------------*
001600  01  RSVAVLK-PARMS.
001700      05  RSVAVLK-OPCION                 PIC X(001).
001800          88  RSVAVLK-OPC-CHEQUEO                 VALUE "C".
001900          88  RSVAVLK-OPC-LISTADO                 VALUE "L".
002000      05  RSVAVLK-ENTRADA.
002100          10  RSVAVLK-I-ESPACIO-ID       PIC 9(006).
002200          10  RSVAVLK-I-FECHA            PIC 9(008).
002300          10  RSVAVLK-I-DESDE            PIC 9(004).
002400          10  RSVAVLK-I-HASTA            PIC 9(004).
002500          10  RSVAVLK-I-BUF-ANTES        PIC 9(003).
002600          10  RSVAVLK-I-BUF-ANTES-FLAG   PIC X(001).
002700          10  RSVAVLK-I-BUF-DESPUES      PIC 9(003).
002800          10  RSVAVLK-I-BUF-DESPUES-FLAG PIC X(001).
002900          10  RSVAVLK-I-IGNORAR-EVT-ID   PIC 9(008).
003000      05  RSVAVLK-ENTRADA-R REDEFINES RSVAVLK-ENTRADA.
003100          10  RSVAVLK-L-ESPACIO-ID       PIC 9(006).
003200          10  RSVAVLK-L-FECHA            PIC 9(008).
003300          10  FILLER                     PIC X(022).
003400      05  RSVAVLK-SALIDA.
003500          10  RSVAVLK-O-DISPONIBLE       PIC X(001).
003600              88  RSVAVLK-O-SI-DISPONIBLE        VALUE "Y".
003700              88  RSVAVLK-O-NO-DISPONIBLE        VALUE "N".
003800              88  RSVAVLK-O-OMITIDO              VALUE " ".
003900          10  RSVAVLK-O-EFEC-DESDE       PIC 9(004).
004000          10  RSVAVLK-O-EFEC-HASTA       PIC X(005).
004100          10  RSVAVLK-O-NUM-CONFLICTOS   PIC 9(003) COMP.
004200          10  RSVAVLK-O-CONFLICTO-EVTID  PIC 9(008) OCCURS 20 TIMES
004300                                         INDEXED BY RSVAVLK-IX-CONF.
004400          10  RSVAVLK-O-CONFLICTO-PRIO   PIC X(006) OCCURS 20 TIMES
004500                                         INDEXED BY RSVAVLK-IX-CPRI.
004600          10  RSVAVLK-O-NUM-BLOQUES      PIC 9(003) COMP.
004700          10  RSVAVLK-O-BLOQUE-DESDE     PIC X(005) OCCURS 48 TIMES
004800                                         INDEXED BY RSVAVLK-IX-BLQ.
004900          10  RSVAVLK-O-BLOQUE-HASTA     PIC X(005) OCCURS 48 TIMES
005000                                         INDEXED BY RSVAVLK-IX-BLH.
005100          10  RSVAVLK-O-BLOQUE-ESTADO    PIC X(012) OCCURS 48 TIMES
005200                                         INDEXED BY RSVAVLK-IX-BLE.
