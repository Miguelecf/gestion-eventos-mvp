*================================================================*
* RSVAULK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVAUD        *
*             (ESCRITURA DE UN REGISTRO EN LA BITACORA)          *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
* GEST0014 - RSANDOV  - 28/03/1989 - VERSION INICIAL - GEST-0022 *
* GEST0066 - JPQUIRO  - 19/03/2003 - SE AGREGA RSVAULK-OPCION    *
*                       PARA QUE RSVMBTCH PUEDA CERRAR AUDITLOG   *
*                       AL FINAL DEL PROCESO ("X") - GEST-0203    *
*----------------------------------------------------------------*
 01  RSVAULK-PARMS.
     05  RSVAULK-OPCION                 PIC X(001) VALUE "W".
         88  RSVAULK-OPC-ESCRIBIR               VALUE "W".
         88  RSVAULK-OPC-CERRAR                 VALUE "X".
     05  RSVAULK-EVT-ID                 PIC 9(008).
     05  RSVAULK-TIPO                   PIC X(016).
     05  RSVAULK-VALOR-ANTERIOR         PIC X(020).
     05  RSVAULK-VALOR-NUEVO            PIC X(020).
     05  RSVAULK-DETALLE                PIC X(040).
     05  FILLER                         PIC X(004).
