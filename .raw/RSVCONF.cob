IDENTIFICATION DIVISION.
PROGRAM-ID.      RSVCONF.
AUTHOR.          R SANDOVAL.
INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
DATE-WRITTEN.    25 MARZO 1989.
DATE-COMPILED.
SECURITY.        CONFIDENCIAL - USO INTERNO.
*================================================================*
* RSVCONF  -  SUBRUTINA DE CONFLICTOS DE PRIORIDAD (PRIOCONF).   *
*             OPCION "R" = REGISTRAR LOS EVENTOS DESPLAZADOS     *
*             POR UN EVENTO DE ALTA PRIORIDAD; OPCION "D" =      *
*             APLICAR LA DECISION KEEP / REBOOK_OTHER SOBRE UN   *
*             CONFLICTO ABIERTO; OPCION "X" = CERRAR PRIOCONF.   *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
*----------------------------------------------------------------*
* RSANDOV - 25/03/1989 - GEST-0019 - VERSION INICIAL, SOLO       *
*           OPCION R (REGISTRO DE CONFLICTOS DE PRIORIDAD).      *
* RSANDOV - 23/01/1999 - GEST-0154 - REVISION Y2K: LAS FECHAS DE *
*           CONFLICTO Y DEL EVENTO DESPLAZADO YA VIENEN EN       *
*           FORMATO 9(008) CON CENTURIA EXPLICITA; SIN CAMBIOS.  *
* JPQUIRO - 18/03/2003 - GEST-0202 - SE AGREGA OPCION D PARA     *
*           APLICAR LA DECISION (KEEP / REBOOK_OTHER) SOBRE UN   *
*           CONFLICTO ABIERTO.                                    *
* RSANDOV - 20/03/2003 - GEST-0204 - SE AGREGA OPCION X PARA     *
*           QUE RSVMBTCH SOLICITE EL CIERRE DE PRIOCONF AL       *
*           FINAL DEL PROCESO BATCH.                              *
* JPQUIRO - 24/03/2003 - GEST-0207 - LA OPCION D REVALIDA CUPO   *
*           DE APOYO TECNICO EN EL DESTINO LLAMANDO A RSVTCAP    *
*           CON LA CONFIGURACION DE BLOQUE RECIBIDA DE RSVMBTCH. *
*----------------------------------------------------------------*
    EJECT
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-AS400.
OBJECT-COMPUTER. IBM-AS400.
SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                    UPSI-0 IS UPSI-SWITCH-0
                      ON  STATUS IS U0-ON
                      OFF STATUS IS U0-OFF.

INPUT-OUTPUT SECTION.
FILE-CONTROL.
    SELECT PRIOCONF ASSIGN TO PRIOCONF
       ORGANIZATION IS SEQUENTIAL
       FILE STATUS IS WK-C-FILE-STATUS.

DATA DIVISION.
FILE SECTION.
FD  PRIOCONF
    LABEL RECORDS ARE OMITTED
    DATA RECORD IS RSVPCF-RECORD.
    COPY RSVPCF.

WORKING-STORAGE SECTION.
01  FILLER                  PIC X(024) VALUE
    "** PROGRAM RSVCONF   **".

COPY RSVCMWS.
COPY RSVAVLK.
COPY RSVTCLK.
COPY RSVAULK.

77  WK-C-ARCHIVO-ABIERTO         PIC X(001) VALUE "N".
    88  WK-C-YA-ABIERTO                  VALUE "Y".

77  WK-C-DESPL-ENCONTRADO        PIC X(001) VALUE "N".
    88  WK-SW-DESPL-ENCONTRADO           VALUE "Y".

77  WK-C-YA-REGISTRADO           PIC X(001) VALUE "N".
    88  WK-SW-YA-REGISTRADO              VALUE "Y".

77  WK-C-FECHA-ENCONTRADA        PIC X(001) VALUE "N".
    88  WK-SW-FECHA-ENCONTRADA           VALUE "Y".

77  WK-C-CONFLICTO-ENCONTRADO    PIC X(001) VALUE "N".
    88  WK-SW-CONFLICTO-ENCONTRADO       VALUE "Y".

77  WK-IX-CONF                   PIC 9(003) COMP.
77  WK-IX-CONF-MATCH             PIC 9(003) COMP VALUE ZERO.
77  WK-IX-SEQ                    PIC 9(003) COMP.
77  WK-IX-SEQ-MATCH               PIC 9(003) COMP VALUE ZERO.
77  WK-IX-EVT-DESPL               PIC 9(005) COMP VALUE ZERO.
77  WK-N-NUM-CONFLICTOS           PIC 9(003) COMP VALUE ZERO.
77  WK-N-NUM-FECHAS               PIC 9(003) COMP VALUE ZERO.

01  WK-CONFLICTOS-TABLA.
    05  WK-CNF-ENTRADA OCCURS 500 TIMES
                        INDEXED BY WK-IX-CNF-TBL.
        10  WK-CNF-CODIGO          PIC X(019).
        10  WK-CNF-EVT-ID-ALTA     PIC 9(008).
        10  WK-CNF-EVT-ID-DESPL    PIC 9(008).
        10  WK-CNF-ESPACIO-ID      PIC 9(006).
        10  WK-CNF-FECHA           PIC 9(008).
        10  WK-CNF-DESDE           PIC 9(004).
        10  WK-CNF-HASTA           PIC 9(004).
        10  WK-CNF-ESTADO          PIC X(006).
            88  WK-CNF-ABIERTO             VALUE "OPEN".
            88  WK-CNF-CERRADO             VALUE "CLOSED".
        10  FILLER                 PIC X(004).

01  WK-CONF-SEQ-TABLA.
    05  WK-CSQ-ENTRADA OCCURS 40 TIMES
                        INDEXED BY WK-IX-CSQ-TBL.
        10  WK-CSQ-FECHA           PIC 9(008).
        10  WK-CSQ-PROX-SEQ        PIC 9(005) COMP.
        10  FILLER                 PIC X(005).

01  WK-N-CODIGO-PARTES.
    05  WK-N-COD-FECHA             PIC 9(008).
    05  WK-N-COD-SEQ                PIC 9(005).
    05  FILLER                     PIC X(002).

01  WK-N-CODIGO-PARTES-R REDEFINES WK-N-CODIGO-PARTES.
    05  WK-N-COD-DIGITOS           PIC 9(013).
    05  FILLER                     PIC X(002).

01  WK-N-DESTINO-CAMPOS.
    05  WK-N-DEST-ESPACIO          PIC 9(006).
    05  WK-N-DEST-FECHA            PIC 9(008).
    05  WK-N-DEST-DESDE            PIC 9(004).
    05  WK-N-DEST-HASTA            PIC 9(004).
    05  FILLER                     PIC X(002).

01  WK-N-DESTINO-CAMPOS-R REDEFINES WK-N-DESTINO-CAMPOS.
    05  WK-N-DEST-DIGITOS          PIC 9(022).
    05  FILLER                     PIC X(002).

LINKAGE SECTION.
COPY RSVCFLK.
COPY RSVTBL.

PROCEDURE DIVISION USING RSVCFLK-PARMS
                         RSVTBL-ESPACIOS
                         RSVTBL-EVENTOS.

MAIN-MODULE.
    EVALUATE TRUE
       WHEN RSVCFLK-OPC-REGISTRAR
          PERFORM A000-REGISTRAR-CONFLICTOS
             THRU A099-REGISTRAR-CONFLICTOS-EX
       WHEN RSVCFLK-OPC-DECIDIR
          PERFORM B000-APLICAR-DECISION
             THRU B099-APLICAR-DECISION-EX
       WHEN RSVCFLK-OPC-CERRAR
          PERFORM X900-CLOSE-PRIOCONF
             THRU X999-CLOSE-PRIOCONF-EX
       WHEN OTHER
          CONTINUE
    END-EVALUATE.
    EXIT PROGRAM.
*----------------------------------------------------------------*
A000-REGISTRAR-CONFLICTOS.
*----------------------------------------------------------------*
    SET RSVCFLK-O-EXITO-SI TO TRUE.
    MOVE SPACES TO RSVCFLK-O-MOTIVO.

    PERFORM A100-REGISTRAR-UNO
       VARYING RSVCFLK-IX-DSP FROM 1 BY 1
       UNTIL RSVCFLK-IX-DSP > RSVCFLK-R-NUM-DESPLAZADOS.
A099-REGISTRAR-CONFLICTOS-EX.
    EXIT.
*----------------------------------------------------------------*
A100-REGISTRAR-UNO.
*----------------------------------------------------------------*
    SET WK-C-DESPL-ENCONTRADO TO "N".
    SET RSVTBL-IX-EVT TO 1.
    SEARCH RSVTBL-EVENTOS VARYING RSVTBL-IX-EVT
       AT END
          CONTINUE
       WHEN RSVTBL-EVT-ID (RSVTBL-IX-EVT) =
                       RSVCFLK-R-DESPLAZADO-ID (RSVCFLK-IX-DSP)
          SET WK-SW-DESPL-ENCONTRADO TO TRUE
          MOVE RSVTBL-IX-EVT TO WK-IX-EVT-DESPL
    END-SEARCH.

    IF NOT WK-SW-DESPL-ENCONTRADO
       GO TO A100-REGISTRAR-UNO-EX
    END-IF.

    PERFORM A110-YA-REGISTRADO
       THRU A110-YA-REGISTRADO-EX.
    IF WK-SW-YA-REGISTRADO
       MOVE "Y" TO RSVTBL-EVT-REBOOK-FLAG (WK-IX-EVT-DESPL)
       GO TO A100-REGISTRAR-UNO-EX
    END-IF.

    PERFORM A200-RESOLVER-CAMPOS
       THRU A200-RESOLVER-CAMPOS-EX.
    IF WK-CNF-ESPACIO-ID (WK-IX-CONF) = ZERO
       SUBTRACT 1 FROM WK-N-NUM-CONFLICTOS
       SET RSVCFLK-O-EXITO-NO TO TRUE
       MOVE "ESPACIO NO DETERMINADO PARA EL CONFLICTO"
                                       TO RSVCFLK-O-MOTIVO
       GO TO A100-REGISTRAR-UNO-EX
    END-IF.

    PERFORM A300-SIGUIENTE-SECUENCIA
       THRU A300-SIGUIENTE-SECUENCIA-EX.
    PERFORM A400-ARMAR-Y-ESCRIBIR
       THRU A400-ARMAR-Y-ESCRIBIR-EX.
    MOVE "Y" TO RSVTBL-EVT-REBOOK-FLAG (WK-IX-EVT-DESPL).
A100-REGISTRAR-UNO-EX.
    EXIT.
*----------------------------------------------------------------*
A110-YA-REGISTRADO.
*----------------------------------------------------------------*
*    GEST-0019 - UN EVENTO DESPLAZADO QUE YA TIENE UN CONFLICTO  *
*    ABIERTO CONTRA EL MISMO EVENTO DE ALTA NO SE REGISTRA DE    *
*    NUEVO, SOLO SE REAFIRMA LA BANDERA DE REPROGRAMACION.       *
*----------------------------------------------------------------*
    SET WK-C-YA-REGISTRADO TO "N".
    PERFORM A120-COMPARAR-CONFLICTO
       VARYING WK-IX-CONF FROM 1 BY 1
       UNTIL WK-IX-CONF > WK-N-NUM-CONFLICTOS.
A110-YA-REGISTRADO-EX.
    EXIT.
*----------------------------------------------------------------*
A120-COMPARAR-CONFLICTO.
*----------------------------------------------------------------*
    IF WK-CNF-EVT-ID-ALTA (WK-IX-CONF) = RSVCFLK-R-EVT-ID-ALTA
       AND WK-CNF-EVT-ID-DESPL (WK-IX-CONF) =
                       RSVTBL-EVT-ID (WK-IX-EVT-DESPL)
       AND WK-CNF-ABIERTO (WK-IX-CONF)
       SET WK-SW-YA-REGISTRADO TO TRUE
    END-IF.
A120-COMPARAR-CONFLICTO-EX.
    EXIT.
*----------------------------------------------------------------*
A200-RESOLVER-CAMPOS.
*----------------------------------------------------------------*
*    GEST-0019 - FECHA/ESPACIO/VENTANA DEL CONFLICTO SE TOMAN    *
*    DEL EVENTO DE ALTA PRIORIDAD; SI ALGUNO NO VIENE, SE USA EL *
*    DEL EVENTO DESPLAZADO.                                       *
*----------------------------------------------------------------*
    ADD 1 TO WK-N-NUM-CONFLICTOS.
    SET WK-IX-CONF TO WK-N-NUM-CONFLICTOS.
    INITIALIZE WK-CNF-ENTRADA (WK-IX-CONF).

    IF RSVCFLK-R-FECHA-ALTA NOT = ZERO
       MOVE RSVCFLK-R-FECHA-ALTA TO WK-CNF-FECHA (WK-IX-CONF)
    ELSE
       MOVE RSVTBL-EVT-FECHA (WK-IX-EVT-DESPL)
                                     TO WK-CNF-FECHA (WK-IX-CONF)
    END-IF.

    IF RSVCFLK-R-ESPACIO-ID-ALTA NOT = ZERO
       MOVE RSVCFLK-R-ESPACIO-ID-ALTA
                                  TO WK-CNF-ESPACIO-ID (WK-IX-CONF)
    ELSE
       MOVE RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT-DESPL)
                                  TO WK-CNF-ESPACIO-ID (WK-IX-CONF)
    END-IF.

    IF RSVCFLK-R-DESDE-ALTA NOT = ZERO
       MOVE RSVCFLK-R-DESDE-ALTA TO WK-CNF-DESDE (WK-IX-CONF)
       MOVE RSVCFLK-R-HASTA-ALTA TO WK-CNF-HASTA (WK-IX-CONF)
    ELSE
       MOVE RSVTBL-EVT-DESDE (WK-IX-EVT-DESPL)
                                     TO WK-CNF-DESDE (WK-IX-CONF)
       MOVE RSVTBL-EVT-HASTA (WK-IX-EVT-DESPL)
                                     TO WK-CNF-HASTA (WK-IX-CONF)
    END-IF.

    MOVE RSVCFLK-R-EVT-ID-ALTA TO WK-CNF-EVT-ID-ALTA (WK-IX-CONF).
    MOVE RSVTBL-EVT-ID (WK-IX-EVT-DESPL)
                                TO WK-CNF-EVT-ID-DESPL (WK-IX-CONF).
    SET WK-CNF-ABIERTO (WK-IX-CONF) TO TRUE.
A200-RESOLVER-CAMPOS-EX.
    EXIT.
*----------------------------------------------------------------*
A300-SIGUIENTE-SECUENCIA.
*----------------------------------------------------------------*
*    GEST-0019 - CODIGO = "PRIO-" + FECHA(AAAAMMDD) + "-" +      *
*    SECUENCIA DIARIA DE 5 DIGITOS, CONTINUANDO DESDE LA          *
*    CANTIDAD DE CONFLICTOS YA REGISTRADOS PARA ESA FECHA         *
*    DENTRO DE ESTA CORRIDA - GEST-0140.                          *
*----------------------------------------------------------------*
    SET WK-C-FECHA-ENCONTRADA TO "N".
    MOVE ZERO TO WK-IX-SEQ-MATCH.
    PERFORM A310-COMPARAR-FECHA
       VARYING WK-IX-SEQ FROM 1 BY 1
       UNTIL WK-IX-SEQ > WK-N-NUM-FECHAS
          OR WK-SW-FECHA-ENCONTRADA.

    IF WK-SW-FECHA-ENCONTRADA
       MOVE WK-CSQ-PROX-SEQ (WK-IX-SEQ-MATCH) TO WK-N-COD-SEQ
       ADD 1 TO WK-CSQ-PROX-SEQ (WK-IX-SEQ-MATCH)
    ELSE
       ADD 1 TO WK-N-NUM-FECHAS
       MOVE WK-CNF-FECHA (WK-IX-CONF)
                             TO WK-CSQ-FECHA (WK-N-NUM-FECHAS)
       MOVE 1 TO WK-N-COD-SEQ
       MOVE 2 TO WK-CSQ-PROX-SEQ (WK-N-NUM-FECHAS)
    END-IF.

    MOVE WK-CNF-FECHA (WK-IX-CONF) TO WK-N-COD-FECHA.
    STRING "PRIO-"          DELIMITED BY SIZE
           WK-N-COD-FECHA   DELIMITED BY SIZE
           "-"              DELIMITED BY SIZE
           WK-N-COD-SEQ     DELIMITED BY SIZE
        INTO WK-CNF-CODIGO (WK-IX-CONF).
A300-SIGUIENTE-SECUENCIA-EX.
    EXIT.
*----------------------------------------------------------------*
A310-COMPARAR-FECHA.
*----------------------------------------------------------------*
    IF WK-CSQ-FECHA (WK-IX-SEQ) = WK-CNF-FECHA (WK-IX-CONF)
       SET WK-SW-FECHA-ENCONTRADA TO TRUE
       MOVE WK-IX-SEQ TO WK-IX-SEQ-MATCH
    END-IF.
A310-COMPARAR-FECHA-EX.
    EXIT.
*----------------------------------------------------------------*
A400-ARMAR-Y-ESCRIBIR.
*----------------------------------------------------------------*
    IF NOT WK-C-YA-ABIERTO
       OPEN OUTPUT PRIOCONF
       IF NOT WK-C-SUCCESSFUL
          DISPLAY "RSVCONF - OPEN FILE ERROR - PRIOCONF"
          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
          GO TO Y900-ABNORMAL-TERMINATION
       END-IF
       SET WK-C-YA-ABIERTO TO TRUE
    END-IF.

    INITIALIZE RSVPCF-DATOS.
    MOVE WK-CNF-CODIGO       (WK-IX-CONF) TO RSVPCF-CODIGO.
    MOVE WK-CNF-EVT-ID-ALTA  (WK-IX-CONF) TO RSVPCF-EVT-ID-ALTA.
    MOVE WK-CNF-EVT-ID-DESPL (WK-IX-CONF)
                                 TO RSVPCF-EVT-ID-DESPLAZADO.
    MOVE WK-CNF-ESPACIO-ID   (WK-IX-CONF) TO RSVPCF-ESPACIO-ID.
    MOVE WK-CNF-FECHA        (WK-IX-CONF) TO RSVPCF-FECHA.
    MOVE WK-CNF-DESDE        (WK-IX-CONF) TO RSVPCF-DESDE.
    MOVE WK-CNF-HASTA        (WK-IX-CONF) TO RSVPCF-HASTA.
    MOVE "OPEN"                           TO RSVPCF-ESTADO.

    WRITE RSVPCF-RECORD.
    IF NOT WK-C-SUCCESSFUL
       DISPLAY "RSVCONF - WRITE FILE ERROR - PRIOCONF"
       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       GO TO Y900-ABNORMAL-TERMINATION
    END-IF.
A400-ARMAR-Y-ESCRIBIR-EX.
    EXIT.
*----------------------------------------------------------------*
B000-APLICAR-DECISION.
*----------------------------------------------------------------*
    SET RSVCFLK-O-EXITO-SI TO TRUE.
    MOVE SPACES TO RSVCFLK-O-MOTIVO.

    PERFORM B100-BUSCAR-CONFLICTO
       THRU B100-BUSCAR-CONFLICTO-EX.
    IF NOT WK-SW-CONFLICTO-ENCONTRADO
       SET RSVCFLK-O-EXITO-NO TO TRUE
       MOVE "CODIGO DE CONFLICTO NO ENCONTRADO"
                                       TO RSVCFLK-O-MOTIVO
       GO TO B099-APLICAR-DECISION-EX
    END-IF.

    IF WK-CNF-CERRADO (WK-IX-CONF-MATCH)
       SET RSVCFLK-O-EXITO-NO TO TRUE
       MOVE "EL CONFLICTO YA FUE CERRADO" TO RSVCFLK-O-MOTIVO
       GO TO B099-APLICAR-DECISION-EX
    END-IF.

    PERFORM B200-BUSCAR-EVT-DESPLAZADO
       THRU B200-BUSCAR-EVT-DESPLAZADO-EX.
    IF NOT WK-SW-DESPL-ENCONTRADO
       SET RSVCFLK-O-EXITO-NO TO TRUE
       MOVE "EVENTO DESPLAZADO NO ENCONTRADO" TO RSVCFLK-O-MOTIVO
       GO TO B099-APLICAR-DECISION-EX
    END-IF.

    EVALUATE TRUE
       WHEN RSVCFLK-D-DEC-KEEP
          PERFORM B300-DECISION-KEEP
             THRU B300-DECISION-KEEP-EX
       WHEN RSVCFLK-D-DEC-REBOOK
          PERFORM B400-DECISION-REBOOK
             THRU B400-DECISION-REBOOK-EX
       WHEN OTHER
          SET RSVCFLK-O-EXITO-NO TO TRUE
          MOVE "DECISION NO RECONOCIDA" TO RSVCFLK-O-MOTIVO
    END-EVALUATE.
B099-APLICAR-DECISION-EX.
    EXIT.
*----------------------------------------------------------------*
B100-BUSCAR-CONFLICTO.
*----------------------------------------------------------------*
    SET WK-C-CONFLICTO-ENCONTRADO TO "N".
    MOVE ZERO TO WK-IX-CONF-MATCH.
    PERFORM B110-COMPARAR-CODIGO
       VARYING WK-IX-CONF FROM 1 BY 1
       UNTIL WK-IX-CONF > WK-N-NUM-CONFLICTOS
          OR WK-SW-CONFLICTO-ENCONTRADO.
B100-BUSCAR-CONFLICTO-EX.
    EXIT.
*----------------------------------------------------------------*
B110-COMPARAR-CODIGO.
*----------------------------------------------------------------*
    IF WK-CNF-CODIGO (WK-IX-CONF) = RSVCFLK-D-CODIGO-CONFL
       SET WK-SW-CONFLICTO-ENCONTRADO TO TRUE
       MOVE WK-IX-CONF TO WK-IX-CONF-MATCH
    END-IF.
B110-COMPARAR-CODIGO-EX.
    EXIT.
*----------------------------------------------------------------*
B200-BUSCAR-EVT-DESPLAZADO.
*----------------------------------------------------------------*
    SET WK-C-DESPL-ENCONTRADO TO "N".
    SET RSVTBL-IX-EVT TO 1.
    SEARCH RSVTBL-EVENTOS VARYING RSVTBL-IX-EVT
       AT END
          CONTINUE
       WHEN RSVTBL-EVT-ID (RSVTBL-IX-EVT) =
                    WK-CNF-EVT-ID-DESPL (WK-IX-CONF-MATCH)
          SET WK-SW-DESPL-ENCONTRADO TO TRUE
          MOVE RSVTBL-IX-EVT TO WK-IX-EVT-DESPL
    END-SEARCH.
B200-BUSCAR-EVT-DESPLAZADO-EX.
    EXIT.
*----------------------------------------------------------------*
B300-DECISION-KEEP.
*----------------------------------------------------------------*
    MOVE "N" TO RSVTBL-EVT-REBOOK-FLAG (WK-IX-EVT-DESPL).
    SET WK-CNF-CERRADO (WK-IX-CONF-MATCH) TO TRUE.
B300-DECISION-KEEP-EX.
    EXIT.
*----------------------------------------------------------------*
B400-DECISION-REBOOK.
*----------------------------------------------------------------*
*    GEST-0202/GEST-0207 - REBOOK_OTHER REVALIDA DISPONIBILIDAD  *
*    Y (SI EL EVENTO REQUIERE APOYO TECNICO) CUPO TECNICO EN EL  *
*    DESTINO ANTES DE TRASLADAR EL EVENTO DESPLAZADO.            *
*----------------------------------------------------------------*
    MOVE RSVCFLK-D-DESTINO-ESPACIO TO WK-N-DEST-ESPACIO.
    MOVE RSVCFLK-D-DESTINO-FECHA   TO WK-N-DEST-FECHA.
    MOVE RSVCFLK-D-DESTINO-DESDE   TO WK-N-DEST-DESDE.
    MOVE RSVCFLK-D-DESTINO-HASTA   TO WK-N-DEST-HASTA.

    IF RSVCFLK-D-DESTINO-ESPACIO = ZERO
       OR RSVCFLK-D-DESTINO-FECHA  = ZERO
       OR RSVCFLK-D-DESTINO-DESDE  = ZERO
       OR RSVCFLK-D-DESTINO-HASTA  = ZERO
       SET RSVCFLK-O-EXITO-NO TO TRUE
       MOVE "DESTINO INCOMPLETO PARA REBOOK_OTHER"
                                     TO RSVCFLK-O-MOTIVO
       GO TO B400-DECISION-REBOOK-EX
    END-IF.

    PERFORM B410-VERIFICAR-DISPONIBLE
       THRU B410-VERIFICAR-DISPONIBLE-EX.
    IF RSVAVLK-O-NO-DISPONIBLE
       SET RSVCFLK-O-EXITO-NO TO TRUE
       MOVE "ESPACIO DESTINO NO DISPONIBLE" TO RSVCFLK-O-MOTIVO
       GO TO B400-DECISION-REBOOK-EX
    END-IF.

    IF RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT-DESPL) = "Y"
       PERFORM B420-VERIFICAR-CUPO-TECNICO
          THRU B420-VERIFICAR-CUPO-TECNICO-EX
       IF RSVTCLK-O-CUPO-NO
          SET RSVCFLK-O-EXITO-NO TO TRUE
          MOVE "SIN CUPO TECNICO EN EL DESTINO"
                                        TO RSVCFLK-O-MOTIVO
          GO TO B400-DECISION-REBOOK-EX
       END-IF
    END-IF.

    PERFORM B430-TRASLADAR-EVENTO
       THRU B430-TRASLADAR-EVENTO-EX.
    SET WK-CNF-CERRADO (WK-IX-CONF-MATCH) TO TRUE.
    PERFORM B440-REGISTRAR-AUDITORIA
       THRU B440-REGISTRAR-AUDITORIA-EX.
B400-DECISION-REBOOK-EX.
    EXIT.
*----------------------------------------------------------------*
B410-VERIFICAR-DISPONIBLE.
*----------------------------------------------------------------*
    INITIALIZE RSVAVLK-PARMS.
    SET RSVAVLK-OPC-CHEQUEO TO TRUE.
    MOVE RSVCFLK-D-DESTINO-ESPACIO   TO RSVAVLK-I-ESPACIO-ID.
    MOVE RSVCFLK-D-DESTINO-FECHA     TO RSVAVLK-I-FECHA.
    MOVE RSVCFLK-D-DESTINO-DESDE     TO RSVAVLK-I-DESDE.
    MOVE RSVCFLK-D-DESTINO-HASTA     TO RSVAVLK-I-HASTA.
    MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT-DESPL)
                                     TO RSVAVLK-I-BUF-ANTES.
    MOVE "Y" TO RSVAVLK-I-BUF-ANTES-FLAG.
    MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT-DESPL)
                                     TO RSVAVLK-I-BUF-DESPUES.
    MOVE "Y" TO RSVAVLK-I-BUF-DESPUES-FLAG.
    MOVE RSVTBL-EVT-ID (WK-IX-EVT-DESPL)
                                 TO RSVAVLK-I-IGNORAR-EVT-ID.

    CALL "RSVAVAIL" USING RSVAVLK-PARMS
                          RSVTBL-ESPACIOS
                          RSVTBL-EVENTOS.
B410-VERIFICAR-DISPONIBLE-EX.
    EXIT.
*----------------------------------------------------------------*
B420-VERIFICAR-CUPO-TECNICO.
*----------------------------------------------------------------*
    INITIALIZE RSVTCLK-PARMS.
    SET RSVTCLK-OPC-CHEQUEO TO TRUE.
    MOVE RSVCFLK-D-DESTINO-FECHA  TO RSVTCLK-I-FECHA.
    MOVE RSVCFLK-D-DESTINO-DESDE  TO RSVTCLK-I-DESDE.
    MOVE RSVCFLK-D-DESTINO-HASTA  TO RSVTCLK-I-HASTA.
    MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT-DESPL)
                                     TO RSVTCLK-I-BUF-ANTES.
    MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT-DESPL)
                                     TO RSVTCLK-I-BUF-DESPUES.
    MOVE RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT-DESPL)
                                     TO RSVTCLK-I-MODO.
    MOVE RSVTBL-EVT-ID (WK-IX-EVT-DESPL)
                                 TO RSVTCLK-I-IGNORAR-EVT-ID.
    MOVE RSVCFLK-D-MIN-BLOQUE     TO RSVTCLK-I-MIN-BLOQUE.
    MOVE RSVCFLK-D-CUPOS-BLOQUE   TO RSVTCLK-I-CUPOS-BLOQUE.

    CALL "RSVTCAP" USING RSVTCLK-PARMS
                        RSVTBL-EVENTOS.
B420-VERIFICAR-CUPO-TECNICO-EX.
    EXIT.
*----------------------------------------------------------------*
B430-TRASLADAR-EVENTO.
*----------------------------------------------------------------*
    MOVE RSVCFLK-D-DESTINO-ESPACIO
                        TO RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT-DESPL).
    MOVE RSVCFLK-D-DESTINO-FECHA
                        TO RSVTBL-EVT-FECHA      (WK-IX-EVT-DESPL).
    MOVE RSVCFLK-D-DESTINO-DESDE
                        TO RSVTBL-EVT-DESDE      (WK-IX-EVT-DESPL).
    MOVE RSVCFLK-D-DESTINO-HASTA
                        TO RSVTBL-EVT-HASTA      (WK-IX-EVT-DESPL).
    MOVE SPACES TO RSVTBL-EVT-LUGAR-LIBRE (WK-IX-EVT-DESPL).
    MOVE "N"    TO RSVTBL-EVT-REBOOK-FLAG (WK-IX-EVT-DESPL).
B430-TRASLADAR-EVENTO-EX.
    EXIT.
*----------------------------------------------------------------*
B440-REGISTRAR-AUDITORIA.
*----------------------------------------------------------------*
    INITIALIZE RSVAULK-PARMS.
    SET RSVAULK-OPC-ESCRIBIR TO TRUE.
    MOVE RSVTBL-EVT-ID (WK-IX-EVT-DESPL) TO RSVAULK-EVT-ID.
    MOVE "SCHEDULE_CHANGE"               TO RSVAULK-TIPO.
    MOVE WK-CNF-CODIGO (WK-IX-CONF-MATCH)
                                  TO RSVAULK-VALOR-ANTERIOR.
    MOVE RSVCFLK-D-DECISION              TO RSVAULK-VALOR-NUEVO.
    MOVE "REUBICADO POR DECISION DE CONFLICTO"
                                  TO RSVAULK-DETALLE.

    CALL "RSVAUD" USING RSVAULK-PARMS.
B440-REGISTRAR-AUDITORIA-EX.
    EXIT.
*----------------------------------------------------------------*
X900-CLOSE-PRIOCONF.
*----------------------------------------------------------------*
    IF WK-C-YA-ABIERTO
       CLOSE PRIOCONF
       IF NOT WK-C-SUCCESSFUL
          DISPLAY "RSVCONF - CLOSE FILE ERROR - PRIOCONF"
          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
       END-IF
    END-IF.
X999-CLOSE-PRIOCONF-EX.
    EXIT.
*----------------------------------------------------------------*
Y900-ABNORMAL-TERMINATION.
*----------------------------------------------------------------*
    IF WK-C-YA-ABIERTO
       CLOSE PRIOCONF
    END-IF.
    DISPLAY "RSVCONF - ABNORMAL TERMINATION - CONFLICTOS "
       "REGISTRADOS HASTA EL MOMENTO: " WK-N-NUM-CONFLICTOS.
    EXIT PROGRAM.
