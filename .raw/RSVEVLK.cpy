*================================================================*
* RSVEVLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVEVSV       *
*             (VALIDACION DE ALTA / MODIFICACION DE EVENTO)      *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
* GEST0012 - LTVARGA  - 26/03/1989 - VERSION INICIAL - GEST-0020 *
* GEST0042 - RSANDOV  - 06/05/1996 - SE AGREGAN DATOS DE         *
*                       CONTACTO POR DEFECTO - GEST-0135          *
*----------------------------------------------------------------*
 01  RSVEVLK-PARMS.
     05  RSVEVLK-ENTRADA.
         10  RSVEVLK-I-EVT-ID           PIC 9(008).
         10  RSVEVLK-I-FECHA            PIC 9(008).
         10  RSVEVLK-I-DESDE            PIC 9(004).
         10  RSVEVLK-I-HASTA            PIC 9(004).
         10  RSVEVLK-I-ESPACIO-ID       PIC 9(006).
         10  RSVEVLK-I-LUGAR-LIBRE      PIC X(030).
         10  RSVEVLK-I-AREA-SOLICIT     PIC X(030).
         10  RSVEVLK-I-PRIORIDAD        PIC X(006).
         10  RSVEVLK-I-BUF-ANTES-FLAG   PIC X(001).
         10  RSVEVLK-I-BUF-ANTES        PIC 9(003).
         10  RSVEVLK-I-BUF-DESPUES-FLAG PIC X(001).
         10  RSVEVLK-I-BUF-DESPUES      PIC 9(003).
         10  RSVEVLK-I-REQ-TECNICO      PIC X(001).
         10  RSVEVLK-I-MODO-TECNICO     PIC X(010).
         10  RSVEVLK-I-CONTACTO-NOMBRE  PIC X(030).
         10  RSVEVLK-I-CONTACTO-EMAIL   PIC X(040).
         10  RSVEVLK-I-USR-NOMBRE       PIC X(030).
         10  RSVEVLK-I-USR-EMAIL        PIC X(040).
     05  RSVEVLK-SALIDA.
         10  RSVEVLK-O-ACEPTADO         PIC X(001).
             88  RSVEVLK-O-ACEPTADO-SI          VALUE "Y".
             88  RSVEVLK-O-ACEPTADO-NO          VALUE "N".
         10  RSVEVLK-O-MOTIVO           PIC X(040).
         10  FILLER                     PIC X(004).
