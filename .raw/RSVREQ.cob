IDENTIFICATION DIVISION.
PROGRAM-ID.      RSVREQ.
AUTHOR.          J P QUIROGA.
INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
DATE-WRITTEN.    27 MARZO 1989.
DATE-COMPILED.
SECURITY.        CONFIDENCIAL - USO INTERNO.
*================================================================*
* RSVREQ   -  VALIDACION DE SOLICITUD PUBLICA DE MESA DE PARTES *
*             (XOR ESPACIO/LUGAR LIBRE, ORDEN DE HORARIO,        *
*             BUFFERS OBLIGATORIOS 0-240) Y ASIGNACION DE        *
*             NUMERO DE SEGUIMIENTO (TRACKING ID) SECUENCIAL.    *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
*----------------------------------------------------------------*
* JPQUIRO - 27/03/1989 - GEST-0021 - VERSION INICIAL: VALIDA-   *
*           CION DE LA SOLICITUD PUBLICA Y ASIGNACION DE         *
*           NUMERO DE SEGUIMIENTO.                                *
* RSANDOV - 19/10/1993 - GEST-0093 - SE EXIGE BUFFER ANTES Y     *
*           DESPUES OBLIGATORIOS EN LA SOLICITUD PUBLICA (NO SE  *
*           ACEPTAN VALORES POR DEFECTO COMO EN ALTA INTERNA).   *
* LTVARGA - 11/05/1996 - GEST-0136 - EL NUMERO DE SEGUIMIENTO SE *
*           CONSERVA ENTRE LLAMADAS DENTRO DE UNA MISMA CORRIDA  *
*           BATCH (RSVREQ NO ES "INITIAL").                       *
* RSANDOV - 22/01/1999 - GEST-0159 - REVISION Y2K: LA FECHA DE   *
*           LA SOLICITUD YA VIENE EN FORMATO 9(008) CON          *
*           CENTURIA EXPLICITA.                                   *
*----------------------------------------------------------------*
    EJECT
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-AS400.
OBJECT-COMPUTER. IBM-AS400.
SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                    UPSI-0 IS UPSI-SWITCH-0
                      ON  STATUS IS U0-ON
                      OFF STATUS IS U0-OFF.

DATA DIVISION.
WORKING-STORAGE SECTION.
01  FILLER                  PIC X(024) VALUE
    "** PROGRAM RSVREQ    **".

COPY RSVCMWS.

77  WK-N-PROX-TRACKING            PIC 9(008) COMP VALUE 1.

01  WK-N-VENTANA-SOLICITUD.
    05  WK-N-VEN-SOL-DESDE         PIC 9(004).
    05  WK-N-VEN-SOL-HASTA         PIC 9(004).
    05  FILLER                     PIC X(002).
01  WK-N-VENTANA-SOLICITUD-R REDEFINES WK-N-VENTANA-SOLICITUD.
    05  WK-N-VEN-SOL-DIGITOS       PIC 9(008).
    05  FILLER                     PIC X(002).

01  WK-N-BUFFERS-SOLICITUD.
    05  WK-N-BUF-SOL-ANTES         PIC 9(003).
    05  WK-N-BUF-SOL-DESPUES       PIC 9(003).
    05  FILLER                     PIC X(002).
01  WK-N-BUFFERS-SOLICITUD-R REDEFINES WK-N-BUFFERS-SOLICITUD.
    05  WK-N-BUF-SOL-DIGITOS       PIC 9(006).
    05  FILLER                     PIC X(002).

01  WK-N-TRACKING-GRP.
    05  WK-N-TRACKING-VAL          PIC 9(008) VALUE ZERO.
    05  FILLER                     PIC X(002).
01  WK-N-TRACKING-GRP-R REDEFINES WK-N-TRACKING-GRP.
    05  FILLER                     PIC 9(003).
    05  WK-N-TRACKING-CORTO        PIC 9(005).
    05  FILLER                     PIC X(002).

LINKAGE SECTION.
COPY RSVRQLK.

PROCEDURE DIVISION USING RSVRQLK-PARMS.

MAIN-MODULE.
    PERFORM A000-VALIDATE-REQUEST
       THRU A099-VALIDATE-REQUEST-EX.
    IF RSVRQLK-O-ACEPTADO-SI
       PERFORM B000-ASSIGN-TRACKING-ID
          THRU B099-ASSIGN-TRACKING-ID-EX
    ELSE
       MOVE ZERO TO RSVRQLK-O-TRACKING-ID
    END-IF.
    EXIT PROGRAM.
*----------------------------------------------------------------*
A000-VALIDATE-REQUEST.
*----------------------------------------------------------------*
    SET RSVRQLK-O-ACEPTADO-SI TO TRUE.
    MOVE SPACES TO RSVRQLK-O-MOTIVO.

    MOVE RSVRQLK-I-DESDE TO WK-N-VEN-SOL-DESDE.
    MOVE RSVRQLK-I-HASTA TO WK-N-VEN-SOL-HASTA.
    MOVE RSVRQLK-I-BUF-ANTES   TO WK-N-BUF-SOL-ANTES.
    MOVE RSVRQLK-I-BUF-DESPUES TO WK-N-BUF-SOL-DESPUES.

    IF (RSVRQLK-I-ESPACIO-ID = ZERO
          AND RSVRQLK-I-LUGAR-LIBRE = SPACES)
       OR (RSVRQLK-I-ESPACIO-ID NOT = ZERO
          AND RSVRQLK-I-LUGAR-LIBRE NOT = SPACES)
       SET RSVRQLK-O-ACEPTADO-NO TO TRUE
       MOVE "DEBE INDICAR ESPACIO O LUGAR, NO AMBOS"
                                       TO RSVRQLK-O-MOTIVO
       GO TO A099-VALIDATE-REQUEST-EX
    END-IF.

    IF RSVRQLK-I-HASTA NOT > RSVRQLK-I-DESDE
       SET RSVRQLK-O-ACEPTADO-NO TO TRUE
       MOVE "HORARIO HASTA DEBE SER MAYOR A DESDE"
                                       TO RSVRQLK-O-MOTIVO
       GO TO A099-VALIDATE-REQUEST-EX
    END-IF.

    IF RSVRQLK-I-BUF-ANTES > 240
       SET RSVRQLK-O-ACEPTADO-NO TO TRUE
       MOVE "BUFFER ANTES FUERA DE RANGO 0-240"
                                       TO RSVRQLK-O-MOTIVO
       GO TO A099-VALIDATE-REQUEST-EX
    END-IF.

    IF RSVRQLK-I-BUF-DESPUES > 240
       SET RSVRQLK-O-ACEPTADO-NO TO TRUE
       MOVE "BUFFER DESPUES FUERA DE RANGO 0-240"
                                       TO RSVRQLK-O-MOTIVO
       GO TO A099-VALIDATE-REQUEST-EX
    END-IF.
A099-VALIDATE-REQUEST-EX.
    EXIT.
*----------------------------------------------------------------*
B000-ASSIGN-TRACKING-ID.
*----------------------------------------------------------------*
*    GEST-0136 - EL CONTADOR SE MANTIENE VIVO EN WORKING-STORAGE *
*    DE UNA LLAMADA A OTRA MIENTRAS DURE LA CORRIDA BATCH.       *
*----------------------------------------------------------------*
    MOVE WK-N-PROX-TRACKING TO RSVRQLK-O-TRACKING-ID.
    MOVE WK-N-PROX-TRACKING TO WK-N-TRACKING-VAL.
    ADD 1 TO WK-N-PROX-TRACKING.
B099-ASSIGN-TRACKING-ID-EX.
    EXIT.
