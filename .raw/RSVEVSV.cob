IDENTIFICATION DIVISION.
PROGRAM-ID.      RSVEVSV.
AUTHOR.          L T VARGA.
INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
DATE-WRITTEN.    26 MARZO 1989.
DATE-COMPILED.
SECURITY.        CONFIDENCIAL - USO INTERNO.
*================================================================*
* RSVEVSV  -  VALIDACION DE ALTA / ACTUALIZACION DE EVENTO.      *
*             XOR ESPACIO/LUGAR LIBRE, ORDEN DE HORARIO,         *
*             RESOLUCION DE BUFFERS, DATOS DE CONTACTO POR       *
*             DEFECTO Y VERIFICACION DE DISPONIBILIDAD.          *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
*----------------------------------------------------------------*
* LTVARGA - 26/03/1989 - GEST-0020 - VERSION INICIAL: VALIDA-   *
*           CION XOR ESPACIO/LUGAR LIBRE, ORDEN DE HORARIO Y     *
*           RESOLUCION DE BUFFERS PARA ALTA DE EVENTOS.          *
* RSANDOV - 06/05/1996 - GEST-0135 - SE AGREGAN VALORES POR      *
*           DEFECTO DE CONTACTO (NOMBRE/EMAIL DEL USUARIO)       *
*           CUANDO EL SOLICITANTE NO LOS INDICA.                 *
* JPQUIRO - 24/01/1999 - GEST-0158 - REVISION Y2K: LAS FECHAS    *
*           DE EVENTO YA VIENEN EN FORMATO 9(008) CON CENTURIA   *
*           EXPLICITA.                                            *
* LTVARGA - 14/08/2001 - GEST-0186 - SE EXTIENDE LA RUTINA PARA  *
*           CUBRIR ACTUALIZACION DE EVENTOS EXISTENTES (CAMBIO   *
*           DE FECHA/HORARIO), REGISTRANDO SCHEDULE_CHANGE EN    *
*           LA BITACORA.                                          *
* RSANDOV - 02/04/2003 - GEST-0211 - AL CAMBIAR DE ESPACIO SIN   *
*           BUFFERS EXPLICITOS, LOS BUFFERS SE RECALCULAN        *
*           CONTRA LOS VALORES POR DEFECTO DEL NUEVO ESPACIO.    *
* JPQUIRO - 15/09/2003 - GEST-0218 - LA PRIORIDAD PEDIDA YA NO   *
*           SE GUARDA TAL CUAL: SE DERIVA CON RSVPRIOR (AREA     *
*           "RECTORADO" FUERZA HIGH; EN BLANCO QUEDA MEDIUM)     *
*           ANTES DE APLICAR EL ALTA O LA ACTUALIZACION.         *
*----------------------------------------------------------------*
    EJECT
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-AS400.
OBJECT-COMPUTER. IBM-AS400.
SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                    UPSI-0 IS UPSI-SWITCH-0
                      ON  STATUS IS U0-ON
                      OFF STATUS IS U0-OFF.

DATA DIVISION.
WORKING-STORAGE SECTION.
01  FILLER                  PIC X(024) VALUE
    "** PROGRAM RSVEVSV   **".

COPY RSVCMWS.
COPY RSVAVLK.
COPY RSVAULK.
COPY RSVPRLK.

77  WK-C-ES-ACTUALIZACION        PIC X(001) VALUE "N".
    88  WK-SW-ES-ACTUALIZACION            VALUE "Y".

77  WK-C-ESPACIO-ENCONTRADO      PIC X(001) VALUE "N".
    88  WK-SW-ESPACIO-ENCONTRADO          VALUE "Y".

77  WK-IX-EVT-EXIST               PIC 9(005) COMP VALUE ZERO.
77  WK-N-BUF-ANTES-DEF            PIC 9(003) COMP VALUE ZERO.
77  WK-N-BUF-DESPUES-DEF          PIC 9(003) COMP VALUE ZERO.

01  WK-N-FECHA-ANTERIOR-GRP.
    05  WK-N-FECHA-ANT             PIC 9(008) VALUE ZERO.
    05  FILLER                     PIC X(002).
01  WK-N-FECHA-ANTERIOR-R REDEFINES WK-N-FECHA-ANTERIOR-GRP.
    05  WK-N-FECHA-ANT-AA          PIC 9(004).
    05  WK-N-FECHA-ANT-MM          PIC 9(002).
    05  WK-N-FECHA-ANT-DD          PIC 9(002).
    05  FILLER                     PIC X(002).

01  WK-N-VENTANA-ANTERIOR.
    05  WK-N-DESDE-ANT             PIC 9(004) VALUE ZERO.
    05  WK-N-HASTA-ANT             PIC 9(004) VALUE ZERO.
    05  FILLER                     PIC X(002).
01  WK-N-VENTANA-ANTERIOR-R REDEFINES WK-N-VENTANA-ANTERIOR.
    05  WK-N-VENTANA-ANT-DIGITOS   PIC 9(008).
    05  FILLER                     PIC X(002).

01  WK-X-DETALLE-CAMBIO.
    05  WK-X-DET-FECHA             PIC 9(008).
    05  WK-X-DET-DESDE             PIC 9(004).
    05  WK-X-DET-HASTA             PIC 9(004).
    05  FILLER                     PIC X(002).

LINKAGE SECTION.
COPY RSVEVLK.
COPY RSVTBL.

PROCEDURE DIVISION USING RSVEVLK-PARMS
                         RSVTBL-ESPACIOS
                         RSVTBL-EVENTOS.

MAIN-MODULE.
    PERFORM A000-VALIDATE-CREATE
       THRU A099-VALIDATE-CREATE-EX.
    IF RSVEVLK-O-ACEPTADO-SI
       PERFORM B000-RESOLVE-BUFFERS
          THRU B099-RESOLVE-BUFFERS-EX
       PERFORM C000-APPLY-CREATE
          THRU C099-APPLY-CREATE-EX
    END-IF.
    EXIT PROGRAM.
*----------------------------------------------------------------*
A000-VALIDATE-CREATE.
*----------------------------------------------------------------*
    SET RSVEVLK-O-ACEPTADO-SI TO TRUE.
    MOVE SPACES TO RSVEVLK-O-MOTIVO.

    SET WK-C-ES-ACTUALIZACION TO "N".
    SET RSVTBL-IX-EVT TO 1.
    SEARCH RSVTBL-EVENTOS VARYING RSVTBL-IX-EVT
       AT END
          CONTINUE
       WHEN RSVTBL-EVT-ID (RSVTBL-IX-EVT) = RSVEVLK-I-EVT-ID
          AND RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT) = "Y"
          SET WK-SW-ES-ACTUALIZACION TO TRUE
          MOVE RSVTBL-IX-EVT TO WK-IX-EVT-EXIST
    END-SEARCH.

    IF NOT WK-SW-ES-ACTUALIZACION
       AND RSVTBL-NUM-EVENTOS >= 5000
       SET RSVEVLK-O-ACEPTADO-NO TO TRUE
       MOVE "TABLA DE EVENTOS LLENA" TO RSVEVLK-O-MOTIVO
       GO TO A099-VALIDATE-CREATE-EX
    END-IF.

    IF (RSVEVLK-I-ESPACIO-ID = ZERO
          AND RSVEVLK-I-LUGAR-LIBRE = SPACES)
       OR (RSVEVLK-I-ESPACIO-ID NOT = ZERO
          AND RSVEVLK-I-LUGAR-LIBRE NOT = SPACES)
       SET RSVEVLK-O-ACEPTADO-NO TO TRUE
       MOVE "DEBE INDICAR ESPACIO O LUGAR, NO AMBOS"
                                       TO RSVEVLK-O-MOTIVO
       GO TO A099-VALIDATE-CREATE-EX
    END-IF.

    IF RSVEVLK-I-HASTA NOT > RSVEVLK-I-DESDE
       SET RSVEVLK-O-ACEPTADO-NO TO TRUE
       MOVE "HORARIO HASTA DEBE SER MAYOR A DESDE"
                                       TO RSVEVLK-O-MOTIVO
       GO TO A099-VALIDATE-CREATE-EX
    END-IF.

    IF RSVEVLK-I-BUF-ANTES-FLAG = "Y"
       AND (RSVEVLK-I-BUF-ANTES > 240)
       SET RSVEVLK-O-ACEPTADO-NO TO TRUE
       MOVE "BUFFER ANTES FUERA DE RANGO 0-240"
                                       TO RSVEVLK-O-MOTIVO
       GO TO A099-VALIDATE-CREATE-EX
    END-IF.

    IF RSVEVLK-I-BUF-DESPUES-FLAG = "Y"
       AND (RSVEVLK-I-BUF-DESPUES > 240)
       SET RSVEVLK-O-ACEPTADO-NO TO TRUE
       MOVE "BUFFER DESPUES FUERA DE RANGO 0-240"
                                       TO RSVEVLK-O-MOTIVO
       GO TO A099-VALIDATE-CREATE-EX
    END-IF.
A099-VALIDATE-CREATE-EX.
    EXIT.
*----------------------------------------------------------------*
B000-RESOLVE-BUFFERS.
*----------------------------------------------------------------*
*    GEST-0211 - LOS BUFFERS NO INDICADOS EXPLICITAMENTE SE      *
*    TOMAN SIEMPRE DE LOS VALORES POR DEFECTO DEL ESPACIO        *
*    ACTUAL (CERO CUANDO EL EVENTO USA LUGAR LIBRE).             *
*----------------------------------------------------------------*
    MOVE ZERO TO WK-N-BUF-ANTES-DEF.
    MOVE ZERO TO WK-N-BUF-DESPUES-DEF.

    IF RSVEVLK-I-ESPACIO-ID NOT = ZERO
       PERFORM B100-BUSCAR-ESPACIO
          THRU B100-BUSCAR-ESPACIO-EX
    END-IF.

    IF RSVEVLK-I-BUF-ANTES-FLAG NOT = "Y"
       MOVE WK-N-BUF-ANTES-DEF TO RSVEVLK-I-BUF-ANTES
    END-IF.
    IF RSVEVLK-I-BUF-DESPUES-FLAG NOT = "Y"
       MOVE WK-N-BUF-DESPUES-DEF TO RSVEVLK-I-BUF-DESPUES
    END-IF.

    IF RSVEVLK-I-CONTACTO-NOMBRE = SPACES
       MOVE RSVEVLK-I-USR-NOMBRE TO RSVEVLK-I-CONTACTO-NOMBRE
    END-IF.
    IF RSVEVLK-I-CONTACTO-EMAIL = SPACES
       MOVE RSVEVLK-I-USR-EMAIL TO RSVEVLK-I-CONTACTO-EMAIL
    END-IF.

    PERFORM B150-DERIVAR-PRIORIDAD
       THRU B150-DERIVAR-PRIORIDAD-EX.
B099-RESOLVE-BUFFERS-EX.
    EXIT.
*----------------------------------------------------------------*
B100-BUSCAR-ESPACIO.
*----------------------------------------------------------------*
    SET WK-C-ESPACIO-ENCONTRADO TO "N".
    SET RSVTBL-IX-ESP TO 1.
    SEARCH RSVTBL-ESPACIO VARYING RSVTBL-IX-ESP
       AT END
          CONTINUE
       WHEN RSVTBL-ESP-ID (RSVTBL-IX-ESP) = RSVEVLK-I-ESPACIO-ID
          SET WK-SW-ESPACIO-ENCONTRADO TO TRUE
          MOVE RSVTBL-ESP-BUF-ANTES-DEF (RSVTBL-IX-ESP)
                                        TO WK-N-BUF-ANTES-DEF
          MOVE RSVTBL-ESP-BUF-DESPUES-DEF (RSVTBL-IX-ESP)
                                        TO WK-N-BUF-DESPUES-DEF
    END-SEARCH.
B100-BUSCAR-ESPACIO-EX.
    EXIT.
*----------------------------------------------------------------*
B150-DERIVAR-PRIORIDAD.
*----------------------------------------------------------------*
*    GEST-0218 - LA PRIORIDAD EFECTIVA SE DERIVA CON RSVPRIOR    *
*    ANTES DE GRABAR EL EVENTO (RECTORADO SIEMPRE ES HIGH).      *
*----------------------------------------------------------------*
    INITIALIZE RSVPRLK-PARMS.
    SET RSVPRLK-OPC-DERIVAR TO TRUE.
    MOVE RSVEVLK-I-AREA-SOLICIT TO RSVPRLK-D-AREA-SOLICIT.
    MOVE RSVEVLK-I-PRIORIDAD    TO RSVPRLK-D-PRIORIDAD-PED.

    CALL "RSVPRIOR" USING RSVPRLK-PARMS.

    MOVE RSVPRLK-O-PRIORIDAD TO RSVEVLK-I-PRIORIDAD.
B150-DERIVAR-PRIORIDAD-EX.
    EXIT.
*----------------------------------------------------------------*
C000-APPLY-CREATE.
*----------------------------------------------------------------*
    PERFORM C100-VERIFICAR-DISPONIBLE
       THRU C100-VERIFICAR-DISPONIBLE-EX.
    IF RSVAVLK-O-NO-DISPONIBLE
       SET RSVEVLK-O-ACEPTADO-NO TO TRUE
       MOVE "ESPACIO NO DISPONIBLE EN EL HORARIO"
                                       TO RSVEVLK-O-MOTIVO
       GO TO C099-APPLY-CREATE-EX
    END-IF.

    IF WK-SW-ES-ACTUALIZACION
       PERFORM C200-ACTUALIZAR-EVENTO
          THRU C200-ACTUALIZAR-EVENTO-EX
    ELSE
       PERFORM C300-CREAR-EVENTO
          THRU C300-CREAR-EVENTO-EX
    END-IF.
C099-APPLY-CREATE-EX.
    EXIT.
*----------------------------------------------------------------*
C100-VERIFICAR-DISPONIBLE.
*----------------------------------------------------------------*
    INITIALIZE RSVAVLK-PARMS.
    SET RSVAVLK-OPC-CHEQUEO TO TRUE.
    MOVE RSVEVLK-I-ESPACIO-ID    TO RSVAVLK-I-ESPACIO-ID.
    MOVE RSVEVLK-I-FECHA         TO RSVAVLK-I-FECHA.
    MOVE RSVEVLK-I-DESDE         TO RSVAVLK-I-DESDE.
    MOVE RSVEVLK-I-HASTA         TO RSVAVLK-I-HASTA.
    MOVE RSVEVLK-I-BUF-ANTES     TO RSVAVLK-I-BUF-ANTES.
    MOVE "Y"                    TO RSVAVLK-I-BUF-ANTES-FLAG.
    MOVE RSVEVLK-I-BUF-DESPUES   TO RSVAVLK-I-BUF-DESPUES.
    MOVE "Y"                    TO RSVAVLK-I-BUF-DESPUES-FLAG.
    MOVE RSVEVLK-I-EVT-ID        TO RSVAVLK-I-IGNORAR-EVT-ID.

    CALL "RSVAVAIL" USING RSVAVLK-PARMS
                          RSVTBL-ESPACIOS
                          RSVTBL-EVENTOS.
C100-VERIFICAR-DISPONIBLE-EX.
    EXIT.
*----------------------------------------------------------------*
C200-ACTUALIZAR-EVENTO.
*----------------------------------------------------------------*
    MOVE RSVTBL-EVT-FECHA (WK-IX-EVT-EXIST) TO WK-N-FECHA-ANT.
    MOVE RSVTBL-EVT-DESDE (WK-IX-EVT-EXIST) TO WK-N-DESDE-ANT.
    MOVE RSVTBL-EVT-HASTA (WK-IX-EVT-EXIST) TO WK-N-HASTA-ANT.

    MOVE RSVEVLK-I-FECHA TO RSVTBL-EVT-FECHA (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-DESDE TO RSVTBL-EVT-DESDE (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-HASTA TO RSVTBL-EVT-HASTA (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-ESPACIO-ID
                       TO RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-LUGAR-LIBRE
                       TO RSVTBL-EVT-LUGAR-LIBRE (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-AREA-SOLICIT
                       TO RSVTBL-EVT-AREA-SOLICIT (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-PRIORIDAD
                       TO RSVTBL-EVT-PRIORIDAD (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-BUF-ANTES
                       TO RSVTBL-EVT-BUF-ANTES (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-BUF-DESPUES
                       TO RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-REQ-TECNICO
                       TO RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT-EXIST).
    MOVE RSVEVLK-I-MODO-TECNICO
                       TO RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT-EXIST).

    IF WK-N-FECHA-ANT NOT = RSVEVLK-I-FECHA
       OR WK-N-DESDE-ANT NOT = RSVEVLK-I-DESDE
       OR WK-N-HASTA-ANT NOT = RSVEVLK-I-HASTA
       PERFORM C400-REGISTRAR-CAMBIO-HORARIO
          THRU C400-REGISTRAR-CAMBIO-HORARIO-EX
    END-IF.
C200-ACTUALIZAR-EVENTO-EX.
    EXIT.
*----------------------------------------------------------------*
C300-CREAR-EVENTO.
*----------------------------------------------------------------*
    ADD 1 TO RSVTBL-NUM-EVENTOS.
    SET RSVTBL-IX-EVT TO RSVTBL-NUM-EVENTOS.
    INITIALIZE RSVTBL-EVENTO (RSVTBL-IX-EVT).

    MOVE RSVEVLK-I-EVT-ID     TO RSVTBL-EVT-ID (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-FECHA      TO RSVTBL-EVT-FECHA (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-DESDE      TO RSVTBL-EVT-DESDE (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-HASTA      TO RSVTBL-EVT-HASTA (RSVTBL-IX-EVT).
    MOVE "EN_REVISION" TO RSVTBL-EVT-ESTADO (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-ESPACIO-ID
                       TO RSVTBL-EVT-ESPACIO-ID (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-LUGAR-LIBRE
                       TO RSVTBL-EVT-LUGAR-LIBRE (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-AREA-SOLICIT
                       TO RSVTBL-EVT-AREA-SOLICIT (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-PRIORIDAD
                       TO RSVTBL-EVT-PRIORIDAD (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-BUF-ANTES
                       TO RSVTBL-EVT-BUF-ANTES (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-BUF-DESPUES
                       TO RSVTBL-EVT-BUF-DESPUES (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-REQ-TECNICO
                       TO RSVTBL-EVT-REQ-TECNICO (RSVTBL-IX-EVT).
    MOVE RSVEVLK-I-MODO-TECNICO
                       TO RSVTBL-EVT-MODO-TECNICO (RSVTBL-IX-EVT).
    MOVE "N" TO RSVTBL-EVT-OK-CEREMONIAL (RSVTBL-IX-EVT).
    MOVE "N" TO RSVTBL-EVT-OK-TECNICO (RSVTBL-IX-EVT).
    MOVE "Y" TO RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT).
    MOVE "N" TO RSVTBL-EVT-REBOOK-FLAG (RSVTBL-IX-EVT).

    PERFORM C500-REGISTRAR-ALTA
       THRU C500-REGISTRAR-ALTA-EX.
C300-CREAR-EVENTO-EX.
    EXIT.
*----------------------------------------------------------------*
C400-REGISTRAR-CAMBIO-HORARIO.
*----------------------------------------------------------------*
    INITIALIZE RSVAULK-PARMS.
    SET RSVAULK-OPC-ESCRIBIR TO TRUE.
    MOVE RSVEVLK-I-EVT-ID TO RSVAULK-EVT-ID.
    MOVE "SCHEDULE_CHANGE" TO RSVAULK-TIPO.

    MOVE WK-N-FECHA-ANT TO WK-X-DET-FECHA.
    MOVE WK-N-DESDE-ANT TO WK-X-DET-DESDE.
    MOVE WK-N-HASTA-ANT TO WK-X-DET-HASTA.
    STRING "FECHA "        DELIMITED BY SIZE
           WK-X-DET-FECHA  DELIMITED BY SIZE
        INTO RSVAULK-VALOR-ANTERIOR.

    MOVE RSVEVLK-I-FECHA TO WK-X-DET-FECHA.
    MOVE RSVEVLK-I-DESDE TO WK-X-DET-DESDE.
    MOVE RSVEVLK-I-HASTA TO WK-X-DET-HASTA.
    STRING "FECHA "        DELIMITED BY SIZE
           WK-X-DET-FECHA  DELIMITED BY SIZE
        INTO RSVAULK-VALOR-NUEVO.

    STRING "FECHA "        DELIMITED BY SIZE
           WK-X-DET-FECHA  DELIMITED BY SIZE
           " | HORARIO "   DELIMITED BY SIZE
           WK-X-DET-DESDE  DELIMITED BY SIZE
           "-"             DELIMITED BY SIZE
           WK-X-DET-HASTA  DELIMITED BY SIZE
        INTO RSVAULK-DETALLE.

    CALL "RSVAUD" USING RSVAULK-PARMS.
C400-REGISTRAR-CAMBIO-HORARIO-EX.
    EXIT.
*----------------------------------------------------------------*
C500-REGISTRAR-ALTA.
*----------------------------------------------------------------*
    INITIALIZE RSVAULK-PARMS.
    SET RSVAULK-OPC-ESCRIBIR TO TRUE.
    MOVE RSVEVLK-I-EVT-ID TO RSVAULK-EVT-ID.
    MOVE "STATUS" TO RSVAULK-TIPO.
    MOVE SPACES TO RSVAULK-VALOR-ANTERIOR.
    MOVE "EN_REVISION" TO RSVAULK-VALOR-NUEVO.
    MOVE "ALTA DE EVENTO" TO RSVAULK-DETALLE.

    CALL "RSVAUD" USING RSVAULK-PARMS.
C500-REGISTRAR-ALTA-EX.
    EXIT.
