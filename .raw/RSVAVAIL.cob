IDENTIFICATION DIVISION.
PROGRAM-ID.      RSVAVAIL.
AUTHOR.          R SANDOVAL.
INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
DATE-WRITTEN.    22 MARZO 1989.
DATE-COMPILED.
SECURITY.        CONFIDENCIAL - USO INTERNO.
*================================================================*
* RSVAVAIL  -  SUBRUTINA DE DISPONIBILIDAD DE ESPACIO Y VENTANA  *
*              DE TIEMPO.  OPCION "C" = VERIFICAR SI UN EVENTO   *
*              CANDIDATO SE PUEDE UBICAR EN SU ESPACIO SIN       *
*              CHOCAR CON OTRO EVENTO YA RESERVADO O APROBADO;   *
*              OPCION "L" = LISTAR LA OCUPACION DE UN ESPACIO EN *
*              UNA FECHA PARA EL REPORTE OCUPRPT (RSVMBTCH)      *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
*----------------------------------------------------------------*
* RSANDOV - 22/03/1989 - GEST-0016 - VERSION INICIAL, SOLO       *
*           OPCION C.                                             *
* LTVARGA - 07/01/1994 - GEST-0104 - SE AGREGA OPCION L PARA EL  *
*           LISTADO DE OCUPACION ORDENADO POR HORA DE INICIO.    *
* JPQUIRO - 12/09/1997 - GEST-0146 - LA VENTANA EFECTIVA SE      *
*           RECORTA AL DIA CALENDARIO; EL FIN DE VENTANA QUE     *
*           LLEGA A MEDIANOCHE SE MUESTRA COMO "24:00".          *
* RSANDOV - 22/01/1999 - GEST-0155 - REVISION Y2K: SIN CAMBIOS,  *
*           LAS FECHAS DE EVENTO YA VIENEN EN FORMATO 9(008)     *
*           CON CENTURIA EXPLICITA DESDE RSVMBTCH.               *
*----------------------------------------------------------------*
    EJECT
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-AS400.
OBJECT-COMPUTER. IBM-AS400.
SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                    UPSI-0 IS UPSI-SWITCH-0
                      ON  STATUS IS U0-ON
                      OFF STATUS IS U0-OFF.

DATA DIVISION.
WORKING-STORAGE SECTION.
01  FILLER                  PIC X(024) VALUE
    "** PROGRAM RSVAVAIL  **".

COPY RSVCMWS.

77  WK-IX-ESP                PIC 9(005) COMP.
77  WK-IX-EVT                PIC 9(005) COMP.
77  WK-IX-CONF-OUT            PIC 9(003) COMP.
77  WK-C-ESPACIO-ENCONTRADO   PIC X(001) VALUE "N".
    88  WK-C-ESPACIO-SI                  VALUE "Y".
    88  WK-C-ESPACIO-NO                  VALUE "N".

01  WK-N-ESPACIO-DEFAULTS.
    05  WK-N-ESP-BUF-ANTES-DEF PIC 9(003).
    05  WK-N-ESP-BUF-DESPUES-DEF PIC 9(003).
    05  FILLER                 PIC X(010).

01  WK-N-ESPACIO-DEFAULTS-R REDEFINES WK-N-ESPACIO-DEFAULTS.
    05  WK-N-ESP-DEFAULTS-DIG  PIC 9(006).
    05  FILLER                 PIC X(010).

77  WK-N-CAND-BUF-ANTES        PIC 9(003) COMP.
77  WK-N-CAND-BUF-DESPUES      PIC 9(003) COMP.
77  WK-N-CAND-INI              PIC S9(005) COMP.
77  WK-N-CAND-FIN               PIC S9(005) COMP.
77  WK-N-EVT-BUF-ANTES          PIC 9(003) COMP.
77  WK-N-EVT-BUF-DESPUES        PIC 9(003) COMP.
77  WK-N-EVT-INI                PIC S9(005) COMP.
77  WK-N-EVT-FIN                PIC S9(005) COMP.

01  WK-N-MINUTOS-PARMS.
    05  WK-N-MIN-HHMM          PIC 9(004).
    05  WK-N-MIN-BUFFER        PIC S9(003).
    05  WK-N-MIN-SIGNO         PIC X(001).
        88  WK-N-MIN-SUMAR             VALUE "+".
        88  WK-N-MIN-RESTAR            VALUE "-".
    05  WK-N-MIN-RESULTADO     PIC S9(005) COMP.
    05  FILLER                 PIC X(005).

01  WK-N-DESCOMPONE.
    05  WK-N-DESC-HH           PIC 9(002).
    05  WK-N-DESC-MM           PIC 9(002).
    05  FILLER                 PIC X(005).

01  WK-C-HORA-EDIT.
    05  WK-C-HORA-EDIT-HH      PIC 9(002).
    05  FILLER                 PIC X(001) VALUE ":".
    05  WK-C-HORA-EDIT-MM      PIC 9(002).

01  WK-N-ORDEN-LISTADO.
    05  WK-N-ORD-INICIO OCCURS 48 TIMES
                        INDEXED BY WK-IX-ORD.
        10  WK-N-ORD-MINUTOS   PIC S9(005) COMP.
        10  WK-N-ORD-EVT-IX    PIC 9(005) COMP.
        10  FILLER             PIC X(005).

01  WK-N-ORD-TEMP-GRP.
    05  WK-N-ORD-TEMP-MIN        PIC S9(005) COMP.
    05  WK-N-ORD-TEMP-IX         PIC 9(005) COMP.
    05  FILLER                   PIC X(005).

77  WK-C-ESTADO-TEMP             PIC X(012).
77  WK-N-ORD-I                   PIC 9(003) COMP.
77  WK-N-ORD-J                   PIC 9(003) COMP.

LINKAGE SECTION.
COPY RSVAVLK.
COPY RSVTBL.

PROCEDURE DIVISION USING RSVAVLK-PARMS
                         RSVTBL-ESPACIOS
                         RSVTBL-EVENTOS.

MAIN-MODULE.
    EVALUATE TRUE
       WHEN RSVAVLK-OPC-CHEQUEO
          PERFORM C000-VERIFICAR-DISPONIBLE
             THRU C099-VERIFICAR-DISPONIBLE-EX
       WHEN RSVAVLK-OPC-LISTADO
          PERFORM L000-LISTAR-OCUPACION
             THRU L099-LISTAR-OCUPACION-EX
       WHEN OTHER
          CONTINUE
    END-EVALUATE.
    EXIT PROGRAM.
*----------------------------------------------------------------*
C000-VERIFICAR-DISPONIBLE.
*----------------------------------------------------------------*
    INITIALIZE RSVAVLK-SALIDA.
    SET RSVAVLK-O-OMITIDO TO TRUE.
    MOVE ZERO TO RSVAVLK-O-NUM-CONFLICTOS.

    IF RSVAVLK-I-ESPACIO-ID = ZERO
       GO TO C099-VERIFICAR-DISPONIBLE-EX
    END-IF.

    PERFORM C100-BUSCAR-ESPACIO THRU C100-BUSCAR-ESPACIO-EX.
    IF NOT WK-C-ESPACIO-SI
       GO TO C099-VERIFICAR-DISPONIBLE-EX
    END-IF.

    PERFORM C200-RESOLVER-BUFFERS THRU C200-RESOLVER-BUFFERS-EX.
    PERFORM C300-CALCULAR-VENTANA THRU C300-CALCULAR-VENTANA-EX.
    PERFORM C400-BUSCAR-CONFLICTOS THRU C400-BUSCAR-CONFLICTOS-EX.

    IF RSVAVLK-O-NUM-CONFLICTOS = ZERO
       SET RSVAVLK-O-SI-DISPONIBLE TO TRUE
    ELSE
       SET RSVAVLK-O-NO-DISPONIBLE TO TRUE
    END-IF.
C099-VERIFICAR-DISPONIBLE-EX.
    EXIT.
*----------------------------------------------------------------*
C100-BUSCAR-ESPACIO.
*----------------------------------------------------------------*
    SET WK-C-ESPACIO-NO TO TRUE.
    SET RSVTBL-IX-ESP TO 1.
    SEARCH RSVTBL-ESPACIO VARYING RSVTBL-IX-ESP
       AT END
          CONTINUE
       WHEN RSVTBL-ESP-ID (RSVTBL-IX-ESP) = RSVAVLK-I-ESPACIO-ID
          IF RSVTBL-ESP-ACTIVO (RSVTBL-IX-ESP) = "Y"
             SET WK-C-ESPACIO-SI TO TRUE
             MOVE RSVTBL-ESP-BUF-ANTES-DEF (RSVTBL-IX-ESP)
                                    TO WK-N-ESP-BUF-ANTES-DEF
             MOVE RSVTBL-ESP-BUF-DESPUES-DEF (RSVTBL-IX-ESP)
                                    TO WK-N-ESP-BUF-DESPUES-DEF
          END-IF
    END-SEARCH.
C100-BUSCAR-ESPACIO-EX.
    EXIT.
*----------------------------------------------------------------*
C200-RESOLVER-BUFFERS.
*----------------------------------------------------------------*
*    ORDEN DE RESOLUCION: CANDIDATO, LUEGO DEFECTO DEL ESPACIO,  *
*    LUEGO CERO - GEST-0016 / GEST-0183.                          *
*----------------------------------------------------------------*
    IF RSVAVLK-I-BUF-ANTES-FLAG = "Y"
       MOVE RSVAVLK-I-BUF-ANTES TO WK-N-CAND-BUF-ANTES
    ELSE
       MOVE WK-N-ESP-BUF-ANTES-DEF TO WK-N-CAND-BUF-ANTES
    END-IF.

    IF RSVAVLK-I-BUF-DESPUES-FLAG = "Y"
       MOVE RSVAVLK-I-BUF-DESPUES TO WK-N-CAND-BUF-DESPUES
    ELSE
       MOVE WK-N-ESP-BUF-DESPUES-DEF TO WK-N-CAND-BUF-DESPUES
    END-IF.
C200-RESOLVER-BUFFERS-EX.
    EXIT.
*----------------------------------------------------------------*
C300-CALCULAR-VENTANA.
*----------------------------------------------------------------*
    MOVE RSVAVLK-I-DESDE   TO WK-N-MIN-HHMM.
    MOVE WK-N-CAND-BUF-ANTES TO WK-N-MIN-BUFFER.
    SET WK-N-MIN-RESTAR TO TRUE.
    PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
    MOVE WK-N-MIN-RESULTADO TO WK-N-CAND-INI.
    IF WK-N-CAND-INI < 0
       MOVE 0 TO WK-N-CAND-INI
    END-IF.

    MOVE RSVAVLK-I-HASTA   TO WK-N-MIN-HHMM.
    MOVE WK-N-CAND-BUF-DESPUES TO WK-N-MIN-BUFFER.
    SET WK-N-MIN-SUMAR TO TRUE.
    PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
    MOVE WK-N-MIN-RESULTADO TO WK-N-CAND-FIN.
    IF WK-N-CAND-FIN > 1440
       MOVE 1440 TO WK-N-CAND-FIN
    END-IF.

    MOVE WK-N-CAND-INI TO WK-N-MIN-RESULTADO.
    PERFORM P200-FORMATEAR-HHMM THRU P200-FORMATEAR-HHMM-EX.
    COMPUTE RSVAVLK-O-EFEC-DESDE = (WK-N-DESC-HH * 100)
                                     + WK-N-DESC-MM.

    MOVE WK-N-CAND-FIN TO WK-N-MIN-RESULTADO.
    PERFORM P300-FORMATEAR-EFEC-HASTA THRU P300-FORMATEAR-EFEC-HASTA-EX.
C300-CALCULAR-VENTANA-EX.
    EXIT.
*----------------------------------------------------------------*
C400-BUSCAR-CONFLICTOS.
*----------------------------------------------------------------*
    PERFORM C410-EXAMINAR-EVENTO THRU C410-EXAMINAR-EVENTO-EX
       VARYING WK-IX-EVT FROM 1 BY 1
       UNTIL WK-IX-EVT > RSVTBL-NUM-EVENTOS.
C400-BUSCAR-CONFLICTOS-EX.
    EXIT.
*----------------------------------------------------------------*
C410-EXAMINAR-EVENTO.
*----------------------------------------------------------------*
    IF RSVTBL-EVT-ID (WK-IX-EVT) = RSVAVLK-I-IGNORAR-EVT-ID
       GO TO C410-EXAMINAR-EVENTO-EX
    END-IF.
    IF RSVTBL-EVT-ACTIVO (WK-IX-EVT) NOT = "Y"
       GO TO C410-EXAMINAR-EVENTO-EX
    END-IF.
    IF NOT RSVTBL-EVT-BLOQUEANTE (WK-IX-EVT)
       GO TO C410-EXAMINAR-EVENTO-EX
    END-IF.
    IF RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT) NOT = RSVAVLK-I-ESPACIO-ID
       GO TO C410-EXAMINAR-EVENTO-EX
    END-IF.
    IF RSVTBL-EVT-FECHA (WK-IX-EVT) NOT = RSVAVLK-I-FECHA
       GO TO C410-EXAMINAR-EVENTO-EX
    END-IF.
    IF RSVTBL-EVT-DESDE (WK-IX-EVT) = ZERO
       AND RSVTBL-EVT-HASTA (WK-IX-EVT) = ZERO
       GO TO C410-EXAMINAR-EVENTO-EX
    END-IF.

    MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT)   TO WK-N-EVT-BUF-ANTES.
    MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT) TO WK-N-EVT-BUF-DESPUES.

    MOVE RSVTBL-EVT-DESDE (WK-IX-EVT) TO WK-N-MIN-HHMM.
    MOVE WK-N-EVT-BUF-ANTES           TO WK-N-MIN-BUFFER.
    SET WK-N-MIN-RESTAR TO TRUE.
    PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
    MOVE WK-N-MIN-RESULTADO TO WK-N-EVT-INI.
    IF WK-N-EVT-INI < 0
       MOVE 0 TO WK-N-EVT-INI
    END-IF.

    MOVE RSVTBL-EVT-HASTA (WK-IX-EVT) TO WK-N-MIN-HHMM.
    MOVE WK-N-EVT-BUF-DESPUES         TO WK-N-MIN-BUFFER.
    SET WK-N-MIN-SUMAR TO TRUE.
    PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
    MOVE WK-N-MIN-RESULTADO TO WK-N-EVT-FIN.
    IF WK-N-EVT-FIN > 1440
       MOVE 1440 TO WK-N-EVT-FIN
    END-IF.

    IF WK-N-CAND-INI < WK-N-EVT-FIN
       AND WK-N-EVT-INI < WK-N-CAND-FIN
       PERFORM C420-AGREGAR-CONFLICTO THRU C420-AGREGAR-CONFLICTO-EX
    END-IF.
C410-EXAMINAR-EVENTO-EX.
    EXIT.
*----------------------------------------------------------------*
C420-AGREGAR-CONFLICTO.
*----------------------------------------------------------------*
    IF RSVAVLK-O-NUM-CONFLICTOS < 20
       ADD 1 TO RSVAVLK-O-NUM-CONFLICTOS
       MOVE RSVAVLK-O-NUM-CONFLICTOS TO WK-IX-CONF-OUT
       SET RSVAVLK-IX-CONF TO WK-IX-CONF-OUT
       SET RSVAVLK-IX-CPRI TO WK-IX-CONF-OUT
       MOVE RSVTBL-EVT-ID (WK-IX-EVT)
                        TO RSVAVLK-O-CONFLICTO-EVTID (RSVAVLK-IX-CONF)
       MOVE RSVTBL-EVT-PRIORIDAD (WK-IX-EVT)
                        TO RSVAVLK-O-CONFLICTO-PRIO (RSVAVLK-IX-CPRI)
    END-IF.
C420-AGREGAR-CONFLICTO-EX.
    EXIT.
*----------------------------------------------------------------*
P100-MINUTOS-DE.
*----------------------------------------------------------------*
*    CONVIERTE UN HHMM 9(004) EN MINUTOS DESDE MEDIANOCHE Y LE   *
*    SUMA O RESTA EL BUFFER SEGUN WK-N-MIN-SIGNO.                 *
*----------------------------------------------------------------*
    DIVIDE WK-N-MIN-HHMM BY 100
       GIVING WK-N-DESC-HH REMAINDER WK-N-DESC-MM.
    COMPUTE WK-N-MIN-RESULTADO = (WK-N-DESC-HH * 60) + WK-N-DESC-MM.
    IF WK-N-MIN-SUMAR
       ADD WK-N-MIN-BUFFER TO WK-N-MIN-RESULTADO
    ELSE
       SUBTRACT WK-N-MIN-BUFFER FROM WK-N-MIN-RESULTADO
    END-IF.
P100-MINUTOS-DE-EX.
    EXIT.
*----------------------------------------------------------------*
P200-FORMATEAR-HHMM.
*----------------------------------------------------------------*
    DIVIDE WK-N-MIN-RESULTADO BY 60
       GIVING WK-N-DESC-HH REMAINDER WK-N-DESC-MM.
P200-FORMATEAR-HHMM-EX.
    EXIT.
*----------------------------------------------------------------*
P300-FORMATEAR-EFEC-HASTA.
*----------------------------------------------------------------*
*    GEST-0146 - UN FIN DE VENTANA QUE LLEGA A MEDIANOCHE SE     *
*    MUESTRA COMO "24:00", NO COMO "00:00" DEL DIA SIGUIENTE.    *
*----------------------------------------------------------------*
    IF WK-N-MIN-RESULTADO = 1440
       MOVE "24:00" TO RSVAVLK-O-EFEC-HASTA
    ELSE
       DIVIDE WK-N-MIN-RESULTADO BY 60
          GIVING WK-N-DESC-HH REMAINDER WK-N-DESC-MM
       MOVE WK-N-DESC-HH TO WK-C-HORA-EDIT-HH
       MOVE WK-N-DESC-MM TO WK-C-HORA-EDIT-MM
       MOVE WK-C-HORA-EDIT TO RSVAVLK-O-EFEC-HASTA
    END-IF.
P300-FORMATEAR-EFEC-HASTA-EX.
    EXIT.
*----------------------------------------------------------------*
L000-LISTAR-OCUPACION.
*----------------------------------------------------------------*
*    GEST-0104 - CONSTRUYE, PARA UN ESPACIO Y FECHA DADOS, LA     *
*    LISTA DE BLOQUES OCUPADOS (DESDE-HASTA-ESTADO) ORDENADA POR *
*    HORA DE INICIO, PARA EL REPORTE OCUPRPT DE RSVMBTCH.        *
*----------------------------------------------------------------*
    MOVE ZERO TO RSVAVLK-O-NUM-BLOQUES.
    PERFORM L100-RECOLECTAR-EVENTO THRU L100-RECOLECTAR-EVENTO-EX
       VARYING WK-IX-EVT FROM 1 BY 1
       UNTIL WK-IX-EVT > RSVTBL-NUM-EVENTOS.

    IF RSVAVLK-O-NUM-BLOQUES > 1
       PERFORM L200-ORDENAR-BLOQUES THRU L200-ORDENAR-BLOQUES-EX
    END-IF.
L099-LISTAR-OCUPACION-EX.
    EXIT.
*----------------------------------------------------------------*
L100-RECOLECTAR-EVENTO.
*----------------------------------------------------------------*
    IF RSVTBL-EVT-ACTIVO (WK-IX-EVT) NOT = "Y"
       GO TO L100-RECOLECTAR-EVENTO-EX
    END-IF.
    IF RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT) NOT = RSVAVLK-L-ESPACIO-ID
       GO TO L100-RECOLECTAR-EVENTO-EX
    END-IF.
    IF RSVTBL-EVT-FECHA (WK-IX-EVT) NOT = RSVAVLK-L-FECHA
       GO TO L100-RECOLECTAR-EVENTO-EX
    END-IF.
    IF RSVAVLK-O-NUM-BLOQUES >= 48
       GO TO L100-RECOLECTAR-EVENTO-EX
    END-IF.

    ADD 1 TO RSVAVLK-O-NUM-BLOQUES.
    SET RSVAVLK-IX-BLQ TO RSVAVLK-O-NUM-BLOQUES.
    SET RSVAVLK-IX-BLH TO RSVAVLK-O-NUM-BLOQUES.
    SET RSVAVLK-IX-BLE TO RSVAVLK-O-NUM-BLOQUES.
    SET WK-IX-ORD       TO RSVAVLK-O-NUM-BLOQUES.

    MOVE RSVTBL-EVT-DESDE (WK-IX-EVT) TO WK-N-MIN-HHMM.
    MOVE ZERO TO WK-N-MIN-BUFFER.
    SET WK-N-MIN-SUMAR TO TRUE.
    PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
    MOVE WK-N-MIN-RESULTADO TO WK-N-ORD-MINUTOS (WK-IX-ORD).
    MOVE WK-IX-EVT              TO WK-N-ORD-EVT-IX (WK-IX-ORD).

    PERFORM P200-FORMATEAR-HHMM THRU P200-FORMATEAR-HHMM-EX.
    MOVE WK-N-DESC-HH TO WK-C-HORA-EDIT-HH.
    MOVE WK-N-DESC-MM TO WK-C-HORA-EDIT-MM.
    MOVE WK-C-HORA-EDIT TO RSVAVLK-O-BLOQUE-DESDE (RSVAVLK-IX-BLQ).

    MOVE RSVTBL-EVT-HASTA (WK-IX-EVT) TO WK-N-MIN-HHMM.
    PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
    PERFORM P300-FORMATEAR-EFEC-HASTA THRU P300-FORMATEAR-EFEC-HASTA-EX.
    MOVE RSVAVLK-O-EFEC-HASTA
                       TO RSVAVLK-O-BLOQUE-HASTA (RSVAVLK-IX-BLH).

    MOVE RSVTBL-EVT-ESTADO (WK-IX-EVT)
                          TO RSVAVLK-O-BLOQUE-ESTADO (RSVAVLK-IX-BLE).
L100-RECOLECTAR-EVENTO-EX.
    EXIT.
*----------------------------------------------------------------*
L200-ORDENAR-BLOQUES.
*----------------------------------------------------------------*
*    ORDENAMIENTO DE BURBUJA (LA CANTIDAD DE BLOQUES POR DIA ES  *
*    PEQUENA) POR HORA DE INICIO ASCENDENTE.                      *
*----------------------------------------------------------------*
    PERFORM L210-PASADA THRU L210-PASADA-EX
       VARYING WK-N-ORD-I FROM 1 BY 1
       UNTIL WK-N-ORD-I >= RSVAVLK-O-NUM-BLOQUES.
L200-ORDENAR-BLOQUES-EX.
    EXIT.
*----------------------------------------------------------------*
L210-PASADA.
*----------------------------------------------------------------*
    PERFORM L220-COMPARAR THRU L220-COMPARAR-EX
       VARYING WK-N-ORD-J FROM 1 BY 1
       UNTIL WK-N-ORD-J > (RSVAVLK-O-NUM-BLOQUES - WK-N-ORD-I).
L210-PASADA-EX.
    EXIT.
*----------------------------------------------------------------*
L220-COMPARAR.
*----------------------------------------------------------------*
    IF WK-N-ORD-MINUTOS (WK-N-ORD-J) > WK-N-ORD-MINUTOS (WK-N-ORD-J + 1)
       MOVE WK-N-ORD-INICIO (WK-N-ORD-J)     TO WK-N-ORD-TEMP-GRP
       MOVE WK-N-ORD-INICIO (WK-N-ORD-J + 1) TO WK-N-ORD-INICIO
                                                   (WK-N-ORD-J)
       MOVE WK-N-ORD-TEMP-GRP                TO WK-N-ORD-INICIO
                                                   (WK-N-ORD-J + 1)
       SET RSVAVLK-IX-BLQ TO WK-N-ORD-J
       SET RSVAVLK-IX-BLH TO WK-N-ORD-J
       SET RSVAVLK-IX-BLE TO WK-N-ORD-J
       MOVE RSVAVLK-O-BLOQUE-DESDE (RSVAVLK-IX-BLQ)  TO WK-C-HORA-EDIT
       MOVE RSVAVLK-O-BLOQUE-DESDE (RSVAVLK-IX-BLQ + 1)
                                    TO RSVAVLK-O-BLOQUE-DESDE
                                                 (RSVAVLK-IX-BLQ)
       MOVE WK-C-HORA-EDIT TO RSVAVLK-O-BLOQUE-DESDE
                                                 (RSVAVLK-IX-BLQ + 1)
       MOVE RSVAVLK-O-BLOQUE-HASTA (RSVAVLK-IX-BLH)  TO WK-C-HORA-EDIT
       MOVE RSVAVLK-O-BLOQUE-HASTA (RSVAVLK-IX-BLH + 1)
                                    TO RSVAVLK-O-BLOQUE-HASTA
                                                 (RSVAVLK-IX-BLH)
       MOVE WK-C-HORA-EDIT TO RSVAVLK-O-BLOQUE-HASTA
                                                 (RSVAVLK-IX-BLH + 1)
       MOVE RSVAVLK-O-BLOQUE-ESTADO (RSVAVLK-IX-BLE) TO WK-C-ESTADO-TEMP
       MOVE RSVAVLK-O-BLOQUE-ESTADO (RSVAVLK-IX-BLE + 1)
                                    TO RSVAVLK-O-BLOQUE-ESTADO
                                                 (RSVAVLK-IX-BLE)
       MOVE WK-C-ESTADO-TEMP TO RSVAVLK-O-BLOQUE-ESTADO
                                                 (RSVAVLK-IX-BLE + 1)
    END-IF.
L220-COMPARAR-EX.
    EXIT.
