000100*================================================================*
000200* RSVDEC   -  DECISION DEL MOTOR DE REGLAS - LAYOUT DEL          *
000300*             REGISTRO DE SALIDA DECISION (UNO POR TRANSACCION)  *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                       *
000600*================================================================*
000700* GEST0005 - RSANDOV  - 17/03/1989 - VERSION INICIAL - GEST-0013 *
000800* GEST0027 - JPQUIRO  - 20/10/1993 - SE AGREGA RSVDEC-CONTADOR-  *
000900*                       CONFLICTOS PARA EL REPORTE - GEST-0092   *
001000*----------------------------------------------------------------*
001100  01  RSVDEC-RECORD                      PIC X(074).
001200  01  RSVDEC-DATOS REDEFINES RSVDEC-RECORD.
001300      05  RSVDEC-EVT-ID                  PIC 9(008).
001400      05  RSVDEC-RESULTADO               PIC X(010).
001500          88  RSVDEC-ACEPTADA                    VALUE "ACCEPTED".
001600          88  RSVDEC-RECHAZADA                   VALUE "REJECTED".
001700          88  RSVDEC-PENDIENTE                   VALUE "PENDING".
001800      05  RSVDEC-ESTADO-NUEVO            PIC X(012).
001900      05  RSVDEC-MOTIVO                  PIC X(040).
002000      05  RSVDEC-CONTADOR-CONFLICTOS     PIC 9(003).
002100      05  FILLER                         PIC X(001).
