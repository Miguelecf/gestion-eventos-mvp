IDENTIFICATION DIVISION.
PROGRAM-ID.      RSVTCAP.
AUTHOR.          J P QUIROGA.
INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
DATE-WRITTEN.    24 MARZO 1989.
DATE-COMPILED.
SECURITY.        CONFIDENCIAL - USO INTERNO.
*================================================================*
* RSVTCAP  -  SUBRUTINA DE CAPACIDAD DE APOYO TECNICO POR        *
*             BLOQUE DE MINUTOS FIJO.  OPCION "K" = VERIFICAR SI *
*             UN CANDIDATO TIENE CUPO EN TODOS LOS BLOQUES QUE   *
*             CONSUME; OPCION "R" = CONSTRUIR EL CUADRO DE USO   *
*             DEL DIA COMPLETO PARA EL REPORTE OCUPRPT           *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
*----------------------------------------------------------------*
* JPQUIRO - 24/03/1989 - GEST-0018 - VERSION INICIAL, SOLO       *
*           OPCION K, MODO ATTENDED UNICAMENTE.                  *
* RSANDOV - 16/02/1995 - GEST-0122 - SE AGREGA OPCION R PARA EL  *
*           CUADRO DE USO DEL REPORTE DE OCUPACION.              *
* LTVARGA - 09/06/2001 - GEST-0301 - RSVMBTCH AHORA PASA LA      *
*           CONFIGURACION TECNICA (MINUTOS/CUPOS POR BLOQUE) EN  *
*           CADA LLAMADA; YA NO SE ASUME 30/10 A CIEGAS.         *
* JPQUIRO - 02/09/2003 - GEST-0214 - SE AGREGA EL MODO SETUP_ONLY *
*           (SOLO CONSUME LOS BLOQUES DE MARGEN, NO EL BLOQUE    *
*           DEL EVENTO EN SI); ES EL MODO POR DEFECTO CUANDO EL  *
*           CAMPO VIENE EN BLANCO.                                *
* RSANDOV - 23/01/1999 - GEST-0156 - REVISION Y2K: SIN CAMBIOS,  *
*           LAS FECHAS DE EVENTO YA VIENEN EN FORMATO 9(008)     *
*           CON CENTURIA EXPLICITA DESDE RSVMBTCH.               *
*----------------------------------------------------------------*
    EJECT
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SOURCE-COMPUTER. IBM-AS400.
OBJECT-COMPUTER. IBM-AS400.
SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                    UPSI-0 IS UPSI-SWITCH-0
                      ON  STATUS IS U0-ON
                      OFF STATUS IS U0-OFF.

DATA DIVISION.
WORKING-STORAGE SECTION.
01  FILLER                  PIC X(024) VALUE
    "** PROGRAM RSVTCAP   **".

COPY RSVCMWS.

77  WK-IX-EVT                    PIC 9(005) COMP.
77  WK-IX-BLQ                    PIC 9(003) COMP.
77  WK-N-NUM-BLOQUES             PIC 9(003) COMP VALUE ZERO.

01  WK-N-CONFIG-BLOQUE.
    05  WK-N-MIN-BLOQUE          PIC 9(003).
    05  WK-N-CUPOS-BLOQUE        PIC 9(003).
    05  FILLER                   PIC X(010).

01  WK-N-CONFIG-BLOQUE-R REDEFINES WK-N-CONFIG-BLOQUE.
    05  WK-N-CONFIG-DIGITOS      PIC 9(006).
    05  FILLER                   PIC X(010).

01  WK-USO-DEL-DIA.
    05  WK-USO-BLOQUE OCCURS 48 TIMES
                       INDEXED BY WK-IX-USO.
        10  WK-USO-CONTADOR      PIC 9(003) COMP.
        10  FILLER               PIC X(003).

01  WK-AFECTADOS-DEL-EVENTO.
    05  WK-AFE-BLOQUE PIC X(001) OCCURS 48 TIMES
                       INDEXED BY WK-IX-AFE.
    05  FILLER                   PIC X(005).

77  WK-N-MIN-FROM                PIC S9(005) COMP.
77  WK-N-MIN-TO                  PIC S9(005) COMP.
77  WK-N-MIN-INI                 PIC S9(005) COMP.
77  WK-N-MIN-FIN                 PIC S9(005) COMP.
77  WK-C-CUR-MODO                PIC X(010).
77  WK-N-CUR-BUF-ANTES           PIC 9(003) COMP.
77  WK-N-CUR-BUF-DESPUES         PIC 9(003) COMP.

01  WK-N-BLOQUE-RANGO.
    05  WK-N-BLQ-INICIO          PIC S9(005) COMP.
    05  WK-N-BLQ-FIN             PIC S9(005) COMP.
    05  FILLER                   PIC X(005).

01  WK-N-HHMM-CONVERT.
    05  WK-N-HHMM-HH             PIC 9(002).
    05  WK-N-HHMM-MM             PIC 9(002).
    05  FILLER                   PIC X(005).

77  WK-N-IGNORAR-ID               PIC 9(008).
77  WK-N-BLQ-CALC-INI             PIC S9(005) COMP.
77  WK-N-BLQ-CALC-FIN             PIC S9(005) COMP.

LINKAGE SECTION.
COPY RSVTCLK.
COPY RSVTBL.

PROCEDURE DIVISION USING RSVTCLK-PARMS
                         RSVTBL-EVENTOS.

MAIN-MODULE.
    PERFORM Z000-RESOLVER-CONFIG THRU Z099-RESOLVER-CONFIG-EX.
    EVALUATE TRUE
       WHEN RSVTCLK-OPC-CHEQUEO
          PERFORM K000-VERIFICAR-CUPO
             THRU K099-VERIFICAR-CUPO-EX
       WHEN RSVTCLK-OPC-REPORTE
          PERFORM R000-CONSTRUIR-CUADRO
             THRU R099-CONSTRUIR-CUADRO-EX
       WHEN OTHER
          CONTINUE
    END-EVALUATE.
    EXIT PROGRAM.
*----------------------------------------------------------------*
Z000-RESOLVER-CONFIG.
*----------------------------------------------------------------*
*    GEST-0301 - SI RSVMBTCH NO TRAE CONFIGURACION VALIDA SE     *
*    ASUME EL DEFECTO HISTORICO: BLOQUES DE 30 MINUTOS, 10       *
*    CUPOS POR BLOQUE.                                            *
*----------------------------------------------------------------*
    IF RSVTCLK-I-MIN-BLOQUE = ZERO
       MOVE 30 TO WK-N-MIN-BLOQUE
    ELSE
       MOVE RSVTCLK-I-MIN-BLOQUE TO WK-N-MIN-BLOQUE
    END-IF.

    IF RSVTCLK-I-CUPOS-BLOQUE = ZERO
       MOVE 10 TO WK-N-CUPOS-BLOQUE
    ELSE
       MOVE RSVTCLK-I-CUPOS-BLOQUE TO WK-N-CUPOS-BLOQUE
    END-IF.

    DIVIDE 1440 BY WK-N-MIN-BLOQUE GIVING WK-N-NUM-BLOQUES.
    IF WK-N-NUM-BLOQUES > 48
       MOVE 48 TO WK-N-NUM-BLOQUES
    END-IF.
Z099-RESOLVER-CONFIG-EX.
    EXIT.
*----------------------------------------------------------------*
K000-VERIFICAR-CUPO.
*----------------------------------------------------------------*
    SET RSVTCLK-O-CUPO-SI TO TRUE.

    IF RSVTCLK-I-FECHA = ZERO
       OR RSVTCLK-I-DESDE = ZERO
       OR RSVTCLK-I-HASTA = ZERO
       GO TO K099-VERIFICAR-CUPO-EX
    END-IF.

    MOVE RSVTCLK-I-IGNORAR-EVT-ID TO WK-N-IGNORAR-ID.
    PERFORM K100-ACUMULAR-USO-DEL-DIA
       THRU K100-ACUMULAR-USO-DEL-DIA-EX.

    MOVE RSVTCLK-I-DESDE       TO WK-N-MIN-FROM.
    MOVE RSVTCLK-I-HASTA       TO WK-N-MIN-TO.
    MOVE RSVTCLK-I-BUF-ANTES   TO WK-N-CUR-BUF-ANTES.
    MOVE RSVTCLK-I-BUF-DESPUES TO WK-N-CUR-BUF-DESPUES.
    MOVE RSVTCLK-I-MODO        TO WK-C-CUR-MODO.
    PERFORM P100-MINUTOS-DE-HHMM THRU P100-MINUTOS-DE-HHMM-EX.
    INITIALIZE WK-AFECTADOS-DEL-EVENTO.
    PERFORM P200-MARCAR-BLOQUES-AFECTADOS
       THRU P200-MARCAR-BLOQUES-AFECTADOS-EX.

    PERFORM K200-VERIFICAR-BLOQUE
       VARYING WK-IX-BLQ FROM 1 BY 1
       UNTIL WK-IX-BLQ > WK-N-NUM-BLOQUES.
K099-VERIFICAR-CUPO-EX.
    EXIT.
*----------------------------------------------------------------*
K100-ACUMULAR-USO-DEL-DIA.
*----------------------------------------------------------------*
    INITIALIZE WK-USO-DEL-DIA.
    PERFORM K110-EXAMINAR-EVENTO THRU K110-EXAMINAR-EVENTO-EX
       VARYING WK-IX-EVT FROM 1 BY 1
       UNTIL WK-IX-EVT > RSVTBL-NUM-EVENTOS.
K100-ACUMULAR-USO-DEL-DIA-EX.
    EXIT.
*----------------------------------------------------------------*
K110-EXAMINAR-EVENTO.
*----------------------------------------------------------------*
    IF RSVTBL-EVT-ID (WK-IX-EVT) = WK-N-IGNORAR-ID
       GO TO K110-EXAMINAR-EVENTO-EX
    END-IF.
    IF RSVTBL-EVT-ACTIVO (WK-IX-EVT) NOT = "Y"
       GO TO K110-EXAMINAR-EVENTO-EX
    END-IF.
    IF RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT) NOT = "Y"
       GO TO K110-EXAMINAR-EVENTO-EX
    END-IF.
    IF NOT RSVTBL-EVT-BLOQ-CAPACIDAD (WK-IX-EVT)
       GO TO K110-EXAMINAR-EVENTO-EX
    END-IF.
    IF RSVTBL-EVT-FECHA (WK-IX-EVT) NOT = RSVTCLK-I-FECHA
       GO TO K110-EXAMINAR-EVENTO-EX
    END-IF.

    MOVE RSVTBL-EVT-DESDE (WK-IX-EVT)       TO WK-N-MIN-FROM.
    MOVE RSVTBL-EVT-HASTA (WK-IX-EVT)       TO WK-N-MIN-TO.
    MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT)   TO WK-N-CUR-BUF-ANTES.
    MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT) TO WK-N-CUR-BUF-DESPUES.
    MOVE RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT) TO WK-C-CUR-MODO.
    PERFORM P100-MINUTOS-DE-HHMM THRU P100-MINUTOS-DE-HHMM-EX.
    INITIALIZE WK-AFECTADOS-DEL-EVENTO.
    PERFORM P200-MARCAR-BLOQUES-AFECTADOS
       THRU P200-MARCAR-BLOQUES-AFECTADOS-EX.

    PERFORM K120-SUMAR-BLOQUE
       VARYING WK-IX-BLQ FROM 1 BY 1
       UNTIL WK-IX-BLQ > WK-N-NUM-BLOQUES.
K110-EXAMINAR-EVENTO-EX.
    EXIT.
*----------------------------------------------------------------*
K120-SUMAR-BLOQUE.
*----------------------------------------------------------------*
    IF WK-AFE-BLOQUE (WK-IX-BLQ) = "Y"
       ADD 1 TO WK-USO-CONTADOR (WK-IX-BLQ)
    END-IF.
K120-SUMAR-BLOQUE-EX.
    EXIT.
*----------------------------------------------------------------*
K200-VERIFICAR-BLOQUE.
*----------------------------------------------------------------*
    IF WK-AFE-BLOQUE (WK-IX-BLQ) = "Y"
       IF (WK-USO-CONTADOR (WK-IX-BLQ) + 1) > WK-N-CUPOS-BLOQUE
          SET RSVTCLK-O-CUPO-NO TO TRUE
       END-IF
    END-IF.
K200-VERIFICAR-BLOQUE-EX.
    EXIT.
*----------------------------------------------------------------*
R000-CONSTRUIR-CUADRO.
*----------------------------------------------------------------*
    MOVE ZERO TO WK-N-IGNORAR-ID.
    PERFORM K100-ACUMULAR-USO-DEL-DIA
       THRU K100-ACUMULAR-USO-DEL-DIA-EX.

    MOVE WK-N-NUM-BLOQUES TO RSVTCLK-O-NUM-BLOQUES.
    PERFORM R100-EMITIR-BLOQUE
       VARYING WK-IX-BLQ FROM 1 BY 1
       UNTIL WK-IX-BLQ > WK-N-NUM-BLOQUES.
R099-CONSTRUIR-CUADRO-EX.
    EXIT.
*----------------------------------------------------------------*
R100-EMITIR-BLOQUE.
*----------------------------------------------------------------*
    SET RSVTCLK-IX-BD TO WK-IX-BLQ.
    SET RSVTCLK-IX-BH TO WK-IX-BLQ.
    SET RSVTCLK-IX-BU TO WK-IX-BLQ.
    SET RSVTCLK-IX-BP TO WK-IX-BLQ.

    COMPUTE WK-N-BLQ-INICIO = (WK-IX-BLQ - 1) * WK-N-MIN-BLOQUE.
    COMPUTE WK-N-BLQ-FIN    = WK-IX-BLQ * WK-N-MIN-BLOQUE.

    DIVIDE WK-N-BLQ-INICIO BY 60
       GIVING WK-N-HHMM-HH REMAINDER WK-N-HHMM-MM.
    COMPUTE RSVTCLK-O-BLOQUE-DESDE (RSVTCLK-IX-BD) =
                          (WK-N-HHMM-HH * 100) + WK-N-HHMM-MM.

    DIVIDE WK-N-BLQ-FIN BY 60
       GIVING WK-N-HHMM-HH REMAINDER WK-N-HHMM-MM.
    COMPUTE RSVTCLK-O-BLOQUE-HASTA (RSVTCLK-IX-BH) =
                          (WK-N-HHMM-HH * 100) + WK-N-HHMM-MM.

    MOVE WK-USO-CONTADOR (WK-IX-BLQ)
                       TO RSVTCLK-O-BLOQUE-USADOS (RSVTCLK-IX-BU).

    IF WK-USO-CONTADOR (WK-IX-BLQ) >= WK-N-CUPOS-BLOQUE
       MOVE ZERO TO RSVTCLK-O-BLOQUE-DISPON (RSVTCLK-IX-BP)
    ELSE
       COMPUTE RSVTCLK-O-BLOQUE-DISPON (RSVTCLK-IX-BP) =
                  WK-N-CUPOS-BLOQUE - WK-USO-CONTADOR (WK-IX-BLQ)
    END-IF.
R100-EMITIR-BLOQUE-EX.
    EXIT.
*----------------------------------------------------------------*
P100-MINUTOS-DE-HHMM.
*----------------------------------------------------------------*
*    CONVIERTE WK-N-MIN-FROM/TO (HHMM) A MINUTOS-DESDE-MEDIANOCHE *
*    Y APLICA LOS BUFFERS PARA OBTENER WK-N-MIN-INI/FIN.          *
*----------------------------------------------------------------*
    DIVIDE WK-N-MIN-FROM BY 100
       GIVING WK-N-HHMM-HH REMAINDER WK-N-HHMM-MM.
    COMPUTE WK-N-MIN-FROM = (WK-N-HHMM-HH * 60) + WK-N-HHMM-MM.

    DIVIDE WK-N-MIN-TO BY 100
       GIVING WK-N-HHMM-HH REMAINDER WK-N-HHMM-MM.
    COMPUTE WK-N-MIN-TO = (WK-N-HHMM-HH * 60) + WK-N-HHMM-MM.

    COMPUTE WK-N-MIN-INI = WK-N-MIN-FROM - WK-N-CUR-BUF-ANTES.
    IF WK-N-MIN-INI < 0
       MOVE 0 TO WK-N-MIN-INI
    END-IF.

    COMPUTE WK-N-MIN-FIN = WK-N-MIN-TO + WK-N-CUR-BUF-DESPUES.
    IF WK-N-MIN-FIN > 1440
       MOVE 1440 TO WK-N-MIN-FIN
    END-IF.
P100-MINUTOS-DE-HHMM-EX.
    EXIT.
*----------------------------------------------------------------*
P200-MARCAR-BLOQUES-AFECTADOS.
*----------------------------------------------------------------*
*    GEST-0214 - ATTENDED CONSUME [INI,FIN] COMPLETO; SETUP_ONLY *
*    (DEFECTO) CONSUME SOLO EL MARGEN ANTES [INI,FROM) Y EL      *
*    MARGEN DESPUES (TO,FIN]; CON BUFFERS EN CERO NO CONSUME     *
*    NADA EN ESE MARGEN.                                          *
*----------------------------------------------------------------*
    IF WK-C-CUR-MODO = "ATTENDED  "
       PERFORM P210-MARCAR-RANGO THRU P210-MARCAR-RANGO-EX
    ELSE
       IF WK-N-CUR-BUF-ANTES > 0
          MOVE WK-N-MIN-INI  TO WK-N-BLQ-INICIO
          MOVE WK-N-MIN-FROM TO WK-N-BLQ-FIN
          PERFORM P220-MARCAR-SUBRANGO THRU P220-MARCAR-SUBRANGO-EX
       END-IF
       IF WK-N-CUR-BUF-DESPUES > 0
          MOVE WK-N-MIN-TO  TO WK-N-BLQ-INICIO
          MOVE WK-N-MIN-FIN TO WK-N-BLQ-FIN
          PERFORM P220-MARCAR-SUBRANGO THRU P220-MARCAR-SUBRANGO-EX
       END-IF
    END-IF.
P200-MARCAR-BLOQUES-AFECTADOS-EX.
    EXIT.
*----------------------------------------------------------------*
P210-MARCAR-RANGO.
*----------------------------------------------------------------*
    MOVE WK-N-MIN-INI TO WK-N-BLQ-INICIO.
    MOVE WK-N-MIN-FIN TO WK-N-BLQ-FIN.
    PERFORM P220-MARCAR-SUBRANGO THRU P220-MARCAR-SUBRANGO-EX.
P210-MARCAR-RANGO-EX.
    EXIT.
*----------------------------------------------------------------*
P220-MARCAR-SUBRANGO.
*----------------------------------------------------------------*
    PERFORM P230-MARCAR-UN-BLOQUE
       VARYING WK-IX-BLQ FROM 1 BY 1
       UNTIL WK-IX-BLQ > WK-N-NUM-BLOQUES.
P220-MARCAR-SUBRANGO-EX.
    EXIT.
*----------------------------------------------------------------*
P230-MARCAR-UN-BLOQUE.
*----------------------------------------------------------------*
    COMPUTE WK-N-BLQ-CALC-INI = (WK-IX-BLQ - 1) * WK-N-MIN-BLOQUE.
    COMPUTE WK-N-BLQ-CALC-FIN = WK-IX-BLQ * WK-N-MIN-BLOQUE.
    IF WK-N-BLQ-CALC-INI < WK-N-BLQ-FIN
       AND WK-N-BLQ-INICIO < WK-N-BLQ-CALC-FIN
       MOVE "Y" TO WK-AFE-BLOQUE (WK-IX-BLQ)
    END-IF.
P230-MARCAR-UN-BLOQUE-EX.
    EXIT.
