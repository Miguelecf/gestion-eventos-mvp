*================================================================*
* RSVCFLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVCONF       *
*             (CONFLICTOS DE PRIORIDAD) - OPCION "R" = REGISTRAR *
*             CONFLICTOS DE UN EVENTO DE ALTA PRIORIDAD; OPCION  *
*             "D" = APLICAR DECISION KEEP / REBOOK_OTHER          *
*================================================================*
* HISTORY OF MODIFICATION:                                       *
*================================================================*
* GEST0011 - RSANDOV  - 25/03/1989 - VERSION INICIAL - GEST-0019 *
* GEST0065 - JPQUIRO  - 18/03/2003 - SE AGREGA OPCION D PARA LA  *
*                       DECISION SOBRE CONFLICTOS ABIERTOS        *
*                       GEST-0202                                *
* GEST0067 - RSANDOV  - 20/03/2003 - SE AGREGA OPCION X PARA QUE *
*                       RSVMBTCH CIERRE PRIOCONF AL FINAL DEL     *
*                       PROCESO (RSVCONF ABRE Y ESCRIBE ESTE      *
*                       ARCHIVO POR SI MISMO) - GEST-0204          *
* GEST0069 - JPQUIRO  - 24/03/2003 - SE AGREGAN D-MIN-BLOQUE E    *
*                       D-CUPOS-BLOQUE PARA REVALIDAR CAPACIDAD   *
*                       TECNICA AL DECIDIR REBOOK_OTHER - GEST-0207*
*----------------------------------------------------------------*
 01  RSVCFLK-PARMS.
     05  RSVCFLK-OPCION                 PIC X(001).
         88  RSVCFLK-OPC-REGISTRAR               VALUE "R".
         88  RSVCFLK-OPC-DECIDIR                 VALUE "D".
         88  RSVCFLK-OPC-CERRAR                  VALUE "X".
     05  RSVCFLK-REGISTRAR.
         10  RSVCFLK-R-EVT-ID-ALTA      PIC 9(008).
         10  RSVCFLK-R-ESPACIO-ID-ALTA  PIC 9(006).
         10  RSVCFLK-R-FECHA-ALTA       PIC 9(008).
         10  RSVCFLK-R-DESDE-ALTA       PIC 9(004).
         10  RSVCFLK-R-HASTA-ALTA       PIC 9(004).
         10  RSVCFLK-R-NUM-DESPLAZADOS  PIC 9(003) COMP.
         10  RSVCFLK-R-DESPLAZADO-ID    PIC 9(008) OCCURS 20 TIMES
                                        INDEXED BY RSVCFLK-IX-DSP.
     05  RSVCFLK-DECIDIR REDEFINES RSVCFLK-REGISTRAR.
         10  RSVCFLK-D-CODIGO-CONFL     PIC X(019).
         10  RSVCFLK-D-DECISION         PIC X(012).
             88  RSVCFLK-D-DEC-KEEP                  VALUE "KEEP".
             88  RSVCFLK-D-DEC-REBOOK                VALUE
                                            "REBOOK_OTHER".
         10  RSVCFLK-D-DESTINO-ESPACIO  PIC 9(006).
         10  RSVCFLK-D-DESTINO-FECHA    PIC 9(008).
         10  RSVCFLK-D-DESTINO-DESDE    PIC 9(004).
         10  RSVCFLK-D-DESTINO-HASTA    PIC 9(004).
         10  RSVCFLK-D-MIN-BLOQUE       PIC 9(003).
         10  RSVCFLK-D-CUPOS-BLOQUE     PIC 9(003).
     05  RSVCFLK-SALIDA.
         10  RSVCFLK-O-EXITO            PIC X(001).
             88  RSVCFLK-O-EXITO-SI              VALUE "Y".
             88  RSVCFLK-O-EXITO-NO               VALUE "N".
         10  RSVCFLK-O-MOTIVO           PIC X(040).
         10  FILLER                     PIC X(004).
