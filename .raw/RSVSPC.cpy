000100*================================================================*
000200* RSVSPC   -  CATALOGO DE ESPACIOS (AULAS, AUDITORIOS, SALAS)    *
000300*             LAYOUT DEL REGISTRO DE ENTRADA SPACES               *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                       *
000600*================================================================*
000700* GEST0001 - RSANDOV  - 14/03/1989 - VERSION INICIAL - GEST-0010 *
000800* GEST0022 - JPQUIRO  - 02/09/1993 - SE AGREGAN BUFFERS POR      *
000900*                       DEFECTO DEL ESPACIO (ANTES/DESPUES)      *
001000*                       GEST-0087                                *
001100* GEST0048 - LTVARGA  - 21/01/1999 - REVISION Y2K: SIN CAMBIOS   *
001200*                       DE FORMATO DE FECHA EN ESTE LAYOUT        *
001300*                       GEST-0150                                *
001400*----------------------------------------------------------------*
001500  01  RSVSPC-RECORD                      PIC X(050).
001600  01  RSVSPC-DATOS REDEFINES RSVSPC-RECORD.
001700      05  RSVSPC-ID                      PIC 9(006).
001800      05  RSVSPC-NOMBRE                  PIC X(030).
001900      05  RSVSPC-CAPACIDAD               PIC 9(005).
002000      05  RSVSPC-BUF-ANTES-DEF           PIC 9(003).
002100      05  RSVSPC-BUF-DESPUES-DEF         PIC 9(003).
002200      05  RSVSPC-ACTIVO                  PIC X(001).
002300          88  RSVSPC-ES-ACTIVO                   VALUE "Y".
002400          88  RSVSPC-ES-INACTIVO                 VALUE "N".
002500      05  FILLER                         PIC X(002).
