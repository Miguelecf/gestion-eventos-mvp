000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RSVAVAIL.
000300 AUTHOR.          R SANDOVAL.
000400 INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
000500 DATE-WRITTEN.    22 MARZO 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENCIAL - USO INTERNO.
000800*================================================================*
000900* RSVAVAIL  -  SUBRUTINA DE DISPONIBILIDAD DE ESPACIO Y VENTANA  *
001000*              DE TIEMPO.  OPCION "C" = VERIFICAR SI UN EVENTO   *
001100*              CANDIDATO SE PUEDE UBICAR EN SU ESPACIO SIN       *
001200*              CHOCAR CON OTRO EVENTO YA RESERVADO O APROBADO;   *
001300*              OPCION "L" = LISTAR LA OCUPACION DE UN ESPACIO EN *
001400*              UNA FECHA PARA EL REPORTE OCUPRPT (RSVMBTCH)      *
001500*================================================================*
001600* HISTORY OF MODIFICATION:                                       *
001700*================================================================*
001800*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
001900*----------------------------------------------------------------*
002000* RSANDOV - 22/03/1989 - GEST-0016 - VERSION INICIAL, SOLO       *
002100*           OPCION C.                                             *
002200* LTVARGA - 07/01/1994 - GEST-0104 - SE AGREGA OPCION L PARA EL  *
002300*           LISTADO DE OCUPACION ORDENADO POR HORA DE INICIO.    *
002400* JPQUIRO - 12/09/1997 - GEST-0146 - LA VENTANA EFECTIVA SE      *
002500*           RECORTA AL DIA CALENDARIO; EL FIN DE VENTANA QUE     *
002600*           LLEGA A MEDIANOCHE SE MUESTRA COMO "24:00".          *
002700* RSANDOV - 22/01/1999 - GEST-0155 - REVISION Y2K: SIN CAMBIOS,  *
002800*           LAS FECHAS DE EVENTO YA VIENEN EN FORMATO 9(008)     *
002900*           CON CENTURIA EXPLICITA DESDE RSVMBTCH.               *
003000*----------------------------------------------------------------*
003100     EJECT
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
003700                     UPSI-0 IS UPSI-SWITCH-0
003800                       ON  STATUS IS U0-ON
003900                       OFF STATUS IS U0-OFF.
004000 
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  FILLER                  PIC X(024) VALUE
004400     "** PROGRAM RSVAVAIL  **".
004500 
004600 COPY RSVCMWS.
004700 
004800 77  WK-IX-ESP                PIC 9(005) COMP.
004900 77  WK-IX-EVT                PIC 9(005) COMP.
005000 77  WK-IX-CONF-OUT            PIC 9(003) COMP.
005100 77  WK-C-ESPACIO-ENCONTRADO   PIC X(001) VALUE "N".
005200     88  WK-C-ESPACIO-SI                  VALUE "Y".
005300     88  WK-C-ESPACIO-NO                  VALUE "N".
005400 
005500 01  WK-N-ESPACIO-DEFAULTS.
005600     05  WK-N-ESP-BUF-ANTES-DEF PIC 9(003).
005700     05  WK-N-ESP-BUF-DESPUES-DEF PIC 9(003).
005800     05  FILLER                 PIC X(010).
005900 
006000 01  WK-N-ESPACIO-DEFAULTS-R REDEFINES WK-N-ESPACIO-DEFAULTS.
006100     05  WK-N-ESP-DEFAULTS-DIG  PIC 9(006).
006200     05  FILLER                 PIC X(010).
006300 
006400 77  WK-N-CAND-BUF-ANTES        PIC 9(003) COMP.
006500 77  WK-N-CAND-BUF-DESPUES      PIC 9(003) COMP.
006600 77  WK-N-CAND-INI              PIC S9(005) COMP.
006700 77  WK-N-CAND-FIN               PIC S9(005) COMP.
006800 77  WK-N-EVT-BUF-ANTES          PIC 9(003) COMP.
006900 77  WK-N-EVT-BUF-DESPUES        PIC 9(003) COMP.
007000 77  WK-N-EVT-INI                PIC S9(005) COMP.
007100 77  WK-N-EVT-FIN                PIC S9(005) COMP.
007200 
007300 01  WK-N-MINUTOS-PARMS.
007400     05  WK-N-MIN-HHMM          PIC 9(004).
007500     05  WK-N-MIN-BUFFER        PIC S9(003).
007600     05  WK-N-MIN-SIGNO         PIC X(001).
007700         88  WK-N-MIN-SUMAR             VALUE "+".
007800         88  WK-N-MIN-RESTAR            VALUE "-".
007900     05  WK-N-MIN-RESULTADO     PIC S9(005) COMP.
008000     05  FILLER                 PIC X(005).
008100 
008200 01  WK-N-DESCOMPONE.
008300     05  WK-N-DESC-HH           PIC 9(002).
008400     05  WK-N-DESC-MM           PIC 9(002).
008500     05  FILLER                 PIC X(005).
008600 
008700 01  WK-C-HORA-EDIT.
008800     05  WK-C-HORA-EDIT-HH      PIC 9(002).
008900     05  FILLER                 PIC X(001) VALUE ":".
009000     05  WK-C-HORA-EDIT-MM      PIC 9(002).
009100 
009200 01  WK-N-ORDEN-LISTADO.
009300     05  WK-N-ORD-INICIO OCCURS 48 TIMES
009400                         INDEXED BY WK-IX-ORD.
009500         10  WK-N-ORD-MINUTOS   PIC S9(005) COMP.
009600         10  WK-N-ORD-EVT-IX    PIC 9(005) COMP.
009700         10  FILLER             PIC X(005).
009800 
009900 01  WK-N-ORD-TEMP-GRP.
010000     05  WK-N-ORD-TEMP-MIN        PIC S9(005) COMP.
010100     05  WK-N-ORD-TEMP-IX         PIC 9(005) COMP.
010200     05  FILLER                   PIC X(005).
010300 
010400 77  WK-C-ESTADO-TEMP             PIC X(012).
010500 77  WK-N-ORD-I                   PIC 9(003) COMP.
010600 77  WK-N-ORD-J                   PIC 9(003) COMP.
010700 
010800 LINKAGE SECTION.
010900 COPY RSVAVLK.
011000 COPY RSVTBL.
011100 
011200 PROCEDURE DIVISION USING RSVAVLK-PARMS
011300                          RSVTBL-ESPACIOS
011400                          RSVTBL-EVENTOS.
011500 
011600 MAIN-MODULE.
011700     EVALUATE TRUE
011800        WHEN RSVAVLK-OPC-CHEQUEO
011900           PERFORM C000-VERIFICAR-DISPONIBLE
012000              THRU C099-VERIFICAR-DISPONIBLE-EX
012100        WHEN RSVAVLK-OPC-LISTADO
012200           PERFORM L000-LISTAR-OCUPACION
012300              THRU L099-LISTAR-OCUPACION-EX
012400        WHEN OTHER
012500           CONTINUE
012600     END-EVALUATE.
012700     EXIT PROGRAM.
012800*----------------------------------------------------------------*
012900 C000-VERIFICAR-DISPONIBLE.
013000*----------------------------------------------------------------*
013100     INITIALIZE RSVAVLK-SALIDA.
013200     SET RSVAVLK-O-OMITIDO TO TRUE.
013300     MOVE ZERO TO RSVAVLK-O-NUM-CONFLICTOS.
013400 
013500     IF RSVAVLK-I-ESPACIO-ID = ZERO
013600        GO TO C099-VERIFICAR-DISPONIBLE-EX
013700     END-IF.
013800 
013900     PERFORM C100-BUSCAR-ESPACIO THRU C100-BUSCAR-ESPACIO-EX.
014000     IF NOT WK-C-ESPACIO-SI
014100        GO TO C099-VERIFICAR-DISPONIBLE-EX
014200     END-IF.
014300 
014400     PERFORM C200-RESOLVER-BUFFERS THRU C200-RESOLVER-BUFFERS-EX.
014500     PERFORM C300-CALCULAR-VENTANA THRU C300-CALCULAR-VENTANA-EX.
014600     PERFORM C400-BUSCAR-CONFLICTOS THRU C400-BUSCAR-CONFLICTOS-EX.
014700 
014800     IF RSVAVLK-O-NUM-CONFLICTOS = ZERO
014900        SET RSVAVLK-O-SI-DISPONIBLE TO TRUE
015000     ELSE
015100        SET RSVAVLK-O-NO-DISPONIBLE TO TRUE
015200     END-IF.
015300 C099-VERIFICAR-DISPONIBLE-EX.
015400     EXIT.
015500*----------------------------------------------------------------*
015600 C100-BUSCAR-ESPACIO.
015700*----------------------------------------------------------------*
015800     SET WK-C-ESPACIO-NO TO TRUE.
015900     SET RSVTBL-IX-ESP TO 1.
016000     SEARCH RSVTBL-ESPACIO VARYING RSVTBL-IX-ESP
016100        AT END
016200           CONTINUE
016300        WHEN RSVTBL-ESP-ID (RSVTBL-IX-ESP) = RSVAVLK-I-ESPACIO-ID
016400           IF RSVTBL-ESP-ACTIVO (RSVTBL-IX-ESP) = "Y"
016500              SET WK-C-ESPACIO-SI TO TRUE
016600              MOVE RSVTBL-ESP-BUF-ANTES-DEF (RSVTBL-IX-ESP)
016700                                     TO WK-N-ESP-BUF-ANTES-DEF
016800              MOVE RSVTBL-ESP-BUF-DESPUES-DEF (RSVTBL-IX-ESP)
016900                                     TO WK-N-ESP-BUF-DESPUES-DEF
017000           END-IF
017100     END-SEARCH.
017200 C100-BUSCAR-ESPACIO-EX.
017300     EXIT.
017400*----------------------------------------------------------------*
017500 C200-RESOLVER-BUFFERS.
017600*----------------------------------------------------------------*
017700*    ORDEN DE RESOLUCION: CANDIDATO, LUEGO DEFECTO DEL ESPACIO,  *
017800*    LUEGO CERO - GEST-0016 / GEST-0183.                          *
017900*----------------------------------------------------------------*
018000     IF RSVAVLK-I-BUF-ANTES-FLAG = "Y"
018100        MOVE RSVAVLK-I-BUF-ANTES TO WK-N-CAND-BUF-ANTES
018200     ELSE
018300        MOVE WK-N-ESP-BUF-ANTES-DEF TO WK-N-CAND-BUF-ANTES
018400     END-IF.
018500 
018600     IF RSVAVLK-I-BUF-DESPUES-FLAG = "Y"
018700        MOVE RSVAVLK-I-BUF-DESPUES TO WK-N-CAND-BUF-DESPUES
018800     ELSE
018900        MOVE WK-N-ESP-BUF-DESPUES-DEF TO WK-N-CAND-BUF-DESPUES
019000     END-IF.
019100 C200-RESOLVER-BUFFERS-EX.
019200     EXIT.
019300*----------------------------------------------------------------*
019400 C300-CALCULAR-VENTANA.
019500*----------------------------------------------------------------*
019600     MOVE RSVAVLK-I-DESDE   TO WK-N-MIN-HHMM.
019700     MOVE WK-N-CAND-BUF-ANTES TO WK-N-MIN-BUFFER.
019800     SET WK-N-MIN-RESTAR TO TRUE.
019900     PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
020000     MOVE WK-N-MIN-RESULTADO TO WK-N-CAND-INI.
020100     IF WK-N-CAND-INI < 0
020200        MOVE 0 TO WK-N-CAND-INI
020300     END-IF.
020400 
020500     MOVE RSVAVLK-I-HASTA   TO WK-N-MIN-HHMM.
020600     MOVE WK-N-CAND-BUF-DESPUES TO WK-N-MIN-BUFFER.
020700     SET WK-N-MIN-SUMAR TO TRUE.
020800     PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
020900     MOVE WK-N-MIN-RESULTADO TO WK-N-CAND-FIN.
021000     IF WK-N-CAND-FIN > 1440
021100        MOVE 1440 TO WK-N-CAND-FIN
021200     END-IF.
021300 
021400     MOVE WK-N-CAND-INI TO WK-N-MIN-RESULTADO.
021500     PERFORM P200-FORMATEAR-HHMM THRU P200-FORMATEAR-HHMM-EX.
021600     COMPUTE RSVAVLK-O-EFEC-DESDE = (WK-N-DESC-HH * 100)
021700                                      + WK-N-DESC-MM.
021800 
021900     MOVE WK-N-CAND-FIN TO WK-N-MIN-RESULTADO.
022000     PERFORM P300-FORMATEAR-EFEC-HASTA THRU P300-FORMATEAR-EFEC-HASTA-EX.
022100 C300-CALCULAR-VENTANA-EX.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 C400-BUSCAR-CONFLICTOS.
022500*----------------------------------------------------------------*
022600     PERFORM C410-EXAMINAR-EVENTO THRU C410-EXAMINAR-EVENTO-EX
022700        VARYING WK-IX-EVT FROM 1 BY 1
022800        UNTIL WK-IX-EVT > RSVTBL-NUM-EVENTOS.
022900 C400-BUSCAR-CONFLICTOS-EX.
023000     EXIT.
023100*----------------------------------------------------------------*
023200 C410-EXAMINAR-EVENTO.
023300*----------------------------------------------------------------*
023400     IF RSVTBL-EVT-ID (WK-IX-EVT) = RSVAVLK-I-IGNORAR-EVT-ID
023500        GO TO C410-EXAMINAR-EVENTO-EX
023600     END-IF.
023700     IF RSVTBL-EVT-ACTIVO (WK-IX-EVT) NOT = "Y"
023800        GO TO C410-EXAMINAR-EVENTO-EX
023900     END-IF.
024000     IF NOT RSVTBL-EVT-BLOQUEANTE (WK-IX-EVT)
024100        GO TO C410-EXAMINAR-EVENTO-EX
024200     END-IF.
024300     IF RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT) NOT = RSVAVLK-I-ESPACIO-ID
024400        GO TO C410-EXAMINAR-EVENTO-EX
024500     END-IF.
024600     IF RSVTBL-EVT-FECHA (WK-IX-EVT) NOT = RSVAVLK-I-FECHA
024700        GO TO C410-EXAMINAR-EVENTO-EX
024800     END-IF.
024900     IF RSVTBL-EVT-DESDE (WK-IX-EVT) = ZERO
025000        AND RSVTBL-EVT-HASTA (WK-IX-EVT) = ZERO
025100        GO TO C410-EXAMINAR-EVENTO-EX
025200     END-IF.
025300 
025400     MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT)   TO WK-N-EVT-BUF-ANTES.
025500     MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT) TO WK-N-EVT-BUF-DESPUES.
025600 
025700     MOVE RSVTBL-EVT-DESDE (WK-IX-EVT) TO WK-N-MIN-HHMM.
025800     MOVE WK-N-EVT-BUF-ANTES           TO WK-N-MIN-BUFFER.
025900     SET WK-N-MIN-RESTAR TO TRUE.
026000     PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
026100     MOVE WK-N-MIN-RESULTADO TO WK-N-EVT-INI.
026200     IF WK-N-EVT-INI < 0
026300        MOVE 0 TO WK-N-EVT-INI
026400     END-IF.
026500 
026600     MOVE RSVTBL-EVT-HASTA (WK-IX-EVT) TO WK-N-MIN-HHMM.
026700     MOVE WK-N-EVT-BUF-DESPUES         TO WK-N-MIN-BUFFER.
026800     SET WK-N-MIN-SUMAR TO TRUE.
026900     PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
027000     MOVE WK-N-MIN-RESULTADO TO WK-N-EVT-FIN.
027100     IF WK-N-EVT-FIN > 1440
027200        MOVE 1440 TO WK-N-EVT-FIN
027300     END-IF.
027400 
027500     IF WK-N-CAND-INI < WK-N-EVT-FIN
027600        AND WK-N-EVT-INI < WK-N-CAND-FIN
027700        PERFORM C420-AGREGAR-CONFLICTO THRU C420-AGREGAR-CONFLICTO-EX
027800     END-IF.
027900 C410-EXAMINAR-EVENTO-EX.
028000     EXIT.
028100*----------------------------------------------------------------*
028200 C420-AGREGAR-CONFLICTO.
028300*----------------------------------------------------------------*
028400     IF RSVAVLK-O-NUM-CONFLICTOS < 20
028500        ADD 1 TO RSVAVLK-O-NUM-CONFLICTOS
028600        MOVE RSVAVLK-O-NUM-CONFLICTOS TO WK-IX-CONF-OUT
028700        SET RSVAVLK-IX-CONF TO WK-IX-CONF-OUT
028800        SET RSVAVLK-IX-CPRI TO WK-IX-CONF-OUT
028900        MOVE RSVTBL-EVT-ID (WK-IX-EVT)
029000                         TO RSVAVLK-O-CONFLICTO-EVTID (RSVAVLK-IX-CONF)
029100        MOVE RSVTBL-EVT-PRIORIDAD (WK-IX-EVT)
029200                         TO RSVAVLK-O-CONFLICTO-PRIO (RSVAVLK-IX-CPRI)
029300     END-IF.
029400 C420-AGREGAR-CONFLICTO-EX.
029500     EXIT.
029600*----------------------------------------------------------------*
029700 P100-MINUTOS-DE.
029800*----------------------------------------------------------------*
029900*    CONVIERTE UN HHMM 9(004) EN MINUTOS DESDE MEDIANOCHE Y LE   *
030000*    SUMA O RESTA EL BUFFER SEGUN WK-N-MIN-SIGNO.                 *
030100*----------------------------------------------------------------*
030200     DIVIDE WK-N-MIN-HHMM BY 100
030300        GIVING WK-N-DESC-HH REMAINDER WK-N-DESC-MM.
030400     COMPUTE WK-N-MIN-RESULTADO = (WK-N-DESC-HH * 60) + WK-N-DESC-MM.
030500     IF WK-N-MIN-SUMAR
030600        ADD WK-N-MIN-BUFFER TO WK-N-MIN-RESULTADO
030700     ELSE
030800        SUBTRACT WK-N-MIN-BUFFER FROM WK-N-MIN-RESULTADO
030900     END-IF.
031000 P100-MINUTOS-DE-EX.
031100     EXIT.
031200*----------------------------------------------------------------*
031300 P200-FORMATEAR-HHMM.
031400*----------------------------------------------------------------*
031500     DIVIDE WK-N-MIN-RESULTADO BY 60
031600        GIVING WK-N-DESC-HH REMAINDER WK-N-DESC-MM.
031700 P200-FORMATEAR-HHMM-EX.
031800     EXIT.
031900*----------------------------------------------------------------*
032000 P300-FORMATEAR-EFEC-HASTA.
032100*----------------------------------------------------------------*
032200*    GEST-0146 - UN FIN DE VENTANA QUE LLEGA A MEDIANOCHE SE     *
032300*    MUESTRA COMO "24:00", NO COMO "00:00" DEL DIA SIGUIENTE.    *
032400*----------------------------------------------------------------*
032500     IF WK-N-MIN-RESULTADO = 1440
032600        MOVE "24:00" TO RSVAVLK-O-EFEC-HASTA
032700     ELSE
032800        DIVIDE WK-N-MIN-RESULTADO BY 60
032900           GIVING WK-N-DESC-HH REMAINDER WK-N-DESC-MM
033000        MOVE WK-N-DESC-HH TO WK-C-HORA-EDIT-HH
033100        MOVE WK-N-DESC-MM TO WK-C-HORA-EDIT-MM
033200        MOVE WK-C-HORA-EDIT TO RSVAVLK-O-EFEC-HASTA
033300     END-IF.
033400 P300-FORMATEAR-EFEC-HASTA-EX.
033500     EXIT.
033600*----------------------------------------------------------------*
033700 L000-LISTAR-OCUPACION.
033800*----------------------------------------------------------------*
033900*    GEST-0104 - CONSTRUYE, PARA UN ESPACIO Y FECHA DADOS, LA     *
034000*    LISTA DE BLOQUES OCUPADOS (DESDE-HASTA-ESTADO) ORDENADA POR *
034100*    HORA DE INICIO, PARA EL REPORTE OCUPRPT DE RSVMBTCH.        *
034200*----------------------------------------------------------------*
034300     MOVE ZERO TO RSVAVLK-O-NUM-BLOQUES.
034400     PERFORM L100-RECOLECTAR-EVENTO THRU L100-RECOLECTAR-EVENTO-EX
034500        VARYING WK-IX-EVT FROM 1 BY 1
034600        UNTIL WK-IX-EVT > RSVTBL-NUM-EVENTOS.
034700 
034800     IF RSVAVLK-O-NUM-BLOQUES > 1
034900        PERFORM L200-ORDENAR-BLOQUES THRU L200-ORDENAR-BLOQUES-EX
035000     END-IF.
035100 L099-LISTAR-OCUPACION-EX.
035200     EXIT.
035300*----------------------------------------------------------------*
035400 L100-RECOLECTAR-EVENTO.
035500*----------------------------------------------------------------*
035600     IF RSVTBL-EVT-ACTIVO (WK-IX-EVT) NOT = "Y"
035700        GO TO L100-RECOLECTAR-EVENTO-EX
035800     END-IF.
035900     IF RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT) NOT = RSVAVLK-L-ESPACIO-ID
036000        GO TO L100-RECOLECTAR-EVENTO-EX
036100     END-IF.
036200     IF RSVTBL-EVT-FECHA (WK-IX-EVT) NOT = RSVAVLK-L-FECHA
036300        GO TO L100-RECOLECTAR-EVENTO-EX
036400     END-IF.
036500     IF RSVAVLK-O-NUM-BLOQUES >= 48
036600        GO TO L100-RECOLECTAR-EVENTO-EX
036700     END-IF.
036800 
036900     ADD 1 TO RSVAVLK-O-NUM-BLOQUES.
037000     SET RSVAVLK-IX-BLQ TO RSVAVLK-O-NUM-BLOQUES.
037100     SET RSVAVLK-IX-BLH TO RSVAVLK-O-NUM-BLOQUES.
037200     SET RSVAVLK-IX-BLE TO RSVAVLK-O-NUM-BLOQUES.
037300     SET WK-IX-ORD       TO RSVAVLK-O-NUM-BLOQUES.
037400 
037500     MOVE RSVTBL-EVT-DESDE (WK-IX-EVT) TO WK-N-MIN-HHMM.
037600     MOVE ZERO TO WK-N-MIN-BUFFER.
037700     SET WK-N-MIN-SUMAR TO TRUE.
037800     PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
037900     MOVE WK-N-MIN-RESULTADO TO WK-N-ORD-MINUTOS (WK-IX-ORD).
038000     MOVE WK-IX-EVT              TO WK-N-ORD-EVT-IX (WK-IX-ORD).
038100 
038200     PERFORM P200-FORMATEAR-HHMM THRU P200-FORMATEAR-HHMM-EX.
038300     MOVE WK-N-DESC-HH TO WK-C-HORA-EDIT-HH.
038400     MOVE WK-N-DESC-MM TO WK-C-HORA-EDIT-MM.
038500     MOVE WK-C-HORA-EDIT TO RSVAVLK-O-BLOQUE-DESDE (RSVAVLK-IX-BLQ).
038600 
038700     MOVE RSVTBL-EVT-HASTA (WK-IX-EVT) TO WK-N-MIN-HHMM.
038800     PERFORM P100-MINUTOS-DE THRU P100-MINUTOS-DE-EX.
038900     PERFORM P300-FORMATEAR-EFEC-HASTA THRU P300-FORMATEAR-EFEC-HASTA-EX.
039000     MOVE RSVAVLK-O-EFEC-HASTA
039100                        TO RSVAVLK-O-BLOQUE-HASTA (RSVAVLK-IX-BLH).
039200 
039300     MOVE RSVTBL-EVT-ESTADO (WK-IX-EVT)
039400                           TO RSVAVLK-O-BLOQUE-ESTADO (RSVAVLK-IX-BLE).
039500 L100-RECOLECTAR-EVENTO-EX.
039600     EXIT.
039700*----------------------------------------------------------------*
039800 L200-ORDENAR-BLOQUES.
039900*----------------------------------------------------------------*
040000*    ORDENAMIENTO DE BURBUJA (LA CANTIDAD DE BLOQUES POR DIA ES  *
040100*    PEQUENA) POR HORA DE INICIO ASCENDENTE.                      *
040200*----------------------------------------------------------------*
040300     PERFORM L210-PASADA THRU L210-PASADA-EX
040400        VARYING WK-N-ORD-I FROM 1 BY 1
040500        UNTIL WK-N-ORD-I >= RSVAVLK-O-NUM-BLOQUES.
040600 L200-ORDENAR-BLOQUES-EX.
040700     EXIT.
040800*----------------------------------------------------------------*
040900 L210-PASADA.
041000*----------------------------------------------------------------*
041100     PERFORM L220-COMPARAR THRU L220-COMPARAR-EX
041200        VARYING WK-N-ORD-J FROM 1 BY 1
041300        UNTIL WK-N-ORD-J > (RSVAVLK-O-NUM-BLOQUES - WK-N-ORD-I).
041400 L210-PASADA-EX.
041500     EXIT.
041600*----------------------------------------------------------------*
041700 L220-COMPARAR.
041800*----------------------------------------------------------------*
041900     IF WK-N-ORD-MINUTOS (WK-N-ORD-J) > WK-N-ORD-MINUTOS (WK-N-ORD-J + 1)
042000        MOVE WK-N-ORD-INICIO (WK-N-ORD-J)     TO WK-N-ORD-TEMP-GRP
042100        MOVE WK-N-ORD-INICIO (WK-N-ORD-J + 1) TO WK-N-ORD-INICIO
042200                                                    (WK-N-ORD-J)
042300        MOVE WK-N-ORD-TEMP-GRP                TO WK-N-ORD-INICIO
042400                                                    (WK-N-ORD-J + 1)
042500        SET RSVAVLK-IX-BLQ TO WK-N-ORD-J
042600        SET RSVAVLK-IX-BLH TO WK-N-ORD-J
042700        SET RSVAVLK-IX-BLE TO WK-N-ORD-J
042800        MOVE RSVAVLK-O-BLOQUE-DESDE (RSVAVLK-IX-BLQ)  TO WK-C-HORA-EDIT
042900        MOVE RSVAVLK-O-BLOQUE-DESDE (RSVAVLK-IX-BLQ + 1)
043000                                     TO RSVAVLK-O-BLOQUE-DESDE
043100                                                  (RSVAVLK-IX-BLQ)
043200        MOVE WK-C-HORA-EDIT TO RSVAVLK-O-BLOQUE-DESDE
043300                                                  (RSVAVLK-IX-BLQ + 1)
043400        MOVE RSVAVLK-O-BLOQUE-HASTA (RSVAVLK-IX-BLH)  TO WK-C-HORA-EDIT
043500        MOVE RSVAVLK-O-BLOQUE-HASTA (RSVAVLK-IX-BLH + 1)
043600                                     TO RSVAVLK-O-BLOQUE-HASTA
043700                                                  (RSVAVLK-IX-BLH)
043800        MOVE WK-C-HORA-EDIT TO RSVAVLK-O-BLOQUE-HASTA
043900                                                  (RSVAVLK-IX-BLH + 1)
044000        MOVE RSVAVLK-O-BLOQUE-ESTADO (RSVAVLK-IX-BLE) TO WK-C-ESTADO-TEMP
044100        MOVE RSVAVLK-O-BLOQUE-ESTADO (RSVAVLK-IX-BLE + 1)
044200                                     TO RSVAVLK-O-BLOQUE-ESTADO
044300                                                  (RSVAVLK-IX-BLE)
044400        MOVE WK-C-ESTADO-TEMP TO RSVAVLK-O-BLOQUE-ESTADO
044500                                                  (RSVAVLK-IX-BLE + 1)
044600     END-IF.
044700 L220-COMPARAR-EX.
044800     EXIT.
