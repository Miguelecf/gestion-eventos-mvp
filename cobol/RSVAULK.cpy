000100*================================================================*
000200* RSVAULK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVAUD        *
000300*             (ESCRITURA DE UN REGISTRO EN LA BITACORA)          *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                       *
000600*================================================================*
000700* GEST0014 - RSANDOV  - 28/03/1989 - VERSION INICIAL - GEST-0022 *
000800* GEST0066 - JPQUIRO  - 19/03/2003 - SE AGREGA RSVAULK-OPCION    *
000900*                       PARA QUE RSVMBTCH PUEDA CERRAR AUDITLOG   *
001000*                       AL FINAL DEL PROCESO ("X") - GEST-0203    *
001100*----------------------------------------------------------------*
001200  01  RSVAULK-PARMS.
001300      05  RSVAULK-OPCION                 PIC X(001) VALUE "W".
001400          88  RSVAULK-OPC-ESCRIBIR               VALUE "W".
001500          88  RSVAULK-OPC-CERRAR                 VALUE "X".
001600      05  RSVAULK-EVT-ID                 PIC 9(008).
001700      05  RSVAULK-TIPO                   PIC X(016).
001800      05  RSVAULK-VALOR-ANTERIOR         PIC X(020).
001900      05  RSVAULK-VALOR-NUEVO            PIC X(020).
002000      05  RSVAULK-DETALLE                PIC X(040).
002100      05  FILLER                         PIC X(004).
