000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RSVCONF.
000300 AUTHOR.          R SANDOVAL.
000400 INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
000500 DATE-WRITTEN.    25 MARZO 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENCIAL - USO INTERNO.
000800*================================================================*
000900* RSVCONF  -  SUBRUTINA DE CONFLICTOS DE PRIORIDAD (PRIOCONF).   *
001000*             OPCION "R" = REGISTRAR LOS EVENTOS DESPLAZADOS     *
001100*             POR UN EVENTO DE ALTA PRIORIDAD; OPCION "D" =      *
001200*             APLICAR LA DECISION KEEP / REBOOK_OTHER SOBRE UN   *
001300*             CONFLICTO ABIERTO; OPCION "X" = CERRAR PRIOCONF.   *
001400*================================================================*
001500* HISTORY OF MODIFICATION:                                       *
001600*================================================================*
001700*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
001800*----------------------------------------------------------------*
001900* RSANDOV - 25/03/1989 - GEST-0019 - VERSION INICIAL, SOLO       *
002000*           OPCION R (REGISTRO DE CONFLICTOS DE PRIORIDAD).      *
002100* RSANDOV - 23/01/1999 - GEST-0154 - REVISION Y2K: LAS FECHAS DE *
002200*           CONFLICTO Y DEL EVENTO DESPLAZADO YA VIENEN EN       *
002300*           FORMATO 9(008) CON CENTURIA EXPLICITA; SIN CAMBIOS.  *
002400* JPQUIRO - 18/03/2003 - GEST-0202 - SE AGREGA OPCION D PARA     *
002500*           APLICAR LA DECISION (KEEP / REBOOK_OTHER) SOBRE UN   *
002600*           CONFLICTO ABIERTO.                                    *
002700* RSANDOV - 20/03/2003 - GEST-0204 - SE AGREGA OPCION X PARA     *
002800*           QUE RSVMBTCH SOLICITE EL CIERRE DE PRIOCONF AL       *
002900*           FINAL DEL PROCESO BATCH.                              *
003000* JPQUIRO - 24/03/2003 - GEST-0207 - LA OPCION D REVALIDA CUPO   *
003100*           DE APOYO TECNICO EN EL DESTINO LLAMANDO A RSVTCAP    *
003200*           CON LA CONFIGURACION DE BLOQUE RECIBIDA DE RSVMBTCH. *
003300*----------------------------------------------------------------*
003400     EJECT
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004000                     UPSI-0 IS UPSI-SWITCH-0
004100                       ON  STATUS IS U0-ON
004200                       OFF STATUS IS U0-OFF.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PRIOCONF ASSIGN TO PRIOCONF
004700        ORGANIZATION IS SEQUENTIAL
004800        FILE STATUS IS WK-C-FILE-STATUS.
004900 
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  PRIOCONF
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS RSVPCF-RECORD.
005500     COPY RSVPCF.
005600 
005700 WORKING-STORAGE SECTION.
005800 01  FILLER                  PIC X(024) VALUE
005900     "** PROGRAM RSVCONF   **".
006000 
006100 COPY RSVCMWS.
006200 COPY RSVAVLK.
006300 COPY RSVTCLK.
006400 COPY RSVAULK.
006500 
006600 77  WK-C-ARCHIVO-ABIERTO         PIC X(001) VALUE "N".
006700     88  WK-C-YA-ABIERTO                  VALUE "Y".
006800 
006900 77  WK-C-DESPL-ENCONTRADO        PIC X(001) VALUE "N".
007000     88  WK-SW-DESPL-ENCONTRADO           VALUE "Y".
007100 
007200 77  WK-C-YA-REGISTRADO           PIC X(001) VALUE "N".
007300     88  WK-SW-YA-REGISTRADO              VALUE "Y".
007400 
007500 77  WK-C-FECHA-ENCONTRADA        PIC X(001) VALUE "N".
007600     88  WK-SW-FECHA-ENCONTRADA           VALUE "Y".
007700 
007800 77  WK-C-CONFLICTO-ENCONTRADO    PIC X(001) VALUE "N".
007900     88  WK-SW-CONFLICTO-ENCONTRADO       VALUE "Y".
008000 
008100 77  WK-IX-CONF                   PIC 9(003) COMP.
008200 77  WK-IX-CONF-MATCH             PIC 9(003) COMP VALUE ZERO.
008300 77  WK-IX-SEQ                    PIC 9(003) COMP.
008400 77  WK-IX-SEQ-MATCH               PIC 9(003) COMP VALUE ZERO.
008500 77  WK-IX-EVT-DESPL               PIC 9(005) COMP VALUE ZERO.
008600 77  WK-N-NUM-CONFLICTOS           PIC 9(003) COMP VALUE ZERO.
008700 77  WK-N-NUM-FECHAS               PIC 9(003) COMP VALUE ZERO.
008800 
008900 01  WK-CONFLICTOS-TABLA.
009000     05  WK-CNF-ENTRADA OCCURS 500 TIMES
009100                         INDEXED BY WK-IX-CNF-TBL.
009200         10  WK-CNF-CODIGO          PIC X(019).
009300         10  WK-CNF-EVT-ID-ALTA     PIC 9(008).
009400         10  WK-CNF-EVT-ID-DESPL    PIC 9(008).
009500         10  WK-CNF-ESPACIO-ID      PIC 9(006).
009600         10  WK-CNF-FECHA           PIC 9(008).
009700         10  WK-CNF-DESDE           PIC 9(004).
009800         10  WK-CNF-HASTA           PIC 9(004).
009900         10  WK-CNF-ESTADO          PIC X(006).
010000             88  WK-CNF-ABIERTO             VALUE "OPEN".
010100             88  WK-CNF-CERRADO             VALUE "CLOSED".
010200         10  FILLER                 PIC X(004).
010300 
010400 01  WK-CONF-SEQ-TABLA.
010500     05  WK-CSQ-ENTRADA OCCURS 40 TIMES
010600                         INDEXED BY WK-IX-CSQ-TBL.
010700         10  WK-CSQ-FECHA           PIC 9(008).
010800         10  WK-CSQ-PROX-SEQ        PIC 9(005) COMP.
010900         10  FILLER                 PIC X(005).
011000 
011100 01  WK-N-CODIGO-PARTES.
011200     05  WK-N-COD-FECHA             PIC 9(008).
011300     05  WK-N-COD-SEQ                PIC 9(005).
011400     05  FILLER                     PIC X(002).
011500 
011600 01  WK-N-CODIGO-PARTES-R REDEFINES WK-N-CODIGO-PARTES.
011700     05  WK-N-COD-DIGITOS           PIC 9(013).
011800     05  FILLER                     PIC X(002).
011900 
012000 01  WK-N-DESTINO-CAMPOS.
012100     05  WK-N-DEST-ESPACIO          PIC 9(006).
012200     05  WK-N-DEST-FECHA            PIC 9(008).
012300     05  WK-N-DEST-DESDE            PIC 9(004).
012400     05  WK-N-DEST-HASTA            PIC 9(004).
012500     05  FILLER                     PIC X(002).
012600 
012700 01  WK-N-DESTINO-CAMPOS-R REDEFINES WK-N-DESTINO-CAMPOS.
012800     05  WK-N-DEST-DIGITOS          PIC 9(022).
012900     05  FILLER                     PIC X(002).
013000 
013100 LINKAGE SECTION.
013200 COPY RSVCFLK.
013300 COPY RSVTBL.
013400 
013500 PROCEDURE DIVISION USING RSVCFLK-PARMS
013600                          RSVTBL-ESPACIOS
013700                          RSVTBL-EVENTOS.
013800 
013900 MAIN-MODULE.
014000     EVALUATE TRUE
014100        WHEN RSVCFLK-OPC-REGISTRAR
014200           PERFORM A000-REGISTRAR-CONFLICTOS
014300              THRU A099-REGISTRAR-CONFLICTOS-EX
014400        WHEN RSVCFLK-OPC-DECIDIR
014500           PERFORM B000-APLICAR-DECISION
014600              THRU B099-APLICAR-DECISION-EX
014700        WHEN RSVCFLK-OPC-CERRAR
014800           PERFORM X900-CLOSE-PRIOCONF
014900              THRU X999-CLOSE-PRIOCONF-EX
015000        WHEN OTHER
015100           CONTINUE
015200     END-EVALUATE.
015300     EXIT PROGRAM.
015400*----------------------------------------------------------------*
015500 A000-REGISTRAR-CONFLICTOS.
015600*----------------------------------------------------------------*
015700     SET RSVCFLK-O-EXITO-SI TO TRUE.
015800     MOVE SPACES TO RSVCFLK-O-MOTIVO.
015900 
016000     PERFORM A100-REGISTRAR-UNO
016100        VARYING RSVCFLK-IX-DSP FROM 1 BY 1
016200        UNTIL RSVCFLK-IX-DSP > RSVCFLK-R-NUM-DESPLAZADOS.
016300 A099-REGISTRAR-CONFLICTOS-EX.
016400     EXIT.
016500*----------------------------------------------------------------*
016600 A100-REGISTRAR-UNO.
016700*----------------------------------------------------------------*
016800     SET WK-C-DESPL-ENCONTRADO TO "N".
016900     SET RSVTBL-IX-EVT TO 1.
017000     SEARCH RSVTBL-EVENTOS VARYING RSVTBL-IX-EVT
017100        AT END
017200           CONTINUE
017300        WHEN RSVTBL-EVT-ID (RSVTBL-IX-EVT) =
017400                        RSVCFLK-R-DESPLAZADO-ID (RSVCFLK-IX-DSP)
017500           SET WK-SW-DESPL-ENCONTRADO TO TRUE
017600           MOVE RSVTBL-IX-EVT TO WK-IX-EVT-DESPL
017700     END-SEARCH.
017800 
017900     IF NOT WK-SW-DESPL-ENCONTRADO
018000        GO TO A100-REGISTRAR-UNO-EX
018100     END-IF.
018200 
018300     PERFORM A110-YA-REGISTRADO
018400        THRU A110-YA-REGISTRADO-EX.
018500     IF WK-SW-YA-REGISTRADO
018600        MOVE "Y" TO RSVTBL-EVT-REBOOK-FLAG (WK-IX-EVT-DESPL)
018700        GO TO A100-REGISTRAR-UNO-EX
018800     END-IF.
018900 
019000     PERFORM A200-RESOLVER-CAMPOS
019100        THRU A200-RESOLVER-CAMPOS-EX.
019200     IF WK-CNF-ESPACIO-ID (WK-IX-CONF) = ZERO
019300        SUBTRACT 1 FROM WK-N-NUM-CONFLICTOS
019400        SET RSVCFLK-O-EXITO-NO TO TRUE
019500        MOVE "ESPACIO NO DETERMINADO PARA EL CONFLICTO"
019600                                        TO RSVCFLK-O-MOTIVO
019700        GO TO A100-REGISTRAR-UNO-EX
019800     END-IF.
019900 
020000     PERFORM A300-SIGUIENTE-SECUENCIA
020100        THRU A300-SIGUIENTE-SECUENCIA-EX.
020200     PERFORM A400-ARMAR-Y-ESCRIBIR
020300        THRU A400-ARMAR-Y-ESCRIBIR-EX.
020400     MOVE "Y" TO RSVTBL-EVT-REBOOK-FLAG (WK-IX-EVT-DESPL).
020500 A100-REGISTRAR-UNO-EX.
020600     EXIT.
020700*----------------------------------------------------------------*
020800 A110-YA-REGISTRADO.
020900*----------------------------------------------------------------*
021000*    GEST-0019 - UN EVENTO DESPLAZADO QUE YA TIENE UN CONFLICTO  *
021100*    ABIERTO CONTRA EL MISMO EVENTO DE ALTA NO SE REGISTRA DE    *
021200*    NUEVO, SOLO SE REAFIRMA LA BANDERA DE REPROGRAMACION.       *
021300*----------------------------------------------------------------*
021400     SET WK-C-YA-REGISTRADO TO "N".
021500     PERFORM A120-COMPARAR-CONFLICTO
021600        VARYING WK-IX-CONF FROM 1 BY 1
021700        UNTIL WK-IX-CONF > WK-N-NUM-CONFLICTOS.
021800 A110-YA-REGISTRADO-EX.
021900     EXIT.
022000*----------------------------------------------------------------*
022100 A120-COMPARAR-CONFLICTO.
022200*----------------------------------------------------------------*
022300     IF WK-CNF-EVT-ID-ALTA (WK-IX-CONF) = RSVCFLK-R-EVT-ID-ALTA
022400        AND WK-CNF-EVT-ID-DESPL (WK-IX-CONF) =
022500                        RSVTBL-EVT-ID (WK-IX-EVT-DESPL)
022600        AND WK-CNF-ABIERTO (WK-IX-CONF)
022700        SET WK-SW-YA-REGISTRADO TO TRUE
022800     END-IF.
022900 A120-COMPARAR-CONFLICTO-EX.
023000     EXIT.
023100*----------------------------------------------------------------*
023200 A200-RESOLVER-CAMPOS.
023300*----------------------------------------------------------------*
023400*    GEST-0019 - FECHA/ESPACIO/VENTANA DEL CONFLICTO SE TOMAN    *
023500*    DEL EVENTO DE ALTA PRIORIDAD; SI ALGUNO NO VIENE, SE USA EL *
023600*    DEL EVENTO DESPLAZADO.                                       *
023700*----------------------------------------------------------------*
023800     ADD 1 TO WK-N-NUM-CONFLICTOS.
023900     SET WK-IX-CONF TO WK-N-NUM-CONFLICTOS.
024000     INITIALIZE WK-CNF-ENTRADA (WK-IX-CONF).
024100 
024200     IF RSVCFLK-R-FECHA-ALTA NOT = ZERO
024300        MOVE RSVCFLK-R-FECHA-ALTA TO WK-CNF-FECHA (WK-IX-CONF)
024400     ELSE
024500        MOVE RSVTBL-EVT-FECHA (WK-IX-EVT-DESPL)
024600                                      TO WK-CNF-FECHA (WK-IX-CONF)
024700     END-IF.
024800 
024900     IF RSVCFLK-R-ESPACIO-ID-ALTA NOT = ZERO
025000        MOVE RSVCFLK-R-ESPACIO-ID-ALTA
025100                                   TO WK-CNF-ESPACIO-ID (WK-IX-CONF)
025200     ELSE
025300        MOVE RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT-DESPL)
025400                                   TO WK-CNF-ESPACIO-ID (WK-IX-CONF)
025500     END-IF.
025600 
025700     IF RSVCFLK-R-DESDE-ALTA NOT = ZERO
025800        MOVE RSVCFLK-R-DESDE-ALTA TO WK-CNF-DESDE (WK-IX-CONF)
025900        MOVE RSVCFLK-R-HASTA-ALTA TO WK-CNF-HASTA (WK-IX-CONF)
026000     ELSE
026100        MOVE RSVTBL-EVT-DESDE (WK-IX-EVT-DESPL)
026200                                      TO WK-CNF-DESDE (WK-IX-CONF)
026300        MOVE RSVTBL-EVT-HASTA (WK-IX-EVT-DESPL)
026400                                      TO WK-CNF-HASTA (WK-IX-CONF)
026500     END-IF.
026600 
026700     MOVE RSVCFLK-R-EVT-ID-ALTA TO WK-CNF-EVT-ID-ALTA (WK-IX-CONF).
026800     MOVE RSVTBL-EVT-ID (WK-IX-EVT-DESPL)
026900                                 TO WK-CNF-EVT-ID-DESPL (WK-IX-CONF).
027000     SET WK-CNF-ABIERTO (WK-IX-CONF) TO TRUE.
027100 A200-RESOLVER-CAMPOS-EX.
027200     EXIT.
027300*----------------------------------------------------------------*
027400 A300-SIGUIENTE-SECUENCIA.
027500*----------------------------------------------------------------*
027600*    GEST-0019 - CODIGO = "PRIO-" + FECHA(AAAAMMDD) + "-" +      *
027700*    SECUENCIA DIARIA DE 5 DIGITOS, CONTINUANDO DESDE LA          *
027800*    CANTIDAD DE CONFLICTOS YA REGISTRADOS PARA ESA FECHA         *
027900*    DENTRO DE ESTA CORRIDA - GEST-0140.                          *
028000*----------------------------------------------------------------*
028100     SET WK-C-FECHA-ENCONTRADA TO "N".
028200     MOVE ZERO TO WK-IX-SEQ-MATCH.
028300     PERFORM A310-COMPARAR-FECHA
028400        VARYING WK-IX-SEQ FROM 1 BY 1
028500        UNTIL WK-IX-SEQ > WK-N-NUM-FECHAS
028600           OR WK-SW-FECHA-ENCONTRADA.
028700 
028800     IF WK-SW-FECHA-ENCONTRADA
028900        MOVE WK-CSQ-PROX-SEQ (WK-IX-SEQ-MATCH) TO WK-N-COD-SEQ
029000        ADD 1 TO WK-CSQ-PROX-SEQ (WK-IX-SEQ-MATCH)
029100     ELSE
029200        ADD 1 TO WK-N-NUM-FECHAS
029300        MOVE WK-CNF-FECHA (WK-IX-CONF)
029400                              TO WK-CSQ-FECHA (WK-N-NUM-FECHAS)
029500        MOVE 1 TO WK-N-COD-SEQ
029600        MOVE 2 TO WK-CSQ-PROX-SEQ (WK-N-NUM-FECHAS)
029700     END-IF.
029800 
029900     MOVE WK-CNF-FECHA (WK-IX-CONF) TO WK-N-COD-FECHA.
030000     STRING "PRIO-"          DELIMITED BY SIZE
030100            WK-N-COD-FECHA   DELIMITED BY SIZE
030200            "-"              DELIMITED BY SIZE
030300            WK-N-COD-SEQ     DELIMITED BY SIZE
030400         INTO WK-CNF-CODIGO (WK-IX-CONF).
030500 A300-SIGUIENTE-SECUENCIA-EX.
030600     EXIT.
030700*----------------------------------------------------------------*
030800 A310-COMPARAR-FECHA.
030900*----------------------------------------------------------------*
031000     IF WK-CSQ-FECHA (WK-IX-SEQ) = WK-CNF-FECHA (WK-IX-CONF)
031100        SET WK-SW-FECHA-ENCONTRADA TO TRUE
031200        MOVE WK-IX-SEQ TO WK-IX-SEQ-MATCH
031300     END-IF.
031400 A310-COMPARAR-FECHA-EX.
031500     EXIT.
031600*----------------------------------------------------------------*
031700 A400-ARMAR-Y-ESCRIBIR.
031800*----------------------------------------------------------------*
031900     IF NOT WK-C-YA-ABIERTO
032000        OPEN OUTPUT PRIOCONF
032100        IF NOT WK-C-SUCCESSFUL
032200           DISPLAY "RSVCONF - OPEN FILE ERROR - PRIOCONF"
032300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032400           GO TO Y900-ABNORMAL-TERMINATION
032500        END-IF
032600        SET WK-C-YA-ABIERTO TO TRUE
032700     END-IF.
032800 
032900     INITIALIZE RSVPCF-DATOS.
033000     MOVE WK-CNF-CODIGO       (WK-IX-CONF) TO RSVPCF-CODIGO.
033100     MOVE WK-CNF-EVT-ID-ALTA  (WK-IX-CONF) TO RSVPCF-EVT-ID-ALTA.
033200     MOVE WK-CNF-EVT-ID-DESPL (WK-IX-CONF)
033300                                  TO RSVPCF-EVT-ID-DESPLAZADO.
033400     MOVE WK-CNF-ESPACIO-ID   (WK-IX-CONF) TO RSVPCF-ESPACIO-ID.
033500     MOVE WK-CNF-FECHA        (WK-IX-CONF) TO RSVPCF-FECHA.
033600     MOVE WK-CNF-DESDE        (WK-IX-CONF) TO RSVPCF-DESDE.
033700     MOVE WK-CNF-HASTA        (WK-IX-CONF) TO RSVPCF-HASTA.
033800     MOVE "OPEN"                           TO RSVPCF-ESTADO.
033900 
034000     WRITE RSVPCF-RECORD.
034100     IF NOT WK-C-SUCCESSFUL
034200        DISPLAY "RSVCONF - WRITE FILE ERROR - PRIOCONF"
034300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034400        GO TO Y900-ABNORMAL-TERMINATION
034500     END-IF.
034600 A400-ARMAR-Y-ESCRIBIR-EX.
034700     EXIT.
034800*----------------------------------------------------------------*
034900 B000-APLICAR-DECISION.
035000*----------------------------------------------------------------*
035100     SET RSVCFLK-O-EXITO-SI TO TRUE.
035200     MOVE SPACES TO RSVCFLK-O-MOTIVO.
035300 
035400     PERFORM B100-BUSCAR-CONFLICTO
035500        THRU B100-BUSCAR-CONFLICTO-EX.
035600     IF NOT WK-SW-CONFLICTO-ENCONTRADO
035700        SET RSVCFLK-O-EXITO-NO TO TRUE
035800        MOVE "CODIGO DE CONFLICTO NO ENCONTRADO"
035900                                        TO RSVCFLK-O-MOTIVO
036000        GO TO B099-APLICAR-DECISION-EX
036100     END-IF.
036200 
036300     IF WK-CNF-CERRADO (WK-IX-CONF-MATCH)
036400        SET RSVCFLK-O-EXITO-NO TO TRUE
036500        MOVE "EL CONFLICTO YA FUE CERRADO" TO RSVCFLK-O-MOTIVO
036600        GO TO B099-APLICAR-DECISION-EX
036700     END-IF.
036800 
036900     PERFORM B200-BUSCAR-EVT-DESPLAZADO
037000        THRU B200-BUSCAR-EVT-DESPLAZADO-EX.
037100     IF NOT WK-SW-DESPL-ENCONTRADO
037200        SET RSVCFLK-O-EXITO-NO TO TRUE
037300        MOVE "EVENTO DESPLAZADO NO ENCONTRADO" TO RSVCFLK-O-MOTIVO
037400        GO TO B099-APLICAR-DECISION-EX
037500     END-IF.
037600 
037700     EVALUATE TRUE
037800        WHEN RSVCFLK-D-DEC-KEEP
037900           PERFORM B300-DECISION-KEEP
038000              THRU B300-DECISION-KEEP-EX
038100        WHEN RSVCFLK-D-DEC-REBOOK
038200           PERFORM B400-DECISION-REBOOK
038300              THRU B400-DECISION-REBOOK-EX
038400        WHEN OTHER
038500           SET RSVCFLK-O-EXITO-NO TO TRUE
038600           MOVE "DECISION NO RECONOCIDA" TO RSVCFLK-O-MOTIVO
038700     END-EVALUATE.
038800 B099-APLICAR-DECISION-EX.
038900     EXIT.
039000*----------------------------------------------------------------*
039100 B100-BUSCAR-CONFLICTO.
039200*----------------------------------------------------------------*
039300     SET WK-C-CONFLICTO-ENCONTRADO TO "N".
039400     MOVE ZERO TO WK-IX-CONF-MATCH.
039500     PERFORM B110-COMPARAR-CODIGO
039600        VARYING WK-IX-CONF FROM 1 BY 1
039700        UNTIL WK-IX-CONF > WK-N-NUM-CONFLICTOS
039800           OR WK-SW-CONFLICTO-ENCONTRADO.
039900 B100-BUSCAR-CONFLICTO-EX.
040000     EXIT.
040100*----------------------------------------------------------------*
040200 B110-COMPARAR-CODIGO.
040300*----------------------------------------------------------------*
040400     IF WK-CNF-CODIGO (WK-IX-CONF) = RSVCFLK-D-CODIGO-CONFL
040500        SET WK-SW-CONFLICTO-ENCONTRADO TO TRUE
040600        MOVE WK-IX-CONF TO WK-IX-CONF-MATCH
040700     END-IF.
040800 B110-COMPARAR-CODIGO-EX.
040900     EXIT.
041000*----------------------------------------------------------------*
041100 B200-BUSCAR-EVT-DESPLAZADO.
041200*----------------------------------------------------------------*
041300     SET WK-C-DESPL-ENCONTRADO TO "N".
041400     SET RSVTBL-IX-EVT TO 1.
041500     SEARCH RSVTBL-EVENTOS VARYING RSVTBL-IX-EVT
041600        AT END
041700           CONTINUE
041800        WHEN RSVTBL-EVT-ID (RSVTBL-IX-EVT) =
041900                     WK-CNF-EVT-ID-DESPL (WK-IX-CONF-MATCH)
042000           SET WK-SW-DESPL-ENCONTRADO TO TRUE
042100           MOVE RSVTBL-IX-EVT TO WK-IX-EVT-DESPL
042200     END-SEARCH.
042300 B200-BUSCAR-EVT-DESPLAZADO-EX.
042400     EXIT.
042500*----------------------------------------------------------------*
042600 B300-DECISION-KEEP.
042700*----------------------------------------------------------------*
042800     MOVE "N" TO RSVTBL-EVT-REBOOK-FLAG (WK-IX-EVT-DESPL).
042900     SET WK-CNF-CERRADO (WK-IX-CONF-MATCH) TO TRUE.
043000 B300-DECISION-KEEP-EX.
043100     EXIT.
043200*----------------------------------------------------------------*
043300 B400-DECISION-REBOOK.
043400*----------------------------------------------------------------*
043500*    GEST-0202/GEST-0207 - REBOOK_OTHER REVALIDA DISPONIBILIDAD  *
043600*    Y (SI EL EVENTO REQUIERE APOYO TECNICO) CUPO TECNICO EN EL  *
043700*    DESTINO ANTES DE TRASLADAR EL EVENTO DESPLAZADO.            *
043800*----------------------------------------------------------------*
043900     MOVE RSVCFLK-D-DESTINO-ESPACIO TO WK-N-DEST-ESPACIO.
044000     MOVE RSVCFLK-D-DESTINO-FECHA   TO WK-N-DEST-FECHA.
044100     MOVE RSVCFLK-D-DESTINO-DESDE   TO WK-N-DEST-DESDE.
044200     MOVE RSVCFLK-D-DESTINO-HASTA   TO WK-N-DEST-HASTA.
044300 
044400     IF RSVCFLK-D-DESTINO-ESPACIO = ZERO
044500        OR RSVCFLK-D-DESTINO-FECHA  = ZERO
044600        OR RSVCFLK-D-DESTINO-DESDE  = ZERO
044700        OR RSVCFLK-D-DESTINO-HASTA  = ZERO
044800        SET RSVCFLK-O-EXITO-NO TO TRUE
044900        MOVE "DESTINO INCOMPLETO PARA REBOOK_OTHER"
045000                                      TO RSVCFLK-O-MOTIVO
045100        GO TO B400-DECISION-REBOOK-EX
045200     END-IF.
045300 
045400     PERFORM B410-VERIFICAR-DISPONIBLE
045500        THRU B410-VERIFICAR-DISPONIBLE-EX.
045600     IF RSVAVLK-O-NO-DISPONIBLE
045700        SET RSVCFLK-O-EXITO-NO TO TRUE
045800        MOVE "ESPACIO DESTINO NO DISPONIBLE" TO RSVCFLK-O-MOTIVO
045900        GO TO B400-DECISION-REBOOK-EX
046000     END-IF.
046100 
046200     IF RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT-DESPL) = "Y"
046300        PERFORM B420-VERIFICAR-CUPO-TECNICO
046400           THRU B420-VERIFICAR-CUPO-TECNICO-EX
046500        IF RSVTCLK-O-CUPO-NO
046600           SET RSVCFLK-O-EXITO-NO TO TRUE
046700           MOVE "SIN CUPO TECNICO EN EL DESTINO"
046800                                         TO RSVCFLK-O-MOTIVO
046900           GO TO B400-DECISION-REBOOK-EX
047000        END-IF
047100     END-IF.
047200 
047300     PERFORM B430-TRASLADAR-EVENTO
047400        THRU B430-TRASLADAR-EVENTO-EX.
047500     SET WK-CNF-CERRADO (WK-IX-CONF-MATCH) TO TRUE.
047600     PERFORM B440-REGISTRAR-AUDITORIA
047700        THRU B440-REGISTRAR-AUDITORIA-EX.
047800 B400-DECISION-REBOOK-EX.
047900     EXIT.
048000*----------------------------------------------------------------*
048100 B410-VERIFICAR-DISPONIBLE.
048200*----------------------------------------------------------------*
048300     INITIALIZE RSVAVLK-PARMS.
048400     SET RSVAVLK-OPC-CHEQUEO TO TRUE.
048500     MOVE RSVCFLK-D-DESTINO-ESPACIO   TO RSVAVLK-I-ESPACIO-ID.
048600     MOVE RSVCFLK-D-DESTINO-FECHA     TO RSVAVLK-I-FECHA.
048700     MOVE RSVCFLK-D-DESTINO-DESDE     TO RSVAVLK-I-DESDE.
048800     MOVE RSVCFLK-D-DESTINO-HASTA     TO RSVAVLK-I-HASTA.
048900     MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT-DESPL)
049000                                      TO RSVAVLK-I-BUF-ANTES.
049100     MOVE "Y" TO RSVAVLK-I-BUF-ANTES-FLAG.
049200     MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT-DESPL)
049300                                      TO RSVAVLK-I-BUF-DESPUES.
049400     MOVE "Y" TO RSVAVLK-I-BUF-DESPUES-FLAG.
049500     MOVE RSVTBL-EVT-ID (WK-IX-EVT-DESPL)
049600                                  TO RSVAVLK-I-IGNORAR-EVT-ID.
049700 
049800     CALL "RSVAVAIL" USING RSVAVLK-PARMS
049900                           RSVTBL-ESPACIOS
050000                           RSVTBL-EVENTOS.
050100 B410-VERIFICAR-DISPONIBLE-EX.
050200     EXIT.
050300*----------------------------------------------------------------*
050400 B420-VERIFICAR-CUPO-TECNICO.
050500*----------------------------------------------------------------*
050600     INITIALIZE RSVTCLK-PARMS.
050700     SET RSVTCLK-OPC-CHEQUEO TO TRUE.
050800     MOVE RSVCFLK-D-DESTINO-FECHA  TO RSVTCLK-I-FECHA.
050900     MOVE RSVCFLK-D-DESTINO-DESDE  TO RSVTCLK-I-DESDE.
051000     MOVE RSVCFLK-D-DESTINO-HASTA  TO RSVTCLK-I-HASTA.
051100     MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT-DESPL)
051200                                      TO RSVTCLK-I-BUF-ANTES.
051300     MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT-DESPL)
051400                                      TO RSVTCLK-I-BUF-DESPUES.
051500     MOVE RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT-DESPL)
051600                                      TO RSVTCLK-I-MODO.
051700     MOVE RSVTBL-EVT-ID (WK-IX-EVT-DESPL)
051800                                  TO RSVTCLK-I-IGNORAR-EVT-ID.
051900     MOVE RSVCFLK-D-MIN-BLOQUE     TO RSVTCLK-I-MIN-BLOQUE.
052000     MOVE RSVCFLK-D-CUPOS-BLOQUE   TO RSVTCLK-I-CUPOS-BLOQUE.
052100 
052200     CALL "RSVTCAP" USING RSVTCLK-PARMS
052300                         RSVTBL-EVENTOS.
052400 B420-VERIFICAR-CUPO-TECNICO-EX.
052500     EXIT.
052600*----------------------------------------------------------------*
052700 B430-TRASLADAR-EVENTO.
052800*----------------------------------------------------------------*
052900     MOVE RSVCFLK-D-DESTINO-ESPACIO
053000                         TO RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT-DESPL).
053100     MOVE RSVCFLK-D-DESTINO-FECHA
053200                         TO RSVTBL-EVT-FECHA      (WK-IX-EVT-DESPL).
053300     MOVE RSVCFLK-D-DESTINO-DESDE
053400                         TO RSVTBL-EVT-DESDE      (WK-IX-EVT-DESPL).
053500     MOVE RSVCFLK-D-DESTINO-HASTA
053600                         TO RSVTBL-EVT-HASTA      (WK-IX-EVT-DESPL).
053700     MOVE SPACES TO RSVTBL-EVT-LUGAR-LIBRE (WK-IX-EVT-DESPL).
053800     MOVE "N"    TO RSVTBL-EVT-REBOOK-FLAG (WK-IX-EVT-DESPL).
053900 B430-TRASLADAR-EVENTO-EX.
054000     EXIT.
054100*----------------------------------------------------------------*
054200 B440-REGISTRAR-AUDITORIA.
054300*----------------------------------------------------------------*
054400     INITIALIZE RSVAULK-PARMS.
054500     SET RSVAULK-OPC-ESCRIBIR TO TRUE.
054600     MOVE RSVTBL-EVT-ID (WK-IX-EVT-DESPL) TO RSVAULK-EVT-ID.
054700     MOVE "SCHEDULE_CHANGE"               TO RSVAULK-TIPO.
054800     MOVE WK-CNF-CODIGO (WK-IX-CONF-MATCH)
054900                                   TO RSVAULK-VALOR-ANTERIOR.
055000     MOVE RSVCFLK-D-DECISION              TO RSVAULK-VALOR-NUEVO.
055100     MOVE "REUBICADO POR DECISION DE CONFLICTO"
055200                                   TO RSVAULK-DETALLE.
055300 
055400     CALL "RSVAUD" USING RSVAULK-PARMS.
055500 B440-REGISTRAR-AUDITORIA-EX.
055600     EXIT.
055700*----------------------------------------------------------------*
055800 X900-CLOSE-PRIOCONF.
055900*----------------------------------------------------------------*
056000     IF WK-C-YA-ABIERTO
056100        CLOSE PRIOCONF
056200        IF NOT WK-C-SUCCESSFUL
056300           DISPLAY "RSVCONF - CLOSE FILE ERROR - PRIOCONF"
056400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056500        END-IF
056600     END-IF.
056700 X999-CLOSE-PRIOCONF-EX.
056800     EXIT.
056900*----------------------------------------------------------------*
057000 Y900-ABNORMAL-TERMINATION.
057100*----------------------------------------------------------------*
057200     IF WK-C-YA-ABIERTO
057300        CLOSE PRIOCONF
057400     END-IF.
057500     DISPLAY "RSVCONF - ABNORMAL TERMINATION - CONFLICTOS "
057600        "REGISTRADOS HASTA EL MOMENTO: " WK-N-NUM-CONFLICTOS.
057700     EXIT PROGRAM.
