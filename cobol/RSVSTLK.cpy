000100*================================================================*
000200* RSVSTLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVSTAT       *
000300*             (MAQUINA DE ESTADOS DE EVENTOS - TRANSACCIONES     *
000400*             DE TIPO STATUS)                                    *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                       *
000700*================================================================*
000800* GEST0068 - LTVARGA  - 21/03/2003 - VERSION INICIAL - GEST-0205 *
000900*----------------------------------------------------------------*
001000  01  RSVSTLK-PARMS.
001100      05  RSVSTLK-ENTRADA.
001200          10  RSVSTLK-I-EVT-ID           PIC 9(008).
001300          10  RSVSTLK-I-TARGET-STATUS    PIC X(012).
001400          10  RSVSTLK-I-ACTOR-ROLE       PIC X(016).
001500          10  RSVSTLK-I-MIN-BLOQUE       PIC 9(003).
001600          10  RSVSTLK-I-CUPOS-BLOQUE     PIC 9(003).
001700      05  RSVSTLK-SALIDA.
001800          10  RSVSTLK-O-RESULTADO        PIC X(010).
001900              88  RSVSTLK-O-ACEPTADA             VALUE "ACCEPTED".
002000              88  RSVSTLK-O-RECHAZADA            VALUE "REJECTED".
002100              88  RSVSTLK-O-PENDIENTE            VALUE "PENDING".
002200          10  RSVSTLK-O-ESTADO-NUEVO     PIC X(012).
002300          10  RSVSTLK-O-MOTIVO           PIC X(040).
002400          10  RSVSTLK-O-NUM-CONFLICTOS   PIC 9(003) COMP.
002500          10  FILLER                     PIC X(004).
