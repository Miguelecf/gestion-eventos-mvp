000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RSVEVSV.
000300 AUTHOR.          L T VARGA.
000400 INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
000500 DATE-WRITTEN.    26 MARZO 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENCIAL - USO INTERNO.
000800*================================================================*
000900* RSVEVSV  -  VALIDACION DE ALTA / ACTUALIZACION DE EVENTO.      *
001000*             XOR ESPACIO/LUGAR LIBRE, ORDEN DE HORARIO,         *
001100*             RESOLUCION DE BUFFERS, DATOS DE CONTACTO POR       *
001200*             DEFECTO Y VERIFICACION DE DISPONIBILIDAD.          *
001300*================================================================*
001400* HISTORY OF MODIFICATION:                                       *
001500*================================================================*
001600*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
001700*----------------------------------------------------------------*
001800* LTVARGA - 26/03/1989 - GEST-0020 - VERSION INICIAL: VALIDA-   *
001900*           CION XOR ESPACIO/LUGAR LIBRE, ORDEN DE HORARIO Y     *
002000*           RESOLUCION DE BUFFERS PARA ALTA DE EVENTOS.          *
002100* RSANDOV - 06/05/1996 - GEST-0135 - SE AGREGAN VALORES POR      *
002200*           DEFECTO DE CONTACTO (NOMBRE/EMAIL DEL USUARIO)       *
002300*           CUANDO EL SOLICITANTE NO LOS INDICA.                 *
002400* JPQUIRO - 24/01/1999 - GEST-0158 - REVISION Y2K: LAS FECHAS    *
002500*           DE EVENTO YA VIENEN EN FORMATO 9(008) CON CENTURIA   *
002600*           EXPLICITA.                                            *
002700* LTVARGA - 14/08/2001 - GEST-0186 - SE EXTIENDE LA RUTINA PARA  *
002800*           CUBRIR ACTUALIZACION DE EVENTOS EXISTENTES (CAMBIO   *
002900*           DE FECHA/HORARIO), REGISTRANDO SCHEDULE_CHANGE EN    *
003000*           LA BITACORA.                                          *
003100* RSANDOV - 02/04/2003 - GEST-0211 - AL CAMBIAR DE ESPACIO SIN   *
003200*           BUFFERS EXPLICITOS, LOS BUFFERS SE RECALCULAN        *
003300*           CONTRA LOS VALORES POR DEFECTO DEL NUEVO ESPACIO.    *
003400* JPQUIRO - 15/09/2003 - GEST-0218 - LA PRIORIDAD PEDIDA YA NO   *
003500*           SE GUARDA TAL CUAL: SE DERIVA CON RSVPRIOR (AREA     *
003600*           "RECTORADO" FUERZA HIGH; EN BLANCO QUEDA MEDIUM)     *
003700*           ANTES DE APLICAR EL ALTA O LA ACTUALIZACION.         *
003800*----------------------------------------------------------------*
003900     EJECT
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004500                     UPSI-0 IS UPSI-SWITCH-0
004600                       ON  STATUS IS U0-ON
004700                       OFF STATUS IS U0-OFF.
004800 
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  FILLER                  PIC X(024) VALUE
005200     "** PROGRAM RSVEVSV   **".
005300 
005400 COPY RSVCMWS.
005500 COPY RSVAVLK.
005600 COPY RSVAULK.
005700 COPY RSVPRLK.
005800 
005900 77  WK-C-ES-ACTUALIZACION        PIC X(001) VALUE "N".
006000     88  WK-SW-ES-ACTUALIZACION            VALUE "Y".
006100 
006200 77  WK-C-ESPACIO-ENCONTRADO      PIC X(001) VALUE "N".
006300     88  WK-SW-ESPACIO-ENCONTRADO          VALUE "Y".
006400 
006500 77  WK-IX-EVT-EXIST               PIC 9(005) COMP VALUE ZERO.
006600 77  WK-N-BUF-ANTES-DEF            PIC 9(003) COMP VALUE ZERO.
006700 77  WK-N-BUF-DESPUES-DEF          PIC 9(003) COMP VALUE ZERO.
006800 
006900 01  WK-N-FECHA-ANTERIOR-GRP.
007000     05  WK-N-FECHA-ANT             PIC 9(008) VALUE ZERO.
007100     05  FILLER                     PIC X(002).
007200 01  WK-N-FECHA-ANTERIOR-R REDEFINES WK-N-FECHA-ANTERIOR-GRP.
007300     05  WK-N-FECHA-ANT-AA          PIC 9(004).
007400     05  WK-N-FECHA-ANT-MM          PIC 9(002).
007500     05  WK-N-FECHA-ANT-DD          PIC 9(002).
007600     05  FILLER                     PIC X(002).
007700 
007800 01  WK-N-VENTANA-ANTERIOR.
007900     05  WK-N-DESDE-ANT             PIC 9(004) VALUE ZERO.
008000     05  WK-N-HASTA-ANT             PIC 9(004) VALUE ZERO.
008100     05  FILLER                     PIC X(002).
008200 01  WK-N-VENTANA-ANTERIOR-R REDEFINES WK-N-VENTANA-ANTERIOR.
008300     05  WK-N-VENTANA-ANT-DIGITOS   PIC 9(008).
008400     05  FILLER                     PIC X(002).
008500 
008600 01  WK-X-DETALLE-CAMBIO.
008700     05  WK-X-DET-FECHA             PIC 9(008).
008800     05  WK-X-DET-DESDE             PIC 9(004).
008900     05  WK-X-DET-HASTA             PIC 9(004).
009000     05  FILLER                     PIC X(002).
009100 
009200 LINKAGE SECTION.
009300 COPY RSVEVLK.
009400 COPY RSVTBL.
009500 
009600 PROCEDURE DIVISION USING RSVEVLK-PARMS
009700                          RSVTBL-ESPACIOS
009800                          RSVTBL-EVENTOS.
009900 
010000 MAIN-MODULE.
010100     PERFORM A000-VALIDATE-CREATE
010200        THRU A099-VALIDATE-CREATE-EX.
010300     IF RSVEVLK-O-ACEPTADO-SI
010400        PERFORM B000-RESOLVE-BUFFERS
010500           THRU B099-RESOLVE-BUFFERS-EX
010600        PERFORM C000-APPLY-CREATE
010700           THRU C099-APPLY-CREATE-EX
010800     END-IF.
010900     EXIT PROGRAM.
011000*----------------------------------------------------------------*
011100 A000-VALIDATE-CREATE.
011200*----------------------------------------------------------------*
011300     SET RSVEVLK-O-ACEPTADO-SI TO TRUE.
011400     MOVE SPACES TO RSVEVLK-O-MOTIVO.
011500 
011600     SET WK-C-ES-ACTUALIZACION TO "N".
011700     SET RSVTBL-IX-EVT TO 1.
011800     SEARCH RSVTBL-EVENTOS VARYING RSVTBL-IX-EVT
011900        AT END
012000           CONTINUE
012100        WHEN RSVTBL-EVT-ID (RSVTBL-IX-EVT) = RSVEVLK-I-EVT-ID
012200           AND RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT) = "Y"
012300           SET WK-SW-ES-ACTUALIZACION TO TRUE
012400           MOVE RSVTBL-IX-EVT TO WK-IX-EVT-EXIST
012500     END-SEARCH.
012600 
012700     IF NOT WK-SW-ES-ACTUALIZACION
012800        AND RSVTBL-NUM-EVENTOS >= 5000
012900        SET RSVEVLK-O-ACEPTADO-NO TO TRUE
013000        MOVE "TABLA DE EVENTOS LLENA" TO RSVEVLK-O-MOTIVO
013100        GO TO A099-VALIDATE-CREATE-EX
013200     END-IF.
013300 
013400     IF (RSVEVLK-I-ESPACIO-ID = ZERO
013500           AND RSVEVLK-I-LUGAR-LIBRE = SPACES)
013600        OR (RSVEVLK-I-ESPACIO-ID NOT = ZERO
013700           AND RSVEVLK-I-LUGAR-LIBRE NOT = SPACES)
013800        SET RSVEVLK-O-ACEPTADO-NO TO TRUE
013900        MOVE "DEBE INDICAR ESPACIO O LUGAR, NO AMBOS"
014000                                        TO RSVEVLK-O-MOTIVO
014100        GO TO A099-VALIDATE-CREATE-EX
014200     END-IF.
014300 
014400     IF RSVEVLK-I-HASTA NOT > RSVEVLK-I-DESDE
014500        SET RSVEVLK-O-ACEPTADO-NO TO TRUE
014600        MOVE "HORARIO HASTA DEBE SER MAYOR A DESDE"
014700                                        TO RSVEVLK-O-MOTIVO
014800        GO TO A099-VALIDATE-CREATE-EX
014900     END-IF.
015000 
015100     IF RSVEVLK-I-BUF-ANTES-FLAG = "Y"
015200        AND (RSVEVLK-I-BUF-ANTES > 240)
015300        SET RSVEVLK-O-ACEPTADO-NO TO TRUE
015400        MOVE "BUFFER ANTES FUERA DE RANGO 0-240"
015500                                        TO RSVEVLK-O-MOTIVO
015600        GO TO A099-VALIDATE-CREATE-EX
015700     END-IF.
015800 
015900     IF RSVEVLK-I-BUF-DESPUES-FLAG = "Y"
016000        AND (RSVEVLK-I-BUF-DESPUES > 240)
016100        SET RSVEVLK-O-ACEPTADO-NO TO TRUE
016200        MOVE "BUFFER DESPUES FUERA DE RANGO 0-240"
016300                                        TO RSVEVLK-O-MOTIVO
016400        GO TO A099-VALIDATE-CREATE-EX
016500     END-IF.
016600 A099-VALIDATE-CREATE-EX.
016700     EXIT.
016800*----------------------------------------------------------------*
016900 B000-RESOLVE-BUFFERS.
017000*----------------------------------------------------------------*
017100*    GEST-0211 - LOS BUFFERS NO INDICADOS EXPLICITAMENTE SE      *
017200*    TOMAN SIEMPRE DE LOS VALORES POR DEFECTO DEL ESPACIO        *
017300*    ACTUAL (CERO CUANDO EL EVENTO USA LUGAR LIBRE).             *
017400*----------------------------------------------------------------*
017500     MOVE ZERO TO WK-N-BUF-ANTES-DEF.
017600     MOVE ZERO TO WK-N-BUF-DESPUES-DEF.
017700 
017800     IF RSVEVLK-I-ESPACIO-ID NOT = ZERO
017900        PERFORM B100-BUSCAR-ESPACIO
018000           THRU B100-BUSCAR-ESPACIO-EX
018100     END-IF.
018200 
018300     IF RSVEVLK-I-BUF-ANTES-FLAG NOT = "Y"
018400        MOVE WK-N-BUF-ANTES-DEF TO RSVEVLK-I-BUF-ANTES
018500     END-IF.
018600     IF RSVEVLK-I-BUF-DESPUES-FLAG NOT = "Y"
018700        MOVE WK-N-BUF-DESPUES-DEF TO RSVEVLK-I-BUF-DESPUES
018800     END-IF.
018900 
019000     IF RSVEVLK-I-CONTACTO-NOMBRE = SPACES
019100        MOVE RSVEVLK-I-USR-NOMBRE TO RSVEVLK-I-CONTACTO-NOMBRE
019200     END-IF.
019300     IF RSVEVLK-I-CONTACTO-EMAIL = SPACES
019400        MOVE RSVEVLK-I-USR-EMAIL TO RSVEVLK-I-CONTACTO-EMAIL
019500     END-IF.
019600 
019700     PERFORM B150-DERIVAR-PRIORIDAD
019800        THRU B150-DERIVAR-PRIORIDAD-EX.
019900 B099-RESOLVE-BUFFERS-EX.
020000     EXIT.
020100*----------------------------------------------------------------*
020200 B100-BUSCAR-ESPACIO.
020300*----------------------------------------------------------------*
020400     SET WK-C-ESPACIO-ENCONTRADO TO "N".
020500     SET RSVTBL-IX-ESP TO 1.
020600     SEARCH RSVTBL-ESPACIO VARYING RSVTBL-IX-ESP
020700        AT END
020800           CONTINUE
020900        WHEN RSVTBL-ESP-ID (RSVTBL-IX-ESP) = RSVEVLK-I-ESPACIO-ID
021000           SET WK-SW-ESPACIO-ENCONTRADO TO TRUE
021100           MOVE RSVTBL-ESP-BUF-ANTES-DEF (RSVTBL-IX-ESP)
021200                                         TO WK-N-BUF-ANTES-DEF
021300           MOVE RSVTBL-ESP-BUF-DESPUES-DEF (RSVTBL-IX-ESP)
021400                                         TO WK-N-BUF-DESPUES-DEF
021500     END-SEARCH.
021600 B100-BUSCAR-ESPACIO-EX.
021700     EXIT.
021800*----------------------------------------------------------------*
021900 B150-DERIVAR-PRIORIDAD.
022000*----------------------------------------------------------------*
022100*    GEST-0218 - LA PRIORIDAD EFECTIVA SE DERIVA CON RSVPRIOR    *
022200*    ANTES DE GRABAR EL EVENTO (RECTORADO SIEMPRE ES HIGH).      *
022300*----------------------------------------------------------------*
022400     INITIALIZE RSVPRLK-PARMS.
022500     SET RSVPRLK-OPC-DERIVAR TO TRUE.
022600     MOVE RSVEVLK-I-AREA-SOLICIT TO RSVPRLK-D-AREA-SOLICIT.
022700     MOVE RSVEVLK-I-PRIORIDAD    TO RSVPRLK-D-PRIORIDAD-PED.
022800 
022900     CALL "RSVPRIOR" USING RSVPRLK-PARMS.
023000 
023100     MOVE RSVPRLK-O-PRIORIDAD TO RSVEVLK-I-PRIORIDAD.
023200 B150-DERIVAR-PRIORIDAD-EX.
023300     EXIT.
023400*----------------------------------------------------------------*
023500 C000-APPLY-CREATE.
023600*----------------------------------------------------------------*
023700     PERFORM C100-VERIFICAR-DISPONIBLE
023800        THRU C100-VERIFICAR-DISPONIBLE-EX.
023900     IF RSVAVLK-O-NO-DISPONIBLE
024000        SET RSVEVLK-O-ACEPTADO-NO TO TRUE
024100        MOVE "ESPACIO NO DISPONIBLE EN EL HORARIO"
024200                                        TO RSVEVLK-O-MOTIVO
024300        GO TO C099-APPLY-CREATE-EX
024400     END-IF.
024500 
024600     IF WK-SW-ES-ACTUALIZACION
024700        PERFORM C200-ACTUALIZAR-EVENTO
024800           THRU C200-ACTUALIZAR-EVENTO-EX
024900     ELSE
025000        PERFORM C300-CREAR-EVENTO
025100           THRU C300-CREAR-EVENTO-EX
025200     END-IF.
025300 C099-APPLY-CREATE-EX.
025400     EXIT.
025500*----------------------------------------------------------------*
025600 C100-VERIFICAR-DISPONIBLE.
025700*----------------------------------------------------------------*
025800     INITIALIZE RSVAVLK-PARMS.
025900     SET RSVAVLK-OPC-CHEQUEO TO TRUE.
026000     MOVE RSVEVLK-I-ESPACIO-ID    TO RSVAVLK-I-ESPACIO-ID.
026100     MOVE RSVEVLK-I-FECHA         TO RSVAVLK-I-FECHA.
026200     MOVE RSVEVLK-I-DESDE         TO RSVAVLK-I-DESDE.
026300     MOVE RSVEVLK-I-HASTA         TO RSVAVLK-I-HASTA.
026400     MOVE RSVEVLK-I-BUF-ANTES     TO RSVAVLK-I-BUF-ANTES.
026500     MOVE "Y"                    TO RSVAVLK-I-BUF-ANTES-FLAG.
026600     MOVE RSVEVLK-I-BUF-DESPUES   TO RSVAVLK-I-BUF-DESPUES.
026700     MOVE "Y"                    TO RSVAVLK-I-BUF-DESPUES-FLAG.
026800     MOVE RSVEVLK-I-EVT-ID        TO RSVAVLK-I-IGNORAR-EVT-ID.
026900 
027000     CALL "RSVAVAIL" USING RSVAVLK-PARMS
027100                           RSVTBL-ESPACIOS
027200                           RSVTBL-EVENTOS.
027300 C100-VERIFICAR-DISPONIBLE-EX.
027400     EXIT.
027500*----------------------------------------------------------------*
027600 C200-ACTUALIZAR-EVENTO.
027700*----------------------------------------------------------------*
027800     MOVE RSVTBL-EVT-FECHA (WK-IX-EVT-EXIST) TO WK-N-FECHA-ANT.
027900     MOVE RSVTBL-EVT-DESDE (WK-IX-EVT-EXIST) TO WK-N-DESDE-ANT.
028000     MOVE RSVTBL-EVT-HASTA (WK-IX-EVT-EXIST) TO WK-N-HASTA-ANT.
028100 
028200     MOVE RSVEVLK-I-FECHA TO RSVTBL-EVT-FECHA (WK-IX-EVT-EXIST).
028300     MOVE RSVEVLK-I-DESDE TO RSVTBL-EVT-DESDE (WK-IX-EVT-EXIST).
028400     MOVE RSVEVLK-I-HASTA TO RSVTBL-EVT-HASTA (WK-IX-EVT-EXIST).
028500     MOVE RSVEVLK-I-ESPACIO-ID
028600                        TO RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT-EXIST).
028700     MOVE RSVEVLK-I-LUGAR-LIBRE
028800                        TO RSVTBL-EVT-LUGAR-LIBRE (WK-IX-EVT-EXIST).
028900     MOVE RSVEVLK-I-AREA-SOLICIT
029000                        TO RSVTBL-EVT-AREA-SOLICIT (WK-IX-EVT-EXIST).
029100     MOVE RSVEVLK-I-PRIORIDAD
029200                        TO RSVTBL-EVT-PRIORIDAD (WK-IX-EVT-EXIST).
029300     MOVE RSVEVLK-I-BUF-ANTES
029400                        TO RSVTBL-EVT-BUF-ANTES (WK-IX-EVT-EXIST).
029500     MOVE RSVEVLK-I-BUF-DESPUES
029600                        TO RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT-EXIST).
029700     MOVE RSVEVLK-I-REQ-TECNICO
029800                        TO RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT-EXIST).
029900     MOVE RSVEVLK-I-MODO-TECNICO
030000                        TO RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT-EXIST).
030100 
030200     IF WK-N-FECHA-ANT NOT = RSVEVLK-I-FECHA
030300        OR WK-N-DESDE-ANT NOT = RSVEVLK-I-DESDE
030400        OR WK-N-HASTA-ANT NOT = RSVEVLK-I-HASTA
030500        PERFORM C400-REGISTRAR-CAMBIO-HORARIO
030600           THRU C400-REGISTRAR-CAMBIO-HORARIO-EX
030700     END-IF.
030800 C200-ACTUALIZAR-EVENTO-EX.
030900     EXIT.
031000*----------------------------------------------------------------*
031100 C300-CREAR-EVENTO.
031200*----------------------------------------------------------------*
031300     ADD 1 TO RSVTBL-NUM-EVENTOS.
031400     SET RSVTBL-IX-EVT TO RSVTBL-NUM-EVENTOS.
031500     INITIALIZE RSVTBL-EVENTO (RSVTBL-IX-EVT).
031600 
031700     MOVE RSVEVLK-I-EVT-ID     TO RSVTBL-EVT-ID (RSVTBL-IX-EVT).
031800     MOVE RSVEVLK-I-FECHA      TO RSVTBL-EVT-FECHA (RSVTBL-IX-EVT).
031900     MOVE RSVEVLK-I-DESDE      TO RSVTBL-EVT-DESDE (RSVTBL-IX-EVT).
032000     MOVE RSVEVLK-I-HASTA      TO RSVTBL-EVT-HASTA (RSVTBL-IX-EVT).
032100     MOVE "EN_REVISION" TO RSVTBL-EVT-ESTADO (RSVTBL-IX-EVT).
032200     MOVE RSVEVLK-I-ESPACIO-ID
032300                        TO RSVTBL-EVT-ESPACIO-ID (RSVTBL-IX-EVT).
032400     MOVE RSVEVLK-I-LUGAR-LIBRE
032500                        TO RSVTBL-EVT-LUGAR-LIBRE (RSVTBL-IX-EVT).
032600     MOVE RSVEVLK-I-AREA-SOLICIT
032700                        TO RSVTBL-EVT-AREA-SOLICIT (RSVTBL-IX-EVT).
032800     MOVE RSVEVLK-I-PRIORIDAD
032900                        TO RSVTBL-EVT-PRIORIDAD (RSVTBL-IX-EVT).
033000     MOVE RSVEVLK-I-BUF-ANTES
033100                        TO RSVTBL-EVT-BUF-ANTES (RSVTBL-IX-EVT).
033200     MOVE RSVEVLK-I-BUF-DESPUES
033300                        TO RSVTBL-EVT-BUF-DESPUES (RSVTBL-IX-EVT).
033400     MOVE RSVEVLK-I-REQ-TECNICO
033500                        TO RSVTBL-EVT-REQ-TECNICO (RSVTBL-IX-EVT).
033600     MOVE RSVEVLK-I-MODO-TECNICO
033700                        TO RSVTBL-EVT-MODO-TECNICO (RSVTBL-IX-EVT).
033800     MOVE "N" TO RSVTBL-EVT-OK-CEREMONIAL (RSVTBL-IX-EVT).
033900     MOVE "N" TO RSVTBL-EVT-OK-TECNICO (RSVTBL-IX-EVT).
034000     MOVE "Y" TO RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT).
034100     MOVE "N" TO RSVTBL-EVT-REBOOK-FLAG (RSVTBL-IX-EVT).
034200 
034300     PERFORM C500-REGISTRAR-ALTA
034400        THRU C500-REGISTRAR-ALTA-EX.
034500 C300-CREAR-EVENTO-EX.
034600     EXIT.
034700*----------------------------------------------------------------*
034800 C400-REGISTRAR-CAMBIO-HORARIO.
034900*----------------------------------------------------------------*
035000     INITIALIZE RSVAULK-PARMS.
035100     SET RSVAULK-OPC-ESCRIBIR TO TRUE.
035200     MOVE RSVEVLK-I-EVT-ID TO RSVAULK-EVT-ID.
035300     MOVE "SCHEDULE_CHANGE" TO RSVAULK-TIPO.
035400 
035500     MOVE WK-N-FECHA-ANT TO WK-X-DET-FECHA.
035600     MOVE WK-N-DESDE-ANT TO WK-X-DET-DESDE.
035700     MOVE WK-N-HASTA-ANT TO WK-X-DET-HASTA.
035800     STRING "FECHA "        DELIMITED BY SIZE
035900            WK-X-DET-FECHA  DELIMITED BY SIZE
036000         INTO RSVAULK-VALOR-ANTERIOR.
036100 
036200     MOVE RSVEVLK-I-FECHA TO WK-X-DET-FECHA.
036300     MOVE RSVEVLK-I-DESDE TO WK-X-DET-DESDE.
036400     MOVE RSVEVLK-I-HASTA TO WK-X-DET-HASTA.
036500     STRING "FECHA "        DELIMITED BY SIZE
036600            WK-X-DET-FECHA  DELIMITED BY SIZE
036700         INTO RSVAULK-VALOR-NUEVO.
036800 
036900     STRING "FECHA "        DELIMITED BY SIZE
037000            WK-X-DET-FECHA  DELIMITED BY SIZE
037100            " | HORARIO "   DELIMITED BY SIZE
037200            WK-X-DET-DESDE  DELIMITED BY SIZE
037300            "-"             DELIMITED BY SIZE
037400            WK-X-DET-HASTA  DELIMITED BY SIZE
037500         INTO RSVAULK-DETALLE.
037600 
037700     CALL "RSVAUD" USING RSVAULK-PARMS.
037800 C400-REGISTRAR-CAMBIO-HORARIO-EX.
037900     EXIT.
038000*----------------------------------------------------------------*
038100 C500-REGISTRAR-ALTA.
038200*----------------------------------------------------------------*
038300     INITIALIZE RSVAULK-PARMS.
038400     SET RSVAULK-OPC-ESCRIBIR TO TRUE.
038500     MOVE RSVEVLK-I-EVT-ID TO RSVAULK-EVT-ID.
038600     MOVE "STATUS" TO RSVAULK-TIPO.
038700     MOVE SPACES TO RSVAULK-VALOR-ANTERIOR.
038800     MOVE "EN_REVISION" TO RSVAULK-VALOR-NUEVO.
038900     MOVE "ALTA DE EVENTO" TO RSVAULK-DETALLE.
039000 
039100     CALL "RSVAUD" USING RSVAULK-PARMS.
039200 C500-REGISTRAR-ALTA-EX.
039300     EXIT.
