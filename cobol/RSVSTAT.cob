000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RSVSTAT.
000300 AUTHOR.          L T VARGA.
000400 INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
000500 DATE-WRITTEN.    28 MARZO 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENCIAL - USO INTERNO.
000800*================================================================*
000900* RSVSTAT  -  MAQUINA DE ESTADOS DE EVENTOS.  VALIDA LA          *
001000*             TRANSICION SOLICITADA POR UNA TRANSACCION TIPO     *
001100*             STATUS (ROL DEL ACTOR, ESTADO ORIGEN/DESTINO       *
001200*             PERMITIDO) Y APLICA LAS REGLAS DE RESERVA,         *
001300*             APROBACION, REVERSION Y RECHAZO.                    *
001400*================================================================*
001500* HISTORY OF MODIFICATION:                                       *
001600*================================================================*
001700*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
001800*----------------------------------------------------------------*
001900* RSANDOV - 28/03/1989 - GEST-0023 - VERSION INICIAL: VALIDA     *
002000*           ROL DEL ACTOR Y TABLA DE TRANSICIONES PERMITIDAS,    *
002100*           ESCRIBE LA BITACORA DE ESTADO EN CADA CAMBIO         *
002200*           LEGAL (AUN SIN VERIFICAR DISPONIBILIDAD).            *
002300* LTVARGA - 10/01/1994 - GEST-0105 - SE INTEGRA RSVAVAIL PARA    *
002400*           VERIFICAR DISPONIBILIDAD AL RESERVAR (DESTINO        *
002500*           RESERVADO).                                           *
002600* RSANDOV - 20/02/1995 - GEST-0123 - SE INTEGRA RSVTCAP PARA     *
002700*           VERIFICAR CUPO TECNICO AL RESERVAR EVENTOS QUE       *
002800*           REQUIEREN APOYO TECNICO.                              *
002900* LTVARGA - 30/01/1999 - GEST-0160 - REVISION Y2K: LAS FECHAS    *
003000*           CIRCULAN EN 9(008) CON CENTURIA EXPLICITA; SIN       *
003100*           CAMBIO EN LA LOGICA DE TRANSICIONES.                  *
003200* JPQUIRO - 20/08/2001 - GEST-0187 - SE AGREGA EL MANEJO DE      *
003300*           OK-CEREMONIAL / OK-TECNICO PARA EL DESTINO           *
003400*           APROBADO, CON RESULTADO PENDIENTE Y BITACORA DE      *
003500*           FIELD_UPDATE CUANDO FALTA ALGUNA DE LAS DOS.          *
003600* LTVARGA - 21/03/2003 - GEST-0205 - SE INTEGRA RSVCONF PARA      *
003700*           DESPLAZAR EVENTOS DE MENOR PRIORIDAD AL RESERVAR O   *
003800*           APROBAR UN EVENTO HIGH; SE AGREGA BITACORA           *
003900*           REPROGRAM AL REVERTIR DESDE UN ESTADO BLOQUEANTE;    *
004000*           RSVSTLK RECIBE I-MIN-BLOQUE/I-CUPOS-BLOQUE PARA       *
004100*           REVALIDAR CUPO TECNICO.                                *
004200* JPQUIRO - 11/09/2003 - GEST-0211 - B110 YA NO COMPARA "= HIGH"  *
004300*           A MANO: LLAMA A RSVPRIOR OPCION C (ISHIGHER) CON LA   *
004400*           PRIORIDAD DEL EVENTO ENTRANTE COMO A Y LA DEL EVENTO  *
004500*           EN CONFLICTO COMO B, PARA QUE EL EMPATE DE PRIORIDAD  *
004600*           SE RESUELVA CON LA MISMA POLITICA QUE USA RSVEVSV.    *
004700*----------------------------------------------------------------*
004800     EJECT
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005400                     UPSI-0 IS UPSI-SWITCH-0
005500                       ON  STATUS IS U0-ON
005600                       OFF STATUS IS U0-OFF.
005700 
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000 01  FILLER                  PIC X(024) VALUE
006100     "** PROGRAM RSVSTAT   **".
006200 
006300 COPY RSVCMWS.
006400 
006500 COPY RSVAVLK.
006600 
006700 COPY RSVTCLK.
006800 
006900 COPY RSVCFLK.
007000 
007100 COPY RSVAULK.
007200 
007300 COPY RSVPRLK.
007400 
007500 01  WK-C-EVT-HALLADO              PIC X(001) VALUE "N".
007600     88  WK-SW-EVT-HALLADO                 VALUE "Y".
007700     88  WK-SW-EVT-NO-HALLADO              VALUE "N".
007800 01  WK-C-TRANSICION-VALIDA        PIC X(001) VALUE "N".
007900     88  WK-SW-TRANSICION-VALIDA           VALUE "Y".
008000 01  WK-C-CONTINUAR                PIC X(001) VALUE "Y".
008100     88  WK-SW-CONTINUAR                   VALUE "Y".
008200 01  WK-C-HAY-EMPATE                PIC X(001) VALUE "N".
008300     88  WK-SW-HAY-EMPATE                  VALUE "Y".
008400 01  WK-C-CAMBIO-CEREM              PIC X(001) VALUE "N".
008500     88  WK-SW-CAMBIO-CEREM                VALUE "Y".
008600 01  WK-C-CAMBIO-TEC                PIC X(001) VALUE "N".
008700     88  WK-SW-CAMBIO-TEC                  VALUE "Y".
008800 
008900 77  WK-IX-EVT                     PIC 9(006) COMP.
009000 77  WK-IX-CNF                     PIC 9(003) COMP.
009100 
009200 01  WK-X-ESTADO-ANTERIOR           PIC X(012).
009300 01  WK-X-OK-CEREM-ANTES            PIC X(001).
009400 01  WK-X-OK-TEC-ANTES              PIC X(001).
009500 
009600 01  WK-N-VENTANA-EVT-GRP.
009700     05  WK-N-VEN-EVT-DESDE         PIC 9(004).
009800     05  WK-N-VEN-EVT-HASTA         PIC 9(004).
009900     05  FILLER                     PIC X(002).
010000 01  WK-N-VENTANA-EVT-R REDEFINES WK-N-VENTANA-EVT-GRP.
010100     05  WK-N-VEN-EVT-DIGITOS       PIC 9(008).
010200     05  FILLER                     PIC X(002).
010300 
010400 01  WK-N-FECHA-EVT-GRP.
010500     05  WK-N-FECHA-EVT-AA          PIC 9(004).
010600     05  WK-N-FECHA-EVT-MM          PIC 9(002).
010700     05  WK-N-FECHA-EVT-DD          PIC 9(002).
010800     05  FILLER                     PIC X(002).
010900 01  WK-N-FECHA-EVT-R REDEFINES WK-N-FECHA-EVT-GRP.
011000     05  WK-N-FECHA-EVT-DIGITOS     PIC 9(008).
011100     05  FILLER                     PIC X(002).
011200 
011300 LINKAGE SECTION.
011400 COPY RSVSTLK.
011500 COPY RSVTBL.
011600 
011700 PROCEDURE DIVISION USING RSVSTLK-PARMS, RSVTBL-ESPACIOS,
011800                          RSVTBL-EVENTOS.
011900 
012000 MAIN-MODULE.
012100     PERFORM A000-VALIDATE-TRANSITION
012200        THRU A099-VALIDATE-TRANSITION-EX.
012300     IF WK-SW-TRANSICION-VALIDA
012400        EVALUATE TRUE
012500           WHEN RSVSTLK-I-TARGET-STATUS = "RESERVADO"
012600              PERFORM B000-RESERVE-EVENT THRU B099-RESERVE-EVENT-EX
012700           WHEN RSVSTLK-I-TARGET-STATUS = "APROBADO"
012800              PERFORM C000-APPROVE-EVENT THRU C099-APPROVE-EVENT-EX
012900           WHEN RSVSTLK-I-TARGET-STATUS = "EN_REVISION"
013000              PERFORM D000-REVERT-EVENT THRU D099-REVERT-EVENT-EX
013100           WHEN RSVSTLK-I-TARGET-STATUS = "RECHAZADO"
013200              PERFORM E000-REJECT-EVENT THRU E099-REJECT-EVENT-EX
013300        END-EVALUATE
013400     END-IF.
013500     EXIT PROGRAM.
013600*----------------------------------------------------------------*
013700 A000-VALIDATE-TRANSITION.
013800*----------------------------------------------------------------*
013900     MOVE SPACES TO RSVSTLK-O-MOTIVO.
014000     MOVE SPACES TO RSVSTLK-O-ESTADO-NUEVO.
014100     MOVE ZERO   TO RSVSTLK-O-NUM-CONFLICTOS.
014200     SET RSVSTLK-O-RECHAZADA TO TRUE.
014300 
014400     SET WK-SW-EVT-NO-HALLADO TO TRUE.
014500     SET WK-IX-EVT TO 1.
014600     SEARCH RSVTBL-EVENTO VARYING WK-IX-EVT
014700        AT END
014800           CONTINUE
014900        WHEN RSVTBL-EVT-ID (WK-IX-EVT) = RSVSTLK-I-EVT-ID
015000           SET WK-SW-EVT-HALLADO TO TRUE
015100     END-SEARCH.
015200 
015300     IF WK-SW-EVT-NO-HALLADO
015400        MOVE "EVENTO NO EXISTE" TO RSVSTLK-O-MOTIVO
015500        GO TO A099-VALIDATE-TRANSITION-EX
015600     END-IF.
015700 
015800     IF RSVTBL-EVT-ACTIVO (WK-IX-EVT) NOT = "Y"
015900        MOVE "EVENTO INACTIVO" TO RSVSTLK-O-MOTIVO
016000        GO TO A099-VALIDATE-TRANSITION-EX
016100     END-IF.
016200 
016300     IF RSVSTLK-I-ACTOR-ROLE NOT = "ADMIN_FULL"
016400        AND RSVSTLK-I-ACTOR-ROLE NOT = "ADMIN_CEREMONIAL"
016500        AND RSVSTLK-I-ACTOR-ROLE NOT = "ADMIN_TECNICA"
016600        MOVE "ROLE_NOT_ALLOWED" TO RSVSTLK-O-MOTIVO
016700        GO TO A099-VALIDATE-TRANSITION-EX
016800     END-IF.
016900 
017000     MOVE RSVTBL-EVT-ESTADO (WK-IX-EVT) TO WK-X-ESTADO-ANTERIOR.
017100 
017200     EVALUATE TRUE
017300        WHEN WK-X-ESTADO-ANTERIOR = "SOLICITADO"
017400           AND RSVSTLK-I-TARGET-STATUS = "EN_REVISION"
017500              CONTINUE
017600        WHEN WK-X-ESTADO-ANTERIOR = "EN_REVISION"
017700           AND (RSVSTLK-I-TARGET-STATUS = "RESERVADO"
017800             OR RSVSTLK-I-TARGET-STATUS = "RECHAZADO"
017900             OR RSVSTLK-I-TARGET-STATUS = "APROBADO")
018000              CONTINUE
018100        WHEN WK-X-ESTADO-ANTERIOR = "RESERVADO"
018200           AND (RSVSTLK-I-TARGET-STATUS = "APROBADO"
018300             OR RSVSTLK-I-TARGET-STATUS = "RECHAZADO"
018400             OR RSVSTLK-I-TARGET-STATUS = "EN_REVISION")
018500              CONTINUE
018600        WHEN WK-X-ESTADO-ANTERIOR = "APROBADO"
018700           AND RSVSTLK-I-TARGET-STATUS = "EN_REVISION"
018800              CONTINUE
018900        WHEN OTHER
019000           MOVE "TRANSICION NO PERMITIDA" TO RSVSTLK-O-MOTIVO
019100           GO TO A099-VALIDATE-TRANSITION-EX
019200     END-EVALUATE.
019300 
019400     SET WK-SW-TRANSICION-VALIDA TO TRUE.
019500 A099-VALIDATE-TRANSITION-EX.
019600     EXIT.
019700*----------------------------------------------------------------*
019800 B000-RESERVE-EVENT.
019900*----------------------------------------------------------------*
020000     SET WK-SW-CONTINUAR TO TRUE.
020100     PERFORM B100-VERIFICAR-DISPONIBLE
020200        THRU B199-VERIFICAR-DISPONIBLE-EX.
020300     IF WK-SW-CONTINUAR
020400        AND RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT) = "Y"
020500        PERFORM B200-VERIFICAR-CUPO-TECNICO
020600           THRU B299-VERIFICAR-CUPO-TECNICO-EX
020700     END-IF.
020800     IF WK-SW-CONTINUAR
020900        MOVE "RESERVADO" TO RSVTBL-EVT-ESTADO (WK-IX-EVT)
021000        SET RSVSTLK-O-ACEPTADA TO TRUE
021100        MOVE "RESERVADO" TO RSVSTLK-O-ESTADO-NUEVO
021200        PERFORM B300-AUDITAR-STATUS
021300           THRU B399-AUDITAR-STATUS-EX
021400     END-IF.
021500 B099-RESERVE-EVENT-EX.
021600     EXIT.
021700*----------------------------------------------------------------*
021800 B100-VERIFICAR-DISPONIBLE.
021900*----------------------------------------------------------------*
022000     SET RSVAVLK-OPC-CHEQUEO TO TRUE.
022100     MOVE RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT) TO RSVAVLK-I-ESPACIO-ID.
022200     MOVE RSVTBL-EVT-FECHA     (WK-IX-EVT) TO RSVAVLK-I-FECHA.
022300     MOVE RSVTBL-EVT-DESDE     (WK-IX-EVT) TO RSVAVLK-I-DESDE.
022400     MOVE RSVTBL-EVT-HASTA     (WK-IX-EVT) TO RSVAVLK-I-HASTA.
022500     MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT) TO RSVAVLK-I-BUF-ANTES.
022600     MOVE "Y" TO RSVAVLK-I-BUF-ANTES-FLAG.
022700     MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT) TO RSVAVLK-I-BUF-DESPUES.
022800     MOVE "Y" TO RSVAVLK-I-BUF-DESPUES-FLAG.
022900     MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAVLK-I-IGNORAR-EVT-ID.
023000 
023100     CALL "RSVAVAIL" USING RSVAVLK-PARMS, RSVTBL-ESPACIOS,
023200                           RSVTBL-EVENTOS.
023300 
023400     IF RSVAVLK-O-SI-DISPONIBLE OR RSVAVLK-O-OMITIDO
023500        GO TO B199-VERIFICAR-DISPONIBLE-EX
023600     END-IF.
023700 
023800     IF RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT) = ZERO
023900        OR RSVTBL-EVT-PRIORIDAD (WK-IX-EVT) NOT = "HIGH"
024000        SET WK-SW-CONTINUAR TO FALSE
024100        MOVE "SPACE_CONFLICT" TO RSVSTLK-O-MOTIVO
024200        GO TO B199-VERIFICAR-DISPONIBLE-EX
024300     END-IF.
024400 
024500     SET WK-SW-HAY-EMPATE TO FALSE.
024600     SET WK-IX-CNF TO 1.
024700     PERFORM B110-COMPARAR-PRIORIDAD-CONF
024800        THRU B119-COMPARAR-PRIORIDAD-CONF-EX
024900        VARYING WK-IX-CNF FROM 1 BY 1
025000        UNTIL WK-IX-CNF > RSVAVLK-O-NUM-CONFLICTOS
025100           OR WK-SW-HAY-EMPATE.
025200 
025300     IF WK-SW-HAY-EMPATE
025400        SET WK-SW-CONTINUAR TO FALSE
025500        MOVE "PRIORITY_TIE" TO RSVSTLK-O-MOTIVO
025600        GO TO B199-VERIFICAR-DISPONIBLE-EX
025700     END-IF.
025800 
025900     PERFORM B120-REGISTRAR-DESPLAZADOS
026000        THRU B129-REGISTRAR-DESPLAZADOS-EX.
026100 B199-VERIFICAR-DISPONIBLE-EX.
026200     EXIT.
026300*----------------------------------------------------------------*
026400 B110-COMPARAR-PRIORIDAD-CONF.
026500*----------------------------------------------------------------*
026600*    GEST-0211 - ISHIGHER(ENTRANTE, CONFLICTO): SI EL EVENTO      *
026700*    ENTRANTE (SIEMPRE HIGH EN ESTE PUNTO) NO RESULTA DE MAYOR    *
026800*    RANGO QUE EL EVENTO EN CONFLICTO, ES PORQUE EL CONFLICTO      *
026900*    TAMBIEN ES HIGH - EMPATE.                                    *
027000*----------------------------------------------------------------*
027100     SET RSVPRLK-OPC-COMPARAR TO TRUE.
027200     MOVE RSVTBL-EVT-PRIORIDAD (WK-IX-EVT)         TO
027300                                           RSVPRLK-C-PRIORIDAD-A.
027400     MOVE RSVAVLK-O-CONFLICTO-PRIO (WK-IX-CNF)     TO
027500                                           RSVPRLK-C-PRIORIDAD-B.
027600     CALL "RSVPRIOR" USING RSVPRLK-PARMS.
027700 
027800     IF NOT RSVPRLK-O-A-MAYOR-SI
027900        SET WK-SW-HAY-EMPATE TO TRUE
028000     END-IF.
028100 B119-COMPARAR-PRIORIDAD-CONF-EX.
028200     EXIT.
028300*----------------------------------------------------------------*
028400 B120-REGISTRAR-DESPLAZADOS.
028500*----------------------------------------------------------------*
028600     MOVE RSVAVLK-O-NUM-CONFLICTOS TO RSVSTLK-O-NUM-CONFLICTOS.
028700     SET RSVCFLK-OPC-REGISTRAR TO TRUE.
028800     MOVE RSVTBL-EVT-ID        (WK-IX-EVT) TO RSVCFLK-R-EVT-ID-ALTA.
028900     MOVE RSVTBL-EVT-ESPACIO-ID (WK-IX-EVT)
029000                                      TO RSVCFLK-R-ESPACIO-ID-ALTA.
029100     MOVE RSVTBL-EVT-FECHA     (WK-IX-EVT) TO RSVCFLK-R-FECHA-ALTA.
029200     MOVE RSVTBL-EVT-DESDE     (WK-IX-EVT) TO RSVCFLK-R-DESDE-ALTA.
029300     MOVE RSVTBL-EVT-HASTA     (WK-IX-EVT) TO RSVCFLK-R-HASTA-ALTA.
029400     MOVE RSVAVLK-O-NUM-CONFLICTOS TO RSVCFLK-R-NUM-DESPLAZADOS.
029500 
029600     PERFORM B125-COPIAR-DESPLAZADO
029700        THRU B125-COPIAR-DESPLAZADO-EX
029800        VARYING WK-IX-CNF FROM 1 BY 1
029900        UNTIL WK-IX-CNF > RSVAVLK-O-NUM-CONFLICTOS.
030000 
030100     CALL "RSVCONF" USING RSVCFLK-PARMS, RSVTBL-ESPACIOS,
030200                          RSVTBL-EVENTOS.
030300 B129-REGISTRAR-DESPLAZADOS-EX.
030400     EXIT.
030500*----------------------------------------------------------------*
030600 B125-COPIAR-DESPLAZADO.
030700*----------------------------------------------------------------*
030800     MOVE RSVAVLK-O-CONFLICTO-EVTID (WK-IX-CNF)
030900                               TO RSVCFLK-R-DESPLAZADO-ID (WK-IX-CNF).
031000 B125-COPIAR-DESPLAZADO-EX.
031100     EXIT.
031200*----------------------------------------------------------------*
031300 B200-VERIFICAR-CUPO-TECNICO.
031400*----------------------------------------------------------------*
031500     SET RSVTCLK-OPC-CHEQUEO TO TRUE.
031600     MOVE RSVTBL-EVT-FECHA   (WK-IX-EVT) TO RSVTCLK-I-FECHA.
031700     MOVE RSVTBL-EVT-DESDE   (WK-IX-EVT) TO RSVTCLK-I-DESDE.
031800     MOVE RSVTBL-EVT-HASTA   (WK-IX-EVT) TO RSVTCLK-I-HASTA.
031900     MOVE RSVTBL-EVT-BUF-ANTES   (WK-IX-EVT) TO RSVTCLK-I-BUF-ANTES.
032000     MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT) TO RSVTCLK-I-BUF-DESPUES.
032100     IF RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT) = SPACES
032200        MOVE "SETUP_ONLY" TO RSVTCLK-I-MODO
032300     ELSE
032400        MOVE RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT) TO RSVTCLK-I-MODO
032500     END-IF.
032600     MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVTCLK-I-IGNORAR-EVT-ID.
032700     MOVE RSVSTLK-I-MIN-BLOQUE   TO RSVTCLK-I-MIN-BLOQUE.
032800     MOVE RSVSTLK-I-CUPOS-BLOQUE TO RSVTCLK-I-CUPOS-BLOQUE.
032900 
033000     CALL "RSVTCAP" USING RSVTCLK-PARMS, RSVTBL-EVENTOS.
033100 
033200     IF RSVTCLK-O-CUPO-NO
033300        SET WK-SW-CONTINUAR TO FALSE
033400        MOVE "TECH_CAPACITY" TO RSVSTLK-O-MOTIVO
033500     END-IF.
033600 B299-VERIFICAR-CUPO-TECNICO-EX.
033700     EXIT.
033800*----------------------------------------------------------------*
033900 B300-AUDITAR-STATUS.
034000*----------------------------------------------------------------*
034100     SET RSVAULK-OPC-ESCRIBIR TO TRUE.
034200     MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAULK-EVT-ID.
034300     MOVE "STATUS"              TO RSVAULK-TIPO.
034400     MOVE WK-X-ESTADO-ANTERIOR  TO RSVAULK-VALOR-ANTERIOR.
034500     MOVE RSVSTLK-O-ESTADO-NUEVO TO RSVAULK-VALOR-NUEVO.
034600     MOVE SPACES                TO RSVAULK-DETALLE.
034700 
034800     CALL "RSVAUD" USING RSVAULK-PARMS.
034900 B399-AUDITAR-STATUS-EX.
035000     EXIT.
035100*----------------------------------------------------------------*
035200 C000-APPROVE-EVENT.
035300*----------------------------------------------------------------*
035400     MOVE RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) TO WK-X-OK-CEREM-ANTES.
035500     MOVE RSVTBL-EVT-OK-TECNICO    (WK-IX-EVT) TO WK-X-OK-TEC-ANTES.
035600     SET WK-SW-CAMBIO-CEREM TO FALSE.
035700     SET WK-SW-CAMBIO-TEC   TO FALSE.
035800 
035900     EVALUATE TRUE
036000        WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_FULL"
036100           IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
036200              MOVE "Y" TO RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT)
036300              SET WK-SW-CAMBIO-CEREM TO TRUE
036400           END-IF
036500           IF RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) NOT = "Y"
036600              MOVE "Y" TO RSVTBL-EVT-OK-TECNICO (WK-IX-EVT)
036700              SET WK-SW-CAMBIO-TEC TO TRUE
036800           END-IF
036900        WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_CEREMONIAL"
037000           IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
037100              MOVE "Y" TO RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT)
037200              SET WK-SW-CAMBIO-CEREM TO TRUE
037300           END-IF
037400        WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_TECNICA"
037500           IF RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) NOT = "Y"
037600              MOVE "Y" TO RSVTBL-EVT-OK-TECNICO (WK-IX-EVT)
037700              SET WK-SW-CAMBIO-TEC TO TRUE
037800           END-IF
037900     END-EVALUATE.
038000 
038100     IF WK-SW-CAMBIO-CEREM
038200        PERFORM C100-AUDITAR-CAMBIO-CEREM
038300           THRU C199-AUDITAR-CAMBIO-CEREM-EX
038400     END-IF.
038500     IF WK-SW-CAMBIO-TEC
038600        PERFORM C110-AUDITAR-CAMBIO-TEC
038700           THRU C119-AUDITAR-CAMBIO-TEC-EX
038800     END-IF.
038900 
039000     IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
039100        OR RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) NOT = "Y"
039200        SET RSVSTLK-O-PENDIENTE TO TRUE
039300        MOVE WK-X-ESTADO-ANTERIOR TO RSVSTLK-O-ESTADO-NUEVO
039400        PERFORM C120-ARMAR-MOTIVO-PENDIENTE
039500           THRU C129-ARMAR-MOTIVO-PENDIENTE-EX
039600        GO TO C099-APPROVE-EVENT-EX
039700     END-IF.
039800 
039900     SET WK-SW-CONTINUAR TO TRUE.
040000     PERFORM B100-VERIFICAR-DISPONIBLE
040100        THRU B199-VERIFICAR-DISPONIBLE-EX.
040200     IF WK-SW-CONTINUAR
040300        AND RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT) = "Y"
040400        PERFORM B200-VERIFICAR-CUPO-TECNICO
040500           THRU B299-VERIFICAR-CUPO-TECNICO-EX
040600     END-IF.
040700     IF WK-SW-CONTINUAR
040800        MOVE "APROBADO" TO RSVTBL-EVT-ESTADO (WK-IX-EVT)
040900        SET RSVSTLK-O-ACEPTADA TO TRUE
041000        MOVE "APROBADO" TO RSVSTLK-O-ESTADO-NUEVO
041100        PERFORM B300-AUDITAR-STATUS
041200           THRU B399-AUDITAR-STATUS-EX
041300     END-IF.
041400 C099-APPROVE-EVENT-EX.
041500     EXIT.
041600*----------------------------------------------------------------*
041700 C100-AUDITAR-CAMBIO-CEREM.
041800*----------------------------------------------------------------*
041900     SET RSVAULK-OPC-ESCRIBIR TO TRUE.
042000     MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAULK-EVT-ID.
042100     MOVE "FIELD_UPDATE"        TO RSVAULK-TIPO.
042200     MOVE WK-X-OK-CEREM-ANTES   TO RSVAULK-VALOR-ANTERIOR.
042300     MOVE "Y"                   TO RSVAULK-VALOR-NUEVO.
042400     MOVE "OK CEREMONIAL"       TO RSVAULK-DETALLE.
042500 
042600     CALL "RSVAUD" USING RSVAULK-PARMS.
042700 C199-AUDITAR-CAMBIO-CEREM-EX.
042800     EXIT.
042900*----------------------------------------------------------------*
043000 C110-AUDITAR-CAMBIO-TEC.
043100*----------------------------------------------------------------*
043200     SET RSVAULK-OPC-ESCRIBIR TO TRUE.
043300     MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAULK-EVT-ID.
043400     MOVE "FIELD_UPDATE"        TO RSVAULK-TIPO.
043500     MOVE WK-X-OK-TEC-ANTES     TO RSVAULK-VALOR-ANTERIOR.
043600     MOVE "Y"                   TO RSVAULK-VALOR-NUEVO.
043700     MOVE "OK TECNICO"          TO RSVAULK-DETALLE.
043800 
043900     CALL "RSVAUD" USING RSVAULK-PARMS.
044000 C119-AUDITAR-CAMBIO-TEC-EX.
044100     EXIT.
044200*----------------------------------------------------------------*
044300 C120-ARMAR-MOTIVO-PENDIENTE.
044400*----------------------------------------------------------------*
044500     IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
044600        AND RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) NOT = "Y"
044700        MOVE "FALTA OK CEREMONIAL Y OK TECNICO" TO RSVSTLK-O-MOTIVO
044800     ELSE
044900        IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) NOT = "Y"
045000           MOVE "FALTA OK CEREMONIAL" TO RSVSTLK-O-MOTIVO
045100        ELSE
045200           MOVE "FALTA OK TECNICO" TO RSVSTLK-O-MOTIVO
045300        END-IF
045400     END-IF.
045500 C129-ARMAR-MOTIVO-PENDIENTE-EX.
045600     EXIT.
045700*----------------------------------------------------------------*
045800 D000-REVERT-EVENT.
045900*----------------------------------------------------------------*
046000     SET WK-SW-CAMBIO-CEREM TO FALSE.
046100     SET WK-SW-CAMBIO-TEC   TO FALSE.
046200     MOVE RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) TO WK-X-OK-CEREM-ANTES.
046300     MOVE RSVTBL-EVT-OK-TECNICO    (WK-IX-EVT) TO WK-X-OK-TEC-ANTES.
046400 
046500     IF WK-X-ESTADO-ANTERIOR = "RESERVADO"
046600        OR WK-X-ESTADO-ANTERIOR = "APROBADO"
046700        EVALUATE TRUE
046800           WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_FULL"
046900              IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) = "Y"
047000                 MOVE "N" TO RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT)
047100                 SET WK-SW-CAMBIO-CEREM TO TRUE
047200              END-IF
047300              IF RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) = "Y"
047400                 MOVE "N" TO RSVTBL-EVT-OK-TECNICO (WK-IX-EVT)
047500                 SET WK-SW-CAMBIO-TEC TO TRUE
047600              END-IF
047700           WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_CEREMONIAL"
047800              IF RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT) = "Y"
047900                 MOVE "N" TO RSVTBL-EVT-OK-CEREMONIAL (WK-IX-EVT)
048000                 SET WK-SW-CAMBIO-CEREM TO TRUE
048100              END-IF
048200           WHEN RSVSTLK-I-ACTOR-ROLE = "ADMIN_TECNICA"
048300              IF RSVTBL-EVT-OK-TECNICO (WK-IX-EVT) = "Y"
048400                 MOVE "N" TO RSVTBL-EVT-OK-TECNICO (WK-IX-EVT)
048500                 SET WK-SW-CAMBIO-TEC TO TRUE
048600              END-IF
048700        END-EVALUATE
048800     END-IF.
048900 
049000     MOVE "EN_REVISION" TO RSVTBL-EVT-ESTADO (WK-IX-EVT).
049100     SET RSVSTLK-O-ACEPTADA TO TRUE.
049200     MOVE "EN_REVISION" TO RSVSTLK-O-ESTADO-NUEVO.
049300     PERFORM B300-AUDITAR-STATUS
049400        THRU B399-AUDITAR-STATUS-EX.
049500 
049600     IF WK-X-ESTADO-ANTERIOR = "RESERVADO"
049700        OR WK-X-ESTADO-ANTERIOR = "APROBADO"
049800        PERFORM D100-AUDITAR-REPROGRAM
049900           THRU D199-AUDITAR-REPROGRAM-EX
050000     END-IF.
050100 
050200     IF WK-SW-CAMBIO-CEREM
050300        PERFORM C100-AUDITAR-CAMBIO-CEREM
050400           THRU C199-AUDITAR-CAMBIO-CEREM-EX
050500     END-IF.
050600     IF WK-SW-CAMBIO-TEC
050700        PERFORM C110-AUDITAR-CAMBIO-TEC
050800           THRU C119-AUDITAR-CAMBIO-TEC-EX
050900     END-IF.
051000 D099-REVERT-EVENT-EX.
051100     EXIT.
051200*----------------------------------------------------------------*
051300 D100-AUDITAR-REPROGRAM.
051400*----------------------------------------------------------------*
051500     SET RSVAULK-OPC-ESCRIBIR TO TRUE.
051600     MOVE RSVTBL-EVT-ID (WK-IX-EVT) TO RSVAULK-EVT-ID.
051700     MOVE "REPROGRAM"           TO RSVAULK-TIPO.
051800     MOVE WK-X-ESTADO-ANTERIOR  TO RSVAULK-VALOR-ANTERIOR.
051900     MOVE "EN_REVISION"         TO RSVAULK-VALOR-NUEVO.
052000     MOVE "REVERTIDO A REVISION" TO RSVAULK-DETALLE.
052100 
052200     CALL "RSVAUD" USING RSVAULK-PARMS.
052300 D199-AUDITAR-REPROGRAM-EX.
052400     EXIT.
052500*----------------------------------------------------------------*
052600 E000-REJECT-EVENT.
052700*----------------------------------------------------------------*
052800     MOVE "RECHAZADO" TO RSVTBL-EVT-ESTADO (WK-IX-EVT).
052900     SET RSVSTLK-O-ACEPTADA TO TRUE.
053000     MOVE "RECHAZADO" TO RSVSTLK-O-ESTADO-NUEVO.
053100     PERFORM B300-AUDITAR-STATUS
053200        THRU B399-AUDITAR-STATUS-EX.
053300 E099-REJECT-EVENT-EX.
053400     EXIT.
