000100*================================================================*
000200* RSVTBL   -  TABLAS EN MEMORIA DE ESPACIOS Y EVENTOS PARA       *
000300*             BUSQUEDA POR SEARCH (NO SE USAN ARCHIVOS           *
000400*             INDEXADOS EN ESTE SUBSISTEMA) - COMPARTIDA ENTRE   *
000500*             EL PROGRAMA PRINCIPAL Y LOS SUBPROGRAMAS QUE        *
000600*             NECESITAN CONSULTAR O ACTUALIZAR EVENTOS            *
000700*================================================================*
000800* HISTORY OF MODIFICATION:                                       *
000900*================================================================*
001000* GEST0015 - RSANDOV  - 29/03/1989 - VERSION INICIAL - GEST-0023 *
001100* GEST0059 - LTVARGA  - 10/08/2001 - SE AGREGA RSVTBL-EVT-       *
001200*                       REBOOK-FLAG PARA DESPLAZAMIENTOS DE       *
001300*                       PRIORIDAD - GEST-0183                    *
001400* GEST0064 - RSANDOV  - 17/03/2003 - SE AGREGA LA CONDICION 88   *
001500*                       RSVTBL-EVT-BLOQUEANTE (RESERVADO/         *
001600*                       APROBADO) DE USO COMUN EN RSVAVAIL,       *
001700*                       RSVTCAP Y RSVSTAT - GEST-0201             *
001800* GEST0068 - JPQUIRO  - 02/09/2003 - SE AGREGA LA CONDICION 88   *
001900*                       RSVTBL-EVT-BLOQ-CAPACIDAD (EN_REVISION/   *
002000*                       RESERVADO/APROBADO), USADA POR RSVTCAP    *
002100*                       PARA EL CUADRO DE OCUPACION TECNICA, YA   *
002200*                       QUE UN EVENTO "EN_REVISION" YA RESERVA    *
002300*                       CUPO DE APOYO TECNICO AUNQUE TODAVIA NO   *
002400*                       BLOQUEE EL ESPACIO - GEST-0214             *
002500*----------------------------------------------------------------*
002600  01  RSVTBL-ESPACIOS.
002700      05  RSVTBL-NUM-ESPACIOS            PIC 9(005) COMP.
002800      05  RSVTBL-ESPACIO OCCURS 500 TIMES
002900                         INDEXED BY RSVTBL-IX-ESP.
003000          10  RSVTBL-ESP-ID              PIC 9(006).
003100          10  RSVTBL-ESP-NOMBRE          PIC X(030).
003200          10  RSVTBL-ESP-CAPACIDAD       PIC 9(005).
003300          10  RSVTBL-ESP-BUF-ANTES-DEF   PIC 9(003).
003400          10  RSVTBL-ESP-BUF-DESPUES-DEF PIC 9(003).
003500          10  RSVTBL-ESP-ACTIVO          PIC X(001).
003600      05  FILLER                     PIC X(004).
003700  01  RSVTBL-EVENTOS.
003800      05  RSVTBL-NUM-EVENTOS             PIC 9(006) COMP.
003900      05  RSVTBL-EVENTO OCCURS 5000 TIMES
004000                        INDEXED BY RSVTBL-IX-EVT.
004100          10  RSVTBL-EVT-ID              PIC 9(008).
004200          10  RSVTBL-EVT-FECHA           PIC 9(008).
004300          10  RSVTBL-EVT-DESDE           PIC 9(004).
004400          10  RSVTBL-EVT-HASTA           PIC 9(004).
004500          10  RSVTBL-EVT-ESTADO          PIC X(012).
004600              88  RSVTBL-EVT-BLOQUEANTE          VALUES
004700                                             "RESERVADO   "
004800                                             "APROBADO    ".
004900              88  RSVTBL-EVT-BLOQ-CAPACIDAD      VALUES
005000                                             "EN_REVISION "
005100                                             "RESERVADO   "
005200                                             "APROBADO    ".
005300          10  RSVTBL-EVT-NOMBRE          PIC X(040).
005400          10  RSVTBL-EVT-ESPACIO-ID      PIC 9(006).
005500          10  RSVTBL-EVT-LUGAR-LIBRE     PIC X(030).
005600          10  RSVTBL-EVT-AREA-SOLICIT    PIC X(030).
005700          10  RSVTBL-EVT-PRIORIDAD       PIC X(006).
005800          10  RSVTBL-EVT-BUF-ANTES       PIC 9(003).
005900          10  RSVTBL-EVT-BUF-DESPUES     PIC 9(003).
006000          10  RSVTBL-EVT-REQ-TECNICO     PIC X(001).
006100          10  RSVTBL-EVT-MODO-TECNICO    PIC X(010).
006200          10  RSVTBL-EVT-OK-CEREMONIAL   PIC X(001).
006300          10  RSVTBL-EVT-OK-TECNICO      PIC X(001).
006400          10  RSVTBL-EVT-ACTIVO          PIC X(001).
006500          10  RSVTBL-EVT-REBOOK-FLAG     PIC X(001).
006600      05  FILLER                     PIC X(004).
