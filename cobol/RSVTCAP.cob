000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RSVTCAP.
000300 AUTHOR.          J P QUIROGA.
000400 INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
000500 DATE-WRITTEN.    24 MARZO 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENCIAL - USO INTERNO.
000800*================================================================*
000900* RSVTCAP  -  SUBRUTINA DE CAPACIDAD DE APOYO TECNICO POR        *
001000*             BLOQUE DE MINUTOS FIJO.  OPCION "K" = VERIFICAR SI *
001100*             UN CANDIDATO TIENE CUPO EN TODOS LOS BLOQUES QUE   *
001200*             CONSUME; OPCION "R" = CONSTRUIR EL CUADRO DE USO   *
001300*             DEL DIA COMPLETO PARA EL REPORTE OCUPRPT           *
001400*================================================================*
001500* HISTORY OF MODIFICATION:                                       *
001600*================================================================*
001700*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
001800*----------------------------------------------------------------*
001900* JPQUIRO - 24/03/1989 - GEST-0018 - VERSION INICIAL, SOLO       *
002000*           OPCION K, MODO ATTENDED UNICAMENTE.                  *
002100* RSANDOV - 16/02/1995 - GEST-0122 - SE AGREGA OPCION R PARA EL  *
002200*           CUADRO DE USO DEL REPORTE DE OCUPACION.              *
002300* LTVARGA - 09/06/2001 - GEST-0301 - RSVMBTCH AHORA PASA LA      *
002400*           CONFIGURACION TECNICA (MINUTOS/CUPOS POR BLOQUE) EN  *
002500*           CADA LLAMADA; YA NO SE ASUME 30/10 A CIEGAS.         *
002600* JPQUIRO - 02/09/2003 - GEST-0214 - SE AGREGA EL MODO SETUP_ONLY *
002700*           (SOLO CONSUME LOS BLOQUES DE MARGEN, NO EL BLOQUE    *
002800*           DEL EVENTO EN SI); ES EL MODO POR DEFECTO CUANDO EL  *
002900*           CAMPO VIENE EN BLANCO.                                *
003000* RSANDOV - 23/01/1999 - GEST-0156 - REVISION Y2K: SIN CAMBIOS,  *
003100*           LAS FECHAS DE EVENTO YA VIENEN EN FORMATO 9(008)     *
003200*           CON CENTURIA EXPLICITA DESDE RSVMBTCH.               *
003300*----------------------------------------------------------------*
003400     EJECT
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004000                     UPSI-0 IS UPSI-SWITCH-0
004100                       ON  STATUS IS U0-ON
004200                       OFF STATUS IS U0-OFF.
004300 
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  FILLER                  PIC X(024) VALUE
004700     "** PROGRAM RSVTCAP   **".
004800 
004900 COPY RSVCMWS.
005000 
005100 77  WK-IX-EVT                    PIC 9(005) COMP.
005200 77  WK-IX-BLQ                    PIC 9(003) COMP.
005300 77  WK-N-NUM-BLOQUES             PIC 9(003) COMP VALUE ZERO.
005400 
005500 01  WK-N-CONFIG-BLOQUE.
005600     05  WK-N-MIN-BLOQUE          PIC 9(003).
005700     05  WK-N-CUPOS-BLOQUE        PIC 9(003).
005800     05  FILLER                   PIC X(010).
005900 
006000 01  WK-N-CONFIG-BLOQUE-R REDEFINES WK-N-CONFIG-BLOQUE.
006100     05  WK-N-CONFIG-DIGITOS      PIC 9(006).
006200     05  FILLER                   PIC X(010).
006300 
006400 01  WK-USO-DEL-DIA.
006500     05  WK-USO-BLOQUE OCCURS 48 TIMES
006600                        INDEXED BY WK-IX-USO.
006700         10  WK-USO-CONTADOR      PIC 9(003) COMP.
006800         10  FILLER               PIC X(003).
006900 
007000 01  WK-AFECTADOS-DEL-EVENTO.
007100     05  WK-AFE-BLOQUE PIC X(001) OCCURS 48 TIMES
007200                        INDEXED BY WK-IX-AFE.
007300     05  FILLER                   PIC X(005).
007400 
007500 77  WK-N-MIN-FROM                PIC S9(005) COMP.
007600 77  WK-N-MIN-TO                  PIC S9(005) COMP.
007700 77  WK-N-MIN-INI                 PIC S9(005) COMP.
007800 77  WK-N-MIN-FIN                 PIC S9(005) COMP.
007900 77  WK-C-CUR-MODO                PIC X(010).
008000 77  WK-N-CUR-BUF-ANTES           PIC 9(003) COMP.
008100 77  WK-N-CUR-BUF-DESPUES         PIC 9(003) COMP.
008200 
008300 01  WK-N-BLOQUE-RANGO.
008400     05  WK-N-BLQ-INICIO          PIC S9(005) COMP.
008500     05  WK-N-BLQ-FIN             PIC S9(005) COMP.
008600     05  FILLER                   PIC X(005).
008700 
008800 01  WK-N-HHMM-CONVERT.
008900     05  WK-N-HHMM-HH             PIC 9(002).
009000     05  WK-N-HHMM-MM             PIC 9(002).
009100     05  FILLER                   PIC X(005).
009200 
009300 77  WK-N-IGNORAR-ID               PIC 9(008).
009400 77  WK-N-BLQ-CALC-INI             PIC S9(005) COMP.
009500 77  WK-N-BLQ-CALC-FIN             PIC S9(005) COMP.
009600 
009700 LINKAGE SECTION.
009800 COPY RSVTCLK.
009900 COPY RSVTBL.
010000 
010100 PROCEDURE DIVISION USING RSVTCLK-PARMS
010200                          RSVTBL-EVENTOS.
010300 
010400 MAIN-MODULE.
010500     PERFORM Z000-RESOLVER-CONFIG THRU Z099-RESOLVER-CONFIG-EX.
010600     EVALUATE TRUE
010700        WHEN RSVTCLK-OPC-CHEQUEO
010800           PERFORM K000-VERIFICAR-CUPO
010900              THRU K099-VERIFICAR-CUPO-EX
011000        WHEN RSVTCLK-OPC-REPORTE
011100           PERFORM R000-CONSTRUIR-CUADRO
011200              THRU R099-CONSTRUIR-CUADRO-EX
011300        WHEN OTHER
011400           CONTINUE
011500     END-EVALUATE.
011600     EXIT PROGRAM.
011700*----------------------------------------------------------------*
011800 Z000-RESOLVER-CONFIG.
011900*----------------------------------------------------------------*
012000*    GEST-0301 - SI RSVMBTCH NO TRAE CONFIGURACION VALIDA SE     *
012100*    ASUME EL DEFECTO HISTORICO: BLOQUES DE 30 MINUTOS, 10       *
012200*    CUPOS POR BLOQUE.                                            *
012300*----------------------------------------------------------------*
012400     IF RSVTCLK-I-MIN-BLOQUE = ZERO
012500        MOVE 30 TO WK-N-MIN-BLOQUE
012600     ELSE
012700        MOVE RSVTCLK-I-MIN-BLOQUE TO WK-N-MIN-BLOQUE
012800     END-IF.
012900 
013000     IF RSVTCLK-I-CUPOS-BLOQUE = ZERO
013100        MOVE 10 TO WK-N-CUPOS-BLOQUE
013200     ELSE
013300        MOVE RSVTCLK-I-CUPOS-BLOQUE TO WK-N-CUPOS-BLOQUE
013400     END-IF.
013500 
013600     DIVIDE 1440 BY WK-N-MIN-BLOQUE GIVING WK-N-NUM-BLOQUES.
013700     IF WK-N-NUM-BLOQUES > 48
013800        MOVE 48 TO WK-N-NUM-BLOQUES
013900     END-IF.
014000 Z099-RESOLVER-CONFIG-EX.
014100     EXIT.
014200*----------------------------------------------------------------*
014300 K000-VERIFICAR-CUPO.
014400*----------------------------------------------------------------*
014500     SET RSVTCLK-O-CUPO-SI TO TRUE.
014600 
014700     IF RSVTCLK-I-FECHA = ZERO
014800        OR RSVTCLK-I-DESDE = ZERO
014900        OR RSVTCLK-I-HASTA = ZERO
015000        GO TO K099-VERIFICAR-CUPO-EX
015100     END-IF.
015200 
015300     MOVE RSVTCLK-I-IGNORAR-EVT-ID TO WK-N-IGNORAR-ID.
015400     PERFORM K100-ACUMULAR-USO-DEL-DIA
015500        THRU K100-ACUMULAR-USO-DEL-DIA-EX.
015600 
015700     MOVE RSVTCLK-I-DESDE       TO WK-N-MIN-FROM.
015800     MOVE RSVTCLK-I-HASTA       TO WK-N-MIN-TO.
015900     MOVE RSVTCLK-I-BUF-ANTES   TO WK-N-CUR-BUF-ANTES.
016000     MOVE RSVTCLK-I-BUF-DESPUES TO WK-N-CUR-BUF-DESPUES.
016100     MOVE RSVTCLK-I-MODO        TO WK-C-CUR-MODO.
016200     PERFORM P100-MINUTOS-DE-HHMM THRU P100-MINUTOS-DE-HHMM-EX.
016300     INITIALIZE WK-AFECTADOS-DEL-EVENTO.
016400     PERFORM P200-MARCAR-BLOQUES-AFECTADOS
016500        THRU P200-MARCAR-BLOQUES-AFECTADOS-EX.
016600 
016700     PERFORM K200-VERIFICAR-BLOQUE
016800        VARYING WK-IX-BLQ FROM 1 BY 1
016900        UNTIL WK-IX-BLQ > WK-N-NUM-BLOQUES.
017000 K099-VERIFICAR-CUPO-EX.
017100     EXIT.
017200*----------------------------------------------------------------*
017300 K100-ACUMULAR-USO-DEL-DIA.
017400*----------------------------------------------------------------*
017500     INITIALIZE WK-USO-DEL-DIA.
017600     PERFORM K110-EXAMINAR-EVENTO THRU K110-EXAMINAR-EVENTO-EX
017700        VARYING WK-IX-EVT FROM 1 BY 1
017800        UNTIL WK-IX-EVT > RSVTBL-NUM-EVENTOS.
017900 K100-ACUMULAR-USO-DEL-DIA-EX.
018000     EXIT.
018100*----------------------------------------------------------------*
018200 K110-EXAMINAR-EVENTO.
018300*----------------------------------------------------------------*
018400     IF RSVTBL-EVT-ID (WK-IX-EVT) = WK-N-IGNORAR-ID
018500        GO TO K110-EXAMINAR-EVENTO-EX
018600     END-IF.
018700     IF RSVTBL-EVT-ACTIVO (WK-IX-EVT) NOT = "Y"
018800        GO TO K110-EXAMINAR-EVENTO-EX
018900     END-IF.
019000     IF RSVTBL-EVT-REQ-TECNICO (WK-IX-EVT) NOT = "Y"
019100        GO TO K110-EXAMINAR-EVENTO-EX
019200     END-IF.
019300     IF NOT RSVTBL-EVT-BLOQ-CAPACIDAD (WK-IX-EVT)
019400        GO TO K110-EXAMINAR-EVENTO-EX
019500     END-IF.
019600     IF RSVTBL-EVT-FECHA (WK-IX-EVT) NOT = RSVTCLK-I-FECHA
019700        GO TO K110-EXAMINAR-EVENTO-EX
019800     END-IF.
019900 
020000     MOVE RSVTBL-EVT-DESDE (WK-IX-EVT)       TO WK-N-MIN-FROM.
020100     MOVE RSVTBL-EVT-HASTA (WK-IX-EVT)       TO WK-N-MIN-TO.
020200     MOVE RSVTBL-EVT-BUF-ANTES (WK-IX-EVT)   TO WK-N-CUR-BUF-ANTES.
020300     MOVE RSVTBL-EVT-BUF-DESPUES (WK-IX-EVT) TO WK-N-CUR-BUF-DESPUES.
020400     MOVE RSVTBL-EVT-MODO-TECNICO (WK-IX-EVT) TO WK-C-CUR-MODO.
020500     PERFORM P100-MINUTOS-DE-HHMM THRU P100-MINUTOS-DE-HHMM-EX.
020600     INITIALIZE WK-AFECTADOS-DEL-EVENTO.
020700     PERFORM P200-MARCAR-BLOQUES-AFECTADOS
020800        THRU P200-MARCAR-BLOQUES-AFECTADOS-EX.
020900 
021000     PERFORM K120-SUMAR-BLOQUE
021100        VARYING WK-IX-BLQ FROM 1 BY 1
021200        UNTIL WK-IX-BLQ > WK-N-NUM-BLOQUES.
021300 K110-EXAMINAR-EVENTO-EX.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 K120-SUMAR-BLOQUE.
021700*----------------------------------------------------------------*
021800     IF WK-AFE-BLOQUE (WK-IX-BLQ) = "Y"
021900        ADD 1 TO WK-USO-CONTADOR (WK-IX-BLQ)
022000     END-IF.
022100 K120-SUMAR-BLOQUE-EX.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 K200-VERIFICAR-BLOQUE.
022500*----------------------------------------------------------------*
022600     IF WK-AFE-BLOQUE (WK-IX-BLQ) = "Y"
022700        IF (WK-USO-CONTADOR (WK-IX-BLQ) + 1) > WK-N-CUPOS-BLOQUE
022800           SET RSVTCLK-O-CUPO-NO TO TRUE
022900        END-IF
023000     END-IF.
023100 K200-VERIFICAR-BLOQUE-EX.
023200     EXIT.
023300*----------------------------------------------------------------*
023400 R000-CONSTRUIR-CUADRO.
023500*----------------------------------------------------------------*
023600     MOVE ZERO TO WK-N-IGNORAR-ID.
023700     PERFORM K100-ACUMULAR-USO-DEL-DIA
023800        THRU K100-ACUMULAR-USO-DEL-DIA-EX.
023900 
024000     MOVE WK-N-NUM-BLOQUES TO RSVTCLK-O-NUM-BLOQUES.
024100     PERFORM R100-EMITIR-BLOQUE
024200        VARYING WK-IX-BLQ FROM 1 BY 1
024300        UNTIL WK-IX-BLQ > WK-N-NUM-BLOQUES.
024400 R099-CONSTRUIR-CUADRO-EX.
024500     EXIT.
024600*----------------------------------------------------------------*
024700 R100-EMITIR-BLOQUE.
024800*----------------------------------------------------------------*
024900     SET RSVTCLK-IX-BD TO WK-IX-BLQ.
025000     SET RSVTCLK-IX-BH TO WK-IX-BLQ.
025100     SET RSVTCLK-IX-BU TO WK-IX-BLQ.
025200     SET RSVTCLK-IX-BP TO WK-IX-BLQ.
025300 
025400     COMPUTE WK-N-BLQ-INICIO = (WK-IX-BLQ - 1) * WK-N-MIN-BLOQUE.
025500     COMPUTE WK-N-BLQ-FIN    = WK-IX-BLQ * WK-N-MIN-BLOQUE.
025600 
025700     DIVIDE WK-N-BLQ-INICIO BY 60
025800        GIVING WK-N-HHMM-HH REMAINDER WK-N-HHMM-MM.
025900     COMPUTE RSVTCLK-O-BLOQUE-DESDE (RSVTCLK-IX-BD) =
026000                           (WK-N-HHMM-HH * 100) + WK-N-HHMM-MM.
026100 
026200     DIVIDE WK-N-BLQ-FIN BY 60
026300        GIVING WK-N-HHMM-HH REMAINDER WK-N-HHMM-MM.
026400     COMPUTE RSVTCLK-O-BLOQUE-HASTA (RSVTCLK-IX-BH) =
026500                           (WK-N-HHMM-HH * 100) + WK-N-HHMM-MM.
026600 
026700     MOVE WK-USO-CONTADOR (WK-IX-BLQ)
026800                        TO RSVTCLK-O-BLOQUE-USADOS (RSVTCLK-IX-BU).
026900 
027000     IF WK-USO-CONTADOR (WK-IX-BLQ) >= WK-N-CUPOS-BLOQUE
027100        MOVE ZERO TO RSVTCLK-O-BLOQUE-DISPON (RSVTCLK-IX-BP)
027200     ELSE
027300        COMPUTE RSVTCLK-O-BLOQUE-DISPON (RSVTCLK-IX-BP) =
027400                   WK-N-CUPOS-BLOQUE - WK-USO-CONTADOR (WK-IX-BLQ)
027500     END-IF.
027600 R100-EMITIR-BLOQUE-EX.
027700     EXIT.
027800*----------------------------------------------------------------*
027900 P100-MINUTOS-DE-HHMM.
028000*----------------------------------------------------------------*
028100*    CONVIERTE WK-N-MIN-FROM/TO (HHMM) A MINUTOS-DESDE-MEDIANOCHE *
028200*    Y APLICA LOS BUFFERS PARA OBTENER WK-N-MIN-INI/FIN.          *
028300*----------------------------------------------------------------*
028400     DIVIDE WK-N-MIN-FROM BY 100
028500        GIVING WK-N-HHMM-HH REMAINDER WK-N-HHMM-MM.
028600     COMPUTE WK-N-MIN-FROM = (WK-N-HHMM-HH * 60) + WK-N-HHMM-MM.
028700 
028800     DIVIDE WK-N-MIN-TO BY 100
028900        GIVING WK-N-HHMM-HH REMAINDER WK-N-HHMM-MM.
029000     COMPUTE WK-N-MIN-TO = (WK-N-HHMM-HH * 60) + WK-N-HHMM-MM.
029100 
029200     COMPUTE WK-N-MIN-INI = WK-N-MIN-FROM - WK-N-CUR-BUF-ANTES.
029300     IF WK-N-MIN-INI < 0
029400        MOVE 0 TO WK-N-MIN-INI
029500     END-IF.
029600 
029700     COMPUTE WK-N-MIN-FIN = WK-N-MIN-TO + WK-N-CUR-BUF-DESPUES.
029800     IF WK-N-MIN-FIN > 1440
029900        MOVE 1440 TO WK-N-MIN-FIN
030000     END-IF.
030100 P100-MINUTOS-DE-HHMM-EX.
030200     EXIT.
030300*----------------------------------------------------------------*
030400 P200-MARCAR-BLOQUES-AFECTADOS.
030500*----------------------------------------------------------------*
030600*    GEST-0214 - ATTENDED CONSUME [INI,FIN] COMPLETO; SETUP_ONLY *
030700*    (DEFECTO) CONSUME SOLO EL MARGEN ANTES [INI,FROM) Y EL      *
030800*    MARGEN DESPUES (TO,FIN]; CON BUFFERS EN CERO NO CONSUME     *
030900*    NADA EN ESE MARGEN.                                          *
031000*----------------------------------------------------------------*
031100     IF WK-C-CUR-MODO = "ATTENDED  "
031200        PERFORM P210-MARCAR-RANGO THRU P210-MARCAR-RANGO-EX
031300     ELSE
031400        IF WK-N-CUR-BUF-ANTES > 0
031500           MOVE WK-N-MIN-INI  TO WK-N-BLQ-INICIO
031600           MOVE WK-N-MIN-FROM TO WK-N-BLQ-FIN
031700           PERFORM P220-MARCAR-SUBRANGO THRU P220-MARCAR-SUBRANGO-EX
031800        END-IF
031900        IF WK-N-CUR-BUF-DESPUES > 0
032000           MOVE WK-N-MIN-TO  TO WK-N-BLQ-INICIO
032100           MOVE WK-N-MIN-FIN TO WK-N-BLQ-FIN
032200           PERFORM P220-MARCAR-SUBRANGO THRU P220-MARCAR-SUBRANGO-EX
032300        END-IF
032400     END-IF.
032500 P200-MARCAR-BLOQUES-AFECTADOS-EX.
032600     EXIT.
032700*----------------------------------------------------------------*
032800 P210-MARCAR-RANGO.
032900*----------------------------------------------------------------*
033000     MOVE WK-N-MIN-INI TO WK-N-BLQ-INICIO.
033100     MOVE WK-N-MIN-FIN TO WK-N-BLQ-FIN.
033200     PERFORM P220-MARCAR-SUBRANGO THRU P220-MARCAR-SUBRANGO-EX.
033300 P210-MARCAR-RANGO-EX.
033400     EXIT.
033500*----------------------------------------------------------------*
033600 P220-MARCAR-SUBRANGO.
033700*----------------------------------------------------------------*
033800     PERFORM P230-MARCAR-UN-BLOQUE
033900        VARYING WK-IX-BLQ FROM 1 BY 1
034000        UNTIL WK-IX-BLQ > WK-N-NUM-BLOQUES.
034100 P220-MARCAR-SUBRANGO-EX.
034200     EXIT.
034300*----------------------------------------------------------------*
034400 P230-MARCAR-UN-BLOQUE.
034500*----------------------------------------------------------------*
034600     COMPUTE WK-N-BLQ-CALC-INI = (WK-IX-BLQ - 1) * WK-N-MIN-BLOQUE.
034700     COMPUTE WK-N-BLQ-CALC-FIN = WK-IX-BLQ * WK-N-MIN-BLOQUE.
034800     IF WK-N-BLQ-CALC-INI < WK-N-BLQ-FIN
034900        AND WK-N-BLQ-INICIO < WK-N-BLQ-CALC-FIN
035000        MOVE "Y" TO WK-AFE-BLOQUE (WK-IX-BLQ)
035100     END-IF.
035200 P230-MARCAR-UN-BLOQUE-EX.
035300     EXIT.
