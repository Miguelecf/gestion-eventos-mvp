000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RSVPRIOR.
000300 AUTHOR.          L T VARGA.
000400 INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
000500 DATE-WRITTEN.    23 MARZO 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENCIAL - USO INTERNO.
000800*================================================================*
000900* RSVPRIOR  -  SUBRUTINA DE POLITICA DE PRIORIDAD DE EVENTOS     *
001000*              OPCION "D" = DERIVAR LA PRIORIDAD EFECTIVA DE UN  *
001100*              EVENTO A PARTIR DE SU AREA SOLICITANTE Y DE LA    *
001200*              PRIORIDAD PEDIDA; OPCION "C" = COMPARAR DOS       *
001300*              PRIORIDADES Y DECIR CUAL ES MAYOR (ISHIGHER)      *
001400*================================================================*
001500* HISTORY OF MODIFICATION:                                       *
001600*================================================================*
001700*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
001800*----------------------------------------------------------------*
001900* LTVARGA - 23/03/1989 - GEST-0017 - VERSION INICIAL, SOLO       *
002000*           OPCION D (DERIVAR).                                  *
002100* JPQUIRO - 15/11/1993 - GEST-0096 - SE AGREGA OPCION C PARA EL  *
002200*           DESPLAZAMIENTO DE EVENTOS DE MENOR PRIORIDAD.        *
002300* RSANDOV - 08/07/1996 - GEST-0141 - LA COMPARACION QUEDA COMO   *
002400*           ESTRICTA (A MAYOR QUE B), NO MAYOR-O-IGUAL, PARA QUE *
002500*           EMPATES NO DESPLACEN A NADIE.                        *
002600* LTVARGA - 20/01/1999 - GEST-0154 - REVISION Y2K: SIN CAMBIOS,  *
002700*           ESTE PROGRAMA NO MANEJA FECHAS.                      *
002800* JPQUIRO - 11/09/2003 - GEST-0211 - RSVSTAT YA INVOCA LA OPCION *
002900*           C PARA EL EMPATE DE PRIORIDAD EN B110 (ANTES USABA   *
003000*           UN "= HIGH" LITERAL).  DE PASO SE CORRIGE C100 PARA  *
003100*           QUE UNA PRIORIDAD AUSENTE/EN BLANCO NO SE TOME COMO  *
003200*           MEDIUM: AHORA RINDE RANGO CERO Y LA COMPARACION      *
003300*           SIEMPRE DA "A NO ES MAYOR" CUANDO A O B ESTA AUSENTE *
003400*           (ISHIGHER SOLO ES CIERTO SI AMBAS ESTAN PRESENTES).  *
003500*----------------------------------------------------------------*
003600     EJECT
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004200                     UPSI-0 IS UPSI-SWITCH-0
004300                       ON  STATUS IS U0-ON
004400                       OFF STATUS IS U0-OFF.
004500 
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  FILLER                  PIC X(024) VALUE
004900     "** PROGRAM RSVPRIOR  **".
005000 
005100 COPY RSVCMWS.
005200 
005300 77  WK-C-AREA-MAYUS         PIC X(030) VALUE SPACES.
005400 
005500 01  WK-N-RANGOS.
005600     05  WK-N-RANGO-LOW      PIC 9(001) VALUE 1.
005700     05  WK-N-RANGO-MEDIUM   PIC 9(001) VALUE 2.
005800     05  WK-N-RANGO-HIGH     PIC 9(001) VALUE 3.
005900     05  FILLER              PIC X(005) VALUE SPACES.
006000 
006100 01  WK-N-RANGOS-R REDEFINES WK-N-RANGOS.
006200     05  WK-N-RANGOS-TABLA   PIC 9(001) OCCURS 3 TIMES
006300                             INDEXED BY WK-IX-RANGO.
006400     05  FILLER              PIC X(005).
006500 
006600 77  WK-N-VALOR-A            PIC 9(001) COMP VALUE ZERO.
006700 77  WK-N-VALOR-B            PIC 9(001) COMP VALUE ZERO.
006800 
006900 LINKAGE SECTION.
007000 COPY RSVPRLK.
007100 
007200 PROCEDURE DIVISION USING RSVPRLK-PARMS.
007300 
007400 MAIN-MODULE.
007500     EVALUATE TRUE
007600        WHEN RSVPRLK-OPC-DERIVAR
007700           PERFORM B000-DERIVAR-PRIORIDAD
007800              THRU B099-DERIVAR-PRIORIDAD-EX
007900        WHEN RSVPRLK-OPC-COMPARAR
008000           PERFORM C000-COMPARAR-PRIORIDADES
008100              THRU C099-COMPARAR-PRIORIDADES-EX
008200        WHEN OTHER
008300           CONTINUE
008400     END-EVALUATE.
008500     EXIT PROGRAM.
008600*----------------------------------------------------------------*
008700 B000-DERIVAR-PRIORIDAD.
008800*----------------------------------------------------------------*
008900*    GEST-0017 / GEST-0096 - "RECTORADO", SIN IMPORTAR MAYUS/    *
009000*    MINUS, SIEMPRE ES DE PRIORIDAD HIGH.  DE LO CONTRARIO SE    *
009100*    RESPETA LA PRIORIDAD PEDIDA, O MEDIUM SI VINO EN BLANCO.    *
009200*----------------------------------------------------------------*
009300     MOVE RSVPRLK-D-AREA-SOLICIT TO WK-C-AREA-MAYUS.
009400     INSPECT WK-C-AREA-MAYUS
009500        CONVERTING "abcdefghijklmnopqrstuvwxyz"
009600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009700 
009800     IF WK-C-AREA-MAYUS = "RECTORADO"
009900        MOVE "HIGH  " TO RSVPRLK-O-PRIORIDAD
010000     ELSE
010100        IF RSVPRLK-D-PRIORIDAD-PED = SPACES OR LOW-VALUES
010200           MOVE "MEDIUM" TO RSVPRLK-O-PRIORIDAD
010300        ELSE
010400           MOVE RSVPRLK-D-PRIORIDAD-PED TO RSVPRLK-O-PRIORIDAD
010500        END-IF
010600     END-IF.
010700 B099-DERIVAR-PRIORIDAD-EX.
010800     EXIT.
010900*----------------------------------------------------------------*
011000 C000-COMPARAR-PRIORIDADES.
011100*----------------------------------------------------------------*
011200*    GEST-0096 / GEST-0141 - COMPARACION ESTRICTA: A ES MAYOR    *
011300*    QUE B UNICAMENTE CUANDO SU RANGO NUMERICO ES MAYOR; UN      *
011400*    EMPATE NO CUENTA COMO "A MAYOR".  GEST-0211 - SI A O B      *
011500*    VIENE AUSENTE (RANGO CERO) LA COMPARACION NUNCA ES CIERTA.  *
011600*----------------------------------------------------------------*
011700     MOVE ZERO TO WK-N-VALOR-A WK-N-VALOR-B.
011800     PERFORM C100-RANGO-DE THRU C199-RANGO-DE-EX.
011900 
012000     IF WK-N-VALOR-A = ZERO OR WK-N-VALOR-B = ZERO
012100        SET RSVPRLK-O-A-MAYOR-NO TO TRUE
012200     ELSE
012300        IF WK-N-VALOR-A > WK-N-VALOR-B
012400           SET RSVPRLK-O-A-MAYOR-SI TO TRUE
012500        ELSE
012600           SET RSVPRLK-O-A-MAYOR-NO TO TRUE
012700        END-IF
012800     END-IF.
012900 C099-COMPARAR-PRIORIDADES-EX.
013000     EXIT.
013100*----------------------------------------------------------------*
013200 C100-RANGO-DE.
013300*----------------------------------------------------------------*
013400*    GEST-0211 - UNA PRIORIDAD QUE NO SEA LOW/MEDIUM/HIGH (EN     *
013500*    BLANCO O DE OTRO MODO AUSENTE) RINDE RANGO CERO EN VEZ DE    *
013600*    SUPONERSE MEDIUM.                                            *
013700*----------------------------------------------------------------*
013800     EVALUATE RSVPRLK-C-PRIORIDAD-A
013900        WHEN "LOW   "    MOVE WK-N-RANGO-LOW    TO WK-N-VALOR-A
014000        WHEN "MEDIUM"    MOVE WK-N-RANGO-MEDIUM TO WK-N-VALOR-A
014100        WHEN "HIGH  "    MOVE WK-N-RANGO-HIGH   TO WK-N-VALOR-A
014200        WHEN OTHER       MOVE ZERO              TO WK-N-VALOR-A
014300     END-EVALUATE.
014400 
014500     EVALUATE RSVPRLK-C-PRIORIDAD-B
014600        WHEN "LOW   "    MOVE WK-N-RANGO-LOW    TO WK-N-VALOR-B
014700        WHEN "MEDIUM"    MOVE WK-N-RANGO-MEDIUM TO WK-N-VALOR-B
014800        WHEN "HIGH  "    MOVE WK-N-RANGO-HIGH   TO WK-N-VALOR-B
014900        WHEN OTHER       MOVE ZERO              TO WK-N-VALOR-B
015000     END-EVALUATE.
015100 C199-RANGO-DE-EX.
015200     EXIT.
