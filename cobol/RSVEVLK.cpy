000100*================================================================*
000200* RSVEVLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVEVSV       *
000300*             (VALIDACION DE ALTA / MODIFICACION DE EVENTO)      *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                       *
000600*================================================================*
000700* GEST0012 - LTVARGA  - 26/03/1989 - VERSION INICIAL - GEST-0020 *
000800* GEST0042 - RSANDOV  - 06/05/1996 - SE AGREGAN DATOS DE         *
000900*                       CONTACTO POR DEFECTO - GEST-0135          *
001000*----------------------------------------------------------------*
001100  01  RSVEVLK-PARMS.
001200      05  RSVEVLK-ENTRADA.
001300          10  RSVEVLK-I-EVT-ID           PIC 9(008).
001400          10  RSVEVLK-I-FECHA            PIC 9(008).
001500          10  RSVEVLK-I-DESDE            PIC 9(004).
001600          10  RSVEVLK-I-HASTA            PIC 9(004).
001700          10  RSVEVLK-I-ESPACIO-ID       PIC 9(006).
001800          10  RSVEVLK-I-LUGAR-LIBRE      PIC X(030).
001900          10  RSVEVLK-I-AREA-SOLICIT     PIC X(030).
002000          10  RSVEVLK-I-PRIORIDAD        PIC X(006).
002100          10  RSVEVLK-I-BUF-ANTES-FLAG   PIC X(001).
002200          10  RSVEVLK-I-BUF-ANTES        PIC 9(003).
002300          10  RSVEVLK-I-BUF-DESPUES-FLAG PIC X(001).
002400          10  RSVEVLK-I-BUF-DESPUES      PIC 9(003).
002500          10  RSVEVLK-I-REQ-TECNICO      PIC X(001).
002600          10  RSVEVLK-I-MODO-TECNICO     PIC X(010).
002700          10  RSVEVLK-I-CONTACTO-NOMBRE  PIC X(030).
002800          10  RSVEVLK-I-CONTACTO-EMAIL   PIC X(040).
002900          10  RSVEVLK-I-USR-NOMBRE       PIC X(030).
003000          10  RSVEVLK-I-USR-EMAIL        PIC X(040).
003100      05  RSVEVLK-SALIDA.
003200          10  RSVEVLK-O-ACEPTADO         PIC X(001).
003300              88  RSVEVLK-O-ACEPTADO-SI          VALUE "Y".
003400              88  RSVEVLK-O-ACEPTADO-NO          VALUE "N".
003500          10  RSVEVLK-O-MOTIVO           PIC X(040).
003600          10  FILLER                     PIC X(004).
