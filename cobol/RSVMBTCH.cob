000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RSVMBTCH IS INITIAL.
000300 AUTHOR.          R SANDOVAL.
000400 INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
000500 DATE-WRITTEN.    13 MARZO 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENCIAL - USO INTERNO.
000800*================================================================*
000900* RSVMBTCH -  PROGRAMA PRINCIPAL BATCH DEL SUBSISTEMA DE         *
001000*             RESERVA DE ESPACIOS.  CARGA ESPACIOS Y EVENTOS EN  *
001100*             MEMORIA, LEE LA CONFIGURACION DE APOYO TECNICO,    *
001200*             PROCESA SECUENCIALMENTE LAS TRANSACCIONES DEL DIA  *
001300*             (STATUS/REQUEST/CREATE/CONFLICT), ESCRIBE UNA      *
001400*             DECISION POR TRANSACCION E IMPRIME EL REPORTE DE   *
001500*             OCUPACION Y CAPACIDAD TECNICA (OCUPRPT).            *
001600*================================================================*
001700* HISTORY OF MODIFICATION:                                       *
001800*================================================================*
001900*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
002000*----------------------------------------------------------------*
002100* RSANDOV - 13/03/1989 - GEST-0009 - VERSION INICIAL: CARGA DE   *
002200*           ESPACIOS Y EVENTOS Y DESPACHO DE TRANSACCIONES TIPO  *
002300*           STATUS UNICAMENTE, CON REPORTE BASICO DE OCUPACION.  *
002400* JPQUIRO - 19/10/1993 - GEST-0094 - SE AGREGA EL DESPACHO DE    *
002500*           TRANSACCIONES TIPO REQUEST (SOLICITUD PUBLICA DE     *
002600*           MESA DE PARTES) LLAMANDO A RSVREQ.                    *
002700* RSANDOV - 20/02/1995 - GEST-0124 - SE AGREGA LA CARGA DE       *
002800*           TECHCFG Y LA SECCION DE CAPACIDAD TECNICA DEL         *
002900*           REPORTE DE OCUPACION.                                 *
003000* LTVARGA - 06/05/1996 - GEST-0137 - SE AGREGA EL DESPACHO DE    *
003100*           TRANSACCIONES TIPO CREATE (ALTA / ACTUALIZACION DE   *
003200*           EVENTO) LLAMANDO A RSVEVSV.                           *
003300* JPQUIRO - 25/01/1999 - GEST-0161 - REVISION Y2K: WK-C-RUN-DATE *
003400*           Y LAS FECHAS DE LOS ARCHIVOS DE ENTRADA YA VIENEN EN *
003500*           FORMATO 9(008) CON CENTURIA EXPLICITA.                *
003600* RSANDOV - 21/03/2003 - GEST-0206 - SE AGREGA EL DESPACHO DE    *
003700*           TRANSACCIONES TIPO CONFLICT (DECISION KEEP /          *
003800*           REBOOK_OTHER) Y EL CIERRE DE PRIOCONF Y AUDITLOG AL  *
003900*           FINAL DEL PROCESO BATCH.                               *
004000*----------------------------------------------------------------*
004100     EJECT
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004700                     C01 IS TOP-OF-FORM
004800                     UPSI-0 IS UPSI-SWITCH-0
004900                       ON  STATUS IS U0-ON
005000                       OFF STATUS IS U0-OFF
005100                     UPSI-1 IS UPSI-SWITCH-1
005200                       ON  STATUS IS U1-ON
005300                       OFF STATUS IS U1-OFF.
005400 
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SPACES   ASSIGN TO SPACES
005800        ORGANIZATION IS SEQUENTIAL
005900        FILE STATUS IS WK-C-FILE-STATUS.
006000     SELECT EVENTS   ASSIGN TO EVENTS
006100        ORGANIZATION IS SEQUENTIAL
006200        FILE STATUS IS WK-C-FILE-STATUS.
006300     SELECT TECHCFG  ASSIGN TO TECHCFG
006400        ORGANIZATION IS SEQUENTIAL
006500        FILE STATUS IS WK-C-FILE-STATUS.
006600     SELECT TRANSACT ASSIGN TO TRANSACT
006700        ORGANIZATION IS SEQUENTIAL
006800        FILE STATUS IS WK-C-FILE-STATUS.
006900     SELECT DECISION ASSIGN TO DECISION
007000        ORGANIZATION IS SEQUENTIAL
007100        FILE STATUS IS WK-C-FILE-STATUS.
007200     SELECT OCCUPRPT ASSIGN TO OCCUPRPT
007300        ORGANIZATION IS SEQUENTIAL
007400        FILE STATUS IS WK-C-FILE-STATUS.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SPACES
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS RSVSPC-RECORD.
008100     COPY RSVSPC.
008200 
008300 FD  EVENTS
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS RSVEVT-RECORD.
008600     COPY RSVEVT.
008700 
008800 FD  TECHCFG
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS RSVTCF-RECORD.
009100     COPY RSVTCF.
009200 
009300 FD  TRANSACT
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS RSVTRN-RECORD.
009600     COPY RSVTRN.
009700 
009800 FD  DECISION
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS RSVDEC-RECORD.
010100     COPY RSVDEC.
010200 
010300 FD  OCCUPRPT
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS RSVMBT-LINEA-RPT.
010600 01  RSVMBT-LINEA-RPT.
010700     05  RSVMBT-LIN-TEXTO           PIC X(131).
010800     05  FILLER                     PIC X(001).
010900 
011000 WORKING-STORAGE SECTION.
011100 01  FILLER                  PIC X(024) VALUE
011200     "** PROGRAM RSVMBTCH  **".
011300 
011400 COPY RSVCMWS.
011500 COPY RSVEVLK.
011600 COPY RSVRQLK.
011700 COPY RSVSTLK.
011800 COPY RSVCFLK.
011900 COPY RSVAULK.
012000 COPY RSVAVLK.
012100 COPY RSVTCLK.
012200 COPY RSVPRLK.
012300 COPY RSVTBL.
012400 
012500 77  WK-N-MIN-BLOQUE             PIC 9(003) COMP VALUE 30.
012600 77  WK-N-CUPOS-BLOQUE           PIC 9(003) COMP VALUE 10.
012700 
012800 77  WK-N-TOT-ACCEPTED           PIC 9(007) COMP VALUE ZERO.
012900 77  WK-N-TOT-REJECTED           PIC 9(007) COMP VALUE ZERO.
013000 77  WK-N-TOT-PENDING            PIC 9(007) COMP VALUE ZERO.
013100 77  WK-N-TOT-CONFLICTS          PIC 9(007) COMP VALUE ZERO.
013200 
013300 77  WK-N-NUM-FECHAS             PIC 9(003) COMP VALUE ZERO.
013400 77  WK-IX-FEC-BUSCA             PIC 9(003) COMP VALUE ZERO.
013500 77  WK-IX-FEC-IMP               PIC 9(003) COMP VALUE ZERO.
013600 77  WK-IX-BLQ-IMP                PIC 9(003) COMP VALUE ZERO.
013700 
013800 77  WK-C-FECHA-YA-VISTA         PIC X(001) VALUE "N".
013900     88  WK-SW-FECHA-YA-VISTA            VALUE "Y".
014000 
014100 01  WK-FECHAS-ESPACIO.
014200     05  WK-FECHA-TABLA          PIC 9(008) OCCURS 50 TIMES
014300                                  INDEXED BY WK-IX-FECHA.
014400     05  FILLER                  PIC X(004).
014500 
014600 01  WK-N-FECHA-EDIT-GRP.
014700     05  WK-N-FECHA-EDIT-AA      PIC 9(004).
014800     05  WK-N-FECHA-EDIT-MM      PIC 9(002).
014900     05  WK-N-FECHA-EDIT-DD      PIC 9(002).
015000     05  FILLER                  PIC X(002).
015100 01  WK-N-FECHA-EDIT-R REDEFINES WK-N-FECHA-EDIT-GRP.
015200     05  WK-N-FECHA-EDIT-DIGITOS PIC 9(008).
015300     05  FILLER                  PIC X(002).
015400 
015500 01  WK-N-HHMM-EDIT.
015600     05  WK-N-HHMM-HH            PIC 9(002).
015700     05  WK-N-HHMM-MM            PIC 9(002).
015800     05  FILLER                  PIC X(002).
015900 01  WK-N-HHMM-R REDEFINES WK-N-HHMM-EDIT.
016000     05  WK-N-HHMM-DIGITOS       PIC 9(004).
016100     05  FILLER                  PIC X(002).
016200 
016300 01  WK-C-HHMM-EDITADO.
016400     05  WK-C-HHMM-EDT-HH        PIC 9(002).
016500     05  FILLER                  PIC X(001) VALUE ":".
016600     05  WK-C-HHMM-EDT-MM        PIC 9(002).
016700 
016800 01  WK-HDR-LINE.
016900     05  FILLER                  PIC X(001) VALUE SPACES.
017000     05  FILLER                  PIC X(012) VALUE "ESPACIO....:".
017100     05  HDR-ESPACIO-ID          PIC 9(006).
017200     05  FILLER                  PIC X(002) VALUE SPACES.
017300     05  HDR-ESPACIO-NOMBRE      PIC X(030).
017400     05  FILLER                  PIC X(007) VALUE "FECHA: ".
017500     05  HDR-FECHA-AA            PIC 9(004).
017600     05  FILLER                  PIC X(001) VALUE "-".
017700     05  HDR-FECHA-MM            PIC 9(002).
017800     05  FILLER                  PIC X(001) VALUE "-".
017900     05  HDR-FECHA-DD            PIC 9(002).
018000     05  FILLER                  PIC X(064) VALUE SPACES.
018100 
018200 01  WK-DET-LINE.
018300     05  FILLER                  PIC X(003) VALUE SPACES.
018400     05  FILLER                  PIC X(005) VALUE "FROM ".
018500     05  DET-DESDE               PIC X(005).
018600     05  FILLER                  PIC X(004) VALUE "  TO".
018700     05  FILLER                  PIC X(001) VALUE SPACES.
018800     05  DET-HASTA               PIC X(005).
018900     05  FILLER                  PIC X(009) VALUE "  STATUS ".
019000     05  DET-ESTADO              PIC X(012).
019100     05  FILLER                  PIC X(088) VALUE SPACES.
019200 
019300 01  WK-CAP-HDR-LINE.
019400     05  FILLER                  PIC X(003) VALUE SPACES.
019500     05  FILLER                  PIC X(041) VALUE
019600         "CAPACIDAD DE APOYO TECNICO - BLOQUES CON".
019700     05  FILLER                  PIC X(006) VALUE " USO: ".
019800     05  FILLER                  PIC X(082) VALUE SPACES.
019900 
020000 01  WK-CAP-LINE.
020100     05  FILLER                  PIC X(003) VALUE SPACES.
020200     05  FILLER                  PIC X(007) VALUE "BLOQUE ".
020300     05  CAP-DESDE               PIC X(005).
020400     05  FILLER                  PIC X(001) VALUE "-".
020500     05  CAP-HASTA               PIC X(005).
020600     05  FILLER                  PIC X(008) VALUE "  USADOS".
020700     05  FILLER                  PIC X(001) VALUE SPACES.
020800     05  CAP-USADOS              PIC ZZ9.
020900     05  FILLER                  PIC X(013) VALUE "  DISPONIBLES".
021000     05  FILLER                  PIC X(001) VALUE SPACES.
021100     05  CAP-DISPON              PIC ZZ9.
021200     05  FILLER                  PIC X(082) VALUE SPACES.
021300 
021400 01  WK-TRL-LINE-1.
021500     05  FILLER                  PIC X(003) VALUE SPACES.
021600     05  FILLER                  PIC X(037) VALUE
021700         "TOTAL DE CONFLICTOS DE PRIORIDAD....".
021800     05  TRL-CONFLICTS           PIC ZZZ,ZZ9.
021900     05  FILLER                  PIC X(085) VALUE SPACES.
022000 
022100 01  WK-TRL-LINE-2.
022200     05  FILLER                  PIC X(003) VALUE SPACES.
022300     05  FILLER                  PIC X(025) VALUE
022400         "TRANSACCIONES ACCEPTED..".
022500     05  TRL-ACCEPTED            PIC ZZZ,ZZ9.
022600     05  FILLER                  PIC X(004) VALUE SPACES.
022700     05  FILLER                  PIC X(025) VALUE
022800         "TRANSACCIONES REJECTED..".
022900     05  TRL-REJECTED            PIC ZZZ,ZZ9.
023000     05  FILLER                  PIC X(004) VALUE SPACES.
023100     05  FILLER                  PIC X(025) VALUE
023200         "TRANSACCIONES PENDING...".
023300     05  TRL-PENDING             PIC ZZZ,ZZ9.
023400     05  FILLER                  PIC X(025) VALUE SPACES.
023500 
023600 PROCEDURE DIVISION.
023700 
023800 MAIN-MODULE.
023900     PERFORM A000-INITIALIZE
024000        THRU A099-INITIALIZE-EX.
024100     PERFORM B100-LOAD-SPACES
024200        THRU B199-LOAD-SPACES-EX.
024300     PERFORM B200-LOAD-EVENTS
024400        THRU B299-LOAD-EVENTS-EX.
024500     PERFORM B300-LOAD-TECH-CONFIG
024600        THRU B399-LOAD-TECH-CONFIG-EX.
024700     PERFORM C000-PROCESS-TRANSACTIONS
024800        THRU C099-PROCESS-TRANSACTIONS-EX.
024900     PERFORM E000-PRINT-REPORT
025000        THRU E099-PRINT-REPORT-EX.
025100     PERFORM F000-TERMINATE
025200        THRU F099-TERMINATE-EX.
025300     GOBACK.
025400*----------------------------------------------------------------*
025500 A000-INITIALIZE.
025600*----------------------------------------------------------------*
025700     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
025800     ACCEPT WK-C-RUN-TIME FROM TIME.
025900     MOVE ZERO TO RSVTBL-NUM-ESPACIOS.
026000     MOVE ZERO TO RSVTBL-NUM-EVENTOS.
026100 
026200     OPEN INPUT SPACES.
026300     IF NOT WK-C-SUCCESSFUL
026400        DISPLAY "RSVMBTCH - OPEN FILE ERROR - SPACES"
026500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600        GO TO Y900-ABNORMAL-TERMINATION
026700     END-IF.
026800 
026900     OPEN INPUT EVENTS.
027000     IF NOT WK-C-SUCCESSFUL
027100        DISPLAY "RSVMBTCH - OPEN FILE ERROR - EVENTS"
027200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027300        GO TO Y900-ABNORMAL-TERMINATION
027400     END-IF.
027500 
027600     OPEN INPUT TECHCFG.
027700     IF NOT WK-C-SUCCESSFUL
027800        DISPLAY "RSVMBTCH - OPEN FILE ERROR - TECHCFG"
027900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028000        GO TO Y900-ABNORMAL-TERMINATION
028100     END-IF.
028200 
028300     OPEN INPUT TRANSACT.
028400     IF NOT WK-C-SUCCESSFUL
028500        DISPLAY "RSVMBTCH - OPEN FILE ERROR - TRANSACT"
028600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028700        GO TO Y900-ABNORMAL-TERMINATION
028800     END-IF.
028900 
029000     OPEN OUTPUT DECISION.
029100     IF NOT WK-C-SUCCESSFUL
029200        DISPLAY "RSVMBTCH - OPEN FILE ERROR - DECISION"
029300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029400        GO TO Y900-ABNORMAL-TERMINATION
029500     END-IF.
029600 
029700     OPEN OUTPUT OCCUPRPT.
029800     IF NOT WK-C-SUCCESSFUL
029900        DISPLAY "RSVMBTCH - OPEN FILE ERROR - OCCUPRPT"
030000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030100        GO TO Y900-ABNORMAL-TERMINATION
030200     END-IF.
030300 A099-INITIALIZE-EX.
030400     EXIT.
030500*----------------------------------------------------------------*
030600 B100-LOAD-SPACES.
030700*----------------------------------------------------------------*
030800     SET WK-C-FIN-NO TO TRUE.
030900     PERFORM B110-LEER-SPACE
031000        THRU B110-LEER-SPACE-EX.
031100     PERFORM B120-CARGAR-SPACE
031200        THRU B120-CARGAR-SPACE-EX
031300        UNTIL WK-C-FIN-SI.
031400 B199-LOAD-SPACES-EX.
031500     EXIT.
031600*----------------------------------------------------------------*
031700 B110-LEER-SPACE.
031800*----------------------------------------------------------------*
031900     READ SPACES
032000        AT END SET WK-C-FIN-SI TO TRUE
032100     END-READ.
032200 B110-LEER-SPACE-EX.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 B120-CARGAR-SPACE.
032600*----------------------------------------------------------------*
032700     ADD 1 TO RSVTBL-NUM-ESPACIOS.
032800     SET RSVTBL-IX-ESP TO RSVTBL-NUM-ESPACIOS.
032900     MOVE RSVSPC-ID
033000                     TO RSVTBL-ESP-ID (RSVTBL-IX-ESP).
033100     MOVE RSVSPC-NOMBRE
033200                     TO RSVTBL-ESP-NOMBRE (RSVTBL-IX-ESP).
033300     MOVE RSVSPC-CAPACIDAD
033400                     TO RSVTBL-ESP-CAPACIDAD (RSVTBL-IX-ESP).
033500     MOVE RSVSPC-BUF-ANTES-DEF
033600                     TO RSVTBL-ESP-BUF-ANTES-DEF (RSVTBL-IX-ESP).
033700     MOVE RSVSPC-BUF-DESPUES-DEF
033800                     TO RSVTBL-ESP-BUF-DESPUES-DEF (RSVTBL-IX-ESP).
033900     MOVE RSVSPC-ACTIVO
034000                     TO RSVTBL-ESP-ACTIVO (RSVTBL-IX-ESP).
034100     PERFORM B110-LEER-SPACE
034200        THRU B110-LEER-SPACE-EX.
034300 B120-CARGAR-SPACE-EX.
034400     EXIT.
034500*----------------------------------------------------------------*
034600 B200-LOAD-EVENTS.
034700*----------------------------------------------------------------*
034800     SET WK-C-FIN-NO TO TRUE.
034900     PERFORM B210-LEER-EVENT
035000        THRU B210-LEER-EVENT-EX.
035100     PERFORM B220-CARGAR-EVENT
035200        THRU B220-CARGAR-EVENT-EX
035300        UNTIL WK-C-FIN-SI.
035400 B299-LOAD-EVENTS-EX.
035500     EXIT.
035600*----------------------------------------------------------------*
035700 B210-LEER-EVENT.
035800*----------------------------------------------------------------*
035900     READ EVENTS
036000        AT END SET WK-C-FIN-SI TO TRUE
036100     END-READ.
036200 B210-LEER-EVENT-EX.
036300     EXIT.
036400*----------------------------------------------------------------*
036500 B220-CARGAR-EVENT.
036600*----------------------------------------------------------------*
036700     ADD 1 TO RSVTBL-NUM-EVENTOS.
036800     SET RSVTBL-IX-EVT TO RSVTBL-NUM-EVENTOS.
036900     MOVE RSVEVT-ID       TO RSVTBL-EVT-ID (RSVTBL-IX-EVT).
037000     MOVE RSVEVT-FECHA    TO RSVTBL-EVT-FECHA (RSVTBL-IX-EVT).
037100     MOVE RSVEVT-DESDE    TO RSVTBL-EVT-DESDE (RSVTBL-IX-EVT).
037200     MOVE RSVEVT-HASTA    TO RSVTBL-EVT-HASTA (RSVTBL-IX-EVT).
037300     MOVE RSVEVT-ESTADO   TO RSVTBL-EVT-ESTADO (RSVTBL-IX-EVT).
037400     MOVE RSVEVT-NOMBRE   TO RSVTBL-EVT-NOMBRE (RSVTBL-IX-EVT).
037500     MOVE RSVEVT-ESPACIO-ID
037600                     TO RSVTBL-EVT-ESPACIO-ID (RSVTBL-IX-EVT).
037700     MOVE RSVEVT-LUGAR-LIBRE
037800                     TO RSVTBL-EVT-LUGAR-LIBRE (RSVTBL-IX-EVT).
037900     MOVE RSVEVT-AREA-SOLICITANTE
038000                     TO RSVTBL-EVT-AREA-SOLICIT (RSVTBL-IX-EVT).
038100     MOVE RSVEVT-PRIORIDAD
038200                     TO RSVTBL-EVT-PRIORIDAD (RSVTBL-IX-EVT).
038300     MOVE RSVEVT-BUF-ANTES
038400                     TO RSVTBL-EVT-BUF-ANTES (RSVTBL-IX-EVT).
038500     MOVE RSVEVT-BUF-DESPUES
038600                     TO RSVTBL-EVT-BUF-DESPUES (RSVTBL-IX-EVT).
038700     MOVE RSVEVT-REQ-TECNICO
038800                     TO RSVTBL-EVT-REQ-TECNICO (RSVTBL-IX-EVT).
038900     MOVE RSVEVT-MODO-TECNICO
039000                     TO RSVTBL-EVT-MODO-TECNICO (RSVTBL-IX-EVT).
039100     MOVE RSVEVT-OK-CEREMONIAL
039200                     TO RSVTBL-EVT-OK-CEREMONIAL (RSVTBL-IX-EVT).
039300     MOVE RSVEVT-OK-TECNICO
039400                     TO RSVTBL-EVT-OK-TECNICO (RSVTBL-IX-EVT).
039500     MOVE RSVEVT-ACTIVO
039600                     TO RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT).
039700     MOVE "N"        TO RSVTBL-EVT-REBOOK-FLAG (RSVTBL-IX-EVT).
039800     PERFORM B210-LEER-EVENT
039900        THRU B210-LEER-EVENT-EX.
040000 B220-CARGAR-EVENT-EX.
040100     EXIT.
040200*----------------------------------------------------------------*
040300 B300-LOAD-TECH-CONFIG.
040400*----------------------------------------------------------------*
040500*    GEST-0124 - SI EL REGISTRO DE TECHCFG NO EXISTE O ESTA       *
040600*    INACTIVO SE CONSERVAN LOS VALORES POR DEFECTO 30 MIN / 10   *
040700*    CUPOS (GEST-0121, RSVTCF).                                    *
040800*----------------------------------------------------------------*
040900     SET WK-C-FIN-NO TO TRUE.
041000     READ TECHCFG
041100        AT END SET WK-C-FIN-SI TO TRUE
041200     END-READ.
041300     IF WK-C-FIN-NO
041400        AND RSVTCF-ES-ACTIVO
041500        MOVE RSVTCF-MINUTOS-BLOQUE    TO WK-N-MIN-BLOQUE
041600        MOVE RSVTCF-CUPOS-POR-BLOQUE  TO WK-N-CUPOS-BLOQUE
041700     END-IF.
041800 B399-LOAD-TECH-CONFIG-EX.
041900     EXIT.
042000*----------------------------------------------------------------*
042100 C000-PROCESS-TRANSACTIONS.
042200*----------------------------------------------------------------*
042300     SET WK-C-FIN-NO TO TRUE.
042400     PERFORM C100-LEER-TRANSACCION
042500        THRU C100-LEER-TRANSACCION-EX.
042600     PERFORM C200-PROCESAR-UNA
042700        THRU C299-PROCESAR-UNA-EX
042800        UNTIL WK-C-FIN-SI.
042900 C099-PROCESS-TRANSACTIONS-EX.
043000     EXIT.
043100*----------------------------------------------------------------*
043200 C100-LEER-TRANSACCION.
043300*----------------------------------------------------------------*
043400     READ TRANSACT
043500        AT END SET WK-C-FIN-SI TO TRUE
043600     END-READ.
043700 C100-LEER-TRANSACCION-EX.
043800     EXIT.
043900*----------------------------------------------------------------*
044000 C200-PROCESAR-UNA.
044100*----------------------------------------------------------------*
044200     INITIALIZE RSVDEC-DATOS.
044300     MOVE RSVTRN-EVT-ID TO RSVDEC-EVT-ID.
044400     EVALUATE TRUE
044500        WHEN RSVTRN-TIPO-STATUS
044600           PERFORM C300-DESPACHAR-STATUS
044700              THRU C399-DESPACHAR-STATUS-EX
044800        WHEN RSVTRN-TIPO-REQUEST
044900           PERFORM C400-DESPACHAR-REQUEST
045000              THRU C499-DESPACHAR-REQUEST-EX
045100        WHEN RSVTRN-TIPO-CREATE
045200           PERFORM C500-DESPACHAR-CREATE
045300              THRU C599-DESPACHAR-CREATE-EX
045400        WHEN RSVTRN-TIPO-CONFLICT
045500           PERFORM C600-DESPACHAR-CONFLICT
045600              THRU C699-DESPACHAR-CONFLICT-EX
045700        WHEN OTHER
045800           SET RSVDEC-RECHAZADA TO TRUE
045900           MOVE "TIPO DE TRANSACCION NO RECONOCIDO"
046000                                        TO RSVDEC-MOTIVO
046100     END-EVALUATE.
046200     PERFORM C900-WRITE-DECISION
046300        THRU C999-WRITE-DECISION-EX.
046400     PERFORM C100-LEER-TRANSACCION
046500        THRU C100-LEER-TRANSACCION-EX.
046600 C299-PROCESAR-UNA-EX.
046700     EXIT.
046800*----------------------------------------------------------------*
046900 C300-DESPACHAR-STATUS.
047000*----------------------------------------------------------------*
047100     INITIALIZE RSVSTLK-PARMS.
047200     MOVE RSVTRN-EVT-ID       TO RSVSTLK-I-EVT-ID.
047300     MOVE RSVTRN-ESTADO-DEST  TO RSVSTLK-I-TARGET-STATUS.
047400     MOVE RSVTRN-ROL-ACTOR    TO RSVSTLK-I-ACTOR-ROLE.
047500     MOVE WK-N-MIN-BLOQUE     TO RSVSTLK-I-MIN-BLOQUE.
047600     MOVE WK-N-CUPOS-BLOQUE   TO RSVSTLK-I-CUPOS-BLOQUE.
047700 
047800     CALL "RSVSTAT" USING RSVSTLK-PARMS, RSVTBL-ESPACIOS,
047900                           RSVTBL-EVENTOS.
048000 
048100     MOVE RSVSTLK-O-RESULTADO      TO RSVDEC-RESULTADO.
048200     MOVE RSVSTLK-O-ESTADO-NUEVO   TO RSVDEC-ESTADO-NUEVO.
048300     MOVE RSVSTLK-O-MOTIVO         TO RSVDEC-MOTIVO.
048400     MOVE RSVSTLK-O-NUM-CONFLICTOS TO RSVDEC-CONTADOR-CONFLICTOS.
048500     ADD RSVSTLK-O-NUM-CONFLICTOS  TO WK-N-TOT-CONFLICTS.
048600 C399-DESPACHAR-STATUS-EX.
048700     EXIT.
048800*----------------------------------------------------------------*
048900 C400-DESPACHAR-REQUEST.
049000*----------------------------------------------------------------*
049100     INITIALIZE RSVRQLK-PARMS.
049200     MOVE RSVTRN-FECHA             TO RSVRQLK-I-FECHA.
049300     MOVE RSVTRN-DESDE             TO RSVRQLK-I-DESDE.
049400     MOVE RSVTRN-HASTA             TO RSVRQLK-I-HASTA.
049500     MOVE RSVTRN-ESPACIO-ID        TO RSVRQLK-I-ESPACIO-ID.
049600     MOVE RSVTRN-LUGAR-LIBRE       TO RSVRQLK-I-LUGAR-LIBRE.
049700     MOVE RSVTRN-AREA-SOLICITANTE  TO RSVRQLK-I-AREA-SOLICIT.
049800     MOVE RSVTRN-BUF-ANTES         TO RSVRQLK-I-BUF-ANTES.
049900     MOVE RSVTRN-BUF-DESPUES       TO RSVRQLK-I-BUF-DESPUES.
050000 
050100     CALL "RSVREQ" USING RSVRQLK-PARMS.
050200 
050300     IF RSVRQLK-O-ACEPTADO-SI
050400        SET RSVDEC-ACEPTADA         TO TRUE
050500        MOVE "SOLICITADO"           TO RSVDEC-ESTADO-NUEVO
050600        MOVE RSVRQLK-O-TRACKING-ID  TO RSVDEC-EVT-ID
050700        PERFORM C410-ALTA-EVENTO-SOLICITADO
050800           THRU C419-ALTA-EVENTO-SOLICITADO-EX
050900     ELSE
051000        SET RSVDEC-RECHAZADA TO TRUE
051100        MOVE SPACES          TO RSVDEC-ESTADO-NUEVO
051200     END-IF.
051300     MOVE RSVRQLK-O-MOTIVO TO RSVDEC-MOTIVO.
051400     MOVE ZERO             TO RSVDEC-CONTADOR-CONFLICTOS.
051500 C499-DESPACHAR-REQUEST-EX.
051600     EXIT.
051700*----------------------------------------------------------------*
051800 C410-ALTA-EVENTO-SOLICITADO.
051900*----------------------------------------------------------------*
052000*    GEST-0094 - LA SOLICITUD PUBLICA ACEPTADA SE AGREGA A LA    *
052100*    TABLA DE EVENTOS EN MEMORIA EN ESTADO "SOLICITADO", CON     *
052200*    PRIORIDAD DERIVADA POR RSVPRIOR (RSVRQLK NO TIENE CAMPO DE  *
052300*    PRIORIDAD PROPIO) - GEST-0218.                                *
052400*----------------------------------------------------------------*
052500     INITIALIZE RSVPRLK-PARMS.
052600     SET RSVPRLK-OPC-DERIVAR      TO TRUE.
052700     MOVE RSVTRN-AREA-SOLICITANTE TO RSVPRLK-D-AREA-SOLICIT.
052800     MOVE RSVTRN-PRIORIDAD        TO RSVPRLK-D-PRIORIDAD-PED.
052900     CALL "RSVPRIOR" USING RSVPRLK-PARMS.
053000 
053100     ADD 1 TO RSVTBL-NUM-EVENTOS.
053200     SET RSVTBL-IX-EVT TO RSVTBL-NUM-EVENTOS.
053300     INITIALIZE RSVTBL-EVENTO (RSVTBL-IX-EVT).
053400     MOVE RSVRQLK-O-TRACKING-ID
053500                     TO RSVTBL-EVT-ID (RSVTBL-IX-EVT).
053600     MOVE RSVRQLK-I-FECHA
053700                     TO RSVTBL-EVT-FECHA (RSVTBL-IX-EVT).
053800     MOVE RSVRQLK-I-DESDE
053900                     TO RSVTBL-EVT-DESDE (RSVTBL-IX-EVT).
054000     MOVE RSVRQLK-I-HASTA
054100                     TO RSVTBL-EVT-HASTA (RSVTBL-IX-EVT).
054200     MOVE "SOLICITADO"
054300                     TO RSVTBL-EVT-ESTADO (RSVTBL-IX-EVT).
054400     MOVE RSVRQLK-I-ESPACIO-ID
054500                     TO RSVTBL-EVT-ESPACIO-ID (RSVTBL-IX-EVT).
054600     MOVE RSVRQLK-I-LUGAR-LIBRE
054700                     TO RSVTBL-EVT-LUGAR-LIBRE (RSVTBL-IX-EVT).
054800     MOVE RSVRQLK-I-AREA-SOLICIT
054900                     TO RSVTBL-EVT-AREA-SOLICIT (RSVTBL-IX-EVT).
055000     MOVE RSVPRLK-O-PRIORIDAD
055100                     TO RSVTBL-EVT-PRIORIDAD (RSVTBL-IX-EVT).
055200     MOVE RSVRQLK-I-BUF-ANTES
055300                     TO RSVTBL-EVT-BUF-ANTES (RSVTBL-IX-EVT).
055400     MOVE RSVRQLK-I-BUF-DESPUES
055500                     TO RSVTBL-EVT-BUF-DESPUES (RSVTBL-IX-EVT).
055600     MOVE "N"        TO RSVTBL-EVT-REQ-TECNICO (RSVTBL-IX-EVT).
055700     MOVE SPACES     TO RSVTBL-EVT-MODO-TECNICO (RSVTBL-IX-EVT).
055800     MOVE "N"        TO RSVTBL-EVT-OK-CEREMONIAL (RSVTBL-IX-EVT).
055900     MOVE "N"        TO RSVTBL-EVT-OK-TECNICO (RSVTBL-IX-EVT).
056000     MOVE "Y"        TO RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT).
056100     MOVE "N"        TO RSVTBL-EVT-REBOOK-FLAG (RSVTBL-IX-EVT).
056200 C419-ALTA-EVENTO-SOLICITADO-EX.
056300     EXIT.
056400*----------------------------------------------------------------*
056500 C500-DESPACHAR-CREATE.
056600*----------------------------------------------------------------*
056700     INITIALIZE RSVEVLK-PARMS.
056800     MOVE RSVTRN-EVT-ID            TO RSVEVLK-I-EVT-ID.
056900     MOVE RSVTRN-FECHA             TO RSVEVLK-I-FECHA.
057000     MOVE RSVTRN-DESDE             TO RSVEVLK-I-DESDE.
057100     MOVE RSVTRN-HASTA             TO RSVEVLK-I-HASTA.
057200     MOVE RSVTRN-ESPACIO-ID        TO RSVEVLK-I-ESPACIO-ID.
057300     MOVE RSVTRN-LUGAR-LIBRE       TO RSVEVLK-I-LUGAR-LIBRE.
057400     MOVE RSVTRN-AREA-SOLICITANTE  TO RSVEVLK-I-AREA-SOLICIT.
057500     MOVE RSVTRN-PRIORIDAD         TO RSVEVLK-I-PRIORIDAD.
057600     MOVE RSVTRN-BUF-ANTES-FLAG    TO RSVEVLK-I-BUF-ANTES-FLAG.
057700     MOVE RSVTRN-BUF-ANTES         TO RSVEVLK-I-BUF-ANTES.
057800     MOVE RSVTRN-BUF-DESPUES-FLAG  TO RSVEVLK-I-BUF-DESPUES-FLAG.
057900     MOVE RSVTRN-BUF-DESPUES       TO RSVEVLK-I-BUF-DESPUES.
058000     MOVE RSVTRN-REQ-TECNICO       TO RSVEVLK-I-REQ-TECNICO.
058100     MOVE RSVTRN-MODO-TECNICO      TO RSVEVLK-I-MODO-TECNICO.
058200     MOVE RSVTRN-CONTACTO-NOMBRE   TO RSVEVLK-I-CONTACTO-NOMBRE.
058300     MOVE RSVTRN-CONTACTO-EMAIL    TO RSVEVLK-I-CONTACTO-EMAIL.
058400     MOVE RSVTRN-CONTACTO-NOMBRE   TO RSVEVLK-I-USR-NOMBRE.
058500     MOVE RSVTRN-CONTACTO-EMAIL    TO RSVEVLK-I-USR-EMAIL.
058600 
058700     CALL "RSVEVSV" USING RSVEVLK-PARMS, RSVTBL-ESPACIOS,
058800                           RSVTBL-EVENTOS.
058900 
059000     IF RSVEVLK-O-ACEPTADO-SI
059100        SET RSVDEC-ACEPTADA TO TRUE
059200        PERFORM C510-BUSCAR-ESTADO-EVENTO
059300           THRU C519-BUSCAR-ESTADO-EVENTO-EX
059400     ELSE
059500        SET RSVDEC-RECHAZADA TO TRUE
059600        MOVE SPACES          TO RSVDEC-ESTADO-NUEVO
059700     END-IF.
059800     MOVE RSVEVLK-O-MOTIVO TO RSVDEC-MOTIVO.
059900     MOVE ZERO             TO RSVDEC-CONTADOR-CONFLICTOS.
060000 C599-DESPACHAR-CREATE-EX.
060100     EXIT.
060200*----------------------------------------------------------------*
060300 C510-BUSCAR-ESTADO-EVENTO.
060400*----------------------------------------------------------------*
060500*    EL ESTADO RESULTANTE SE LEE DE LA TABLA EN MEMORIA PORQUE   *
060600*    RSVEVSV PUDO HABER CREADO EL EVENTO (EN_REVISION) O         *
060700*    ACTUALIZADO UNO YA EXISTENTE (CONSERVA SU ESTADO ANTERIOR). *
060800*----------------------------------------------------------------*
060900     SET RSVTBL-IX-EVT TO 1.
061000     SEARCH RSVTBL-EVENTOS VARYING RSVTBL-IX-EVT
061100        AT END
061200           MOVE SPACES TO RSVDEC-ESTADO-NUEVO
061300        WHEN RSVTBL-EVT-ID (RSVTBL-IX-EVT) = RSVEVLK-I-EVT-ID
061400                 AND RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT) = "Y"
061500           MOVE RSVTBL-EVT-ESTADO (RSVTBL-IX-EVT)
061600                                         TO RSVDEC-ESTADO-NUEVO
061700     END-SEARCH.
061800 C519-BUSCAR-ESTADO-EVENTO-EX.
061900     EXIT.
062000*----------------------------------------------------------------*
062100 C600-DESPACHAR-CONFLICT.
062200*----------------------------------------------------------------*
062300     INITIALIZE RSVCFLK-PARMS.
062400     SET RSVCFLK-OPC-DECIDIR TO TRUE.
062500     MOVE RSVTRN-LUGAR-LIBRE  TO RSVCFLK-D-CODIGO-CONFL.
062600     MOVE RSVTRN-ESTADO-DEST  TO RSVCFLK-D-DECISION.
062700     MOVE RSVTRN-ESPACIO-ID   TO RSVCFLK-D-DESTINO-ESPACIO.
062800     MOVE RSVTRN-FECHA        TO RSVCFLK-D-DESTINO-FECHA.
062900     MOVE RSVTRN-DESDE        TO RSVCFLK-D-DESTINO-DESDE.
063000     MOVE RSVTRN-HASTA        TO RSVCFLK-D-DESTINO-HASTA.
063100     MOVE WK-N-MIN-BLOQUE     TO RSVCFLK-D-MIN-BLOQUE.
063200     MOVE WK-N-CUPOS-BLOQUE   TO RSVCFLK-D-CUPOS-BLOQUE.
063300 
063400     CALL "RSVCONF" USING RSVCFLK-PARMS, RSVTBL-ESPACIOS,
063500                           RSVTBL-EVENTOS.
063600 
063700     IF RSVCFLK-O-EXITO-SI
063800        SET RSVDEC-ACEPTADA     TO TRUE
063900        MOVE RSVTRN-ESTADO-DEST TO RSVDEC-ESTADO-NUEVO
064000     ELSE
064100        SET RSVDEC-RECHAZADA TO TRUE
064200        MOVE SPACES          TO RSVDEC-ESTADO-NUEVO
064300     END-IF.
064400     MOVE RSVCFLK-O-MOTIVO TO RSVDEC-MOTIVO.
064500     MOVE ZERO             TO RSVDEC-CONTADOR-CONFLICTOS.
064600 C699-DESPACHAR-CONFLICT-EX.
064700     EXIT.
064800*----------------------------------------------------------------*
064900 C900-WRITE-DECISION.
065000*----------------------------------------------------------------*
065100     IF RSVDEC-ACEPTADA
065200        ADD 1 TO WK-N-TOT-ACCEPTED
065300     ELSE
065400        IF RSVDEC-RECHAZADA
065500           ADD 1 TO WK-N-TOT-REJECTED
065600        ELSE
065700           ADD 1 TO WK-N-TOT-PENDING
065800        END-IF
065900     END-IF.
066000 
066100     WRITE RSVDEC-RECORD.
066200     IF NOT WK-C-SUCCESSFUL
066300        DISPLAY "RSVMBTCH - WRITE FILE ERROR - DECISION"
066400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
066500        GO TO Y900-ABNORMAL-TERMINATION
066600     END-IF.
066700 C999-WRITE-DECISION-EX.
066800     EXIT.
066900*----------------------------------------------------------------*
067000 E000-PRINT-REPORT.
067100*----------------------------------------------------------------*
067200     SET RSVTBL-IX-ESP TO 1.
067300     PERFORM E100-IMPRIMIR-UN-ESPACIO
067400        THRU E199-IMPRIMIR-UN-ESPACIO-EX
067500        VARYING RSVTBL-IX-ESP FROM 1 BY 1
067600        UNTIL RSVTBL-IX-ESP > RSVTBL-NUM-ESPACIOS.
067700     PERFORM D900-PRINT-TRAILER
067800        THRU D999-PRINT-TRAILER-EX.
067900 E099-PRINT-REPORT-EX.
068000     EXIT.
068100*----------------------------------------------------------------*
068200 E100-IMPRIMIR-UN-ESPACIO.
068300*----------------------------------------------------------------*
068400     PERFORM E110-RECOGER-FECHAS
068500        THRU E119-RECOGER-FECHAS-EX.
068600     SET WK-IX-FEC-IMP TO 1.
068700     PERFORM E120-IMPRIMIR-UNA-FECHA
068800        THRU E129-IMPRIMIR-UNA-FECHA-EX
068900        VARYING WK-IX-FEC-IMP FROM 1 BY 1
069000        UNTIL WK-IX-FEC-IMP > WK-N-NUM-FECHAS.
069100 E199-IMPRIMIR-UN-ESPACIO-EX.
069200     EXIT.
069300*----------------------------------------------------------------*
069400 E110-RECOGER-FECHAS.
069500*----------------------------------------------------------------*
069600*    RECOGE LAS FECHAS DISTINTAS DE LOS EVENTOS ACTIVOS DEL       *
069700*    ESPACIO ACTUAL PARA IMPRIMIR UNA SECCION DE REPORTE POR      *
069800*    CADA COMBINACION ESPACIO / FECHA (GEST-0122 / GEST-0124).   *
069900*----------------------------------------------------------------*
070000     MOVE ZERO TO WK-N-NUM-FECHAS.
070100     SET RSVTBL-IX-EVT TO 1.
070200     PERFORM E111-EVALUAR-UN-EVENTO
070300        THRU E119-RECOGER-FECHAS-EX
070400        VARYING RSVTBL-IX-EVT FROM 1 BY 1
070500        UNTIL RSVTBL-IX-EVT > RSVTBL-NUM-EVENTOS.
070600     GO TO E119-RECOGER-FECHAS-EX.
070700 E111-EVALUAR-UN-EVENTO.
070800     IF RSVTBL-EVT-ACTIVO (RSVTBL-IX-EVT) = "Y"
070900        AND RSVTBL-EVT-ESPACIO-ID (RSVTBL-IX-EVT)
071000                              = RSVTBL-ESP-ID (RSVTBL-IX-ESP)
071100        PERFORM E112-BUSCAR-FECHA-EN-TABLA
071200           THRU E118-BUSCAR-FECHA-EN-TABLA-EX
071300     END-IF.
071400 E119-RECOGER-FECHAS-EX.
071500     EXIT.
071600*----------------------------------------------------------------*
071700 E112-BUSCAR-FECHA-EN-TABLA.
071800*----------------------------------------------------------------*
071900     MOVE "N" TO WK-C-FECHA-YA-VISTA.
072000     SET WK-IX-FEC-BUSCA TO 1.
072100     PERFORM E113-COMPARAR-FECHA
072200        THRU E117-COMPARAR-FECHA-EX
072300        VARYING WK-IX-FEC-BUSCA FROM 1 BY 1
072400        UNTIL WK-IX-FEC-BUSCA > WK-N-NUM-FECHAS.
072500     IF NOT WK-SW-FECHA-YA-VISTA
072600        ADD 1 TO WK-N-NUM-FECHAS
072700        SET WK-IX-FECHA TO WK-N-NUM-FECHAS
072800        MOVE RSVTBL-EVT-FECHA (RSVTBL-IX-EVT)
072900                              TO WK-FECHA-TABLA (WK-IX-FECHA)
073000     END-IF.
073100 E118-BUSCAR-FECHA-EN-TABLA-EX.
073200     EXIT.
073300*----------------------------------------------------------------*
073400 E113-COMPARAR-FECHA.
073500*----------------------------------------------------------------*
073600     SET WK-IX-FECHA TO WK-IX-FEC-BUSCA.
073700     IF WK-FECHA-TABLA (WK-IX-FECHA)
073800                         = RSVTBL-EVT-FECHA (RSVTBL-IX-EVT)
073900        SET WK-SW-FECHA-YA-VISTA TO TRUE
074000     END-IF.
074100 E117-COMPARAR-FECHA-EX.
074200     EXIT.
074300*----------------------------------------------------------------*
074400 E120-IMPRIMIR-UNA-FECHA.
074500*----------------------------------------------------------------*
074600     SET WK-IX-FECHA TO WK-IX-FEC-IMP.
074700     PERFORM D000-PRINT-OCCUPANCY-SECTION
074800        THRU D099-PRINT-OCCUPANCY-SECTION-EX.
074900     PERFORM D100-PRINT-CAPACITY-SECTION
075000        THRU D199-PRINT-CAPACITY-SECTION-EX.
075100 E129-IMPRIMIR-UNA-FECHA-EX.
075200     EXIT.
075300*----------------------------------------------------------------*
075400 D000-PRINT-OCCUPANCY-SECTION.
075500*----------------------------------------------------------------*
075600     MOVE WK-FECHA-TABLA (WK-IX-FECHA) TO WK-N-FECHA-EDIT-DIGITOS.
075700     MOVE RSVTBL-ESP-ID (RSVTBL-IX-ESP)     TO HDR-ESPACIO-ID.
075800     MOVE RSVTBL-ESP-NOMBRE (RSVTBL-IX-ESP) TO HDR-ESPACIO-NOMBRE.
075900     MOVE WK-N-FECHA-EDIT-AA                TO HDR-FECHA-AA.
076000     MOVE WK-N-FECHA-EDIT-MM                TO HDR-FECHA-MM.
076100     MOVE WK-N-FECHA-EDIT-DD                TO HDR-FECHA-DD.
076200     WRITE RSVMBT-LINEA-RPT FROM WK-HDR-LINE.
076300     IF NOT WK-C-SUCCESSFUL
076400        DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
076500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
076600        GO TO Y900-ABNORMAL-TERMINATION
076700     END-IF.
076800 
076900     INITIALIZE RSVAVLK-PARMS.
077000     SET RSVAVLK-OPC-LISTADO TO TRUE.
077100     MOVE RSVTBL-ESP-ID (RSVTBL-IX-ESP)   TO RSVAVLK-L-ESPACIO-ID.
077200     MOVE WK-FECHA-TABLA (WK-IX-FECHA)    TO RSVAVLK-L-FECHA.
077300 
077400     CALL "RSVAVAIL" USING RSVAVLK-PARMS, RSVTBL-ESPACIOS,
077500                            RSVTBL-EVENTOS.
077600 
077700     SET WK-IX-BLQ-IMP TO 1.
077800     PERFORM D010-IMPRIMIR-UN-BLOQUE
077900        THRU D019-IMPRIMIR-UN-BLOQUE-EX
078000        VARYING WK-IX-BLQ-IMP FROM 1 BY 1
078100        UNTIL WK-IX-BLQ-IMP > RSVAVLK-O-NUM-BLOQUES.
078200 D099-PRINT-OCCUPANCY-SECTION-EX.
078300     EXIT.
078400*----------------------------------------------------------------*
078500 D010-IMPRIMIR-UN-BLOQUE.
078600*----------------------------------------------------------------*
078700     SET RSVAVLK-IX-BLQ TO WK-IX-BLQ-IMP.
078800     SET RSVAVLK-IX-BLH TO WK-IX-BLQ-IMP.
078900     SET RSVAVLK-IX-BLE TO WK-IX-BLQ-IMP.
079000     MOVE RSVAVLK-O-BLOQUE-DESDE  (RSVAVLK-IX-BLQ) TO DET-DESDE.
079100     MOVE RSVAVLK-O-BLOQUE-HASTA  (RSVAVLK-IX-BLH) TO DET-HASTA.
079200     MOVE RSVAVLK-O-BLOQUE-ESTADO (RSVAVLK-IX-BLE) TO DET-ESTADO.
079300     WRITE RSVMBT-LINEA-RPT FROM WK-DET-LINE.
079400     IF NOT WK-C-SUCCESSFUL
079500        DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
079600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
079700        GO TO Y900-ABNORMAL-TERMINATION
079800     END-IF.
079900 D019-IMPRIMIR-UN-BLOQUE-EX.
080000     EXIT.
080100*----------------------------------------------------------------*
080200 D100-PRINT-CAPACITY-SECTION.
080300*----------------------------------------------------------------*
080400     WRITE RSVMBT-LINEA-RPT FROM WK-CAP-HDR-LINE.
080500     IF NOT WK-C-SUCCESSFUL
080600        DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
080700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
080800        GO TO Y900-ABNORMAL-TERMINATION
080900     END-IF.
081000 
081100     INITIALIZE RSVTCLK-PARMS.
081200     SET RSVTCLK-OPC-REPORTE TO TRUE.
081300     MOVE WK-FECHA-TABLA (WK-IX-FECHA) TO RSVTCLK-R-FECHA.
081400     MOVE WK-N-MIN-BLOQUE               TO RSVTCLK-R-MIN-BLOQUE.
081500     MOVE WK-N-CUPOS-BLOQUE              TO RSVTCLK-R-CUPOS-BLOQUE.
081600 
081700     CALL "RSVTCAP" USING RSVTCLK-PARMS, RSVTBL-EVENTOS.
081800 
081900     SET WK-IX-BLQ-IMP TO 1.
082000     PERFORM D110-IMPRIMIR-UN-BLOQUE-CAP
082100        THRU D119-IMPRIMIR-UN-BLOQUE-CAP-EX
082200        VARYING WK-IX-BLQ-IMP FROM 1 BY 1
082300        UNTIL WK-IX-BLQ-IMP > RSVTCLK-O-NUM-BLOQUES.
082400 D199-PRINT-CAPACITY-SECTION-EX.
082500     EXIT.
082600*----------------------------------------------------------------*
082700 D110-IMPRIMIR-UN-BLOQUE-CAP.
082800*----------------------------------------------------------------*
082900*    GEST-0122 - EL REPORTE SE LIMITA A LOS BLOQUES CON ALGUN     *
083000*    USO REGISTRADO; LOS BLOQUES TOTALMENTE LIBRES NO SE          *
083100*    IMPRIMEN.                                                     *
083200*----------------------------------------------------------------*
083300     SET RSVTCLK-IX-BD TO WK-IX-BLQ-IMP.
083400     SET RSVTCLK-IX-BH TO WK-IX-BLQ-IMP.
083500     SET RSVTCLK-IX-BU TO WK-IX-BLQ-IMP.
083600     SET RSVTCLK-IX-BP TO WK-IX-BLQ-IMP.
083700     IF RSVTCLK-O-BLOQUE-USADOS (RSVTCLK-IX-BU) > 0
083800        MOVE RSVTCLK-O-BLOQUE-DESDE (RSVTCLK-IX-BD)
083900                                       TO WK-N-HHMM-DIGITOS
084000        MOVE WK-N-HHMM-HH              TO WK-C-HHMM-EDT-HH
084100        MOVE WK-N-HHMM-MM              TO WK-C-HHMM-EDT-MM
084200        MOVE WK-C-HHMM-EDITADO         TO CAP-DESDE
084300        MOVE RSVTCLK-O-BLOQUE-HASTA (RSVTCLK-IX-BH)
084400                                       TO WK-N-HHMM-DIGITOS
084500        MOVE WK-N-HHMM-HH              TO WK-C-HHMM-EDT-HH
084600        MOVE WK-N-HHMM-MM              TO WK-C-HHMM-EDT-MM
084700        MOVE WK-C-HHMM-EDITADO         TO CAP-HASTA
084800        MOVE RSVTCLK-O-BLOQUE-USADOS (RSVTCLK-IX-BU)
084900                                       TO CAP-USADOS
085000        MOVE RSVTCLK-O-BLOQUE-DISPON (RSVTCLK-IX-BP)
085100                                       TO CAP-DISPON
085200        WRITE RSVMBT-LINEA-RPT FROM WK-CAP-LINE
085300        IF NOT WK-C-SUCCESSFUL
085400           DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
085500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
085600           GO TO Y900-ABNORMAL-TERMINATION
085700        END-IF
085800     END-IF.
085900 D119-IMPRIMIR-UN-BLOQUE-CAP-EX.
086000     EXIT.
086100*----------------------------------------------------------------*
086200 D900-PRINT-TRAILER.
086300*----------------------------------------------------------------*
086400     MOVE WK-N-TOT-CONFLICTS TO TRL-CONFLICTS.
086500     WRITE RSVMBT-LINEA-RPT FROM WK-TRL-LINE-1.
086600     IF NOT WK-C-SUCCESSFUL
086700        DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
086800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
086900        GO TO Y900-ABNORMAL-TERMINATION
087000     END-IF.
087100 
087200     MOVE WK-N-TOT-ACCEPTED  TO TRL-ACCEPTED.
087300     MOVE WK-N-TOT-REJECTED  TO TRL-REJECTED.
087400     MOVE WK-N-TOT-PENDING   TO TRL-PENDING.
087500     WRITE RSVMBT-LINEA-RPT FROM WK-TRL-LINE-2.
087600     IF NOT WK-C-SUCCESSFUL
087700        DISPLAY "RSVMBTCH - WRITE FILE ERROR - OCCUPRPT"
087800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
087900        GO TO Y900-ABNORMAL-TERMINATION
088000     END-IF.
088100 D999-PRINT-TRAILER-EX.
088200     EXIT.
088300*----------------------------------------------------------------*
088400 F000-TERMINATE.
088500*----------------------------------------------------------------*
088600     INITIALIZE RSVCFLK-PARMS.
088700     SET RSVCFLK-OPC-CERRAR TO TRUE.
088800     CALL "RSVCONF" USING RSVCFLK-PARMS, RSVTBL-ESPACIOS,
088900                           RSVTBL-EVENTOS.
089000 
089100     INITIALIZE RSVAULK-PARMS.
089200     SET RSVAULK-OPC-CERRAR TO TRUE.
089300     CALL "RSVAUD" USING RSVAULK-PARMS.
089400 
089500     CLOSE SPACES.
089600     CLOSE EVENTS.
089700     CLOSE TECHCFG.
089800     CLOSE TRANSACT.
089900     CLOSE DECISION.
090000     CLOSE OCCUPRPT.
090100 F099-TERMINATE-EX.
090200     EXIT.
090300*----------------------------------------------------------------*
090400 Y900-ABNORMAL-TERMINATION.
090500*----------------------------------------------------------------*
090600     DISPLAY "RSVMBTCH - ABNORMAL TERMINATION OF BATCH RUN".
090700     SET UPSI-SWITCH-1 TO ON.
090800     GOBACK.
