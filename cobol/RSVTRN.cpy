000100*================================================================*
000200* RSVTRN   -  TRANSACCIONES DE CAMBIO DE ESTADO / SOLICITUD      *
000300*             PUBLICA / ALTA INTERNA - LAYOUT DEL REGISTRO DE    *
000400*             ENTRADA TRANSACT                                    *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                       *
000700*================================================================*
000800* GEST0003 - RSANDOV  - 15/03/1989 - VERSION INICIAL (SOLO TIPO  *
000900*                       STATUS) - GEST-0011                      *
001000* GEST0026 - JPQUIRO  - 18/10/1993 - SE AGREGA TIPO REQUEST PARA *
001100*                       LA MESA DE PARTES - GEST-0091             *
001200* GEST0041 - LTVARGA  - 05/05/1996 - SE AGREGA TIPO CREATE Y     *
001300*                       DATOS DE CONTACTO - GEST-0134             *
001400* GEST0050 - RSANDOV  - 22/01/1999 - REVISION Y2K: RSVTRN-FECHA  *
001500*                       EN FORMATO 9(08) AAAAMMDD - GEST-0152     *
001600* GEST0064 - JPQUIRO  - 17/03/2003 - SE AGREGA TIPO CONFLICT     *
001700*                       PARA LA DECISION DE CONFLICTOS DE         *
001800*                       PRIORIDAD (REUTILIZA RSVTRN-ESTADO-DEST   *
001900*                       PARA KEEP/REBOOK_OTHER, RSVTRN-LUGAR-     *
002000*                       LIBRE PARA EL CODIGO DE CONFLICTO A 19    *
002100*                       POSICIONES, Y RSVTRN-ESPACIO-ID / FECHA / *
002200*                       DESDE / HASTA COMO DESTINO DE             *
002300*                       REPROGRAMACION - GEST-0201                *
002400*----------------------------------------------------------------*
002500  01  RSVTRN-RECORD                      PIC X(231).
002600  01  RSVTRN-DATOS REDEFINES RSVTRN-RECORD.
002700      05  RSVTRN-TIPO                    PIC X(008).
002800          88  RSVTRN-TIPO-STATUS                  VALUE "STATUS".
002900          88  RSVTRN-TIPO-REQUEST                 VALUE "REQUEST".
003000          88  RSVTRN-TIPO-CREATE                  VALUE "CREATE".
003100          88  RSVTRN-TIPO-CONFLICT                VALUE "CONFLICT".
003200      05  RSVTRN-EVT-ID                  PIC 9(008).
003300      05  RSVTRN-ESTADO-DEST             PIC X(012).
003400      05  RSVTRN-ROL-ACTOR               PIC X(016).
003500          88  RSVTRN-ROL-ADMIN-FULL              VALUE "ADMIN_FULL".
003600          88  RSVTRN-ROL-ADMIN-CEREMON           VALUE "ADMIN_CEREMONIAL".
003700          88  RSVTRN-ROL-ADMIN-TECNICA           VALUE "ADMIN_TECNICA".
003800      05  RSVTRN-FECHA                   PIC 9(008).
003900      05  RSVTRN-FECHA-R REDEFINES RSVTRN-FECHA.
004000          10  RSVTRN-FECHA-AA            PIC 9(004).
004100          10  RSVTRN-FECHA-MM            PIC 9(002).
004200          10  RSVTRN-FECHA-DD            PIC 9(002).
004300      05  RSVTRN-DESDE                   PIC 9(004).
004400      05  RSVTRN-HASTA                   PIC 9(004).
004500      05  RSVTRN-ESPACIO-ID              PIC 9(006).
004600      05  RSVTRN-LUGAR-LIBRE             PIC X(030).
004700      05  RSVTRN-AREA-SOLICITANTE        PIC X(030).
004800      05  RSVTRN-PRIORIDAD               PIC X(006).
004900      05  RSVTRN-BUF-ANTES-FLAG          PIC X(001).
005000          88  RSVTRN-BUF-ANTES-DADO               VALUE "Y".
005100      05  RSVTRN-BUF-ANTES               PIC 9(003).
005200      05  RSVTRN-BUF-DESPUES-FLAG        PIC X(001).
005300          88  RSVTRN-BUF-DESPUES-DADO               VALUE "Y".
005400      05  RSVTRN-BUF-DESPUES             PIC 9(003).
005500      05  RSVTRN-REQ-TECNICO             PIC X(001).
005600      05  RSVTRN-MODO-TECNICO            PIC X(010).
005700      05  RSVTRN-CONTACTO-NOMBRE         PIC X(030).
005800      05  RSVTRN-CONTACTO-EMAIL         PIC X(040).
005900      05  FILLER                         PIC X(010).
