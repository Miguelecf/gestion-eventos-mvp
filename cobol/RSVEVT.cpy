000100*================================================================*
000200* RSVEVT   -  EVENTOS RESERVADOS/EN TRAMITE - LAYOUT DEL         *
000300*             REGISTRO DE ENTRADA EVENTS (TAMBIEN SUJETO DE      *
000400*             DECISION EN LAS TRANSACCIONES DE ESTADO)           *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                       *
000700*================================================================*
000800* GEST0002 - RSANDOV  - 14/03/1989 - VERSION INICIAL - GEST-0010 *
000900* GEST0019 - LTVARGA  - 06/07/1992 - SE AGREGA AREA SOLICITANTE  *
001000*                       Y PRIORIDAD DERIVADA - GEST-0066         *
001100* GEST0033 - JPQUIRO  - 11/02/1995 - SOPORTE TECNICO: MODO       *
001200*                       SETUP_ONLY / ATTENDED Y VISTOS BUENOS    *
001300*                       CEREMONIAL / TECNICO - GEST-0119         *
001400* GEST0049 - RSANDOV  - 21/01/1999 - REVISION Y2K: RSVEVT-FECHA  *
001500*                       CONFIRMADA EN FORMATO 9(08) AAAAMMDD     *
001600*                       GEST-0151                                *
001700* GEST0058 - LTVARGA  - 09/08/2001 - BAJA LOGICA (SOFT-DELETE)   *
001800*                       RSVEVT-ACTIVO - GEST-0182                *
001900*----------------------------------------------------------------*
002000  01  RSVEVT-RECORD                      PIC X(182).
002100  01  RSVEVT-DATOS REDEFINES RSVEVT-RECORD.
002200      05  RSVEVT-ID                      PIC 9(008).
002300      05  RSVEVT-FECHA                   PIC 9(008).
002400      05  RSVEVT-FECHA-R REDEFINES RSVEVT-FECHA.
002500          10  RSVEVT-FECHA-AA            PIC 9(004).
002600          10  RSVEVT-FECHA-MM            PIC 9(002).
002700          10  RSVEVT-FECHA-DD            PIC 9(002).
002800      05  RSVEVT-DESDE                   PIC 9(004).
002900      05  RSVEVT-HASTA                   PIC 9(004).
003000      05  RSVEVT-ESTADO                  PIC X(012).
003100          88  RSVEVT-EST-SOLICITADO              VALUE "SOLICITADO".
003200          88  RSVEVT-EST-EN-REVISION             VALUE "EN_REVISION".
003300          88  RSVEVT-EST-RESERVADO               VALUE "RESERVADO".
003400          88  RSVEVT-EST-APROBADO                VALUE "APROBADO".
003500          88  RSVEVT-EST-RECHAZADO               VALUE "RECHAZADO".
003600      05  RSVEVT-NOMBRE                  PIC X(040).
003700      05  RSVEVT-ESPACIO-ID              PIC 9(006).
003800      05  RSVEVT-LUGAR-LIBRE             PIC X(030).
003900      05  RSVEVT-AREA-SOLICITANTE        PIC X(030).
004000      05  RSVEVT-PRIORIDAD               PIC X(006).
004100          88  RSVEVT-PRIO-LOW                     VALUE "LOW".
004200          88  RSVEVT-PRIO-MEDIUM                  VALUE "MEDIUM".
004300          88  RSVEVT-PRIO-HIGH                    VALUE "HIGH".
004400      05  RSVEVT-BUF-ANTES               PIC 9(003).
004500      05  RSVEVT-BUF-DESPUES             PIC 9(003).
004600      05  RSVEVT-REQ-TECNICO             PIC X(001).
004700          88  RSVEVT-REQ-TECNICO-SI               VALUE "Y".
004800          88  RSVEVT-REQ-TECNICO-NO               VALUE "N".
004900      05  RSVEVT-MODO-TECNICO            PIC X(010).
005000          88  RSVEVT-MODO-SETUP-ONLY               VALUE "SETUP_ONLY".
005100          88  RSVEVT-MODO-ATTENDED                 VALUE "ATTENDED".
005200      05  RSVEVT-OK-CEREMONIAL           PIC X(001).
005300      05  RSVEVT-OK-TECNICO              PIC X(001).
005400      05  RSVEVT-ACTIVO                  PIC X(001).
005500          88  RSVEVT-ES-ACTIVO                    VALUE "Y".
005600          88  RSVEVT-ES-INACTIVO                  VALUE "N".
005700      05  FILLER                         PIC X(014).
