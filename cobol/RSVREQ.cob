000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RSVREQ.
000300 AUTHOR.          J P QUIROGA.
000400 INSTALLATION.    OFICINA DE GESTION DE EVENTOS.
000500 DATE-WRITTEN.    27 MARZO 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENCIAL - USO INTERNO.
000800*================================================================*
000900* RSVREQ   -  VALIDACION DE SOLICITUD PUBLICA DE MESA DE PARTES *
001000*             (XOR ESPACIO/LUGAR LIBRE, ORDEN DE HORARIO,        *
001100*             BUFFERS OBLIGATORIOS 0-240) Y ASIGNACION DE        *
001200*             NUMERO DE SEGUIMIENTO (TRACKING ID) SECUENCIAL.    *
001300*================================================================*
001400* HISTORY OF MODIFICATION:                                       *
001500*================================================================*
001600*|USER    |DATE      | TICKET   | DESCRIPTION                  |*
001700*----------------------------------------------------------------*
001800* JPQUIRO - 27/03/1989 - GEST-0021 - VERSION INICIAL: VALIDA-   *
001900*           CION DE LA SOLICITUD PUBLICA Y ASIGNACION DE         *
002000*           NUMERO DE SEGUIMIENTO.                                *
002100* RSANDOV - 19/10/1993 - GEST-0093 - SE EXIGE BUFFER ANTES Y     *
002200*           DESPUES OBLIGATORIOS EN LA SOLICITUD PUBLICA (NO SE  *
002300*           ACEPTAN VALORES POR DEFECTO COMO EN ALTA INTERNA).   *
002400* LTVARGA - 11/05/1996 - GEST-0136 - EL NUMERO DE SEGUIMIENTO SE *
002500*           CONSERVA ENTRE LLAMADAS DENTRO DE UNA MISMA CORRIDA  *
002600*           BATCH (RSVREQ NO ES "INITIAL").                       *
002700* RSANDOV - 22/01/1999 - GEST-0159 - REVISION Y2K: LA FECHA DE   *
002800*           LA SOLICITUD YA VIENE EN FORMATO 9(008) CON          *
002900*           CENTURIA EXPLICITA.                                   *
003000*----------------------------------------------------------------*
003100     EJECT
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
003700                     UPSI-0 IS UPSI-SWITCH-0
003800                       ON  STATUS IS U0-ON
003900                       OFF STATUS IS U0-OFF.
004000 
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  FILLER                  PIC X(024) VALUE
004400     "** PROGRAM RSVREQ    **".
004500 
004600 COPY RSVCMWS.
004700 
004800 77  WK-N-PROX-TRACKING            PIC 9(008) COMP VALUE 1.
004900 
005000 01  WK-N-VENTANA-SOLICITUD.
005100     05  WK-N-VEN-SOL-DESDE         PIC 9(004).
005200     05  WK-N-VEN-SOL-HASTA         PIC 9(004).
005300     05  FILLER                     PIC X(002).
005400 01  WK-N-VENTANA-SOLICITUD-R REDEFINES WK-N-VENTANA-SOLICITUD.
005500     05  WK-N-VEN-SOL-DIGITOS       PIC 9(008).
005600     05  FILLER                     PIC X(002).
005700 
005800 01  WK-N-BUFFERS-SOLICITUD.
005900     05  WK-N-BUF-SOL-ANTES         PIC 9(003).
006000     05  WK-N-BUF-SOL-DESPUES       PIC 9(003).
006100     05  FILLER                     PIC X(002).
006200 01  WK-N-BUFFERS-SOLICITUD-R REDEFINES WK-N-BUFFERS-SOLICITUD.
006300     05  WK-N-BUF-SOL-DIGITOS       PIC 9(006).
006400     05  FILLER                     PIC X(002).
006500 
006600 01  WK-N-TRACKING-GRP.
006700     05  WK-N-TRACKING-VAL          PIC 9(008) VALUE ZERO.
006800     05  FILLER                     PIC X(002).
006900 01  WK-N-TRACKING-GRP-R REDEFINES WK-N-TRACKING-GRP.
007000     05  FILLER                     PIC 9(003).
007100     05  WK-N-TRACKING-CORTO        PIC 9(005).
007200     05  FILLER                     PIC X(002).
007300 
007400 LINKAGE SECTION.
007500 COPY RSVRQLK.
007600 
007700 PROCEDURE DIVISION USING RSVRQLK-PARMS.
007800 
007900 MAIN-MODULE.
008000     PERFORM A000-VALIDATE-REQUEST
008100        THRU A099-VALIDATE-REQUEST-EX.
008200     IF RSVRQLK-O-ACEPTADO-SI
008300        PERFORM B000-ASSIGN-TRACKING-ID
008400           THRU B099-ASSIGN-TRACKING-ID-EX
008500     ELSE
008600        MOVE ZERO TO RSVRQLK-O-TRACKING-ID
008700     END-IF.
008800     EXIT PROGRAM.
008900*----------------------------------------------------------------*
009000 A000-VALIDATE-REQUEST.
009100*----------------------------------------------------------------*
009200     SET RSVRQLK-O-ACEPTADO-SI TO TRUE.
009300     MOVE SPACES TO RSVRQLK-O-MOTIVO.
009400 
009500     MOVE RSVRQLK-I-DESDE TO WK-N-VEN-SOL-DESDE.
009600     MOVE RSVRQLK-I-HASTA TO WK-N-VEN-SOL-HASTA.
009700     MOVE RSVRQLK-I-BUF-ANTES   TO WK-N-BUF-SOL-ANTES.
009800     MOVE RSVRQLK-I-BUF-DESPUES TO WK-N-BUF-SOL-DESPUES.
009900 
010000     IF (RSVRQLK-I-ESPACIO-ID = ZERO
010100           AND RSVRQLK-I-LUGAR-LIBRE = SPACES)
010200        OR (RSVRQLK-I-ESPACIO-ID NOT = ZERO
010300           AND RSVRQLK-I-LUGAR-LIBRE NOT = SPACES)
010400        SET RSVRQLK-O-ACEPTADO-NO TO TRUE
010500        MOVE "DEBE INDICAR ESPACIO O LUGAR, NO AMBOS"
010600                                        TO RSVRQLK-O-MOTIVO
010700        GO TO A099-VALIDATE-REQUEST-EX
010800     END-IF.
010900 
011000     IF RSVRQLK-I-HASTA NOT > RSVRQLK-I-DESDE
011100        SET RSVRQLK-O-ACEPTADO-NO TO TRUE
011200        MOVE "HORARIO HASTA DEBE SER MAYOR A DESDE"
011300                                        TO RSVRQLK-O-MOTIVO
011400        GO TO A099-VALIDATE-REQUEST-EX
011500     END-IF.
011600 
011700     IF RSVRQLK-I-BUF-ANTES > 240
011800        SET RSVRQLK-O-ACEPTADO-NO TO TRUE
011900        MOVE "BUFFER ANTES FUERA DE RANGO 0-240"
012000                                        TO RSVRQLK-O-MOTIVO
012100        GO TO A099-VALIDATE-REQUEST-EX
012200     END-IF.
012300 
012400     IF RSVRQLK-I-BUF-DESPUES > 240
012500        SET RSVRQLK-O-ACEPTADO-NO TO TRUE
012600        MOVE "BUFFER DESPUES FUERA DE RANGO 0-240"
012700                                        TO RSVRQLK-O-MOTIVO
012800        GO TO A099-VALIDATE-REQUEST-EX
012900     END-IF.
013000 A099-VALIDATE-REQUEST-EX.
013100     EXIT.
013200*----------------------------------------------------------------*
013300 B000-ASSIGN-TRACKING-ID.
013400*----------------------------------------------------------------*
013500*    GEST-0136 - EL CONTADOR SE MANTIENE VIVO EN WORKING-STORAGE *
013600*    DE UNA LLAMADA A OTRA MIENTRAS DURE LA CORRIDA BATCH.       *
013700*----------------------------------------------------------------*
013800     MOVE WK-N-PROX-TRACKING TO RSVRQLK-O-TRACKING-ID.
013900     MOVE WK-N-PROX-TRACKING TO WK-N-TRACKING-VAL.
014000     ADD 1 TO WK-N-PROX-TRACKING.
014100 B099-ASSIGN-TRACKING-ID-EX.
014200     EXIT.
