000100*================================================================*
000200* RSVPRLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVPRIOR      *
000300*             (POLITICA DE PRIORIDAD) - OPCION "D" = DERIVAR     *
000400*             PRIORIDAD DE UN AREA SOLICITANTE; OPCION "C" =     *
000500*             COMPARAR DOS PRIORIDADES (ISHIGHER)                *
000600*================================================================*
000700* HISTORY OF MODIFICATION:                                       *
000800*================================================================*
000900* GEST0009 - LTVARGA  - 23/03/1989 - VERSION INICIAL - GEST-0017 *
001000* GEST0029 - JPQUIRO  - 15/11/1993 - SE AGREGA OPCION C PARA     *
001100*                       DESPLAZAMIENTO POR PRIORIDAD - GEST-0096 *
001200*----------------------------------------------------------------*
001300  01  RSVPRLK-PARMS.
001400      05  RSVPRLK-OPCION                 PIC X(001).
001500          88  RSVPRLK-OPC-DERIVAR                 VALUE "D".
001600          88  RSVPRLK-OPC-COMPARAR                VALUE "C".
001700      05  RSVPRLK-ENTRADA-DERIVAR.
001800          10  RSVPRLK-D-AREA-SOLICIT     PIC X(030).
001900          10  RSVPRLK-D-PRIORIDAD-PED    PIC X(006).
002000      05  RSVPRLK-ENTRADA-COMPARAR REDEFINES RSVPRLK-ENTRADA-DERIVAR.
002100          10  RSVPRLK-C-PRIORIDAD-A      PIC X(006).
002200          10  RSVPRLK-C-PRIORIDAD-B      PIC X(006).
002300          10  FILLER                     PIC X(024).
002400      05  RSVPRLK-SALIDA.
002500          10  RSVPRLK-O-PRIORIDAD        PIC X(006).
002600          10  RSVPRLK-O-A-ES-MAYOR       PIC X(001).
002700              88  RSVPRLK-O-A-MAYOR-SI            VALUE "Y".
002800              88  RSVPRLK-O-A-MAYOR-NO            VALUE "N".
