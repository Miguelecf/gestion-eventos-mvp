000100*================================================================*
000200* RSVCFLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVCONF       *
000300*             (CONFLICTOS DE PRIORIDAD) - OPCION "R" = REGISTRAR *
000400*             CONFLICTOS DE UN EVENTO DE ALTA PRIORIDAD; OPCION  *
000500*             "D" = APLICAR DECISION KEEP / REBOOK_OTHER          *
000600*================================================================*
000700* HISTORY OF MODIFICATION:                                       *
000800*================================================================*
000900* GEST0011 - RSANDOV  - 25/03/1989 - VERSION INICIAL - GEST-0019 *
001000* GEST0065 - JPQUIRO  - 18/03/2003 - SE AGREGA OPCION D PARA LA  *
001100*                       DECISION SOBRE CONFLICTOS ABIERTOS        *
001200*                       GEST-0202                                *
001300* GEST0067 - RSANDOV  - 20/03/2003 - SE AGREGA OPCION X PARA QUE *
001400*                       RSVMBTCH CIERRE PRIOCONF AL FINAL DEL     *
001500*                       PROCESO (RSVCONF ABRE Y ESCRIBE ESTE      *
001600*                       ARCHIVO POR SI MISMO) - GEST-0204          *
001700* GEST0069 - JPQUIRO  - 24/03/2003 - SE AGREGAN D-MIN-BLOQUE E    *
001800*                       D-CUPOS-BLOQUE PARA REVALIDAR CAPACIDAD   *
001900*                       TECNICA AL DECIDIR REBOOK_OTHER - GEST-0207*
002000*----------------------------------------------------------------*
002100  01  RSVCFLK-PARMS.
002200      05  RSVCFLK-OPCION                 PIC X(001).
002300          88  RSVCFLK-OPC-REGISTRAR               VALUE "R".
002400          88  RSVCFLK-OPC-DECIDIR                 VALUE "D".
002500          88  RSVCFLK-OPC-CERRAR                  VALUE "X".
002600      05  RSVCFLK-REGISTRAR.
002700          10  RSVCFLK-R-EVT-ID-ALTA      PIC 9(008).
002800          10  RSVCFLK-R-ESPACIO-ID-ALTA  PIC 9(006).
002900          10  RSVCFLK-R-FECHA-ALTA       PIC 9(008).
003000          10  RSVCFLK-R-DESDE-ALTA       PIC 9(004).
003100          10  RSVCFLK-R-HASTA-ALTA       PIC 9(004).
003200          10  RSVCFLK-R-NUM-DESPLAZADOS  PIC 9(003) COMP.
003300          10  RSVCFLK-R-DESPLAZADO-ID    PIC 9(008) OCCURS 20 TIMES
003400                                         INDEXED BY RSVCFLK-IX-DSP.
003500      05  RSVCFLK-DECIDIR REDEFINES RSVCFLK-REGISTRAR.
003600          10  RSVCFLK-D-CODIGO-CONFL     PIC X(019).
003700          10  RSVCFLK-D-DECISION         PIC X(012).
003800              88  RSVCFLK-D-DEC-KEEP                  VALUE "KEEP".
003900              88  RSVCFLK-D-DEC-REBOOK                VALUE
004000                                             "REBOOK_OTHER".
004100          10  RSVCFLK-D-DESTINO-ESPACIO  PIC 9(006).
004200          10  RSVCFLK-D-DESTINO-FECHA    PIC 9(008).
004300          10  RSVCFLK-D-DESTINO-DESDE    PIC 9(004).
004400          10  RSVCFLK-D-DESTINO-HASTA    PIC 9(004).
004500          10  RSVCFLK-D-MIN-BLOQUE       PIC 9(003).
004600          10  RSVCFLK-D-CUPOS-BLOQUE     PIC 9(003).
004700      05  RSVCFLK-SALIDA.
004800          10  RSVCFLK-O-EXITO            PIC X(001).
004900              88  RSVCFLK-O-EXITO-SI              VALUE "Y".
005000              88  RSVCFLK-O-EXITO-NO               VALUE "N".
005100          10  RSVCFLK-O-MOTIVO           PIC X(040).
005200          10  FILLER                     PIC X(004).
