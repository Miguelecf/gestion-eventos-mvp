000100*================================================================*
000200* RSVRQLK  -  PARAMETROS DE ENLACE DEL SUBPROGRAMA RSVREQ        *
000300*             (SOLICITUD PUBLICA DE MESA DE PARTES)              *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                       *
000600*================================================================*
000700* GEST0013 - JPQUIRO  - 27/03/1989 - VERSION INICIAL - GEST-0021 *
000800*----------------------------------------------------------------*
000900  01  RSVRQLK-PARMS.
001000      05  RSVRQLK-ENTRADA.
001100          10  RSVRQLK-I-FECHA            PIC 9(008).
001200          10  RSVRQLK-I-DESDE            PIC 9(004).
001300          10  RSVRQLK-I-HASTA            PIC 9(004).
001400          10  RSVRQLK-I-ESPACIO-ID       PIC 9(006).
001500          10  RSVRQLK-I-LUGAR-LIBRE      PIC X(030).
001600          10  RSVRQLK-I-AREA-SOLICIT     PIC X(030).
001700          10  RSVRQLK-I-BUF-ANTES        PIC 9(003).
001800          10  RSVRQLK-I-BUF-DESPUES      PIC 9(003).
001900      05  RSVRQLK-SALIDA.
002000          10  RSVRQLK-O-ACEPTADO         PIC X(001).
002100              88  RSVRQLK-O-ACEPTADO-SI          VALUE "Y".
002200              88  RSVRQLK-O-ACEPTADO-NO          VALUE "N".
002300          10  RSVRQLK-O-MOTIVO           PIC X(040).
002400          10  RSVRQLK-O-TRACKING-ID      PIC 9(008).
002500          10  FILLER                     PIC X(004).
